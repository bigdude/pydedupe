000100* **++ X61KMNO - KMEANS-CLASSIFIER LINKAGE, RUN STATISTICS RETURNED
000200*
000300* WS-VEC-CLASS/WS-VEC-SCORE OF THE SHARED VECTOR TABLE (CPY X61VTAB,
000400* PASSED AS THE FIRST LINKAGE PARAMETER) CARRY THE ACTUAL DECISIONS -
000500* THIS AREA IS JUST THE RUN RECAP FOR THE CLASSIFICATION REPORT LINE.
000600*    1999-07-09 RAG  TKT#4781  ORIGINAL LINKAGE FOR THE KMEANS ENGINE.
000700 01  KM-OUTPUT-AREA.
000800     05  KM-ITERATIONS-RUN           PIC 9(4) COMP.
000900     05  KM-LAST-PASS-CHANGES        PIC 9(9) COMP.
001000     05  FILLER                      PIC X(01).
