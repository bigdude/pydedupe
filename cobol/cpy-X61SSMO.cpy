000100* **++ X61SSMO - STRING-SIM LINKAGE, RETURNED RESULT
000200*
000300* SS-MISSING = 'Y' WHEN EITHER INPUT STRING WAS SPACES - SS-SIMILARITY
000400* IS THEN MEANINGLESS (LEFT AT ZERO, NOT TO BE TRUSTED BY THE CALLER).
000500*    1999-03-22 RAG  TKT#4588  ORIGINAL LINKAGE FOR THE STRING MATCHER.
000600 01  SS-OUTPUT-AREA.
000700     05  SS-SIMILARITY               PIC S9(1)V9(4).
000800     05  SS-MISSING                  PIC X(01).
000900         88  SS-IS-MISSING               VALUE 'Y'.
001000         88  SS-NOT-MISSING              VALUE 'N'.
001100     05  FILLER                      PIC X(01).
