000100* **++ X61GSMO - GEO-SIM LINKAGE, RETURNED RESULT
000200*
000300* GS-MISSING = 'Y' WHEN EITHER COORDINATE WAS BLANK OR FAILED THE
000400* RANGE TEST (SEE VALIDATE-COORDINATE) - GS-SIMILARITY IS ZERO THEN.
000500*    1999-04-06 RAG  TKT#4601  ORIGINAL LINKAGE FOR THE GEO MATCHER.
000600 01  GS-OUTPUT-AREA.
000700     05  GS-SIMILARITY               PIC S9(1)V9(4).
000800     05  GS-MISSING                  PIC X(01).
000900         88  GS-IS-MISSING               VALUE 'Y'.
001000         88  GS-NOT-MISSING              VALUE 'N'.
001100     05  FILLER                      PIC X(01).
