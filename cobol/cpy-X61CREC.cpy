000100* **++ X61CREC - CUSTOMER MASTER EXTRACT RECORD LAYOUT
000200*
000300* ONE LINE PER CUSTOMER ON THE INBOUND EXTRACT.  CUST-ID IS THE ONLY
000400* FIELD GUARANTEED UNIQUE - TWO RECORDS COMPARED BY X61M001 NEVER SHARE
000500* AN ID.  LAT/LON ARRIVE AS SIGN-LEADING-SEPARATE ZONED FIELDS WHEN
000600* PRESENT; A RECORD WITH NO FIX ON FILE CARRIES SPACES IN THE WHOLE
000700* EIGHT BYTES, SO EACH COORDINATE IS KEPT AS TEXT AND REDEFINED WITH A
000800* NUMERIC VIEW FOR USE ONLY AFTER THE SPACE TEST IN X61G001.
000900*    1998-11-04 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
001000*    2001-02-19 JTH  TKT#5108  WIDENED CUST-EMAIL FROM 24 TO 30 BYTES.
001100 01  CUST-REC.
001200     05  CUST-ID                     PIC X(08).
001300     05  CUST-NAME                   PIC X(30).
001400     05  CUST-PHONE                  PIC X(15).
001500     05  CUST-EMAIL                  PIC X(30).
001600     05  CUST-LAT-AREA               PIC X(08).
001700     05  CUST-LAT-NUM REDEFINES CUST-LAT-AREA
001800                                     PIC S9(3)V9(4)
001900                                     SIGN LEADING SEPARATE CHARACTER.
002000     05  CUST-LON-AREA               PIC X(08).
002100     05  CUST-LON-NUM REDEFINES CUST-LON-AREA
002200                                     PIC S9(3)V9(4)
002300                                     SIGN LEADING SEPARATE CHARACTER.
002400     05  FILLER                      PIC X(01).
