000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61K001.
000400       AUTHOR.        D M NARDI.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1999-07-09.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61K001 - KMEANS-CLASSIFIER - TWO-CENTROID MATCH DECISION
001100      * MI2457.PSPS.CUSTMTCH.KMNCLS
001200      *----------------------------------------------------------------
001300      * CHANGE LOG
001400      *    1999-07-09 RAG  TKT#4781  ORIGINAL PROGRAM.  CENTROID 1 IS
001500      *                              THE LOW (NON-MATCH) CORNER OF THE
001600      *                              SIMILARITY CUBE, CENTROID 2 THE
001700      *                              HIGH (MATCH) CORNER - TEN FIXED
001800      *                              PASSES, NO EARLY EXIT.
001900      *    1999-07-23 DMN  TKT#4801  A COMPONENT WITH NO ASSIGNED,
002000      *                              NON-MISSING VALUES NOW LEAVES THAT
002100      *                              CENTROID COMPONENT UNCHANGED
002200      *                              INSTEAD OF GOING TO ZERO - A RUN
002300      *                              WITH VERY FEW GEO FIXES WAS
002400      *                              COLLAPSING BOTH CENTROIDS TO THE
002500      *                              SAME POINT ON THAT AXIS.
002600      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
002700      *                              FIELDS IN THIS PROGRAM, NO CHANGE
002800      *                              REQUIRED.  SIGNED OFF.
002900      *----------------------------------------------------------------
003000       ENVIRONMENT DIVISION.
003100      *
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER.    IBM-370.
003400       OBJECT-COMPUTER.    IBM-370.
003500       SPECIAL-NAMES.
003600           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
003700      *
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000      **
004100       DATA DIVISION.
004200      **
004300       FILE SECTION.
004400      **
004500       WORKING-STORAGE SECTION.
004600      *
004700       01  WS-LITERALS.
004800           05  WS-MAX-ITERATIONS           PIC 9(2)  COMP VALUE 10.
004900           05  WS-LOW-CENTROID             PIC 9(1)  COMP VALUE 1.
005000           05  WS-HIGH-CENTROID            PIC 9(1)  COMP VALUE 2.
005100           05  FILLER                      PIC X(01).
005200      *
005300       01  WS-CENTROID-TABLE.
005400           05  WS-CENTROID OCCURS 2 TIMES INDEXED BY WS-CTR-IDX.
005500               10  WS-CTR-NAME             PIC S9(1)V9(4) VALUE ZERO.
005600               10  WS-CTR-PHONE            PIC S9(1)V9(4) VALUE ZERO.
005700               10  WS-CTR-GEO              PIC S9(1)V9(4) VALUE ZERO.
005800      *
005900       01  WS-ACCUM-TABLE.
006000           05  WS-ACCUM OCCURS 2 TIMES INDEXED BY WS-ACC-IDX.
006100               10  WS-ACC-NAME-SUM         PIC S9(9)V9(4) VALUE ZERO.
006200               10  WS-ACC-NAME-CNT         PIC 9(9) COMP VALUE ZERO.
006300               10  WS-ACC-PHONE-SUM        PIC S9(9)V9(4) VALUE ZERO.
006400               10  WS-ACC-PHONE-CNT        PIC 9(9) COMP VALUE ZERO.
006500               10  WS-ACC-GEO-SUM          PIC S9(9)V9(4) VALUE ZERO.
006600               10  WS-ACC-GEO-CNT          PIC 9(9) COMP VALUE ZERO.
006700      *
006800       01  WS-RUN-WORK.
006900           05  WS-ITER-CTR                 PIC 9(4) COMP VALUE ZERO.
007000           05  WS-ITER-CTR-X REDEFINES WS-ITER-CTR
007100                                           PIC 9(4).
007200           05  WS-CHANGE-CTR               PIC 9(9) COMP VALUE ZERO.
007300           05  WS-CHANGE-CTR-X REDEFINES WS-CHANGE-CTR
007400                                           PIC 9(9).
007500           05  WS-FIRST-PASS-SW            PIC X(01) VALUE 'Y'.
007600               88  WS-IS-FIRST-PASS            VALUE 'Y'.
007700           05  FILLER                      PIC X(01).
007800      *
007900       01  WS-DISTANCE-WORK.
008000           05  WS-DIST-LOW                 PIC S9(4)V9(8) VALUE ZERO.
008100           05  WS-DIST-HIGH                PIC S9(4)V9(8) VALUE ZERO.
008200           05  WS-DIST-HIGH-X REDEFINES WS-DIST-HIGH
008300                                           PIC S9(4)V9(8).
008400           05  WS-COMPONENT-DIFF           PIC S9(1)V9(4) VALUE ZERO.
008500           05  WS-NEW-CLASS                PIC X(01) VALUE SPACE.
008600           05  FILLER                      PIC X(01).
008700      *
008800       LOCAL-STORAGE SECTION.
008900       01  LS-FILLER                       PIC X(01).
009000      *
009100       LINKAGE SECTION.
009200       COPY X61VTAB.
009300       COPY X61KMNO.
009400      **
009500       PROCEDURE DIVISION USING WS-VECTOR-TABLE KM-OUTPUT-AREA.
009600      *
009700       0100-MAIN-LOGIC.
009800           MOVE ZERO                       TO KM-ITERATIONS-RUN
009900                                               KM-LAST-PASS-CHANGES.
010000      *
010100           IF WS-VEC-TOT = ZERO
010200              GO TO 0100-EXIT
010300           END-IF.
010400      *
010500           PERFORM 0200-INITIALIZE-CENTROIDS THRU 0200-EXIT.
010600      *
010700           MOVE ZERO                       TO WS-ITER-CTR.
010800       0110-ITERATION-LOOP.
010900           ADD 1                           TO WS-ITER-CTR.
011000           IF WS-ITER-CTR > WS-MAX-ITERATIONS
011100              GO TO 0100-DONE
011200           END-IF.
011300      *
011400           PERFORM 0300-RUN-ONE-ITERATION THRU 0300-EXIT.
011500      *
011600           GO TO 0110-ITERATION-LOOP.
011700       0100-DONE.
011800           COMPUTE KM-ITERATIONS-RUN = WS-ITER-CTR - 1.
011900           MOVE WS-CHANGE-CTR              TO KM-LAST-PASS-CHANGES.
012000       0100-EXIT.
012100           GOBACK.
012200      *
012300      * CENTROID 1 (LOW) STARTS AT THE PER-COMPONENT MINIMUM OVER ALL
012400      * NON-MISSING VALUES, CENTROID 2 (HIGH) AT THE MAXIMUM.
012500       0200-INITIALIZE-CENTROIDS.
012600           MOVE 'Y'                        TO WS-FIRST-PASS-SW.
012700           SET WS-VEC-IDX                  TO 1.
012800       0210-SCAN-FOR-MIN-MAX-LOOP.
012900           IF WS-VEC-IDX > WS-VEC-TOT
013000              GO TO 0200-EXIT
013100           END-IF.
013200      *
013300           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
013400              PERFORM 0220-TRACK-MIN-MAX-NAME THRU 0220-EXIT
013500           END-IF.
013600           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
013700              PERFORM 0230-TRACK-MIN-MAX-PHONE THRU 0230-EXIT
013800           END-IF.
013900           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
014000              PERFORM 0240-TRACK-MIN-MAX-GEO THRU 0240-EXIT
014100           END-IF.
014200      *
014300           MOVE 'N'                        TO WS-FIRST-PASS-SW.
014400           SET WS-VEC-IDX UP BY 1.
014500           GO TO 0210-SCAN-FOR-MIN-MAX-LOOP.
014600       0200-EXIT.
014700           EXIT.
014800      *
014900       0220-TRACK-MIN-MAX-NAME.
015000           IF WS-IS-FIRST-PASS
015100              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (1)
015200              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (2)
015300              GO TO 0220-EXIT
015400           END-IF.
015500           IF WS-VEC-SIM-NAME (WS-VEC-IDX) < WS-CTR-NAME (1)
015600              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (1)
015700           END-IF.
015800           IF WS-VEC-SIM-NAME (WS-VEC-IDX) > WS-CTR-NAME (2)
015900              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (2)
016000           END-IF.
016100       0220-EXIT.
016200           EXIT.
016300      *
016400       0230-TRACK-MIN-MAX-PHONE.
016500           IF WS-IS-FIRST-PASS
016600              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (1)
016700              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (2)
016800              GO TO 0230-EXIT
016900           END-IF.
017000           IF WS-VEC-SIM-PHONE (WS-VEC-IDX) < WS-CTR-PHONE (1)
017100              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (1)
017200           END-IF.
017300           IF WS-VEC-SIM-PHONE (WS-VEC-IDX) > WS-CTR-PHONE (2)
017400              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (2)
017500           END-IF.
017600       0230-EXIT.
017700           EXIT.
017800      *
017900       0240-TRACK-MIN-MAX-GEO.
018000           IF WS-IS-FIRST-PASS
018100              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (1)
018200              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (2)
018300              GO TO 0240-EXIT
018400           END-IF.
018500           IF WS-VEC-SIM-GEO (WS-VEC-IDX) < WS-CTR-GEO (1)
018600              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (1)
018700           END-IF.
018800           IF WS-VEC-SIM-GEO (WS-VEC-IDX) > WS-CTR-GEO (2)
018900              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (2)
019000           END-IF.
019100       0240-EXIT.
019200           EXIT.
019300      *
019400      * ONE PASS - ASSIGN EVERY VECTOR TO ITS NEAREST CENTROID, THEN
019500      * RECOMPUTE BOTH CENTROIDS FROM THE NEW ASSIGNMENT.
019600       0300-RUN-ONE-ITERATION.
019700           MOVE ZERO                       TO WS-CHANGE-CTR.
019800           PERFORM 0310-CLEAR-ACCUMULATORS THRU 0310-EXIT.
019900      *
020000           SET WS-VEC-IDX                  TO 1.
020100       0320-ASSIGN-LOOP.
020200           IF WS-VEC-IDX > WS-VEC-TOT
020300              GO TO 0330-ASSIGN-DONE
020400           END-IF.
020500      *
020600           PERFORM 0400-ASSIGN-VECTOR THRU 0400-EXIT.
020700      *
020800           SET WS-VEC-IDX UP BY 1.
020900           GO TO 0320-ASSIGN-LOOP.
021000       0330-ASSIGN-DONE.
021100           PERFORM 0500-RECOMPUTE-CENTROIDS THRU 0500-EXIT.
021200       0300-EXIT.
021300           EXIT.
021400      *
021500       0310-CLEAR-ACCUMULATORS.
021600           SET WS-ACC-IDX                  TO 1.
021700       0311-CLEAR-ACCUM-LOOP.
021800           IF WS-ACC-IDX > 2
021900              GO TO 0310-EXIT
022000           END-IF.
022100           MOVE ZERO TO WS-ACC-NAME-SUM (WS-ACC-IDX)
022200                        WS-ACC-NAME-CNT (WS-ACC-IDX)
022300                        WS-ACC-PHONE-SUM (WS-ACC-IDX)
022400                        WS-ACC-PHONE-CNT (WS-ACC-IDX)
022500                        WS-ACC-GEO-SUM (WS-ACC-IDX)
022600                        WS-ACC-GEO-CNT (WS-ACC-IDX).
022700           SET WS-ACC-IDX UP BY 1.
022800           GO TO 0311-CLEAR-ACCUM-LOOP.
022900       0310-EXIT.
023000           EXIT.
023100      *
023200      * SQUARED-EUCLIDEAN DISTANCE OVER THE NON-MISSING COMPONENTS
023300      * ONLY - A TIE GOES TO THE LOW (NON-MATCH) CENTROID.
023400       0400-ASSIGN-VECTOR.
023500           MOVE ZERO                       TO WS-DIST-LOW WS-DIST-HIGH.
023600      *
023700           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
023800              COMPUTE WS-COMPONENT-DIFF =
023900                 WS-VEC-SIM-NAME (WS-VEC-IDX) - WS-CTR-NAME (1)
024000              COMPUTE WS-DIST-LOW = WS-DIST-LOW +
024100                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
024200              COMPUTE WS-COMPONENT-DIFF =
024300                 WS-VEC-SIM-NAME (WS-VEC-IDX) - WS-CTR-NAME (2)
024400              COMPUTE WS-DIST-HIGH = WS-DIST-HIGH +
024500                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
024600           END-IF.
024700      *
024800           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
024900              COMPUTE WS-COMPONENT-DIFF =
025000                 WS-VEC-SIM-PHONE (WS-VEC-IDX) - WS-CTR-PHONE (1)
025100              COMPUTE WS-DIST-LOW = WS-DIST-LOW +
025200                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
025300              COMPUTE WS-COMPONENT-DIFF =
025400                 WS-VEC-SIM-PHONE (WS-VEC-IDX) - WS-CTR-PHONE (2)
025500              COMPUTE WS-DIST-HIGH = WS-DIST-HIGH +
025600                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
025700           END-IF.
025800      *
025900           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
026000              COMPUTE WS-COMPONENT-DIFF =
026100                 WS-VEC-SIM-GEO (WS-VEC-IDX) - WS-CTR-GEO (1)
026200              COMPUTE WS-DIST-LOW = WS-DIST-LOW +
026300                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
026400              COMPUTE WS-COMPONENT-DIFF =
026500                 WS-VEC-SIM-GEO (WS-VEC-IDX) - WS-CTR-GEO (2)
026600              COMPUTE WS-DIST-HIGH = WS-DIST-HIGH +
026700                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
026800           END-IF.
026900      *
027000           IF WS-DIST-HIGH < WS-DIST-LOW
027100              MOVE 'M'                     TO WS-NEW-CLASS
027200              PERFORM 0410-ACCUMULATE-INTO-HIGH THRU 0410-EXIT
027300           ELSE
027400              MOVE 'N'                     TO WS-NEW-CLASS
027500              PERFORM 0420-ACCUMULATE-INTO-LOW THRU 0420-EXIT
027600           END-IF.
027700      *
027800           IF WS-VEC-CLASS (WS-VEC-IDX) NOT = WS-NEW-CLASS
027900              ADD 1                        TO WS-CHANGE-CTR
028000           END-IF.
028100           MOVE WS-NEW-CLASS               TO WS-VEC-CLASS (WS-VEC-IDX).
028200           IF WS-NEW-CLASS = 'M'
028300              MOVE 1.0000                  TO WS-VEC-SCORE (WS-VEC-IDX)
028400           ELSE
028500              MOVE ZERO TO WS-VEC-SCORE (WS-VEC-IDX)
028600           END-IF.
028700       0400-EXIT.
028800           EXIT.
028900      *
029000       0410-ACCUMULATE-INTO-HIGH.
029100           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
029200              ADD WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-ACC-NAME-SUM (2)
029300              ADD 1                        TO WS-ACC-NAME-CNT (2)
029400           END-IF.
029500           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
029600              ADD WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-ACC-PHONE-SUM (2)
029700              ADD 1                        TO WS-ACC-PHONE-CNT (2)
029800           END-IF.
029900           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
030000              ADD WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-ACC-GEO-SUM (2)
030100              ADD 1                        TO WS-ACC-GEO-CNT (2)
030200           END-IF.
030300       0410-EXIT.
030400           EXIT.
030500      *
030600       0420-ACCUMULATE-INTO-LOW.
030700           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
030800              ADD WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-ACC-NAME-SUM (1)
030900              ADD 1                        TO WS-ACC-NAME-CNT (1)
031000           END-IF.
031100           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
031200              ADD WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-ACC-PHONE-SUM (1)
031300              ADD 1                        TO WS-ACC-PHONE-CNT (1)
031400           END-IF.
031500           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
031600              ADD WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-ACC-GEO-SUM (1)
031700              ADD 1                        TO WS-ACC-GEO-CNT (1)
031800           END-IF.
031900       0420-EXIT.
032000           EXIT.
032100      *
032200      * A CENTROID COMPONENT WITH NO NON-MISSING MEMBERS THIS PASS
032300      * KEEPS ITS PRIOR VALUE (SEE 1999-07-23 CHANGE ABOVE).
032400       0500-RECOMPUTE-CENTROIDS.
032500           SET WS-CTR-IDX                  TO 1.
032600       0510-RECOMPUTE-LOOP.
032700           IF WS-CTR-IDX > 2
032800              GO TO 0500-EXIT
032900           END-IF.
033000      *
033100           IF WS-ACC-NAME-CNT (WS-CTR-IDX) NOT = ZERO
033200              COMPUTE WS-CTR-NAME (WS-CTR-IDX) ROUNDED =
033300                 WS-ACC-NAME-SUM (WS-CTR-IDX) /
033400                 WS-ACC-NAME-CNT (WS-CTR-IDX)
033500           END-IF.
033600           IF WS-ACC-PHONE-CNT (WS-CTR-IDX) NOT = ZERO
033700              COMPUTE WS-CTR-PHONE (WS-CTR-IDX) ROUNDED =
033800                 WS-ACC-PHONE-SUM (WS-CTR-IDX) /
033900                 WS-ACC-PHONE-CNT (WS-CTR-IDX)
034000           END-IF.
034100           IF WS-ACC-GEO-CNT (WS-CTR-IDX) NOT = ZERO
034200              COMPUTE WS-CTR-GEO (WS-CTR-IDX) ROUNDED =
034300                 WS-ACC-GEO-SUM (WS-CTR-IDX) /
034400                 WS-ACC-GEO-CNT (WS-CTR-IDX)
034500           END-IF.
034600      *
034700           SET WS-CTR-IDX UP BY 1.
034800           GO TO 0510-RECOMPUTE-LOOP.
034900       0500-EXIT.
035000           EXIT.
