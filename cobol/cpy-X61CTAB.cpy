000100* **++ X61CTAB - IN-CORE CUSTOMER TABLE (WORKING-STORAGE, X61M001 ONLY)
000200*
000300* THE WHOLE CUSTOMER-FILE EXTRACT IS HELD IN CORE FOR THE DURATION OF
000400* THE RUN SO THE BLOCKED COMPARE CAN ADDRESS ANY MEMBER BY TABLE
000500* POSITION.  WS-CUST-TOT IS THE RECORD COUNT READ FROM CUSTOMER-FILE.
000600* RAISE THE OCCURS CEILING AND RECOMPILE IF A BIGGER EXTRACT TURNS UP -
000700* SEE CHECK-TABLE-CAPACITY IN X61M001 FOR THE ABEND PATH.
000800*    1998-11-04 RAG  TKT#4471  ORIGINAL TABLE FOR THE MATCH-KEY PILOT,
000900*                              CEILING SET TO 5000 FOR THE PILOT FILE.
001000 01  WS-CUSTOMER-TABLE.
001100     05  WS-CUST-TOT                 PIC 9(9) COMP VALUE ZERO.
001200     05  WS-CUST-ENTRY OCCURS 0 TO 5000 TIMES
001300                        DEPENDING ON WS-CUST-TOT
001400                        INDEXED BY WS-CUST-IDX.
001500         10  WS-CUST-ID              PIC X(08).
001600         10  WS-CUST-NAME            PIC X(30).
001700         10  WS-CUST-PHONE           PIC X(15).
001800         10  WS-CUST-EMAIL           PIC X(30).
001900         10  WS-CUST-LAT-AREA        PIC X(08).
002000         10  WS-CUST-LON-AREA        PIC X(08).
002100         10  FILLER                  PIC X(01).
