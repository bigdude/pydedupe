000100* **++ X61VTAB - IN-CORE PAIR/VECTOR TABLE
000200*
000300* ONE ENTRY PER COMPARED PAIR.  BUILT BY X61M001 DURING THE BLOCKED
000400* COMPARE (WR-CLASS/WR-SCORE ARE SPACES/ZERO AT THAT POINT); RELOADED
000500* WHOLESALE BY X61M002 FROM THE SORTED WEIGHTS-FILE SO X61K001 CAN SEE
000600* ALL VECTORS AT ONCE FOR CENTROID WORK, THEN CLASS/SCORE ARE FILLED
000700* IN BEFORE CLASS-FILE IS WRITTEN.  ALSO SERVES AS THE PAIR-ALREADY-
000800* COMPARED LOOKUP IN X61M001 WHILE THE PHONE INDEX IS COMPARED
000900* (ENTRIES ARE NOT KEPT IN (ID-1,ID-2) ORDER DURING THE BLOCKED
001000* COMPARE, SO THE LOOKUP IS A PLAIN TABLE SCAN, NOT SEARCH ALL -
001100* SEE FIND-DUP-PAIR).
001200*    1998-11-09 RAG  TKT#4471  ORIGINAL TABLE FOR THE MATCH-KEY PILOT,
001300*                              CEILING SET TO 50000 PAIRS.
001400 01  WS-VECTOR-TABLE.
001500     05  WS-VEC-TOT                  PIC 9(9) COMP VALUE ZERO.
001600     05  WS-VEC-ENTRY OCCURS 0 TO 50000 TIMES
001700                       DEPENDING ON WS-VEC-TOT
001800                       INDEXED BY WS-VEC-IDX.
001900         10  WS-VEC-ID-1                 PIC X(08).
002000         10  WS-VEC-ID-2                 PIC X(08).
002100         10  WS-VEC-SIM-NAME             PIC S9(1)V9(4).
002200         10  WS-VEC-SIM-PHONE            PIC S9(1)V9(4).
002300         10  WS-VEC-SIM-GEO              PIC S9(1)V9(4).
002400         10  WS-VEC-MISS-NAME            PIC X(01).
002500         10  WS-VEC-MISS-PHONE           PIC X(01).
002600         10  WS-VEC-MISS-GEO             PIC X(01).
002700         10  WS-VEC-CLASS                PIC X(01).
002800         10  WS-VEC-SCORE                PIC S9(1)V9(4).
002900         10  FILLER                      PIC X(01).
