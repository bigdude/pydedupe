000100* **++ X61SETI - SET-COMPARATOR LINKAGE, CALLER-SUPPLIED INPUT
000200*
000300* BOTH SETS ARE ALREADY ENCODED BY THE CALLER (X61E001) - X61C001 ONLY
000400* COMPARES, IT DOES NOT NORMALIZE.  AN EMPTY SET IS -TOT EQUAL ZERO.
000500*    1999-06-08 RAG  TKT#4712  ORIGINAL LINKAGE FOR THE SET COMPARATOR.
000600 01  ST-INPUT-AREA.
000700     05  ST-MAXDIFF                  PIC 9V9(4).
000800     05  ST-SET-1-TOT                PIC 9(4) COMP.
000900     05  ST-SET-1-VALUE OCCURS 0 TO 50 TIMES
001000                        DEPENDING ON ST-SET-1-TOT
001100                        INDEXED BY ST-SET-1-IDX.
001200         10  ST-SET-1-TEXT               PIC X(60).
001300     05  ST-SET-2-TOT                PIC 9(4) COMP.
001400     05  ST-SET-2-VALUE OCCURS 0 TO 50 TIMES
001500                        DEPENDING ON ST-SET-2-TOT
001600                        INDEXED BY ST-SET-2-IDX.
001700         10  ST-SET-2-TEXT               PIC X(60).
001800     05  FILLER                      PIC X(01).
