000100* **++ X61IDXR - INDEX ENTRY RECORD LAYOUT (ONE BLOCK MEMBERSHIP/LINE)
000200*
000300* WRITTEN ONCE PER (KEY, CUSTOMER) PAIR BY X61M001 SO THE BLOCKING CAN
000400* BE AUDITED WITHOUT RERUNNING THE MATCH STEP.  KEY IS LEFT-JUSTIFIED,
000500* SPACE PADDED; A BLANK KEY IS NEVER WRITTEN (SEE MAKE-INDEX-KEYS).
000600*    1998-11-04 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
000700 01  IDX-REC.
000800     05  IDX-KEY                     PIC X(20).
000900     05  IDX-CUST-ID                 PIC X(08).
