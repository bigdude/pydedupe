000100* **++ X61BTAB - IN-CORE BLOCK TABLE SKELETON (:X: REPLACED PER INDEX)
000200*
000300* COPIED ONCE PER INDEX WITH ==:X:== REPLACED BY THE INDEX'S OWN TAG
000400* (NM FOR THE NAME INDEX, PH FOR THE PHONE INDEX - SEE X61M001
000500* WORKING-STORAGE) SO EACH INDEX GETS ITS OWN KEY LIST AND MEMBERSHIP
000600* TABLE WITHOUT THE TWO STEPPING ON EACH OTHER - LETS NAME AND PHONE
000700* SHARE ONE SKELETON WITHOUT DUPLICATING THE COPYBOOK TWICE OVER.
000800* WS-:X:-MEMBER-PTR IS A SUBSCRIPT BACK INTO WS-CUSTOMER-TABLE, NOT A
000900* CUSTOMER ID, SO THE BLOCKED COMPARE NEVER RE-MOVES A 30-BYTE NAME.
001000*    1998-11-05 RAG  TKT#4471  ORIGINAL BLOCK TABLE, CEILINGS SIZED TO
001100*                              THE PILOT FILE (3000 KEYS, 500/BLOCK).
001200 01  WS-:X:-BLOCK-TABLE.
001300     05  WS-:X:-BLOCK-TOT            PIC 9(9) COMP VALUE ZERO.
001400     05  WS-:X:-BLOCK-ENTRY OCCURS 0 TO 3000 TIMES
001500                            DEPENDING ON WS-:X:-BLOCK-TOT
001600                            INDEXED BY WS-:X:-BLK-IDX.
001700         10  WS-:X:-BLOCK-KEY            PIC X(20).
001800         10  WS-:X:-MEMBER-TOT           PIC 9(9) COMP.
001900         10  WS-:X:-MEMBER-LIST.
002000             15  WS-:X:-MEMBER OCCURS 0 TO 500 TIMES
002100                               DEPENDING ON WS-:X:-MEMBER-TOT
002200                               INDEXED BY WS-:X:-MBR-IDX.
002300                 20  WS-:X:-MEMBER-PTR      PIC 9(9) COMP.
002400         10  FILLER                      PIC X(01).
