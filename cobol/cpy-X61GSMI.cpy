000100* **++ X61GSMI - GEO-SIM LINKAGE, CALLER-SUPPLIED INPUT
000200*
000300* COORDINATES TRAVEL AS TEXT, NOT NUMERIC, SO A SPACES COORDINATE CAN
000400* BE TOLD APART FROM A VALID ZERO DEGREES - X61G001 DOES THE NUMVAL-
000500* STYLE EXTRACTION ITSELF (SEE EXTRACT-COORDINATE).
000600*    1999-04-06 RAG  TKT#4601  ORIGINAL LINKAGE FOR THE GEO MATCHER.
000700 01  GS-INPUT-AREA.
000800     05  GS-LAT-1-AREA               PIC X(08).
000900     05  GS-LON-1-AREA               PIC X(08).
001000     05  GS-LAT-2-AREA               PIC X(08).
001100     05  GS-LON-2-AREA               PIC X(08).
001200     05  GS-NEAR-KM                  PIC 9(3)V9(4).
001300     05  GS-FAR-KM                   PIC 9(3)V9(4).
001400     05  FILLER                      PIC X(01).
