000100* **++ X61CSEL - CLASSIFIER SELECTION SWITCH (RULE/KMEANS)
000200*
000300* ONE BYTE PICKS WHICH CLASSIFY-STEP ENGINE RUNS THIS CYCLE -
000400* WS-CLASSIFIER-MODE IS SET FROM THE RUN CARD (X61-RUN-CARD)
000500* BEFORE WRITE-CLASS-FILE IS PERFORMED.
000600*    1999-07-02 RAG  TKT#4770  ORIGINAL SWITCH FOR THE CLASSIFY STEP.
000700 01  CLASSIFIER-SELECT-AREA.
000800     05  WS-CLASSIFIER-MODE          PIC X(01).
000900         88  RULE-CLASSIFIER-SELECTED    VALUE 'R'.
001000         88  KMEANS-CLASSIFIER-SELECTED  VALUE 'K'.
001100     05  FILLER                      PIC X(01).
