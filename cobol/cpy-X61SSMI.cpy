000100* **++ X61SSMI - STRING-SIM LINKAGE, CALLER-SUPPLIED INPUT
000200*
000300* SS-MAXDIFF IS THE LENIENCY FACTOR (0 EXCLUSIVE THROUGH 1 INCLUSIVE) -
000400* THE CALLER PICKS IT PER FIELD (TIGHTER FOR PHONE, LOOSER FOR NAME).
000500*    1999-03-22 RAG  TKT#4588  ORIGINAL LINKAGE FOR THE STRING MATCHER.
000600 01  SS-INPUT-AREA.
000700     05  SS-STRING-1                 PIC X(60).
000800     05  SS-STRING-2                 PIC X(60).
000900     05  SS-MAXDIFF                  PIC 9V9(4).
001000     05  FILLER                      PIC X(01).
