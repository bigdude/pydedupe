000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61C001.
000400       AUTHOR.        R A GRECO.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1999-06-08.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61C001 - SET-COMPARATOR - BEST-MATCH AVERAGE OVER TWO SETS
001100      * MI2457.PSPS.CUSTMTCH.SETCMP
001200      *----------------------------------------------------------------
001300      * CHANGE LOG
001400      *    1999-06-08 RAG  TKT#4712  ORIGINAL PROGRAM - FOR MULTI-
001500      *                              VALUED FIELDS (ALIASES, PRIOR
001600      *                              ADDRESSES) WHERE A STRAIGHT
001700      *                              STRING-SIM DOES NOT APPLY.
001800      *    1999-06-21 RAG  TKT#4712  FLOOR EACH PER-VALUE BEST AT
001900      *                              ZERO BEFORE SUMMING - A STRING-SIM
002000      *                              MISS WAS DRAGGING THE WHOLE
002100      *                              AVERAGE NEGATIVE.
002200      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
002300      *                              FIELDS IN THIS PROGRAM, NO CHANGE
002400      *                              REQUIRED.  SIGNED OFF.
002500      *----------------------------------------------------------------
002600       ENVIRONMENT DIVISION.
002700      *
002800       CONFIGURATION SECTION.
002900       SOURCE-COMPUTER.    IBM-370.
003000       OBJECT-COMPUTER.    IBM-370.
003100       SPECIAL-NAMES.
003200           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
003300      *
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600      **
003700       DATA DIVISION.
003800      **
003900       FILE SECTION.
004000      **
004100       WORKING-STORAGE SECTION.
004200      *
004300       01  WS-LITERALS.
004400           05  CC-STRING-SIM-ROUTINE       PIC X(08) VALUE 'X61S001'.
004500      *
004600       01  WS-COMPARE-WORK.
004700           05  WS-SMALLER-TOT              PIC 9(4)  COMP VALUE ZERO.
004800           05  WS-SMALLER-TOT-X REDEFINES WS-SMALLER-TOT
004900                                           PIC 9(4).
005000           05  WS-LARGER-TOT               PIC 9(4)  COMP VALUE ZERO.
005100           05  WS-LARGER-TOT-X REDEFINES WS-LARGER-TOT
005200                                           PIC 9(4).
005300           05  WS-SET-SELECT-SW            PIC X(01) VALUE SPACE.
005400               88  WS-SET-1-IS-SMALLER         VALUE '1'.
005500               88  WS-SET-2-IS-SMALLER         VALUE '2'.
005600           05  WS-OUTER-IDX                PIC 9(4)  COMP VALUE ZERO.
005700           05  WS-OUTER-IDX-X REDEFINES WS-OUTER-IDX
005800                                           PIC 9(4).
005900           05  WS-INNER-IDX                PIC 9(4)  COMP VALUE ZERO.
006000           05  WS-BEST-FOR-VALUE           PIC S9(1)V9(4) VALUE ZERO.
006100           05  WS-SUM-OF-BEST              PIC S9(4)V9(4) VALUE ZERO.
006200           05  FILLER                      PIC X(01).
006300      *
006400       01  WS-SMALLER-VALUE                PIC X(60) VALUE SPACES.
006500       01  WS-LARGER-VALUE                 PIC X(60) VALUE SPACES.
006600      *
006700       LOCAL-STORAGE SECTION.
006800       01  LS-FILLER                       PIC X(01).
006900      *
007000       LINKAGE SECTION.
007100       COPY X61SETI.
007200       COPY X61SETO.
007300       COPY X61SSMI.
007400       COPY X61SSMO.
007500      **
007600       PROCEDURE DIVISION USING ST-INPUT-AREA ST-OUTPUT-AREA.
007700      *
007800       0100-MAIN-LOGIC.
007900           MOVE ZERO                       TO ST-SIMILARITY.
008000           SET ST-NOT-MISSING              TO TRUE.
008100      *
008200           IF ST-SET-1-TOT = ZERO OR ST-SET-2-TOT = ZERO
008300              SET ST-IS-MISSING            TO TRUE
008400              GO TO 0100-EXIT
008500           END-IF.
008600      *
008700           PERFORM 0200-PICK-SMALLER-SET THRU 0200-EXIT.
008800           PERFORM 0300-SUM-BEST-MATCHES THRU 0300-EXIT.
008900      *
009000           COMPUTE ST-SIMILARITY ROUNDED =
009100                   WS-SUM-OF-BEST / WS-SMALLER-TOT.
009200       0100-EXIT.
009300           GOBACK.
009400      *
009500      * THE SMALLER SET DRIVES THE OUTER LOOP - THE DIVISOR IN THE
009600      * FINAL AVERAGE IS ALWAYS THE SMALLER SET'S SIZE.
009700       0200-PICK-SMALLER-SET.
009800           IF ST-SET-1-TOT NOT > ST-SET-2-TOT
009900              MOVE ST-SET-1-TOT            TO WS-SMALLER-TOT
010000              MOVE ST-SET-2-TOT            TO WS-LARGER-TOT
010100              SET WS-SET-1-IS-SMALLER      TO TRUE
010200           ELSE
010300              MOVE ST-SET-2-TOT            TO WS-SMALLER-TOT
010400              MOVE ST-SET-1-TOT            TO WS-LARGER-TOT
010500              SET WS-SET-2-IS-SMALLER      TO TRUE
010600           END-IF.
010700       0200-EXIT.
010800           EXIT.
010900      *
011000       0300-SUM-BEST-MATCHES.
011100           MOVE ZERO                       TO WS-SUM-OF-BEST.
011200           MOVE 1                          TO WS-OUTER-IDX.
011300       0310-OUTER-LOOP.
011400           IF WS-OUTER-IDX > WS-SMALLER-TOT
011500              GO TO 0300-EXIT
011600           END-IF.
011700      *
011800           IF WS-SET-1-IS-SMALLER
011900              MOVE ST-SET-1-TEXT (WS-OUTER-IDX) TO WS-SMALLER-VALUE
012000           ELSE
012100              MOVE ST-SET-2-TEXT (WS-OUTER-IDX) TO WS-SMALLER-VALUE
012200           END-IF.
012300      *
012400           MOVE ZERO                       TO WS-BEST-FOR-VALUE.
012500           MOVE 1                          TO WS-INNER-IDX.
012600       0320-INNER-LOOP.
012700           IF WS-INNER-IDX > WS-LARGER-TOT
012800              GO TO 0330-INNER-DONE
012900           END-IF.
013000      *
013100           IF WS-SET-1-IS-SMALLER
013200              MOVE ST-SET-2-TEXT (WS-INNER-IDX) TO WS-LARGER-VALUE
013300           ELSE
013400              MOVE ST-SET-1-TEXT (WS-INNER-IDX) TO WS-LARGER-VALUE
013500           END-IF.
013600      *
013700           PERFORM 0400-CALL-STRING-SIM THRU 0400-EXIT.
013800      *
013900           IF SS-NOT-MISSING
014000              IF SS-SIMILARITY > WS-BEST-FOR-VALUE
014100                 MOVE SS-SIMILARITY        TO WS-BEST-FOR-VALUE
014200              END-IF
014300           END-IF.
014400      *
014500           ADD 1                           TO WS-INNER-IDX.
014600           GO TO 0320-INNER-LOOP.
014700       0330-INNER-DONE.
014800           ADD WS-BEST-FOR-VALUE           TO WS-SUM-OF-BEST.
014900      *
015000           ADD 1                           TO WS-OUTER-IDX.
015100           GO TO 0310-OUTER-LOOP.
015200       0300-EXIT.
015300           EXIT.
015400      *
015500       0400-CALL-STRING-SIM.
015600           MOVE WS-SMALLER-VALUE           TO SS-STRING-1.
015700           MOVE WS-LARGER-VALUE            TO SS-STRING-2.
015800           MOVE ST-MAXDIFF                 TO SS-MAXDIFF.
015900      *
016000           CALL CC-STRING-SIM-ROUTINE USING SS-INPUT-AREA
016100                                             SS-OUTPUT-AREA
016200              ON EXCEPTION
016300                 SET SS-IS-MISSING         TO TRUE
016400           END-CALL.
016500       0400-EXIT.
016600           EXIT.
