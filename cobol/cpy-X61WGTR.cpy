000100* **++ X61WGTR - PAIR-WEIGHT OUTPUT RECORD LAYOUT
000200*
000300* ONE LINE PER COMPARED PAIR.  WR-ID-1 IS ALWAYS THE LOWER OF THE TWO
000400* CUSTOMER IDS SO THE WEIGHTS FILE COMES OFF X61M001 ALREADY IN
000500* (ID1,ID2) SEQUENCE - X61M002 DEPENDS ON THIS, IT DOES NOT RE-SORT.
000600* THE THREE MISS-xxxx SWITCHES CARRY 'Y' WHEN THE MATCHING SIM FIELD
000700* COULD NOT BE COMPUTED (SEE X61S001/X61G001) - THE SCORE ITSELF IS
000800* LEFT AT ZERO IN THAT CASE, THE SWITCH IS WHAT X61R001/X61K001 TEST.
000900*    1998-11-09 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
001000*    2003-06-02 DMN  TKT#6690  PADDED RECORD TO 40 BYTES FOR THE NEW
001100*                              FIXED-BLOCK WEIGHTS DATASET ON DASD.
001200 01  WEIGHT-REC.
001300     05  WR-ID-1                     PIC X(08).
001400     05  WR-ID-2                     PIC X(08).
001500     05  WR-SIM-NAME                 PIC S9(1)V9(4).
001600     05  WR-SIM-PHONE                PIC S9(1)V9(4).
001700     05  WR-SIM-GEO                  PIC S9(1)V9(4).
001800     05  WR-MISS-NAME                PIC X(01).
001900         88  WR-NAME-IS-MISSING          VALUE 'Y'.
002000         88  WR-NAME-NOT-MISSING         VALUE 'N'.
002100     05  WR-MISS-PHONE               PIC X(01).
002200         88  WR-PHONE-IS-MISSING         VALUE 'Y'.
002300         88  WR-PHONE-NOT-MISSING        VALUE 'N'.
002400     05  WR-MISS-GEO                 PIC X(01).
002500         88  WR-GEO-IS-MISSING           VALUE 'Y'.
002600         88  WR-GEO-NOT-MISSING          VALUE 'N'.
002700     05  FILLER                      PIC X(06).
