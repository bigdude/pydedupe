000100* **++ X61RULI - RULE-CLASSIFIER LINKAGE, CALLER-SUPPLIED INPUT
000200*
000300* ONE SIMILARITY VECTOR IN, ONE DECISION OUT - X61M002 CALLS THIS
000400* ONCE PER ROW OF THE WEIGHTS FILE WHEN THE RULE ENGINE IS SELECTED.
000500*    1999-07-02 RAG  TKT#4770  ORIGINAL LINKAGE FOR THE RULE ENGINE.
000600 01  RU-INPUT-AREA.
000700     05  RU-SIM-NAME                 PIC S9(1)V9(4).
000800     05  RU-SIM-PHONE                PIC S9(1)V9(4).
000900     05  RU-SIM-GEO                  PIC S9(1)V9(4).
001000     05  RU-MISS-NAME                PIC X(01).
001100     05  RU-MISS-PHONE               PIC X(01).
001200     05  RU-MISS-GEO                 PIC X(01).
001300     05  FILLER                      PIC X(01).
