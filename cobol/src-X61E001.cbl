000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61E001.
000400       AUTHOR.        R A GRECO.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1999-05-11.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61E001 - ENCODERS - ONE-FUNCTION-PER-CALL TEXT NORMALIZERS
001100      * MI2457.PSPS.CUSTMTCH.ENCODE
001200      *----------------------------------------------------------------
001300      * CHANGE LOG
001400      *    1999-05-11 RAG  TKT#4650  ORIGINAL PROGRAM - NORMSPACE,
001500      *                              NOSPACE, LOWSTRIP AND DIGITS FOR
001600      *                              THE MATCH-KEY PILOT.
001700      *    1999-06-02 RAG  TKT#4660  ADDED SORTED-WORDS AND REVERSE FOR
001800      *                              THE NAME-TOKEN BLOCKING KEYS.
001900      *    1999-06-18 JTH  TKT#4695  ADDED URLDOMAIN AND EMAILDOMAIN FOR
002000      *                              THE EMAIL/WEBSITE MATCHING PASS.
002100      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
002200      *                              FIELDS IN THIS PROGRAM, NO CHANGE
002300      *                              REQUIRED.  SIGNED OFF.
002400      *    2001-02-19 JTH  TKT#5108  WIDENED THE WORK AREA FROM 40 TO
002500      *                              60 BYTES TO MATCH THE WIDENED
002600      *                              CUST-EMAIL FIELD.
002700      *    2003-06-02 DMN  TKT#5611  SORTED-WORDS NOW HANDLES UP TO 10
002800      *                              WORDS INSTEAD OF 6 - A HYPHENATED
002900      *                              BUSINESS NAME WAS OVERFLOWING THE
003000      *                              OLD TABLE.
003100      *    2005-01-10 JTH  TKT#5902  URLDOMAIN WAS COMPARING THE PREFIX
003200      *                              LITERALS AGAINST THE INCOMING TEXT
003300      *                              AS-IS, SO A LOWERCASE 'HTTP://' OR
003400      *                              'WWW.' (THE NORMAL CASE ON AN EMAIL
003500      *                              OR WEB-FORM FIELD) NEVER MATCHED AND
003600      *                              FELL THROUGH TO THE BARE SLASH CUT.
003700      *                              NOW FOLDS A COMPARE-ONLY COPY TO
003800      *                              UPPERCASE BEFORE THE PREFIX TESTS;
003900      *                              THE TEXT ITSELF IS STILL CUT FROM
004000      *                              THE ORIGINAL-CASE AREA SO CASE IS
004100      *                              PRESERVED IN THE OUTPUT.
004200      *----------------------------------------------------------------
004300       ENVIRONMENT DIVISION.
004400      *
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.    IBM-370.
004700       OBJECT-COMPUTER.    IBM-370.
004800       SPECIAL-NAMES.
004900           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
005000      *
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300      **
005400       DATA DIVISION.
005500      **
005600       FILE SECTION.
005700      **
005800       WORKING-STORAGE SECTION.
005900      *
006000       01  WS-WORK-AREA                    PIC X(60) VALUE SPACES.
006100       01  WS-WORK-TABLE REDEFINES WS-WORK-AREA.
006200           05  WS-WORK-CHAR OCCURS 60 TIMES PIC X(01).
006300      *
006400       01  WS-RESULT-AREA                  PIC X(60) VALUE SPACES.
006500       01  WS-RESULT-TABLE REDEFINES WS-RESULT-AREA.
006600           05  WS-RESULT-CHAR OCCURS 60 TIMES PIC X(01).
006700      *
006800      * URLDOMAIN COMPARE-ONLY COPY - FOLDED TO UPPERCASE SO THE HTTP
006900      * AND WWW PREFIX TESTS FIRE REGARDLESS OF THE WIRE CASE; THE CUT
007000      * ITSELF STILL COMES OUT OF WS-WORK-AREA SO CASE IS PRESERVED.
007100       01  WS-URL-FOLD-AREA                PIC X(60) VALUE SPACES.
007200      *
007300       01  WS-SCAN-WORK.
007400           05  WS-SCAN-IDX                 PIC 9(2)  COMP VALUE ZERO.
007500           05  WS-SCAN-IDX-X REDEFINES WS-SCAN-IDX
007600                                            PIC 9(2).
007700           05  WS-OUT-LEN                  PIC 9(2)  COMP VALUE ZERO.
007800           05  WS-LAST-WAS-SPACE           PIC X(01) VALUE 'N'.
007900               88  WS-PRIOR-CHAR-SPACE         VALUE 'Y'.
008000           05  WS-TEXT-LEN                 PIC 9(2)  COMP VALUE ZERO.
008100           05  WS-SPLIT-POS                PIC 9(2)  COMP VALUE ZERO.
008200      *
008300      * SORTED-WORDS WORK - UP TO 10 SPACE-DELIMITED TOKENS, 20 BYTES
008400           05  FILLER                      PIC X(01).
008500      * EACH (A SINGLE CUST-NAME TOKEN NEVER RUNS LONGER IN PRACTICE).
008600       01  WS-WORD-WORK.
008700           05  WS-WORD-TOT                 PIC 9(2)  COMP VALUE ZERO.
008800           05  WS-WORD-TABLE OCCURS 10 TIMES
008900                                  INDEXED BY WS-WORD-IDX WS-WORD-IDX2.
009000               10  WS-WORD-ENTRY           PIC X(20) VALUE SPACES.
009100           05  WS-WORD-HOLD                PIC X(20) VALUE SPACES.
009200           05  FILLER                      PIC X(01).
009300      *
009400       01  WS-LITERALS.
009500           05  WS-HTTP-PREFIX              PIC X(07) VALUE 'HTTP://'.
009600           05  WS-WWW-PREFIX               PIC X(04) VALUE 'WWW.'.
009700           05  FILLER                      PIC X(01).
009800      *
009900       LOCAL-STORAGE SECTION.
010000       01  LS-FILLER                       PIC X(01).
010100      *
010200       LINKAGE SECTION.
010300       COPY X61ENCI.
010400       COPY X61ENCO.
010500      **
010600       PROCEDURE DIVISION USING EN-INPUT-AREA EN-OUTPUT-AREA.
010700      *
010800       0100-MAIN-LOGIC.
010900           MOVE EN-INPUT-TEXT              TO WS-WORK-AREA.
011000           MOVE SPACES                     TO WS-RESULT-AREA.
011100      *
011200           EVALUATE TRUE
011300              WHEN EN-FN-NORMSPACE
011400                 PERFORM 0200-DO-NORMSPACE THRU 0200-EXIT
011500              WHEN EN-FN-NOSPACE
011600                 PERFORM 0300-DO-NOSPACE THRU 0300-EXIT
011700              WHEN EN-FN-LOWSTRIP
011800                 PERFORM 0400-DO-LOWSTRIP THRU 0400-EXIT
011900              WHEN EN-FN-DIGITS
012000                 PERFORM 0500-DO-DIGITS THRU 0500-EXIT
012100              WHEN EN-FN-SORTED-WORDS
012200                 PERFORM 0600-DO-SORTED-WORDS THRU 0600-EXIT
012300              WHEN EN-FN-REVERSE
012400                 PERFORM 0700-DO-REVERSE THRU 0700-EXIT
012500              WHEN EN-FN-URLDOMAIN
012600                 PERFORM 0800-DO-URLDOMAIN THRU 0800-EXIT
012700              WHEN EN-FN-EMAILDOMAIN
012800                 PERFORM 0900-DO-EMAILDOMAIN THRU 0900-EXIT
012900              WHEN OTHER
013000                 MOVE WS-WORK-AREA         TO WS-RESULT-AREA
013100           END-EVALUATE.
013200      *
013300           MOVE WS-RESULT-AREA             TO EN-OUTPUT-TEXT.
013400       0100-EXIT.
013500           GOBACK.
013600      *
013700      * TRIM LEADING/TRAILING WHITESPACE, COLLAPSE EVERY INTERNAL RUN
013800      * OF WHITESPACE TO ONE SPACE.
013900       0200-DO-NORMSPACE.
014000           MOVE ZERO                       TO WS-OUT-LEN.
014100           MOVE 'Y'                        TO WS-LAST-WAS-SPACE.
014200           SET WS-SCAN-IDX                 TO 1.
014300       0210-NORMSPACE-LOOP.
014400           IF WS-SCAN-IDX > 60
014500              GO TO 0200-EXIT
014600           END-IF.
014700      *
014800           IF WS-WORK-CHAR (WS-SCAN-IDX) = SPACE
014900              IF NOT WS-PRIOR-CHAR-SPACE
015000                 ADD 1                     TO WS-OUT-LEN
015100                 MOVE SPACE TO WS-RESULT-CHAR (WS-OUT-LEN)
015200              END-IF
015300              MOVE 'Y'                     TO WS-LAST-WAS-SPACE
015400           ELSE
015500              ADD 1                        TO WS-OUT-LEN
015600              MOVE WS-WORK-CHAR (WS-SCAN-IDX)
015700                                           TO WS-RESULT-CHAR (WS-OUT-LEN)
015800              MOVE 'N'                     TO WS-LAST-WAS-SPACE
015900           END-IF.
016000      *
016100           ADD 1                           TO WS-SCAN-IDX.
016200           GO TO 0210-NORMSPACE-LOOP.
016300       0200-EXIT.
016400      *    A TRAILING COLLAPSED SEPARATOR CAN LEAVE ONE SPACE ON THE
016500      *    END - STRIP IT BACK OFF.
016600           IF WS-OUT-LEN > 0
016700              IF WS-RESULT-CHAR (WS-OUT-LEN) = SPACE
016800                 SUBTRACT 1                FROM WS-OUT-LEN
016900              END-IF
017000           END-IF.
017100           EXIT.
017200      *
017300      * REMOVE EVERY SPACE, NO SEPARATOR LEFT BEHIND.
017400       0300-DO-NOSPACE.
017500           MOVE ZERO                       TO WS-OUT-LEN.
017600           SET WS-SCAN-IDX                 TO 1.
017700       0310-NOSPACE-LOOP.
017800           IF WS-SCAN-IDX > 60
017900              GO TO 0300-EXIT
018000           END-IF.
018100      *
018200           IF WS-WORK-CHAR (WS-SCAN-IDX) NOT = SPACE
018300              ADD 1                        TO WS-OUT-LEN
018400              MOVE WS-WORK-CHAR (WS-SCAN-IDX)
018500                                           TO WS-RESULT-CHAR (WS-OUT-LEN)
018600           END-IF.
018700      *
018800           ADD 1                           TO WS-SCAN-IDX.
018900           GO TO 0310-NOSPACE-LOOP.
019000       0300-EXIT.
019100           EXIT.
019200      *
019300      * LOWERCASE THE WORK AREA, THEN APPLY NORMSPACE TO IT.
019400       0400-DO-LOWSTRIP.
019500           INSPECT WS-WORK-AREA CONVERTING
019600              'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
019700              'abcdefghijklmnopqrstuvwxyz'.
019800           PERFORM 0200-DO-NORMSPACE THRU 0200-EXIT.
019900       0400-EXIT.
020000           EXIT.
020100      *
020200      * KEEP ONLY THE DIGIT CHARACTERS, DROP EVERYTHING ELSE.
020300       0500-DO-DIGITS.
020400           MOVE ZERO                       TO WS-OUT-LEN.
020500           SET WS-SCAN-IDX                 TO 1.
020600       0510-DIGITS-LOOP.
020700           IF WS-SCAN-IDX > 60
020800              GO TO 0500-EXIT
020900           END-IF.
021000      *
021100           IF WS-WORK-CHAR (WS-SCAN-IDX) IS NUMERIC
021200              ADD 1                        TO WS-OUT-LEN
021300              MOVE WS-WORK-CHAR (WS-SCAN-IDX)
021400                                           TO WS-RESULT-CHAR (WS-OUT-LEN)
021500           END-IF.
021600      *
021700           ADD 1                           TO WS-SCAN-IDX.
021800           GO TO 0510-DIGITS-LOOP.
021900       0500-EXIT.
022000           EXIT.
022100      *
022200      * SPLIT ON SINGLE SPACES, BUBBLE-SORT THE TOKENS ASCENDING,
022300      * REJOIN WITH SINGLE SPACES.
022400       0600-DO-SORTED-WORDS.
022500           PERFORM 0200-DO-NORMSPACE THRU 0200-EXIT.
022600           MOVE WS-RESULT-AREA              TO WS-WORK-AREA.
022700           MOVE SPACES                      TO WS-RESULT-AREA.
022800      *
022900           PERFORM 0610-SPLIT-INTO-WORDS THRU 0610-EXIT.
023000           PERFORM 0620-BUBBLE-SORT-WORDS THRU 0620-EXIT.
023100           PERFORM 0630-JOIN-WORDS THRU 0630-EXIT.
023200       0600-EXIT.
023300           EXIT.
023400      *
023500       0610-SPLIT-INTO-WORDS.
023600           MOVE SPACES                     TO WS-WORD-TABLE (1)
023700                                               WS-WORD-TABLE (2)
023800                                               WS-WORD-TABLE (3)
023900                                               WS-WORD-TABLE (4)
024000                                               WS-WORD-TABLE (5)
024100                                               WS-WORD-TABLE (6)
024200                                               WS-WORD-TABLE (7)
024300                                               WS-WORD-TABLE (8)
024400                                               WS-WORD-TABLE (9)
024500                                               WS-WORD-TABLE (10).
024600      *
024700           UNSTRING WS-WORK-AREA DELIMITED BY SPACE
024800              INTO WS-WORD-TABLE (1)  WS-WORD-TABLE (2)
024900                   WS-WORD-TABLE (3)  WS-WORD-TABLE (4)
025000                   WS-WORD-TABLE (5)  WS-WORD-TABLE (6)
025100                   WS-WORD-TABLE (7)  WS-WORD-TABLE (8)
025200                   WS-WORD-TABLE (9)  WS-WORD-TABLE (10).
025300      *
025400           MOVE ZERO                       TO WS-WORD-TOT.
025500           SET WS-WORD-IDX                 TO 1.
025600       0611-COUNT-WORDS-LOOP.
025700           IF WS-WORD-IDX > 10
025800              GO TO 0610-EXIT
025900           END-IF.
026000           IF WS-WORD-TABLE (WS-WORD-IDX) NOT = SPACES
026100              ADD 1                        TO WS-WORD-TOT
026200           END-IF.
026300           SET WS-WORD-IDX UP BY 1.
026400           GO TO 0611-COUNT-WORDS-LOOP.
026500       0610-EXIT.
026600           EXIT.
026700      *
026800      * SIMPLE BUBBLE SORT - TEN ENTRIES AT MOST, NO NEED FOR ANYTHING
026900      * FANCIER.
027000       0620-BUBBLE-SORT-WORDS.
027100           IF WS-WORD-TOT < 2
027200              GO TO 0620-EXIT
027300           END-IF.
027400      *
027500           SET WS-WORD-IDX                 TO 1.
027600       0621-OUTER-PASS-LOOP.
027700           IF WS-WORD-IDX >= WS-WORD-TOT
027800              GO TO 0620-EXIT
027900           END-IF.
028000      *
028100           SET WS-WORD-IDX2                TO 1.
028200       0622-INNER-PASS-LOOP.
028300           IF WS-WORD-IDX2 > WS-WORD-TOT - WS-WORD-IDX
028400              GO TO 0623-NEXT-OUTER
028500           END-IF.
028600      *
028700           IF WS-WORD-TABLE (WS-WORD-IDX2) >
028800                             WS-WORD-TABLE (WS-WORD-IDX2 + 1)
028900              MOVE WS-WORD-TABLE (WS-WORD-IDX2)     TO WS-WORD-HOLD
029000              MOVE WS-WORD-TABLE (WS-WORD-IDX2 + 1)
029100                                    TO WS-WORD-TABLE (WS-WORD-IDX2)
029200              MOVE WS-WORD-HOLD
029300                                TO WS-WORD-TABLE (WS-WORD-IDX2 + 1)
029400           END-IF.
029500      *
029600           SET WS-WORD-IDX2 UP BY 1.
029700           GO TO 0622-INNER-PASS-LOOP.
029800       0623-NEXT-OUTER.
029900           SET WS-WORD-IDX UP BY 1.
030000           GO TO 0621-OUTER-PASS-LOOP.
030100       0620-EXIT.
030200           EXIT.
030300      *
030400       0630-JOIN-WORDS.
030500           MOVE ZERO                       TO WS-OUT-LEN.
030600           IF WS-WORD-TOT = ZERO
030700              GO TO 0630-EXIT
030800           END-IF.
030900      *
031000           SET WS-WORD-IDX                 TO 1.
031100       0631-JOIN-WORDS-LOOP.
031200           IF WS-WORD-IDX > WS-WORD-TOT
031300              GO TO 0630-EXIT
031400           END-IF.
031500      *
031600           IF WS-WORD-IDX > 1
031700              ADD 1                        TO WS-OUT-LEN
031800              MOVE SPACE TO WS-RESULT-CHAR (WS-OUT-LEN)
031900           END-IF.
032000      *
032100           PERFORM 0632-APPEND-ONE-WORD THRU 0632-EXIT.
032200      *
032300           SET WS-WORD-IDX UP BY 1.
032400           GO TO 0631-JOIN-WORDS-LOOP.
032500       0630-EXIT.
032600           EXIT.
032700      *
032800       0632-APPEND-ONE-WORD.
032900           SET WS-SCAN-IDX                 TO 1.
033000       0633-APPEND-CHAR-LOOP.
033100           IF WS-SCAN-IDX > 20
033200              GO TO 0632-EXIT
033300           END-IF.
033400           IF WS-WORD-TABLE (WS-WORD-IDX) (WS-SCAN-IDX:1) = SPACE
033500              GO TO 0632-EXIT
033600           END-IF.
033700           ADD 1                           TO WS-OUT-LEN
033800           MOVE WS-WORD-TABLE (WS-WORD-IDX) (WS-SCAN-IDX:1)
033900                                           TO WS-RESULT-CHAR (WS-OUT-LEN).
034000           ADD 1                           TO WS-SCAN-IDX.
034100           GO TO 0633-APPEND-CHAR-LOOP.
034200       0632-EXIT.
034300           EXIT.
034400      *
034500      * REVERSE THE MEANINGFUL (NON-TRAILING-SPACE) CONTENT, LEAVE THE
034600      * PAD TRAILING AS BEFORE.
034700       0700-DO-REVERSE.
034800           PERFORM 0710-FIND-WORK-LEN THRU 0710-EXIT.
034900      *
035000           IF WS-TEXT-LEN = ZERO
035100              GO TO 0700-EXIT
035200           END-IF.
035300      *
035400           SET WS-SCAN-IDX                 TO 1.
035500       0720-REVERSE-LOOP.
035600           IF WS-SCAN-IDX > WS-TEXT-LEN
035700              GO TO 0700-EXIT
035800           END-IF.
035900           MOVE WS-WORK-CHAR (WS-TEXT-LEN - WS-SCAN-IDX + 1)
036000                                TO WS-RESULT-CHAR (WS-SCAN-IDX).
036100           ADD 1                           TO WS-SCAN-IDX.
036200           GO TO 0720-REVERSE-LOOP.
036300       0700-EXIT.
036400           EXIT.
036500      *
036600       0710-FIND-WORK-LEN.
036700           MOVE 60                         TO WS-SCAN-IDX.
036800       0711-FIND-WORK-LEN-LOOP.
036900           IF WS-SCAN-IDX = ZERO
037000              GO TO 0710-EXIT
037100           END-IF.
037200           IF WS-WORK-CHAR (WS-SCAN-IDX) NOT = SPACE
037300              GO TO 0710-EXIT
037400           END-IF.
037500           SUBTRACT 1                      FROM WS-SCAN-IDX.
037600           GO TO 0711-FIND-WORK-LEN-LOOP.
037700       0710-EXIT.
037800           MOVE WS-SCAN-IDX                TO WS-TEXT-LEN.
037900           EXIT.
038000      *
038100      * DROP AN OPTIONAL LEADING HTTP://, THEN AN OPTIONAL LEADING
038200      * WWW., THEN EVERYTHING FROM THE FIRST / ON - NO MATCH LEAVES
038300      * THE TEXT UNCHANGED.  THE PREFIX TESTS RUN AGAINST AN UPPERCASE
038400      * FOLD OF THE TEXT SO THEY FIRE NO MATTER WHAT CASE THE WIRE
038500      * SENT - THE CUT ITSELF IS STILL TAKEN FROM WS-WORK-AREA SO THE
038600      * RETURNED DOMAIN KEEPS ITS ORIGINAL CASE.
038700       0800-DO-URLDOMAIN.
038800           MOVE WS-WORK-AREA                TO WS-RESULT-AREA.
038900           MOVE WS-WORK-AREA                TO WS-URL-FOLD-AREA.
039000           INSPECT WS-URL-FOLD-AREA CONVERTING
039100              'abcdefghijklmnopqrstuvwxyz' TO
039200              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039300      *
039400           IF WS-URL-FOLD-AREA (1:7) = WS-HTTP-PREFIX
039500              MOVE WS-WORK-AREA (8:53)      TO WS-RESULT-AREA
039600              MOVE SPACES TO WS-RESULT-AREA (54:7)
039700              MOVE WS-RESULT-AREA           TO WS-WORK-AREA
039800              MOVE WS-WORK-AREA             TO WS-URL-FOLD-AREA
039900              INSPECT WS-URL-FOLD-AREA CONVERTING
040000                 'abcdefghijklmnopqrstuvwxyz' TO
040100                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
040200           END-IF.
040300      *
040400           IF WS-URL-FOLD-AREA (1:4) = WS-WWW-PREFIX
040500              MOVE WS-WORK-AREA (5:56)      TO WS-RESULT-AREA
040600              MOVE SPACES TO WS-RESULT-AREA (57:4)
040700              MOVE WS-RESULT-AREA           TO WS-WORK-AREA
040800           END-IF.
040900      *
041000           MOVE WS-WORK-AREA                TO WS-RESULT-AREA.
041100      *
041200           MOVE ZERO                        TO WS-SPLIT-POS.
041300           SET WS-SCAN-IDX                  TO 1.
041400       0810-FIND-SLASH-LOOP.
041500           IF WS-SCAN-IDX > 60
041600              GO TO 0800-EXIT
041700           END-IF.
041800           IF WS-WORK-CHAR (WS-SCAN-IDX) = '/'
041900              MOVE WS-SCAN-IDX              TO WS-SPLIT-POS
042000              GO TO 0800-EXIT
042100           END-IF.
042200           ADD 1                            TO WS-SCAN-IDX.
042300           GO TO 0810-FIND-SLASH-LOOP.
042400       0800-EXIT.
042500           IF WS-SPLIT-POS NOT = ZERO
042600              MOVE SPACES TO WS-RESULT-AREA (WS-SPLIT-POS:61 -
042700                                              WS-SPLIT-POS)
042800           END-IF.
042900           EXIT.
043000      *
043100      * EVERYTHING AFTER THE FIRST @ - NO @ LEAVES THE TEXT UNCHANGED.
043200       0900-DO-EMAILDOMAIN.
043300           MOVE WS-WORK-AREA                TO WS-RESULT-AREA.
043400      *
043500           MOVE ZERO                        TO WS-SPLIT-POS.
043600           SET WS-SCAN-IDX                  TO 1.
043700       0910-FIND-AT-LOOP.
043800           IF WS-SCAN-IDX > 60
043900              GO TO 0900-EXIT
044000           END-IF.
044100           IF WS-WORK-CHAR (WS-SCAN-IDX) = '@'
044200              MOVE WS-SCAN-IDX              TO WS-SPLIT-POS
044300              GO TO 0900-EXIT
044400           END-IF.
044500           ADD 1                            TO WS-SCAN-IDX.
044600           GO TO 0910-FIND-AT-LOOP.
044700       0900-EXIT.
044800           IF WS-SPLIT-POS NOT = ZERO
044900              MOVE SPACES                   TO WS-RESULT-AREA
045000              MOVE WS-WORK-AREA (WS-SPLIT-POS + 1:60 - WS-SPLIT-POS)
045100                                             TO WS-RESULT-AREA
045200           END-IF.
045300           EXIT.
