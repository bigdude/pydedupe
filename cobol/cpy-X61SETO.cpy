000100* **++ X61SETO - SET-COMPARATOR LINKAGE, RETURNED RESULT
000200*
000300*    1999-06-08 RAG  TKT#4712  ORIGINAL LINKAGE FOR THE SET COMPARATOR.
000400 01  ST-OUTPUT-AREA.
000500     05  ST-SIMILARITY               PIC S9(1)V9(4).
000600     05  ST-MISSING                  PIC X(01).
000700         88  ST-IS-MISSING               VALUE 'Y'.
000800         88  ST-NOT-MISSING              VALUE 'N'.
000900     05  FILLER                      PIC X(01).
