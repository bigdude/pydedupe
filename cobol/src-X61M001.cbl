000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61M001.
000400       AUTHOR.        R A GRECO.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1998-11-04.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61M001 - INDEXER - BLOCK, COUNT, COMPARE THE CUSTOMER EXTRACT
001100      * MI2457.PSPS.CUSTMTCH.INDEXER
001200      *----------------------------------------------------------------
001300      * THIS STEP READS THE CUSTOMER EXTRACT ONCE, BUILDS A NAME-WORD
001400      * INDEX AND A PHONE-DIGITS INDEX OVER IT IN CORE, COUNTS WHAT A
001500      * FULL COMPARE WOULD HAVE COST, THEN RUNS THE BLOCKED COMPARE AND
001600      * WRITES THE INDEX, WEIGHTS AND FIRST HALF OF THE RUN REPORT.
001700      * X61M002 PICKS UP THE WEIGHTS FILE FROM HERE AND CLASSIFIES.
001800      *----------------------------------------------------------------
001900      * CHANGE LOG
002000      *    1998-11-04 RAG  TKT#4471  ORIGINAL PROGRAM FOR THE MATCH-KEY
002100      *                              PILOT - ONE CUSTOMER EXTRACT, TWO
002200      *                              INDEXES (NAME FIRST WORD, PHONE
002300      *                              DIGITS), BLOCKED COMPARE IN CORE.
002400      *    1998-12-02 RAG  TKT#4501  A RECORD WITH A BLANK NAME OR
002500      *                              PHONE WAS GETTING A ONE-CHARACTER
002600      *                              KEY INSTEAD OF BEING SKIPPED - KEY
002700      *                              LENGTH ZERO NOW TESTED EXPLICITLY.
002800      *    1999-02-08 RAG  TKT#4598  BLOCKED COMPARE NOW CHECKS THE
002900      *                              VECTOR TABLE BEFORE RE-COMPARING A
003000      *                              PAIR UNDER THE PHONE INDEX THAT
003100      *                              WAS ALREADY COMPARED UNDER THE
003200      *                              NAME INDEX - SEE FIND-DUP-PAIR.
003300      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
003400      *                              FIELDS READ OR WRITTEN BY THIS
003500      *                              PROGRAM.  SIGNED OFF.
003600      *    2000-03-14 RAG  TKT#4625  SCORE-AND-STORE-PAIR WAS REUSING
003700      *                              THE BLOCK-MEMBER LOOP POINTERS
003800      *                              (OUTER/INNER) TO ADDRESS THE LOW
003900      *                              AND HIGH CUSTOMER ROWS, CLOBBERING
004000      *                              THE OUTER LOOP ON RETURN - ADDED
004100      *                              WS-LOW-CUST-PTR/WS-HIGH-CUST-PTR
004200      *                              SO THE LOOKUP NO LONGER TOUCHES
004300      *                              THE LOOP POINTERS.
004400      *    2001-02-19 JTH  TKT#5108  CUST-EMAIL WIDENED TO 30 BYTES ON
004500      *                              THE EXTRACT LAYOUT (SEE X61CREC) -
004600      *                              EMAIL IS NOT KEYED OR COMPARED
004700      *                              HERE, NO LOGIC CHANGE REQUIRED.
004800      *    2003-06-02 DMN  TKT#6690  RECOMPILED AGAINST THE WIDENED
004900      *                              WEIGHT-REC (40 BYTES) FOR THE NEW
005000      *                              FIXED-BLOCK WEIGHTS DATASET - NO
005100      *                              LOGIC CHANGE, LAYOUT COMES IN ON
005200      *                              THE COPYBOOK.
005300      *----------------------------------------------------------------
005400       ENVIRONMENT DIVISION.
005500      *
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER.    IBM-370.
005800       OBJECT-COMPUTER.    IBM-370.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM
006100           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
006200      *
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT CUSTOMER-FILE         ASSIGN TO CUSTFILE
006600                                         ORGANIZATION IS LINE SEQUENTIAL
006700                                         FILE STATUS IS CUSTFILE-FS.
006800           SELECT INDEX-FILE            ASSIGN TO IDXFILE
006900                                         ORGANIZATION IS LINE SEQUENTIAL
007000                                         FILE STATUS IS IDXFILE-FS.
007100           SELECT PAIR-WORK-FILE        ASSIGN TO PAIRWORK
007200                                         ORGANIZATION IS LINE SEQUENTIAL
007300                                         FILE STATUS IS PAIRWK-FS.
007400           SELECT SORT-WORK             ASSIGN TO SORTWORK.
007500           SELECT WEIGHTS-FILE          ASSIGN TO WGTFILE
007600                                         ORGANIZATION IS LINE SEQUENTIAL
007700                                         FILE STATUS IS WGTFILE-FS.
007800           SELECT REPORT-FILE           ASSIGN TO RPTFILE
007900                                         ORGANIZATION IS LINE SEQUENTIAL
008000                                         FILE STATUS IS RPTFILE-FS.
008100      **
008200       DATA DIVISION.
008300      **
008400       FILE SECTION.
008500      *
008600       FD  CUSTOMER-FILE.
008700       COPY X61CREC.
008800      *
008900       FD  INDEX-FILE.
009000       COPY X61IDXR.
009100      *
009200       FD  PAIR-WORK-FILE.
009300       COPY X61WGTR REPLACING ==WEIGHT-REC== BY ==PW-REC==
009400                              ==WR-==        BY ==PW-==.
009500      *
009600       SD  SORT-WORK.
009700       COPY X61WGTR REPLACING ==WEIGHT-REC== BY ==SR-REC==
009800                              ==WR-==        BY ==SR-==.
009900      *
010000       FD  WEIGHTS-FILE.
010100       COPY X61WGTR.
010200      *
010300       FD  REPORT-FILE
010400           RECORD CONTAINS 132 CHARACTERS.
010500       COPY X61RPTL.
010600      *
010700       WORKING-STORAGE SECTION.
010800      *
010900       01  WS-FILE-STATUSES.
011000           05  CUSTFILE-FS                 PIC X(02) VALUE '00'.
011100           05  IDXFILE-FS                  PIC X(02) VALUE '00'.
011200           05  PAIRWK-FS                   PIC X(02) VALUE '00'.
011300           05  WGTFILE-FS                  PIC X(02) VALUE '00'.
011400           05  RPTFILE-FS                  PIC X(02) VALUE '00'.
011500           05  FILLER                      PIC X(01).
011600      *
011700       01  WS-LITERALS.
011800           05  CC-ENCODER-ROUTINE          PIC X(08) VALUE 'X61E001'.
011900           05  CC-STRING-SIM-ROUTINE       PIC X(08) VALUE 'X61S001'.
012000           05  CC-GEO-SIM-ROUTINE          PIC X(08) VALUE 'X61G001'.
012100           05  WS-RUN-ID                   PIC X(08) VALUE 'X61M001'.
012200           05  FILLER                      PIC X(01).
012300      *
012400       01  WS-EOF-SWITCHES.
012500           05  WS-CUSTOMER-EOF-SW          PIC X(01) VALUE 'N'.
012600               88  WS-CUSTOMER-AT-EOF          VALUE 'Y'.
012700      *
012800      * CUSTOMER TABLE AND THE TWO BLOCK-INDEX TABLES.
012900       COPY X61CTAB.
013000       COPY X61BTAB REPLACING ==:X:== BY ==NM==.
013100       COPY X61BTAB REPLACING ==:X:== BY ==PH==.
013200       COPY X61VTAB.
013300      *
013400       01  WS-WORK-COUNTERS.
013500           05  WS-LOAD-IDX                 PIC 9(9) COMP VALUE ZERO.
013600           05  WS-LOAD-IDX-X REDEFINES WS-LOAD-IDX
013700                                           PIC 9(9).
013800           05  WS-OUTER-PTR                PIC 9(9) COMP VALUE ZERO.
013900           05  WS-INNER-PTR                PIC 9(9) COMP VALUE ZERO.
014000           05  WS-BLOCK-PTR                PIC 9(9) COMP VALUE ZERO.
014100           05  WS-SCAN-PTR                 PIC 9(9) COMP VALUE ZERO.
014200           05  WS-LOW-CUST-PTR             PIC 9(9) COMP VALUE ZERO.
014300           05  WS-HIGH-CUST-PTR            PIC 9(9) COMP VALUE ZERO.
014400           05  WS-FOUND-BLOCK-SW           PIC X(01) VALUE 'N'.
014500               88  WS-BLOCK-WAS-FOUND          VALUE 'Y'.
014600           05  WS-FOUND-DUP-SW             PIC X(01) VALUE 'N'.
014700               88  WS-DUP-PAIR-FOUND           VALUE 'Y'.
014800           05  FILLER                      PIC X(01).
014900      *
015000       01  WS-KEY-WORK.
015100           05  WS-NAME-KEY                 PIC X(20) VALUE SPACES.
015200           05  WS-PHONE-KEY                 PIC X(20) VALUE SPACES.
015300           05  WS-KEY-LEN                  PIC 9(4)  COMP VALUE ZERO.
015400           05  WS-KEY-LEN-X REDEFINES WS-KEY-LEN
015500                                           PIC 9(4).
015600           05  WS-SCAN-POS                 PIC 9(4)  COMP VALUE ZERO.
015700           05  FILLER                      PIC X(01).
015800      *
015900       01  WS-ID-PAIR-WORK.
016000           05  WS-LOW-ID                   PIC X(08) VALUE SPACES.
016100           05  WS-HIGH-ID                  PIC X(08) VALUE SPACES.
016200      *
016300           05  FILLER                      PIC X(01).
016400      * INDEX STATISTICS - ONE GROUP PER INDEX (NM, PH).
016500       01  WS-NM-STATS.
016600           05  WS-NM-KEY-TOT               PIC 9(9) COMP VALUE ZERO.
016700           05  WS-NM-RECS-INDEXED          PIC 9(9) COMP VALUE ZERO.
016800           05  WS-NM-MAXBLK                PIC 9(9) COMP VALUE ZERO.
016900           05  WS-NM-COMPARES              PIC 9(9) COMP VALUE ZERO.
017000           05  WS-NM-AVGBLK                PIC 9(3)V9(2) VALUE ZERO.
017100           05  FILLER                      PIC X(01).
017200      *
017300       01  WS-PH-STATS.
017400           05  WS-PH-KEY-TOT               PIC 9(9) COMP VALUE ZERO.
017500           05  WS-PH-RECS-INDEXED          PIC 9(9) COMP VALUE ZERO.
017600           05  WS-PH-MAXBLK                PIC 9(9) COMP VALUE ZERO.
017700           05  WS-PH-COMPARES               PIC 9(9) COMP VALUE ZERO.
017800           05  WS-PH-AVGBLK                PIC 9(3)V9(2) VALUE ZERO.
017900           05  FILLER                      PIC X(01).
018000      *
018100       01  WS-PAIR-COMPUTE-HOLD            PIC 9(9) COMP VALUE ZERO.
018200      *
018300       01  WS-CONTROL-TOTALS.
018400           05  WS-CTL-RECS-READ            PIC 9(9) COMP VALUE ZERO.
018500           05  WS-CTL-RECS-READ-X REDEFINES WS-CTL-RECS-READ
018600                                           PIC 9(9).
018700           05  WS-CTL-RECS-INDEXED         PIC 9(9) COMP VALUE ZERO.
018800           05  WS-CTL-PAIRS-WRITTEN        PIC 9(9) COMP VALUE ZERO.
018900           05  FILLER                      PIC X(01).
019000      *
019100       01  WS-CALL-AREAS.
019200           COPY X61ENCI.
019300           COPY X61ENCO.
019400           COPY X61SSMI.
019500           COPY X61SSMO.
019600           COPY X61GSMI.
019700           COPY X61GSMO.
019800      *
019900       LOCAL-STORAGE SECTION.
020000       01  LS-FILLER                       PIC X(01).
020100      *
020200       LINKAGE SECTION.
020300      **
020400       PROCEDURE DIVISION.
020500      *
020600       0100-MAIN-LOGIC.
020700           PERFORM 1000-OPEN-FILES         THRU 1000-EXIT.
020800           PERFORM 2000-LOAD-CUSTOMER-FILE THRU 2000-EXIT.
020900           PERFORM 3000-BUILD-BLOCK-TABLES THRU 3000-EXIT.
021000           PERFORM 4000-COMPUTE-STATISTICS THRU 4000-EXIT.
021100           PERFORM 5000-COMPARE-ALL-BLOCKS THRU 5000-EXIT.
021200           PERFORM 6000-WRITE-WEIGHTS-FILE THRU 6000-EXIT.
021300           PERFORM 7000-WRITE-REPORT-PART1 THRU 7000-EXIT.
021400           PERFORM 8000-CLOSE-FILES        THRU 8000-EXIT.
021500      *
021600           GOBACK.
021700      *
021800       1000-OPEN-FILES.
021900           OPEN INPUT  CUSTOMER-FILE.
022000           OPEN OUTPUT INDEX-FILE.
022100           OPEN OUTPUT PAIR-WORK-FILE.
022200           OPEN OUTPUT REPORT-FILE.
022300       1000-EXIT.
022400           EXIT.
022500      *
022600      * LOAD THE WHOLE EXTRACT INTO WS-CUSTOMER-TABLE.  ABEND IF THE
022700      * EXTRACT IS BIGGER THAN THE TABLE CEILING - SEE X61CTAB.
022800       2000-LOAD-CUSTOMER-FILE.
022900           READ CUSTOMER-FILE
023000              AT END SET WS-CUSTOMER-AT-EOF TO TRUE
023100           END-READ.
023200       2010-LOAD-LOOP.
023300           IF WS-CUSTOMER-AT-EOF
023400              GO TO 2000-EXIT
023500           END-IF.
023600      *
023700           ADD 1                           TO WS-CTL-RECS-READ.
023800           PERFORM 2100-CHECK-TABLE-CAPACITY THRU 2100-EXIT.
023900      *
024000           ADD 1                           TO WS-CUST-TOT.
024100           MOVE CUST-ID    TO WS-CUST-ID    (WS-CUST-TOT).
024200           MOVE CUST-NAME  TO WS-CUST-NAME  (WS-CUST-TOT).
024300           MOVE CUST-PHONE TO WS-CUST-PHONE (WS-CUST-TOT).
024400           MOVE CUST-EMAIL TO WS-CUST-EMAIL (WS-CUST-TOT).
024500           MOVE CUST-LAT-AREA TO WS-CUST-LAT-AREA (WS-CUST-TOT).
024600           MOVE CUST-LON-AREA TO WS-CUST-LON-AREA (WS-CUST-TOT).
024700      *
024800           READ CUSTOMER-FILE
024900              AT END SET WS-CUSTOMER-AT-EOF TO TRUE
025000           END-READ.
025100           GO TO 2010-LOAD-LOOP.
025200       2000-EXIT.
025300           EXIT.
025400      *
025500      * THE TABLE CEILING IS 5000 ENTRIES (SEE X61CTAB) - A BIGGER
025600      * EXTRACT ABENDS THE RUN RATHER THAN SILENTLY TRUNCATE IT.
025700       2100-CHECK-TABLE-CAPACITY.
025800           IF WS-CUST-TOT NOT < 5000
025900              DISPLAY 'X61M001 ABEND - CUSTOMER TABLE FULL AT 5000'
026000              DISPLAY 'X61M001 RAISE THE X61CTAB OCCURS CEILING'
026100              MOVE 16                      TO RETURN-CODE
026200              STOP RUN
026300           END-IF.
026400       2100-EXIT.
026500           EXIT.
026600      *
026700      * BUILD THE NAME-WORD INDEX AND THE PHONE-DIGITS INDEX OVER THE
026800      * CUSTOMER TABLE, WRITING ONE IDX-REC PER (KEY, RECORD) JOIN.
026900       3000-BUILD-BLOCK-TABLES.
027000           MOVE 1                          TO WS-LOAD-IDX.
027100       3010-BUILD-LOOP.
027200           IF WS-LOAD-IDX > WS-CUST-TOT
027300              GO TO 3000-EXIT
027400           END-IF.
027500      *
027600           PERFORM 3100-MAKE-NAME-KEY  THRU 3100-EXIT.
027700      *
027800           IF WS-KEY-LEN NOT = ZERO
027900              PERFORM 3300-JOIN-NM-BLOCK   THRU 3300-EXIT
028000           END-IF.
028100      *
028200           PERFORM 3400-MAKE-PHONE-DIGITS  THRU 3400-EXIT.
028300           IF WS-KEY-LEN NOT = ZERO
028400              PERFORM 3500-JOIN-PH-BLOCK   THRU 3500-EXIT
028500           END-IF.
028600      *
028700           ADD 1                           TO WS-LOAD-IDX.
028800           GO TO 3010-BUILD-LOOP.
028900       3000-EXIT.
029000           EXIT.
029100      *
029200      * NAME KEY IS THE FIRST WORD OF THE LOWSTRIPPED NAME.  A BLANK
029300      * NAME OR A NAME WITH NO FIRST WORD YIELDS A ZERO-LENGTH KEY,
029400      * WHICH IS NEVER INDEXED (TKT#4501).
029500       3100-MAKE-NAME-KEY.
029600           MOVE SPACES                     TO WS-NAME-KEY.
029700           MOVE ZERO                       TO WS-KEY-LEN.
029800           MOVE WS-CUST-NAME (WS-LOAD-IDX) TO EN-INPUT-TEXT.
029900           SET EN-FN-LOWSTRIP              TO TRUE.
030000      *
030100           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
030200      *
030300           MOVE 1                          TO WS-SCAN-POS.
030400       3110-FIND-FIRST-SPACE.
030500           IF WS-SCAN-POS > 60
030600              GO TO 3120-NAME-KEY-DONE
030700           END-IF.
030800           IF EN-OUTPUT-TEXT (WS-SCAN-POS:1) = SPACE
030900              GO TO 3120-NAME-KEY-DONE
031000           END-IF.
031100           ADD 1                           TO WS-SCAN-POS.
031200           GO TO 3110-FIND-FIRST-SPACE.
031300       3120-NAME-KEY-DONE.
031400           SUBTRACT 1 FROM WS-SCAN-POS     GIVING WS-KEY-LEN.
031500           IF WS-KEY-LEN > 20
031600              MOVE 20                      TO WS-KEY-LEN
031700           END-IF.
031800           IF WS-KEY-LEN NOT = ZERO
031900              MOVE EN-OUTPUT-TEXT (1:WS-KEY-LEN) TO WS-NAME-KEY
032000           END-IF.
032100       3100-EXIT.
032200           EXIT.
032300      *
032400      * PHONE KEY IS THE FULL DIGITS-ONLY ENCODING OF THE PHONE FIELD.
032500      * A PHONE WITH NO DIGITS AT ALL YIELDS A ZERO-LENGTH KEY.
032600       3400-MAKE-PHONE-DIGITS.
032700           MOVE SPACES                     TO WS-PHONE-KEY.
032800           MOVE ZERO                       TO WS-KEY-LEN.
032900           MOVE WS-CUST-PHONE (WS-LOAD-IDX) TO EN-INPUT-TEXT.
033000           SET EN-FN-DIGITS                TO TRUE.
033100      *
033200           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
033300      *
033400           MOVE 1                          TO WS-SCAN-POS.
033500       3410-FIND-TRAILING-SPACE.
033600           IF WS-SCAN-POS > 60
033700              GO TO 3420-PHONE-KEY-DONE
033800           END-IF.
033900           IF EN-OUTPUT-TEXT (WS-SCAN-POS:1) = SPACE
034000              GO TO 3420-PHONE-KEY-DONE
034100           END-IF.
034200           ADD 1                           TO WS-SCAN-POS.
034300           GO TO 3410-FIND-TRAILING-SPACE.
034400       3420-PHONE-KEY-DONE.
034500           SUBTRACT 1 FROM WS-SCAN-POS     GIVING WS-KEY-LEN.
034600           IF WS-KEY-LEN > 20
034700              MOVE 20                      TO WS-KEY-LEN
034800           END-IF.
034900           IF WS-KEY-LEN NOT = ZERO
035000              MOVE EN-OUTPUT-TEXT (1:WS-KEY-LEN) TO WS-PHONE-KEY
035100           END-IF.
035200       3400-EXIT.
035300           EXIT.
035400      *
035500      * JOIN THE CURRENT CUSTOMER (WS-LOAD-IDX) TO ITS NAME BLOCK,
035600      * CREATING THE BLOCK IF THE KEY HAS NOT BEEN SEEN BEFORE.
035700       3300-JOIN-NM-BLOCK.
035800           SET WS-FOUND-BLOCK-SW           TO 'N'.
035900           MOVE 1                          TO WS-BLOCK-PTR.
036000       3310-SCAN-NM-BLOCKS.
036100           IF WS-BLOCK-PTR > WS-NM-BLOCK-TOT
036200              GO TO 3320-NM-SCAN-DONE
036300           END-IF.
036400           IF WS-NM-BLOCK-KEY (WS-BLOCK-PTR) = WS-NAME-KEY
036500              SET WS-BLOCK-WAS-FOUND       TO TRUE
036600              GO TO 3320-NM-SCAN-DONE
036700           END-IF.
036800           ADD 1                           TO WS-BLOCK-PTR.
036900           GO TO 3310-SCAN-NM-BLOCKS.
037000       3320-NM-SCAN-DONE.
037100           IF NOT WS-BLOCK-WAS-FOUND
037200              ADD 1                        TO WS-NM-BLOCK-TOT
037300              MOVE WS-NM-BLOCK-TOT         TO WS-BLOCK-PTR
037400              MOVE WS-NAME-KEY             TO WS-NM-BLOCK-KEY (WS-BLOCK-PTR)
037500              MOVE ZERO                    TO WS-NM-MEMBER-TOT (WS-BLOCK-PTR)
037600           END-IF.
037700      *
037800           ADD 1 TO WS-NM-MEMBER-TOT (WS-BLOCK-PTR).
037900           MOVE WS-LOAD-IDX TO
038000                WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-NM-MEMBER-TOT (WS-BLOCK-PTR)).
038100      *
038200           MOVE WS-NAME-KEY                TO IDX-KEY.
038300           MOVE WS-CUST-ID (WS-LOAD-IDX)    TO IDX-CUST-ID.
038400           WRITE IDX-REC.
038500       3300-EXIT.
038600           EXIT.
038700      *
038800      * JOIN THE CURRENT CUSTOMER (WS-LOAD-IDX) TO ITS PHONE BLOCK,
038900      * THE SAME WAY 3300 DOES IT FOR THE NAME INDEX.
039000       3500-JOIN-PH-BLOCK.
039100           SET WS-FOUND-BLOCK-SW           TO 'N'.
039200           MOVE 1                          TO WS-BLOCK-PTR.
039300       3510-SCAN-PH-BLOCKS.
039400           IF WS-BLOCK-PTR > WS-PH-BLOCK-TOT
039500              GO TO 3520-PH-SCAN-DONE
039600           END-IF.
039700           IF WS-PH-BLOCK-KEY (WS-BLOCK-PTR) = WS-PHONE-KEY
039800              SET WS-BLOCK-WAS-FOUND       TO TRUE
039900              GO TO 3520-PH-SCAN-DONE
040000           END-IF.
040100           ADD 1                           TO WS-BLOCK-PTR.
040200           GO TO 3510-SCAN-PH-BLOCKS.
040300       3520-PH-SCAN-DONE.
040400           IF NOT WS-BLOCK-WAS-FOUND
040500              ADD 1                        TO WS-PH-BLOCK-TOT
040600              MOVE WS-PH-BLOCK-TOT         TO WS-BLOCK-PTR
040700              MOVE WS-PHONE-KEY            TO WS-PH-BLOCK-KEY (WS-BLOCK-PTR)
040800              MOVE ZERO                    TO WS-PH-MEMBER-TOT (WS-BLOCK-PTR)
040900           END-IF.
041000      *
041100           ADD 1 TO WS-PH-MEMBER-TOT (WS-BLOCK-PTR).
041200           MOVE WS-LOAD-IDX TO
041300                WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-PH-MEMBER-TOT (WS-BLOCK-PTR)).
041400      *
041500           MOVE WS-PHONE-KEY               TO IDX-KEY.
041600           MOVE WS-CUST-ID (WS-LOAD-IDX)    TO IDX-CUST-ID.
041700           WRITE IDX-REC.
041800       3500-EXIT.
041900           EXIT.
042000      *
042100      * INDEX STATISTICS - KEYS, RECORDS INDEXED, LARGEST BLOCK, AND
042200      * THE IMPLIED COMPARISON COUNT SUM OF N*(N-1)/2 OVER EACH BLOCK.
042300       4000-COMPUTE-STATISTICS.
042400           PERFORM 4100-STATS-FOR-NM-INDEX THRU 4100-EXIT.
042500           PERFORM 4200-STATS-FOR-PH-INDEX THRU 4200-EXIT.
042600      *
042700           COMPUTE WS-CTL-RECS-INDEXED =
042800                   WS-NM-RECS-INDEXED + WS-PH-RECS-INDEXED.
042900       4000-EXIT.
043000           EXIT.
043100      *
043200       4100-STATS-FOR-NM-INDEX.
043300           MOVE WS-NM-BLOCK-TOT            TO WS-NM-KEY-TOT.
043400           MOVE 1                          TO WS-BLOCK-PTR.
043500       4110-NM-STATS-LOOP.
043600           IF WS-BLOCK-PTR > WS-NM-BLOCK-TOT
043700              GO TO 4120-NM-STATS-DONE
043800           END-IF.
043900      *
044000           ADD WS-NM-MEMBER-TOT (WS-BLOCK-PTR) TO WS-NM-RECS-INDEXED.
044100           IF WS-NM-MEMBER-TOT (WS-BLOCK-PTR) > WS-NM-MAXBLK
044200              MOVE WS-NM-MEMBER-TOT (WS-BLOCK-PTR) TO WS-NM-MAXBLK
044300           END-IF.
044400      *
044500           IF WS-NM-MEMBER-TOT (WS-BLOCK-PTR) > 1
044600              COMPUTE WS-PAIR-COMPUTE-HOLD =
044700                 (WS-NM-MEMBER-TOT (WS-BLOCK-PTR) *
044800                 (WS-NM-MEMBER-TOT (WS-BLOCK-PTR) - 1)) / 2
044900              ADD WS-PAIR-COMPUTE-HOLD     TO WS-NM-COMPARES
045000           END-IF.
045100      *
045200           ADD 1                           TO WS-BLOCK-PTR.
045300           GO TO 4110-NM-STATS-LOOP.
045400       4120-NM-STATS-DONE.
045500           IF WS-NM-KEY-TOT NOT = ZERO
045600              COMPUTE WS-NM-AVGBLK ROUNDED =
045700                 WS-NM-RECS-INDEXED / WS-NM-KEY-TOT
045800           END-IF.
045900       4100-EXIT.
046000           EXIT.
046100      *
046200       4200-STATS-FOR-PH-INDEX.
046300           MOVE WS-PH-BLOCK-TOT            TO WS-PH-KEY-TOT.
046400           MOVE 1                          TO WS-BLOCK-PTR.
046500       4210-PH-STATS-LOOP.
046600           IF WS-BLOCK-PTR > WS-PH-BLOCK-TOT
046700              GO TO 4220-PH-STATS-DONE
046800           END-IF.
046900      *
047000           ADD WS-PH-MEMBER-TOT (WS-BLOCK-PTR) TO WS-PH-RECS-INDEXED.
047100           IF WS-PH-MEMBER-TOT (WS-BLOCK-PTR) > WS-PH-MAXBLK
047200              MOVE WS-PH-MEMBER-TOT (WS-BLOCK-PTR) TO WS-PH-MAXBLK
047300           END-IF.
047400      *
047500           IF WS-PH-MEMBER-TOT (WS-BLOCK-PTR) > 1
047600              COMPUTE WS-PAIR-COMPUTE-HOLD =
047700                 (WS-PH-MEMBER-TOT (WS-BLOCK-PTR) *
047800                 (WS-PH-MEMBER-TOT (WS-BLOCK-PTR) - 1)) / 2
047900              ADD WS-PAIR-COMPUTE-HOLD     TO WS-PH-COMPARES
048000           END-IF.
048100      *
048200           ADD 1                           TO WS-BLOCK-PTR.
048300           GO TO 4210-PH-STATS-LOOP.
048400       4220-PH-STATS-DONE.
048500           IF WS-PH-KEY-TOT NOT = ZERO
048600              COMPUTE WS-PH-AVGBLK ROUNDED =
048700                 WS-PH-RECS-INDEXED / WS-PH-KEY-TOT
048800           END-IF.
048900       4200-EXIT.
049000           EXIT.
049100      *
049200      * DRIVE THE BLOCKED COMPARE - NAME INDEX FIRST (EVERY PAIR IT
049300      * FINDS IS NEW), THEN PHONE INDEX (CHECKED AGAINST THE VECTOR
049400      * TABLE SO A PAIR THE NAME INDEX ALREADY SCORED IS NOT REDONE).
049500       5000-COMPARE-ALL-BLOCKS.
049600           PERFORM 5100-COMPARE-NM-BLOCKS  THRU 5100-EXIT.
049700           PERFORM 5200-COMPARE-PH-BLOCKS  THRU 5200-EXIT.
049800       5000-EXIT.
049900           EXIT.
050000      *
050100       5100-COMPARE-NM-BLOCKS.
050200           MOVE 1                          TO WS-BLOCK-PTR.
050300       5110-NM-BLOCK-LOOP.
050400           IF WS-BLOCK-PTR > WS-NM-BLOCK-TOT
050500              GO TO 5100-EXIT
050600           END-IF.
050700           IF WS-NM-MEMBER-TOT (WS-BLOCK-PTR) > 1
050800              PERFORM 5150-COMPARE-NM-MEMBERS THRU 5150-EXIT
050900           END-IF.
051000           ADD 1                           TO WS-BLOCK-PTR.
051100           GO TO 5110-NM-BLOCK-LOOP.
051200       5100-EXIT.
051300           EXIT.
051400      *
051500       5150-COMPARE-NM-MEMBERS.
051600           MOVE 1                          TO WS-OUTER-PTR.
051700       5151-OUTER-LOOP.
051800           IF WS-OUTER-PTR NOT < WS-NM-MEMBER-TOT (WS-BLOCK-PTR)
051900              GO TO 5150-EXIT
052000           END-IF.
052100           COMPUTE WS-INNER-PTR = WS-OUTER-PTR + 1.
052200       5152-INNER-LOOP.
052300           IF WS-INNER-PTR > WS-NM-MEMBER-TOT (WS-BLOCK-PTR)
052400              GO TO 5153-OUTER-NEXT
052500           END-IF.
052600      *
052700           PERFORM 5300-ORDER-THE-PAIR     THRU 5300-EXIT.
052800           PERFORM 5400-SCORE-AND-STORE-PAIR THRU 5400-EXIT.
052900      *
053000           ADD 1                           TO WS-INNER-PTR.
053100           GO TO 5152-INNER-LOOP.
053200       5153-OUTER-NEXT.
053300           ADD 1                           TO WS-OUTER-PTR.
053400           GO TO 5151-OUTER-LOOP.
053500       5150-EXIT.
053600           EXIT.
053700      *
053800       5200-COMPARE-PH-BLOCKS.
053900           MOVE 1                          TO WS-BLOCK-PTR.
054000       5210-PH-BLOCK-LOOP.
054100           IF WS-BLOCK-PTR > WS-PH-BLOCK-TOT
054200              GO TO 5200-EXIT
054300           END-IF.
054400           IF WS-PH-MEMBER-TOT (WS-BLOCK-PTR) > 1
054500              PERFORM 5250-COMPARE-PH-MEMBERS THRU 5250-EXIT
054600           END-IF.
054700           ADD 1                           TO WS-BLOCK-PTR.
054800           GO TO 5210-PH-BLOCK-LOOP.
054900       5200-EXIT.
055000           EXIT.
055100      *
055200       5250-COMPARE-PH-MEMBERS.
055300           MOVE 1                          TO WS-OUTER-PTR.
055400       5251-OUTER-LOOP.
055500           IF WS-OUTER-PTR NOT < WS-PH-MEMBER-TOT (WS-BLOCK-PTR)
055600              GO TO 5250-EXIT
055700           END-IF.
055800           COMPUTE WS-INNER-PTR = WS-OUTER-PTR + 1.
055900       5252-INNER-LOOP.
056000           IF WS-INNER-PTR > WS-PH-MEMBER-TOT (WS-BLOCK-PTR)
056100              GO TO 5253-OUTER-NEXT
056200           END-IF.
056300      *
056400           PERFORM 5310-ORDER-PH-PAIR      THRU 5310-EXIT.
056500           PERFORM 5600-FIND-DUP-PAIR      THRU 5600-EXIT.
056600           IF NOT WS-DUP-PAIR-FOUND
056700              PERFORM 5400-SCORE-AND-STORE-PAIR THRU 5400-EXIT
056800           END-IF.
056900      *
057000           ADD 1                           TO WS-INNER-PTR.
057100           GO TO 5252-INNER-LOOP.
057200       5253-OUTER-NEXT.
057300           ADD 1                           TO WS-OUTER-PTR.
057400           GO TO 5251-OUTER-LOOP.
057500       5250-EXIT.
057600           EXIT.
057700      *
057800      * THE LOWER CUSTOMER ID OF THE PAIR IS ALWAYS WS-LOW-ID.
057900       5300-ORDER-THE-PAIR.
058000           IF WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
058100              NOT > WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
058200              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
058300                                           TO WS-LOW-ID
058400              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
058500                                           TO WS-HIGH-ID
058600           ELSE
058700              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
058800                                           TO WS-LOW-ID
058900              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
059000                                           TO WS-HIGH-ID
059100           END-IF.
059200       5300-EXIT.
059300           EXIT.
059400      *
059500       5310-ORDER-PH-PAIR.
059600           IF WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
059700              NOT > WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
059800              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
059900                                           TO WS-LOW-ID
060000              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
060100                                           TO WS-HIGH-ID
060200           ELSE
060300              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
060400                                           TO WS-LOW-ID
060500              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
060600                                           TO WS-HIGH-ID
060700           END-IF.
060800       5310-EXIT.
060900           EXIT.
061000      *
061100      * A PLAIN TABLE SCAN - THE VECTOR TABLE IS NOT IN (ID-1,ID-2)
061200      * ORDER AT THIS POINT SO SEARCH ALL DOES NOT APPLY (SEE X61VTAB).
061300       5600-FIND-DUP-PAIR.
061400           SET WS-FOUND-DUP-SW             TO 'N'.
061500           MOVE 1                          TO WS-SCAN-PTR.
061600       5610-SCAN-VECTOR-TABLE.
061700           IF WS-SCAN-PTR > WS-VEC-TOT
061800              GO TO 5600-EXIT
061900           END-IF.
062000           IF WS-VEC-ID-1 (WS-SCAN-PTR) = WS-LOW-ID
062100              AND WS-VEC-ID-2 (WS-SCAN-PTR) = WS-HIGH-ID
062200              SET WS-DUP-PAIR-FOUND        TO TRUE
062300              GO TO 5600-EXIT
062400           END-IF.
062500           ADD 1                           TO WS-SCAN-PTR.
062600           GO TO 5610-SCAN-VECTOR-TABLE.
062700       5600-EXIT.
062800           EXIT.
062900      *
063000      * SCORE ONE ORDERED PAIR (WS-LOW-ID, WS-HIGH-ID), APPEND IT TO
063100      * THE VECTOR TABLE AND TO THE UNSORTED PAIR-WORK-FILE.
063200       5400-SCORE-AND-STORE-PAIR.
063300           PERFORM 5410-FIND-LOW-CUST       THRU 5410-EXIT.
063400           PERFORM 5420-FIND-HIGH-CUST      THRU 5420-EXIT.
063500      *
063600           PERFORM 5430-SCORE-NAME          THRU 5430-EXIT.
063700           PERFORM 5440-SCORE-PHONE         THRU 5440-EXIT.
063800           PERFORM 5450-SCORE-GEO           THRU 5450-EXIT.
063900      *
064000           ADD 1                           TO WS-VEC-TOT.
064100           MOVE WS-LOW-ID                  TO WS-VEC-ID-1 (WS-VEC-TOT).
064200           MOVE WS-HIGH-ID                 TO WS-VEC-ID-2 (WS-VEC-TOT).
064300           MOVE SPACE                      TO WS-VEC-CLASS (WS-VEC-TOT).
064400           MOVE ZERO                       TO WS-VEC-SCORE (WS-VEC-TOT).
064500      *
064600           MOVE WS-LOW-ID                  TO PW-ID-1.
064700           MOVE WS-HIGH-ID                 TO PW-ID-2.
064800           MOVE WS-VEC-SIM-NAME  (WS-VEC-TOT) TO PW-SIM-NAME.
064900           MOVE WS-VEC-SIM-PHONE (WS-VEC-TOT) TO PW-SIM-PHONE.
065000           MOVE WS-VEC-SIM-GEO   (WS-VEC-TOT) TO PW-SIM-GEO.
065100           MOVE WS-VEC-MISS-NAME  (WS-VEC-TOT) TO PW-MISS-NAME.
065200           MOVE WS-VEC-MISS-PHONE (WS-VEC-TOT) TO PW-MISS-PHONE.
065300           MOVE WS-VEC-MISS-GEO   (WS-VEC-TOT) TO PW-MISS-GEO.
065400           MOVE SPACES                      TO PW-FILLER.
065500           WRITE PW-REC.
065600           ADD 1                            TO WS-CTL-PAIRS-WRITTEN.
065700       5400-EXIT.
065800           EXIT.
065900      *
066000      * WS-SCAN-PTR IS A SHARED SCRATCH POINTER - IT IS ALSO USED BY
066100      * 5600-FIND-DUP-PAIR, WHICH ALWAYS RUNS (AND FINISHES) BEFORE
066200      * THIS PARAGRAPH IS EVER PERFORMED, SO THE TWO USES DO NOT
066300      * COLLIDE.  THE RESULT IS SAVED OFF TO WS-LOW-CUST-PTR RIGHT
066400      * AWAY SO THE BLOCK-MEMBER LOOP POINTERS (WS-OUTER-PTR,
066500      * WS-INNER-PTR) ARE NEVER DISTURBED BY THIS LOOKUP (TKT#4625 -
066600      * SEE THE 2000-03-14 ENTRY ABOVE).
066700       5410-FIND-LOW-CUST.
066800           MOVE 1                          TO WS-SCAN-PTR.
066900       5411-SCAN-FOR-LOW.
067000           IF WS-CUST-ID (WS-SCAN-PTR) = WS-LOW-ID
067100              GO TO 5412-SAVE-LOW
067200           END-IF.
067300           ADD 1                           TO WS-SCAN-PTR.
067400           GO TO 5411-SCAN-FOR-LOW.
067500       5412-SAVE-LOW.
067600           MOVE WS-SCAN-PTR                TO WS-LOW-CUST-PTR.
067700       5410-EXIT.
067800           EXIT.
067900      *
068000       5420-FIND-HIGH-CUST.
068100           MOVE 1                          TO WS-SCAN-PTR.
068200       5421-SCAN-FOR-HIGH.
068300           IF WS-CUST-ID (WS-SCAN-PTR) = WS-HIGH-ID
068400              GO TO 5422-SAVE-HIGH
068500           END-IF.
068600           ADD 1                           TO WS-SCAN-PTR.
068700           GO TO 5421-SCAN-FOR-HIGH.
068800       5422-SAVE-HIGH.
068900           MOVE WS-SCAN-PTR                TO WS-HIGH-CUST-PTR.
069000       5420-EXIT.
069100           EXIT.
069200      *
069300      * WS-LOW-CUST-PTR ADDRESSES THE LOW CUSTOMER, WS-HIGH-CUST-PTR
069400      * THE HIGH ONE - SET BY 5410/5420 JUST ABOVE.
069500       5430-SCORE-NAME.
069600           MOVE WS-CUST-NAME (WS-LOW-CUST-PTR) TO EN-INPUT-TEXT.
069700           SET EN-FN-LOWSTRIP               TO TRUE.
069800           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
069900           MOVE EN-OUTPUT-TEXT              TO SS-STRING-1.
070000      *
070100           MOVE WS-CUST-NAME (WS-HIGH-CUST-PTR) TO EN-INPUT-TEXT.
070200           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
070300           MOVE EN-OUTPUT-TEXT              TO SS-STRING-2.
070400      *
070500           MOVE .5000                       TO SS-MAXDIFF.
070600           CALL CC-STRING-SIM-ROUTINE USING SS-INPUT-AREA SS-OUTPUT-AREA.
070700      *
070800           MOVE SS-SIMILARITY               TO WS-VEC-SIM-NAME (WS-VEC-TOT).
070900           MOVE SS-MISSING                  TO WS-VEC-MISS-NAME (WS-VEC-TOT).
071000       5430-EXIT.
071100           EXIT.
071200      *
071300       5440-SCORE-PHONE.
071400           MOVE WS-CUST-PHONE (WS-LOW-CUST-PTR) TO EN-INPUT-TEXT.
071500           SET EN-FN-DIGITS                  TO TRUE.
071600           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
071700           MOVE EN-OUTPUT-TEXT                TO SS-STRING-1.
071800      *
071900           MOVE WS-CUST-PHONE (WS-HIGH-CUST-PTR) TO EN-INPUT-TEXT.
072000           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
072100           MOVE EN-OUTPUT-TEXT                TO SS-STRING-2.
072200      *
072300           MOVE .2000                        TO SS-MAXDIFF.
072400           CALL CC-STRING-SIM-ROUTINE USING SS-INPUT-AREA SS-OUTPUT-AREA.
072500      *
072600           MOVE SS-SIMILARITY                TO WS-VEC-SIM-PHONE (WS-VEC-TOT).
072700           MOVE SS-MISSING                   TO WS-VEC-MISS-PHONE (WS-VEC-TOT).
072800       5440-EXIT.
072900           EXIT.
073000      *
073100       5450-SCORE-GEO.
073200           MOVE WS-CUST-LAT-AREA (WS-LOW-CUST-PTR)  TO GS-LAT-1-AREA.
073300           MOVE WS-CUST-LON-AREA (WS-LOW-CUST-PTR)  TO GS-LON-1-AREA.
073400           MOVE WS-CUST-LAT-AREA (WS-HIGH-CUST-PTR) TO GS-LAT-2-AREA.
073500           MOVE WS-CUST-LON-AREA (WS-HIGH-CUST-PTR) TO GS-LON-2-AREA.
073600           MOVE 0.0000                          TO GS-NEAR-KM.
073700           MOVE 3.0000                          TO GS-FAR-KM.
073800      *
073900           CALL CC-GEO-SIM-ROUTINE USING GS-INPUT-AREA GS-OUTPUT-AREA.
074000      *
074100           MOVE GS-SIMILARITY                   TO WS-VEC-SIM-GEO (WS-VEC-TOT).
074200           MOVE GS-MISSING                       TO WS-VEC-MISS-GEO (WS-VEC-TOT).
074300       5450-EXIT.
074400           EXIT.
074500      *
074600      * THE UNSORTED PAIR-WORK-FILE WAS POPULATED DURING THE BLOCKED
074700      * COMPARE ABOVE - SORT IT INTO (ID-1,ID-2) ASCENDING SEQUENCE FOR
074800      * X61M002, MIRRORING THE SHOP'S USUAL SORT/USING/GIVING PATTERN.
074900       6000-WRITE-WEIGHTS-FILE.
075000           CLOSE PAIR-WORK-FILE.
075100           SORT SORT-WORK
075200              ON ASCENDING KEY SR-ID-1 SR-ID-2
075300              USING PAIR-WORK-FILE
075400              GIVING WEIGHTS-FILE.
075500       6000-EXIT.
075600           EXIT.
075700      *
075800       7000-WRITE-REPORT-PART1.
075900           PERFORM 7100-WRITE-HEADING      THRU 7100-EXIT.
076000           MOVE 'NAME-INDEX'               TO RPT-INDEX-NAME.
076100           MOVE WS-NM-KEY-TOT              TO RPT-INDEX-KEYS.
076200           MOVE WS-NM-RECS-INDEXED         TO RPT-INDEX-RECS.
076300           MOVE WS-NM-MAXBLK               TO RPT-INDEX-MAXBLK.
076400           MOVE WS-NM-AVGBLK               TO RPT-INDEX-AVGBLK.
076500           MOVE WS-NM-COMPARES             TO RPT-INDEX-COMPARES.
076600           WRITE WS-RPT-INDEX-LINE.
076700      *
076800           MOVE 'PHONE-INDEX'              TO RPT-INDEX-NAME.
076900           MOVE WS-PH-KEY-TOT              TO RPT-INDEX-KEYS.
077000           MOVE WS-PH-RECS-INDEXED         TO RPT-INDEX-RECS.
077100           MOVE WS-PH-MAXBLK               TO RPT-INDEX-MAXBLK.
077200           MOVE WS-PH-AVGBLK               TO RPT-INDEX-AVGBLK.
077300           MOVE WS-PH-COMPARES             TO RPT-INDEX-COMPARES.
077400           WRITE WS-RPT-INDEX-LINE.
077500      *
077600           MOVE WS-CTL-RECS-READ           TO RPT-CTL-RECS-READ.
077700           MOVE WS-CTL-RECS-INDEXED        TO RPT-CTL-RECS-INDEXED.
077800           MOVE WS-CTL-PAIRS-WRITTEN       TO RPT-CTL-PAIRS-WRITTEN.
077900           WRITE WS-RPT-CONTROL-LINE.
078000       7000-EXIT.
078100           EXIT.
078200      *
078300       7100-WRITE-HEADING.
078400           MOVE WS-RUN-ID                  TO RPT-RUN-ID.
078500           MOVE 1                          TO RPT-PAGE-NO.
078600           WRITE WS-RPT-HEADING-LINE.
078700       7100-EXIT.
078800           EXIT.
078900      *
079000       8000-CLOSE-FILES.
079100           CLOSE CUSTOMER-FILE.
079200           CLOSE INDEX-FILE.
079300           CLOSE REPORT-FILE.
079400       8000-EXIT.
079500           EXIT.
