000100* **++ X61CLSR - CLASSIFICATION RESULT OUTPUT RECORD LAYOUT
000200*
000300* ONE LINE PER PAIR CLASSIFIED BY X61M002, REGARDLESS OF WHICH
000400* CLASSIFIER RAN (CR-CLASS/CR-SCORE CARRY THE SAME MEANING EITHER WAY -
000500* SEE X61R001 FOR THE RULE ENGINE, X61K001 FOR THE TWO-CENTROID ONE).
000600* CR-SCORE IS LEFT AT ZERO FOR AN UNCERTAIN PAIR - NO SEPARATE FLAG,
000700* CR-CLASS = 'U' IS THE ONLY SIGNAL.
000800*    1998-11-12 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
000900 01  CLASS-REC.
001000     05  CR-ID-1                     PIC X(08).
001100     05  CR-ID-2                     PIC X(08).
001200     05  CR-CLASS                    PIC X(01).
001300         88  CR-IS-MATCH                 VALUE 'M'.
001400         88  CR-IS-NON-MATCH             VALUE 'N'.
001500         88  CR-IS-UNCERTAIN             VALUE 'U'.
001600     05  CR-SCORE                    PIC S9(1)V9(4).
001700     05  FILLER                      PIC X(03).
