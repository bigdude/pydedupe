000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61S001.
000400       AUTHOR.        R A GRECO.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1999-03-22.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61S001 - STRING-SIM - DAMERAU-LEVENSHTEIN STRING SIMILARITY
001100      * MI2457.PSPS.CUSTMTCH.STRSIM
001200      *----------------------------------------------------------------
001300      * CHANGE LOG
001400      *    1999-03-22 RAG  TKT#4588  ORIGINAL PROGRAM.  EDIT DISTANCE
001500      *                              WITH ADJACENT TRANSPOSITION, SCALED
001600      *                              TO A SIMILARITY SCORE PER THE
001700      *                              MATCH-KEY PILOT SPECIFICATION.
001800      *    1999-04-02 RAG  TKT#4601  FLOOR THE SCALED SCORE AT ZERO -
001900      *                              SHORT STRINGS AGAINST LONG ONES
002000      *                              WERE COMING BACK NEGATIVE.
002100      *    1999-06-18 JTH  TKT#4695  ROUND SS-SIMILARITY TO 4 DECIMALS
002200      *                              INSTEAD OF TRUNCATING - DIFFERED
002300      *                              FROM THE PILOT WORKSHEET BY 1 IN
002400      *                              THE LAST PLACE OTHERWISE.
002500      *    2001-02-19 JTH  TKT#5108  RAISED STRING WORK AREA TO 60 BYTES
002600      *                              TO MATCH THE WIDENED CUST-EMAIL.
002700      *    2003-06-02 DMN  TKT#5611  MOVED THE DP MATRIX TO A FIXED
002800      *                              61 X 61 TABLE - THE OLD VARIABLE
002900      *                              OCCURS DEPENDING ON TABLE WAS
003000      *                              ROUNDING THE WORKING SET UP A PAGE
003100      *                              BOUNDARY EVERY CALL.
003200      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
003300      *                              FIELDS IN THIS PROGRAM, NO CHANGE
003400      *                              REQUIRED.  SIGNED OFF.
003500      *    2005-02-14 JTH  TKT#5948  0500/0540 WERE FILLING THE DP
003600      *                              MATRIX FROM TABLE POSITION 1
003700      *                              INSTEAD OF POSITION 2, SO THE FIRST
003800      *                              CELL COMPUTED READ BACK ROW/COLUMN
003900      *                              ZERO'S OWN BASE CASE INSTEAD OF A
004000      *                              REAL CHARACTER PAIR AND THE ANSWER
004100      *                              CAME OUT OF (LEN,LEN) INSTEAD OF
004200      *                              (LEN+1,LEN+1).  LOOP AND SUBSCRIPTS
004300      *                              NOW MATCH THE 1-ORIGIN CONVENTION
004400      *                              DOCUMENTED AT 0540.
004500      *----------------------------------------------------------------
004600       ENVIRONMENT DIVISION.
004700      *
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER.    IBM-370.
005000       OBJECT-COMPUTER.    IBM-370.
005100       SPECIAL-NAMES.
005200           CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'.
005300      *
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600      **
005700       DATA DIVISION.
005800      **
005900       FILE SECTION.
006000      **
006100       WORKING-STORAGE SECTION.
006200      *
006300       01  WS-LITERALS.
006400           05  WS-HIGH-COST                PIC S9(4) COMP VALUE 9999.
006500      *
006600       01  WS-DISTANCE-WORK.
006700           05  WS-STR-1-LEN                PIC 9(2)  COMP VALUE ZERO.
006800           05  WS-STR-2-LEN                PIC 9(2)  COMP VALUE ZERO.
006900           05  WS-SCAN-IDX                 PIC 9(2)  COMP VALUE ZERO.
007000           05  WS-EDIT-DISTANCE            PIC S9(4) COMP VALUE ZERO.
007100           05  WS-EDIT-DISTANCE-X REDEFINES WS-EDIT-DISTANCE
007200                                            PIC S9(4).
007300           05  WS-MAX-LEN                  PIC 9(2)  COMP VALUE ZERO.
007400           05  WS-MAX-LEN-X REDEFINES WS-MAX-LEN
007500                                            PIC 9(2).
007600           05  WS-DENOMINATOR              PIC S9(4)V9(4) VALUE ZERO.
007700           05  WS-RAW-SIMILARITY           PIC S9(4)V9(8) VALUE ZERO.
007800      *
007900      * DP MATRIX - ONE ROW/COLUMN PER CHARACTER POSITION 0 THROUGH 60,
008000      * FIXED AT 61 X 61 SO THE WORKING SET NEVER SHIFTS FROM ONE CALL
008100           05  FILLER                      PIC X(01).
008200      * TO THE NEXT (SEE 2003-06-02 CHANGE ABOVE).
008300       01  WS-DP-MATRIX.
008400           05  WS-DP-ROW OCCURS 61 TIMES INDEXED BY WS-DP-I.
008500               10  WS-DP-CELL OCCURS 61 TIMES
008600                                     PIC S9(4) COMP INDEXED BY WS-DP-J.
008700      *
008800       01  WS-DP-COST-AREA.
008900           05  WS-SUB-COST                 PIC S9(4) COMP VALUE ZERO.
009000           05  WS-DELETE-COST              PIC S9(4) COMP VALUE ZERO.
009100           05  WS-INSERT-COST              PIC S9(4) COMP VALUE ZERO.
009200           05  WS-TRANSPOSE-COST           PIC S9(4) COMP VALUE ZERO.
009300           05  WS-BEST-COST                PIC S9(4) COMP VALUE ZERO.
009400      *
009500      * REDEFINES THE SAME STRING WORK AREA AS A TABLE OF SINGLE
009600           05  FILLER                      PIC X(01).
009700      * CHARACTERS SO EACH POSITION CAN BE SUBSCRIPTED IN THE DP LOOP.
009800       01  WS-STRING-1-AREA                PIC X(60) VALUE SPACES.
009900       01  WS-STRING-1-TABLE REDEFINES WS-STRING-1-AREA.
010000           05  WS-STRING-1-CHAR OCCURS 60 TIMES PIC X(01).
010100      *
010200       01  WS-STRING-2-AREA                PIC X(60) VALUE SPACES.
010300       01  WS-STRING-2-TABLE REDEFINES WS-STRING-2-AREA.
010400           05  WS-STRING-2-CHAR OCCURS 60 TIMES PIC X(01).
010500      *
010600       01  WS-MISC-SWITCHES.
010700           05  FILLER                      PIC X(01).
010800      *
010900       LOCAL-STORAGE SECTION.
011000       01  LS-FILLER                       PIC X(01).
011100      *
011200       LINKAGE SECTION.
011300       COPY X61SSMI.
011400       COPY X61SSMO.
011500      **
011600       PROCEDURE DIVISION USING SS-INPUT-AREA SS-OUTPUT-AREA.
011700      *
011800       0100-MAIN-LOGIC.
011900           PERFORM 0200-INITIALIZE-OUTPUT THRU 0200-EXIT.
012000           PERFORM 0300-CHECK-FOR-MISSING THRU 0300-EXIT.
012100      *
012200           IF SS-IS-MISSING
012300              GO TO 0100-EXIT
012400           END-IF.
012500      *
012600           PERFORM 0400-LOAD-WORK-STRINGS THRU 0400-EXIT.
012700           PERFORM 0500-COMPUTE-EDIT-DISTANCE THRU 0500-EXIT.
012800           PERFORM 0600-COMPUTE-STRING-SIMILARITY THRU 0600-EXIT.
012900      *
013000       0100-EXIT.
013100           GOBACK.
013200      *
013300       0200-INITIALIZE-OUTPUT.
013400           MOVE ZERO                       TO SS-SIMILARITY.
013500           SET SS-NOT-MISSING              TO TRUE.
013600       0200-EXIT.
013700           EXIT.
013800      *
013900      * STRING-SIM IS MISSING WHEN EITHER INPUT IS ALL SPACES - THE
014000      * PILOT WORKSHEET NEVER SCORED A BLANK FIELD, IT LEFT IT OUT OF
014100      * THE AVERAGE ENTIRELY.
014200       0300-CHECK-FOR-MISSING.
014300           IF SS-STRING-1 = SPACES OR SS-STRING-2 = SPACES
014400              SET SS-IS-MISSING            TO TRUE
014500           END-IF.
014600       0300-EXIT.
014700           EXIT.
014800      *
014900       0400-LOAD-WORK-STRINGS.
015000           MOVE SS-STRING-1                TO WS-STRING-1-AREA.
015100           MOVE SS-STRING-2                TO WS-STRING-2-AREA.
015200           PERFORM 0410-FIND-STRING-1-LEN THRU 0410-EXIT.
015300           PERFORM 0420-FIND-STRING-2-LEN THRU 0420-EXIT.
015400       0400-EXIT.
015500           EXIT.
015600      *
015700       0410-FIND-STRING-1-LEN.
015800           MOVE 60                         TO WS-SCAN-IDX.
015900       0411-FIND-STRING-1-LEN-LOOP.
016000           IF WS-SCAN-IDX = ZERO
016100              GO TO 0410-EXIT
016200           END-IF.
016300           IF WS-STRING-1-CHAR (WS-SCAN-IDX) NOT = SPACE
016400              GO TO 0410-EXIT
016500           END-IF.
016600           SUBTRACT 1                      FROM WS-SCAN-IDX.
016700           GO TO 0411-FIND-STRING-1-LEN-LOOP.
016800       0410-EXIT.
016900           MOVE WS-SCAN-IDX                TO WS-STR-1-LEN.
017000           EXIT.
017100      *
017200       0420-FIND-STRING-2-LEN.
017300           MOVE 60                         TO WS-SCAN-IDX.
017400       0421-FIND-STRING-2-LEN-LOOP.
017500           IF WS-SCAN-IDX = ZERO
017600              GO TO 0420-EXIT
017700           END-IF.
017800           IF WS-STRING-2-CHAR (WS-SCAN-IDX) NOT = SPACE
017900              GO TO 0420-EXIT
018000           END-IF.
018100           SUBTRACT 1                      FROM WS-SCAN-IDX.
018200           GO TO 0421-FIND-STRING-2-LEN-LOOP.
018300       0420-EXIT.
018400           MOVE WS-SCAN-IDX                TO WS-STR-2-LEN.
018500           EXIT.
018600      *
018700      * DAMERAU-LEVENSHTEIN DISTANCE WITH THE ADJACENT-TRANSPOSITION
018800      * SPECIAL CASE - ROW 0 / COLUMN 0 ARE THE BASE CASES (ALL
018900      * DELETES OR ALL INSERTS), EVERY OTHER CELL TAKES THE CHEAPEST
019000      * OF SUBSTITUTE, DELETE, INSERT, AND - WHEN THE LAST TWO
019100      * CHARACTERS OF EACH STRING ARE A SWAPPED PAIR - TRANSPOSE.  THE
019200      * LOOP RUNS OVER TABLE POSITIONS 2 THROUGH LEN+1 SINCE POSITION 1
019300      * IS THE ROW/COLUMN ZERO BASE CASE, NOT A REAL CHARACTER.
019400       0500-COMPUTE-EDIT-DISTANCE.
019500           PERFORM 0510-INIT-DP-ROW-ZERO THRU 0510-EXIT.
019600           PERFORM 0520-INIT-DP-COL-ZERO THRU 0520-EXIT.
019700      *
019800           SET WS-DP-I                     TO 2.
019900       0530-DP-ROW-LOOP.
020000           IF WS-DP-I > WS-STR-1-LEN + 1
020100              GO TO 0530-EXIT
020200           END-IF.
020300      *
020400           SET WS-DP-J                     TO 2.
020500       0531-DP-COL-LOOP.
020600           IF WS-DP-J > WS-STR-2-LEN + 1
020700              GO TO 0531-EXIT
020800           END-IF.
020900      *
021000           PERFORM 0540-COMPUTE-DP-CELL THRU 0540-EXIT.
021100      *
021200           SET WS-DP-J UP BY 1.
021300           GO TO 0531-DP-COL-LOOP.
021400       0531-EXIT.
021500           EXIT.
021600      *
021700           SET WS-DP-I UP BY 1.
021800           GO TO 0530-DP-ROW-LOOP.
021900       0530-EXIT.
022000           EXIT.
022100      *
022200           MOVE WS-DP-CELL (WS-STR-1-LEN + 1  WS-STR-2-LEN + 1)
022300                                            TO WS-EDIT-DISTANCE.
022400       0500-EXIT.
022500           EXIT.
022600      *
022700       0510-INIT-DP-ROW-ZERO.
022800           SET WS-DP-J                     TO 1.
022900       0511-INIT-DP-ROW-ZERO-LOOP.
023000           IF WS-DP-J > 61
023100              GO TO 0510-EXIT
023200           END-IF.
023300           SET WS-DP-I                     TO 1.
023400           COMPUTE WS-DP-CELL (WS-DP-I WS-DP-J) = WS-DP-J - 1.
023500           SET WS-DP-J UP BY 1.
023600           GO TO 0511-INIT-DP-ROW-ZERO-LOOP.
023700       0510-EXIT.
023800           EXIT.
023900      *
024000       0520-INIT-DP-COL-ZERO.
024100           SET WS-DP-I                     TO 1.
024200       0521-INIT-DP-COL-ZERO-LOOP.
024300           IF WS-DP-I > 61
024400              GO TO 0520-EXIT
024500           END-IF.
024600           SET WS-DP-J                     TO 1.
024700           COMPUTE WS-DP-CELL (WS-DP-I WS-DP-J) = WS-DP-I - 1.
024800           SET WS-DP-I UP BY 1.
024900           GO TO 0521-INIT-DP-COL-ZERO-LOOP.
025000       0520-EXIT.
025100           EXIT.
025200      *
025300      * NOTE - THE TABLE IS 1-ORIGIN (POSITION 1 OF THE TABLE HOLDS
025400      * ROW/COLUMN ZERO OF THE TEXTBOOK RECURRENCE), SO A CELL AT
025500      * WS-DP-I, WS-DP-J HOLDS D(WS-DP-I - 1, WS-DP-J - 1) - THE
025600      * CHARACTER JUST CONSUMED OUT OF EACH STRING IS THEREFORE
025700      * POSITION (WS-DP-I - 1)/(WS-DP-J - 1), NOT WS-DP-I/WS-DP-J.
025800       0540-COMPUTE-DP-CELL.
025900           IF WS-STRING-1-CHAR (WS-DP-I - 1) =
026000                                  WS-STRING-2-CHAR (WS-DP-J - 1)
026100              MOVE WS-DP-CELL (WS-DP-I - 1  WS-DP-J - 1)
026200                                            TO WS-SUB-COST
026300           ELSE
026400              COMPUTE WS-SUB-COST =
026500                      WS-DP-CELL (WS-DP-I - 1  WS-DP-J - 1) + 1
026600           END-IF.
026700      *
026800           COMPUTE WS-DELETE-COST =
026900                   WS-DP-CELL (WS-DP-I - 1  WS-DP-J) + 1.
027000           COMPUTE WS-INSERT-COST =
027100                   WS-DP-CELL (WS-DP-I  WS-DP-J - 1) + 1.
027200      *
027300           MOVE WS-SUB-COST                TO WS-BEST-COST.
027400           IF WS-DELETE-COST < WS-BEST-COST
027500              MOVE WS-DELETE-COST          TO WS-BEST-COST
027600           END-IF.
027700           IF WS-INSERT-COST < WS-BEST-COST
027800              MOVE WS-INSERT-COST          TO WS-BEST-COST
027900           END-IF.
028000      *
028100           MOVE WS-HIGH-COST               TO WS-TRANSPOSE-COST.
028200           IF WS-DP-I > 2 AND WS-DP-J > 2
028300              IF WS-STRING-1-CHAR (WS-DP-I - 1) =
028400                                     WS-STRING-2-CHAR (WS-DP-J - 2)
028500                 IF WS-STRING-1-CHAR (WS-DP-I - 2) =
028600                                     WS-STRING-2-CHAR (WS-DP-J - 1)
028700                    COMPUTE WS-TRANSPOSE-COST =
028800                       WS-DP-CELL (WS-DP-I - 2  WS-DP-J - 2) + 1
028900                 END-IF
029000              END-IF
029100           END-IF.
029200           IF WS-DP-I < 3 OR WS-DP-J < 3
029300              MOVE WS-HIGH-COST            TO WS-TRANSPOSE-COST
029400           END-IF.
029500      *
029600           IF WS-TRANSPOSE-COST < WS-BEST-COST
029700              MOVE WS-TRANSPOSE-COST       TO WS-BEST-COST
029800           END-IF.
029900      *
030000           MOVE WS-BEST-COST TO WS-DP-CELL (WS-DP-I WS-DP-J).
030100       0540-EXIT.
030200           EXIT.
030300      *
030400      * SIMILARITY = 1 - DISTANCE / (MAXLEN * MAXDIFF), FLOORED AT
030500      * ZERO, ROUNDED TO 4 DECIMALS.
030600       0600-COMPUTE-STRING-SIMILARITY.
030700           MOVE WS-STR-1-LEN                TO WS-MAX-LEN.
030800           IF WS-STR-2-LEN > WS-MAX-LEN
030900              MOVE WS-STR-2-LEN             TO WS-MAX-LEN
031000           END-IF.
031100      *
031200           COMPUTE WS-DENOMINATOR ROUNDED =
031300                   WS-MAX-LEN * SS-MAXDIFF.
031400      *
031500           IF WS-DENOMINATOR = ZERO
031600              MOVE ZERO                     TO SS-SIMILARITY
031700              GO TO 0600-EXIT
031800           END-IF.
031900      *
032000           COMPUTE WS-RAW-SIMILARITY ROUNDED =
032100                   1 - (WS-EDIT-DISTANCE / WS-DENOMINATOR).
032200      *
032300           IF WS-RAW-SIMILARITY < 0
032400              MOVE ZERO                     TO SS-SIMILARITY
032500           ELSE
032600              MOVE WS-RAW-SIMILARITY        TO SS-SIMILARITY
032700           END-IF.
032800       0600-EXIT.
032900           EXIT.
