000100* **++ X61RCRD - CLASSIFY STEP RUN CARD (ONE SYSIN CARD IMAGE)
000200*
000300* ONE 80-BYTE CARD READ ONCE AT THE TOP OF X61M002.  COLUMN 1 IS THE
000400* CLASSIFIER SELECT CODE ('R' OR 'K' - SEE X61CSEL) - AN ABSENT CARD
000500* DEFAULTS TO THE RULE ENGINE (SEE READ-RUN-CARD).
000600*    1999-07-14 RAG  TKT#4790  ORIGINAL RUN CARD FOR THE CLASSIFY STEP.
000700 01  RUN-CARD-REC.
000800     05  RC-CLASSIFIER-MODE          PIC X(01).
000900     05  FILLER                      PIC X(79).
