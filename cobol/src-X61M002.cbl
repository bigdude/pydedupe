000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61M002.
000400       AUTHOR.        R A GRECO.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1998-11-12.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61M002 - CLASSIFY - DECIDE MATCH/NON-MATCH/UNCERTAIN PER PAIR
001100      * MI2457.PSPS.CUSTMTCH.CLASSIFY
001200      *----------------------------------------------------------------
001300      * READS THE SORTED WEIGHTS FILE X61M001 LEFT BEHIND, LOADS IT
001400      * WHOLESALE INTO THE SAME IN-CORE VECTOR TABLE LAYOUT (CPY
001500      * X61VTAB), RUNS EITHER THE RULE ENGINE (X61R001, ONE CALL PER
001600      * VECTOR) OR THE KMEANS ENGINE (X61K001, ONE CALL FOR THE WHOLE
001700      * TABLE) PER THE RUN CARD, WRITES CLASS-FILE AND APPENDS THE
001800      * CLASSIFICATION TOTALS LINE TO THE RUN REPORT X61M001 STARTED.
001900      *----------------------------------------------------------------
002000      * CHANGE LOG
002100      *    1998-11-12 RAG  TKT#4471  ORIGINAL PROGRAM FOR THE MATCH-KEY
002200      *                              PILOT - RULE ENGINE ONLY, NO RUN
002300      *                              CARD YET (HARD-CODED TO 'R').
002400      *    1999-07-14 RAG  TKT#4790  ADDED THE RUN CARD AND THE KMEANS
002500      *                              PATH NOW THAT X61K001 EXISTS - SEE
002600      *                              X61CSEL FOR THE SWITCH AND X61RCRD
002700      *                              FOR THE CARD LAYOUT.
002800      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
002900      *                              FIELDS READ OR WRITTEN BY THIS
003000      *                              PROGRAM.  SIGNED OFF.
003100      *    2003-06-02 DMN  TKT#6690  RECOMPILED AGAINST THE WIDENED
003200      *                              WEIGHT-REC (40 BYTES) - NO LOGIC
003300      *                              CHANGE, LAYOUT COMES IN ON THE
003400      *                              COPYBOOK.
003500      *----------------------------------------------------------------
003600       ENVIRONMENT DIVISION.
003700      *
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.    IBM-370.
004000       OBJECT-COMPUTER.    IBM-370.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM
004300           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
004400      *
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT RUN-CARD-FILE         ASSIGN TO RUNCARD
004800                                         ORGANIZATION IS LINE SEQUENTIAL
004900                                         FILE STATUS IS RUNCRD-FS.
005000           SELECT WEIGHTS-FILE          ASSIGN TO WGTFILE
005100                                         ORGANIZATION IS LINE SEQUENTIAL
005200                                         FILE STATUS IS WGTFILE-FS.
005300           SELECT CLASS-FILE            ASSIGN TO CLSFILE
005400                                         ORGANIZATION IS LINE SEQUENTIAL
005500                                         FILE STATUS IS CLSFILE-FS.
005600           SELECT REPORT-FILE           ASSIGN TO RPTFILE
005700                                         ORGANIZATION IS LINE SEQUENTIAL
005800                                         FILE STATUS IS RPTFILE-FS.
005900      **
006000       DATA DIVISION.
006100      **
006200       FILE SECTION.
006300      *
006400       FD  RUN-CARD-FILE.
006500       COPY X61RCRD.
006600      *
006700       FD  WEIGHTS-FILE.
006800       COPY X61WGTR.
006900      *
007000       FD  CLASS-FILE.
007100       COPY X61CLSR.
007200      *
007300       FD  REPORT-FILE
007400           RECORD CONTAINS 132 CHARACTERS.
007500       COPY X61RPTL.
007600      *
007700       WORKING-STORAGE SECTION.
007800      *
007900       01  WS-FILE-STATUSES.
008000           05  RUNCRD-FS                   PIC X(02) VALUE '00'.
008100           05  WGTFILE-FS                  PIC X(02) VALUE '00'.
008200           05  CLSFILE-FS                  PIC X(02) VALUE '00'.
008300           05  RPTFILE-FS                  PIC X(02) VALUE '00'.
008400           05  FILLER                      PIC X(01).
008500      *
008600       01  WS-LITERALS.
008700           05  CC-RULE-ROUTINE             PIC X(08) VALUE 'X61R001'.
008800           05  CC-KMEANS-ROUTINE           PIC X(08) VALUE 'X61K001'.
008900           05  WS-RUN-ID                   PIC X(08) VALUE 'X61M002'.
009000           05  FILLER                      PIC X(01).
009100      *
009200       01  WS-EOF-SWITCHES.
009300           05  WS-WEIGHTS-EOF-SW           PIC X(01) VALUE 'N'.
009400               88  WS-WEIGHTS-AT-EOF           VALUE 'Y'.
009500      *
009600      * CLASSIFIER SELECT SWITCH AND THE SHARED VECTOR TABLE.
009700       COPY X61CSEL.
009800       COPY X61VTAB.
009900      *
010000       01  WS-WORK-COUNTERS.
010100           05  WS-VEC-PTR                  PIC 9(9) COMP VALUE ZERO.
010200           05  WS-VEC-PTR-X REDEFINES WS-VEC-PTR
010300                                           PIC 9(9).
010400           05  FILLER                      PIC X(01).
010500      *
010600       01  WS-CLASS-STATS.
010700           05  WS-CLS-COMPARED             PIC 9(9) COMP VALUE ZERO.
010800           05  WS-CLS-COMPARED-X REDEFINES WS-CLS-COMPARED
010900                                           PIC 9(9).
011000           05  WS-CLS-MATCHED              PIC 9(9) COMP VALUE ZERO.
011100           05  WS-CLS-MATCHED-X REDEFINES WS-CLS-MATCHED
011200                                           PIC 9(9).
011300           05  WS-CLS-NONMATCH             PIC 9(9) COMP VALUE ZERO.
011400           05  WS-CLS-UNCERTAIN            PIC 9(9) COMP VALUE ZERO.
011500           05  FILLER                      PIC X(01).
011600      *
011700       01  WS-CALL-AREAS.
011800           COPY X61RULI.
011900           COPY X61RULO.
012000           COPY X61KMNO.
012100      *
012200       LOCAL-STORAGE SECTION.
012300       01  LS-FILLER                       PIC X(01).
012400      *
012500       LINKAGE SECTION.
012600      **
012700       PROCEDURE DIVISION.
012800      *
012900       0100-MAIN-LOGIC.
013000           PERFORM 1000-OPEN-FILES          THRU 1000-EXIT.
013100           PERFORM 1500-READ-RUN-CARD       THRU 1500-EXIT.
013200           PERFORM 2000-LOAD-WEIGHTS-FILE   THRU 2000-EXIT.
013300           PERFORM 3000-CLASSIFY-VECTORS    THRU 3000-EXIT.
013400           PERFORM 4000-WRITE-CLASS-FILE    THRU 4000-EXIT.
013500           PERFORM 5000-WRITE-REPORT-PART2  THRU 5000-EXIT.
013600           PERFORM 6000-CLOSE-FILES         THRU 6000-EXIT.
013700      *
013800           GOBACK.
013900      *
014000       1000-OPEN-FILES.
014100           OPEN INPUT  RUN-CARD-FILE.
014200           OPEN INPUT  WEIGHTS-FILE.
014300           OPEN OUTPUT CLASS-FILE.
014400           OPEN EXTEND REPORT-FILE.
014500       1000-EXIT.
014600           EXIT.
014700      *
014800      * A MISSING OR BLANK RUN CARD DEFAULTS TO THE RULE ENGINE - THE
014900      * PILOT SHIPPED WITH NO KMEANS OPTION AT ALL (SEE TKT#4471 ABOVE).
015000       1500-READ-RUN-CARD.
015100           MOVE 'R'                        TO WS-CLASSIFIER-MODE.
015200           READ RUN-CARD-FILE
015300              AT END
015400                 CONTINUE
015500              NOT AT END
015600                 IF RC-CLASSIFIER-MODE = 'R' OR RC-CLASSIFIER-MODE = 'K'
015700                    MOVE RC-CLASSIFIER-MODE TO WS-CLASSIFIER-MODE
015800                 END-IF
015900           END-READ.
016000           CLOSE RUN-CARD-FILE.
016100       1500-EXIT.
016200           EXIT.
016300      *
016400      * LOAD THE SORTED WEIGHTS FILE INTO WS-VECTOR-TABLE.  CLASS STARTS
016500      * OUT NON-MATCH AND SCORE ZERO, PER SPEC - ONE OF THE TWO ENGINES
016600      * BELOW FILLS THEM IN FOR EVERY ENTRY.
016700       2000-LOAD-WEIGHTS-FILE.
016800           READ WEIGHTS-FILE
016900              AT END SET WS-WEIGHTS-AT-EOF TO TRUE
017000           END-READ.
017100       2010-LOAD-LOOP.
017200           IF WS-WEIGHTS-AT-EOF
017300              GO TO 2000-EXIT
017400           END-IF.
017500      *
017600           PERFORM 2100-CHECK-TABLE-CAPACITY THRU 2100-EXIT.
017700      *
017800           ADD 1                           TO WS-VEC-TOT.
017900           MOVE WR-ID-1        TO WS-VEC-ID-1        (WS-VEC-TOT).
018000           MOVE WR-ID-2        TO WS-VEC-ID-2        (WS-VEC-TOT).
018100           MOVE WR-SIM-NAME    TO WS-VEC-SIM-NAME    (WS-VEC-TOT).
018200           MOVE WR-SIM-PHONE   TO WS-VEC-SIM-PHONE   (WS-VEC-TOT).
018300           MOVE WR-SIM-GEO     TO WS-VEC-SIM-GEO     (WS-VEC-TOT).
018400           MOVE WR-MISS-NAME   TO WS-VEC-MISS-NAME   (WS-VEC-TOT).
018500           MOVE WR-MISS-PHONE  TO WS-VEC-MISS-PHONE  (WS-VEC-TOT).
018600           MOVE WR-MISS-GEO    TO WS-VEC-MISS-GEO    (WS-VEC-TOT).
018700           MOVE 'N'            TO WS-VEC-CLASS       (WS-VEC-TOT).
018800           MOVE ZERO           TO WS-VEC-SCORE       (WS-VEC-TOT).
018900      *
019000           READ WEIGHTS-FILE
019100              AT END SET WS-WEIGHTS-AT-EOF TO TRUE
019200           END-READ.
019300           GO TO 2010-LOAD-LOOP.
019400       2000-EXIT.
019500           EXIT.
019600      *
019700      * THE VECTOR TABLE CEILING IS 50000 ENTRIES (SEE X61VTAB) - A
019800      * BIGGER WEIGHTS FILE ABENDS THE RUN RATHER THAN SILENTLY
019900      * TRUNCATE IT, THE SAME POLICY X61M001 USES FOR THE CUSTOMER TABLE.
020000       2100-CHECK-TABLE-CAPACITY.
020100           IF WS-VEC-TOT NOT < 50000
020200              DISPLAY 'X61M002 ABEND - VECTOR TABLE FULL AT 50000'
020300              DISPLAY 'X61M002 RAISE THE X61VTAB OCCURS CEILING'
020400              MOVE 16                      TO RETURN-CODE
020500              STOP RUN
020600           END-IF.
020700       2100-EXIT.
020800           EXIT.
020900      *
021000       3000-CLASSIFY-VECTORS.
021100           IF RULE-CLASSIFIER-SELECTED
021200              PERFORM 3100-CLASSIFY-BY-RULE   THRU 3100-EXIT
021300           ELSE
021400              PERFORM 3200-CLASSIFY-BY-KMEANS THRU 3200-EXIT
021500           END-IF.
021600       3000-EXIT.
021700           EXIT.
021800      *
021900      * ONE CALL TO X61R001 PER VECTOR - THE RULE ENGINE HAS NO STATE
022000      * ACROSS CALLS.
022100       3100-CLASSIFY-BY-RULE.
022200           MOVE 1                          TO WS-VEC-PTR.
022300       3110-RULE-LOOP.
022400           IF WS-VEC-PTR > WS-VEC-TOT
022500              GO TO 3100-EXIT
022600           END-IF.
022700      *
022800           MOVE WS-VEC-SIM-NAME  (WS-VEC-PTR) TO RU-SIM-NAME.
022900           MOVE WS-VEC-SIM-PHONE (WS-VEC-PTR) TO RU-SIM-PHONE.
023000           MOVE WS-VEC-SIM-GEO   (WS-VEC-PTR) TO RU-SIM-GEO.
023100           MOVE WS-VEC-MISS-NAME (WS-VEC-PTR) TO RU-MISS-NAME.
023200           MOVE WS-VEC-MISS-PHONE(WS-VEC-PTR) TO RU-MISS-PHONE.
023300           MOVE WS-VEC-MISS-GEO  (WS-VEC-PTR) TO RU-MISS-GEO.
023400      *
023500           CALL CC-RULE-ROUTINE USING RU-INPUT-AREA RU-OUTPUT-AREA.
023600      *
023700           MOVE RU-CLASS                   TO WS-VEC-CLASS (WS-VEC-PTR).
023800           MOVE RU-SCORE                   TO WS-VEC-SCORE (WS-VEC-PTR).
023900      *
024000           ADD 1                           TO WS-VEC-PTR.
024100           GO TO 3110-RULE-LOOP.
024200       3100-EXIT.
024300           EXIT.
024400      *
024500      * ONE CALL FOR THE WHOLE TABLE - X61K001 WALKS WS-VECTOR-TABLE
024600      * ITSELF AND FILLS IN WS-VEC-CLASS/WS-VEC-SCORE FOR EVERY ENTRY.
024700       3200-CLASSIFY-BY-KMEANS.
024800           CALL CC-KMEANS-ROUTINE USING WS-VECTOR-TABLE KM-OUTPUT-AREA.
024900       3200-EXIT.
025000           EXIT.
025100      *
025200      * WRITE ONE CLASS-REC PER VECTOR AND ROLL THE CLASSIFICATION
025300      * TOTALS THAT GO ON THE REPORT.
025400       4000-WRITE-CLASS-FILE.
025500           MOVE 1                          TO WS-VEC-PTR.
025600       4010-WRITE-LOOP.
025700           IF WS-VEC-PTR > WS-VEC-TOT
025800              GO TO 4000-EXIT
025900           END-IF.
026000      *
026100           MOVE SPACES                     TO CLASS-REC.
026200           MOVE WS-VEC-ID-1    (WS-VEC-PTR) TO CR-ID-1.
026300           MOVE WS-VEC-ID-2    (WS-VEC-PTR) TO CR-ID-2.
026400           MOVE WS-VEC-CLASS   (WS-VEC-PTR) TO CR-CLASS.
026500           MOVE WS-VEC-SCORE   (WS-VEC-PTR) TO CR-SCORE.
026600           WRITE CLASS-REC.
026700      *
026800           ADD 1                           TO WS-CLS-COMPARED.
026900           EVALUATE TRUE
027000              WHEN CR-IS-MATCH
027100                 ADD 1                     TO WS-CLS-MATCHED
027200              WHEN CR-IS-NON-MATCH
027300                 ADD 1                     TO WS-CLS-NONMATCH
027400              WHEN CR-IS-UNCERTAIN
027500                 ADD 1                     TO WS-CLS-UNCERTAIN
027600           END-EVALUATE.
027700      *
027800           ADD 1                           TO WS-VEC-PTR.
027900           GO TO 4010-WRITE-LOOP.
028000       4000-EXIT.
028100           EXIT.
028200      *
028300      * THE CLASSIFICATION TOTALS LINE - THE ONLY LINE THIS PROGRAM
028400      * ADDS TO THE RUN REPORT X61M001 STARTED (SEE X61RPTL).
028500       5000-WRITE-REPORT-PART2.
028600           MOVE WS-CLS-COMPARED            TO RPT-CLASS-COMPARED.
028700           MOVE WS-CLS-MATCHED             TO RPT-CLASS-MATCHED.
028800           MOVE WS-CLS-NONMATCH            TO RPT-CLASS-NONMATCH.
028900           MOVE WS-CLS-UNCERTAIN           TO RPT-CLASS-UNCERTAIN.
029000           WRITE WS-RPT-CLASS-LINE.
029100       5000-EXIT.
029200           EXIT.
029300      *
029400       6000-CLOSE-FILES.
029500           CLOSE WEIGHTS-FILE.
029600           CLOSE CLASS-FILE.
029700           CLOSE REPORT-FILE.
029800       6000-EXIT.
029900           EXIT.
