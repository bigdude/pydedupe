000100* **++ X61RPTL - RUN REPORT PRINT LINE LAYOUTS (132-COLUMN PRINTER)
000200*
000300* FOUR LINE TYPES ON THE ONE REPORT DATASET - HEADING, ONE PER INDEX,
000400* THE CLASSIFICATION TOTALS LINE, AND THE CONTROL TOTALS LINE.  X61M001
000500* WRITES THE HEADING, THE INDEX LINES AND THE CONTROL TOTALS LINE (ALL
000600* THREE CONTROL FIGURES ARE ALREADY KNOWN BY THE END OF THE INDEX
000700* STEP); X61M002 OPENS THE SAME DATASET EXTEND AND ADDS ONLY THE
000800* CLASSIFICATION TOTALS LINE.
000900*    1999-07-14 RAG  TKT#4790  ORIGINAL REPORT LAYOUT, LIFTED FROM THE
001000*                              OLD VENDOR-PAYMENT PRINT CHAIN FORMAT.
001100 01  WS-RPT-HEADING-LINE.
001200     05  FILLER                      PIC X(05)  VALUE SPACES.
001300     05  FILLER                      PIC X(32)
001400                  VALUE 'X61 CUSTOMER MATCH - RUN REPORT'.
001500     05  FILLER                      PIC X(10)  VALUE SPACES.
001600     05  FILLER                      PIC X(08)  VALUE 'RUN-ID: '.
001700     05  RPT-RUN-ID                  PIC X(08).
001800     05  FILLER                      PIC X(10)  VALUE SPACES.
001900     05  FILLER                      PIC X(06)  VALUE 'PAGE: '.
002000     05  RPT-PAGE-NO                 PIC ZZ9.
002100     05  FILLER                      PIC X(48)  VALUE SPACES.
002200*
002300 01  WS-RPT-INDEX-LINE.
002400     05  FILLER                      PIC X(05)  VALUE SPACES.
002500     05  FILLER                      PIC X(07)  VALUE 'INDEX: '.
002600     05  RPT-INDEX-NAME               PIC X(20).
002700     05  FILLER                      PIC X(02)  VALUE SPACES.
002800     05  FILLER                      PIC X(06)  VALUE 'KEYS: '.
002900     05  RPT-INDEX-KEYS               PIC ZZZ,ZZ9.
003000     05  FILLER                      PIC X(02)  VALUE SPACES.
003100     05  FILLER                      PIC X(06)  VALUE 'RECS: '.
003200     05  RPT-INDEX-RECS               PIC ZZZ,ZZ9.
003300     05  FILLER                      PIC X(02)  VALUE SPACES.
003400     05  FILLER                      PIC X(10)  VALUE 'MAXBLOCK: '.
003500     05  RPT-INDEX-MAXBLK             PIC ZZZ,ZZ9.
003600     05  FILLER                      PIC X(02)  VALUE SPACES.
003700     05  FILLER                      PIC X(09)  VALUE 'AVGBLOCK: '.
003800     05  RPT-INDEX-AVGBLK             PIC Z9.99.
003900     05  FILLER                      PIC X(02)  VALUE SPACES.
004000     05  FILLER                      PIC X(06)  VALUE 'COMPS: '.
004100     05  RPT-INDEX-COMPARES           PIC ZZZ,ZZZ,ZZ9.
004200     05  FILLER                      PIC X(10)  VALUE SPACES.
004300*
004400 01  WS-RPT-CLASS-LINE.
004500     05  FILLER                      PIC X(05)  VALUE SPACES.
004600     05  FILLER                      PIC X(23)
004700                  VALUE 'CLASSIFICATION TOTALS: '.
004800     05  FILLER                      PIC X(09)  VALUE 'COMPARED: '.
004900     05  RPT-CLASS-COMPARED           PIC ZZZ,ZZZ,ZZ9.
005000     05  FILLER                      PIC X(02)  VALUE SPACES.
005100     05  FILLER                      PIC X(09)  VALUE 'MATCHED: '.
005200     05  RPT-CLASS-MATCHED            PIC ZZZ,ZZZ,ZZ9.
005300     05  FILLER                      PIC X(02)  VALUE SPACES.
005400     05  FILLER                      PIC X(13)  VALUE 'NON-MATCHED: '.
005500     05  RPT-CLASS-NONMATCH           PIC ZZZ,ZZZ,ZZ9.
005600     05  FILLER                      PIC X(02)  VALUE SPACES.
005700     05  FILLER                      PIC X(11)  VALUE 'UNCERTAIN: '.
005800     05  RPT-CLASS-UNCERTAIN          PIC ZZZ,ZZZ,ZZ9.
005900     05  FILLER                      PIC X(08)  VALUE SPACES.
006000*
006100 01  WS-RPT-CONTROL-LINE.
006200     05  FILLER                      PIC X(05)  VALUE SPACES.
006300     05  FILLER                      PIC X(16)  VALUE 'CONTROL TOTALS: '.
006400     05  FILLER                      PIC X(14)  VALUE 'RECORDS READ: '.
006500     05  RPT-CTL-RECS-READ            PIC ZZZ,ZZZ,ZZ9.
006600     05  FILLER                      PIC X(02)  VALUE SPACES.
006700     05  FILLER                      PIC X(17)  VALUE 'RECORDS INDEXED: '.
006800     05  RPT-CTL-RECS-INDEXED         PIC ZZZ,ZZZ,ZZ9.
006900     05  FILLER                      PIC X(02)  VALUE SPACES.
007000     05  FILLER                      PIC X(15)  VALUE 'PAIRS WRITTEN: '.
007100     05  RPT-CTL-PAIRS-WRITTEN        PIC ZZZ,ZZZ,ZZ9.
007200     05  FILLER                      PIC X(25)  VALUE SPACES.
