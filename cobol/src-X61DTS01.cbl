000100 CBL OPT(2) DYNAM
000200  IDENTIFICATION DIVISION.
000300  PROGRAM-ID.    X61DTS01.
000400  AUTHOR.        R A GRECO.
000500  INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600  DATE-WRITTEN.  1999-08-02.
000700  DATE-COMPILED.
000800  SECURITY.      NONE.
000900*----------------------------------------------------------------
001000* X61DTS01 - TEST SUITE FOR THE X61 MATCH-KEY ROUTINES
001100* MI2457.CDQ.MATCHKEY.XUNIT
001200*----------------------------------------------------------------
001300* THIS SUITE DRIVES THE SIX CALLED SUBPROGRAMS DIRECTLY - IT NEVER
001400* TOUCHES A DATASET.  EACH UNIT HAS ITS OWN FIXED TEST-CASE TABLE
001500* IN WORKING-STORAGE (NOT A TCIN FILE LIKE THE X60 SUITE) BECAUSE
001600* THE SIX LINKAGE AREAS DO NOT SHARE A COMMON RECORD SHAPE.
001700*    1999-08-02 RAG  TKT#4820  ORIGINAL SUITE - COVERS STRING-SIM,
001800*                              GEO-SIM, ENCODERS, SET-COMPARATOR
001900*                              AND THE RULE ENGINE.
002000*    1999-08-17 RAG  TKT#4833  ADDED THE KMEANS-CLASSIFIER CASE
002100*                              (SMALL, ONE-COMPONENT, FOUR-VECTOR
002200*                              TABLE - JUST ENOUGH TO SHAKE OUT A
002300*                              BAD CENTROID INIT).
002400*    1999-09-08 RAG  TKT#4811  Y2K REVIEW - NO TWO-DIGIT YEARS IN
002500*                              THIS SUITE, NO CHANGE REQUIRED.
002600*    2003-06-02 DMN  TKT#6690  RECOMPILED ONLY - NO LOGIC CHANGE.
002700*----------------------------------------------------------------
002800  ENVIRONMENT DIVISION.
002900  CONFIGURATION SECTION.
003000  SOURCE-COMPUTER.    IBM-370.
003100  OBJECT-COMPUTER.    IBM-370.
003200  SPECIAL-NAMES.
003300      C01 IS TOP-OF-FORM.
003400*
003500  DATA DIVISION.
003600  WORKING-STORAGE SECTION.
003700  01  WS-LITERALS.
003800      05  CC-STRING-SIM               PIC X(08) VALUE 'X61S001'.
003900      05  CC-GEO-SIM                  PIC X(08) VALUE 'X61G001'.
004000      05  CC-ENCODERS                 PIC X(08) VALUE 'X61E001'.
004100      05  CC-SET-COMPARATOR           PIC X(08) VALUE 'X61C001'.
004200      05  CC-RULE-CLASSIFIER          PIC X(08) VALUE 'X61R001'.
004300      05  CC-KMEANS-CLASSIFIER        PIC X(08) VALUE 'X61K001'.
004400      05  FILLER                      PIC X(01).
004500*
004600  COPY X61SSMI.
004700  COPY X61SSMO.
004800  COPY X61GSMI.
004900  COPY X61GSMO.
005000  COPY X61ENCI.
005100  COPY X61ENCO.
005200  COPY X61SETI.
005300  COPY X61SETO.
005400  COPY X61RULI.
005500  COPY X61RULO.
005600  COPY X61VTAB.
005700  COPY X61KMNO.
005800*
005900* ---------------------------------------------------------------
006000* STRING-SIM TEST-CASE TABLE - TKT#4820
006100* ---------------------------------------------------------------
006200  01  WS-SS-CASE-TOT                  PIC 9(2) COMP VALUE 6.
006300  01  WS-SS-CASE-TABLE.
006400      05  WS-SS-CASE OCCURS 6 TIMES INDEXED BY WS-SS-IDX.
006500          10  WS-SS-DESC              PIC X(30).
006600          10  WS-SS-STR1              PIC X(20).
006700          10  WS-SS-STR2              PIC X(20).
006800          10  WS-SS-MAXDIFF           PIC 9V9(4).
006900          10  WS-SS-EXP-MISS          PIC X(01).
007000          10  WS-SS-EXP-SIM           PIC S9(1)V9(4).
007100          10  FILLER                  PIC X(01).
007200*
007300* ---------------------------------------------------------------
007400* GEO-SIM TEST-CASE TABLE - TKT#4820
007500* ---------------------------------------------------------------
007600  01  WS-GS-CASE-TOT                  PIC 9(2) COMP VALUE 4.
007700  01  WS-GS-CASE-TABLE.
007800      05  WS-GS-CASE OCCURS 4 TIMES INDEXED BY WS-GS-IDX.
007900          10  WS-GS-DESC              PIC X(30).
008000          10  WS-GS-LAT1              PIC X(08).
008100          10  WS-GS-LON1              PIC X(08).
008200          10  WS-GS-LAT2              PIC X(08).
008300          10  WS-GS-LON2              PIC X(08).
008400          10  WS-GS-NEAR              PIC 9(3)V9(4).
008500          10  WS-GS-FAR               PIC 9(3)V9(4).
008600          10  WS-GS-EXP-MISS          PIC X(01).
008700          10  WS-GS-EXP-SIM           PIC S9(1)V9(4).
008800*
008900* ---------------------------------------------------------------
009000* ENCODERS TEST-CASE TABLE - TKT#4820
009100* ---------------------------------------------------------------
009200  01  WS-EN-CASE-TOT                  PIC 9(2) COMP VALUE 7.
009300  01  WS-EN-CASE-TABLE.
009400      05  WS-EN-CASE OCCURS 7 TIMES INDEXED BY WS-EN-IDX.
009500          10  WS-EN-DESC              PIC X(30).
009600          10  WS-EN-FUNCTION          PIC X(02).
009700          10  WS-EN-INPUT             PIC X(40).
009800          10  WS-EN-EXP-OUTPUT        PIC X(40).
009900*
010000* ---------------------------------------------------------------
010100* SET-COMPARATOR TEST-CASE TABLE - TKT#4820
010200* ---------------------------------------------------------------
010300  01  WS-ST-EXP-MISS                  PIC X(01).
010400  01  WS-ST-EXP-SIM                   PIC S9(1)V9(4).
010500*
010600* ---------------------------------------------------------------
010700* RULE-CLASSIFIER TEST-CASE TABLE - TKT#4820
010800* ---------------------------------------------------------------
010900  01  WS-RU-CASE-TOT                  PIC 9(2) COMP VALUE 4.
011000  01  WS-RU-CASE-TABLE.
011100      05  WS-RU-CASE OCCURS 4 TIMES INDEXED BY WS-RU-IDX.
011200          10  WS-RU-DESC              PIC X(30).
011300          10  WS-RU-SIM-NAME          PIC S9(1)V9(4).
011400          10  WS-RU-SIM-PHONE         PIC S9(1)V9(4).
011500          10  WS-RU-SIM-GEO           PIC S9(1)V9(4).
011600          10  WS-RU-MISS-NAME         PIC X(01).
011700          10  WS-RU-MISS-PHONE        PIC X(01).
011800          10  WS-RU-MISS-GEO          PIC X(01).
011900          10  WS-RU-EXP-CLASS         PIC X(01).
012000*
012100  01  LS-TEST-CASE-SWITCH              PIC X.
012200      88  TEST-CASE-PASSED                VALUE 'P'.
012300      88  TEST-CASE-FAILED                VALUE 'F'.
012400*
012500  01  LS-COUNTERS.
012600      05  TEST-CASE-CTR                PIC 9(9) COMP VALUE ZERO.
012700      05  TEST-CASE-CTR-X REDEFINES TEST-CASE-CTR
012800                                        PIC 9(9).
012900      05  TEST-CASE-PASSED-CTR         PIC 9(9) COMP VALUE ZERO.
013000      05  TEST-CASE-PASSED-CTR-X REDEFINES TEST-CASE-PASSED-CTR
013100                                        PIC 9(9).
013200      05  TEST-CASE-FAILED-CTR         PIC 9(9) COMP VALUE ZERO.
013300      05  TEST-CASE-FAILED-CTR-X REDEFINES TEST-CASE-FAILED-CTR
013400                                        PIC 9(9).
013500      05  FILLER                      PIC X(01).
013600*
013700  PROCEDURE DIVISION.
013800*
013900  MAIN-LOGIC.
014000      DISPLAY ' ************* X61DTS01 START *************'.
014100
014200      PERFORM LOAD-TEST-TABLES.
014300
014400      PERFORM TEST-STRING-SIM        THRU TEST-STRING-SIM-EXIT.
014500      PERFORM TEST-GEO-SIM           THRU TEST-GEO-SIM-EXIT.
014600      PERFORM TEST-ENCODERS          THRU TEST-ENCODERS-EXIT.
014700      PERFORM TEST-SET-COMPARATOR    THRU TEST-SET-COMPARATOR-EXIT.
014800      PERFORM TEST-RULE-CLASSIFIER   THRU TEST-RULE-CLASSIFIER-EXIT.
014900      PERFORM TEST-KMEANS-CLASSIFIER THRU TEST-KMEANS-CLASSIFIER-EXIT.
015000
015100      PERFORM SHOW-STATISTICS.
015200
015300      DISPLAY ' ************** X61DTS01 END ***************'.
015400
015500      IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
015600         MOVE 12                      TO RETURN-CODE
015700      END-IF.
015800
015900      GOBACK.
016000*
016100* -----------------------------------------------------------
016200* LOAD-TEST-TABLES - TKT#4820/TKT#4833 - THE FIXTURES ARE
016300* LOADED BY MOVE RATHER THAN VALUE CLAUSES SO EACH CASE GETS
016400* ITS OWN DATED TICKET COMMENT WHEN A CASE IS ADDED OR CHANGED.
016500* -----------------------------------------------------------
016600  LOAD-TEST-TABLES.
016700      PERFORM LOAD-SS-CASES.
016800      PERFORM LOAD-GS-CASES.
016900      PERFORM LOAD-EN-CASES.
017000      PERFORM LOAD-RU-CASES.
017100*
017200  LOAD-SS-CASES.
017300      MOVE 'EQUAL STRINGS'             TO WS-SS-DESC (1).
017400      MOVE 'SMITH'                     TO WS-SS-STR1 (1).
017500      MOVE 'SMITH'                     TO WS-SS-STR2 (1).
017600      MOVE 1.0000                      TO WS-SS-MAXDIFF (1).
017700      MOVE 'N'                         TO WS-SS-EXP-MISS (1).
017800      MOVE 1.0000                      TO WS-SS-EXP-SIM (1).
017900
018000      MOVE 'ONE TRANSPOSE, MAXDIFF 1'  TO WS-SS-DESC (2).
018100      MOVE 'ABCD'                      TO WS-SS-STR1 (2).
018200      MOVE 'ABDC'                      TO WS-SS-STR2 (2).
018300      MOVE 1.0000                      TO WS-SS-MAXDIFF (2).
018400      MOVE 'N'                         TO WS-SS-EXP-MISS (2).
018500      MOVE 0.7500                      TO WS-SS-EXP-SIM (2).
018600
018700      MOVE 'ONE DELETE, MAXDIFF .5'    TO WS-SS-DESC (3).
018800      MOVE 'ABCDEF'                    TO WS-SS-STR1 (3).
018900      MOVE 'ABCD'                      TO WS-SS-STR2 (3).
019000      MOVE 0.5000                      TO WS-SS-MAXDIFF (3).
019100      MOVE 'N'                         TO WS-SS-EXP-MISS (3).
019200      MOVE 0.3333                      TO WS-SS-EXP-SIM (3).
019300
019400      MOVE 'TWO TRANSPOSE, FLOORED'    TO WS-SS-DESC (4).
019500      MOVE 'ABCD'                      TO WS-SS-STR1 (4).
019600      MOVE 'BADC'                      TO WS-SS-STR2 (4).
019700      MOVE 0.5000                      TO WS-SS-MAXDIFF (4).
019800      MOVE 'N'                         TO WS-SS-EXP-MISS (4).
019900      MOVE 0.0000                      TO WS-SS-EXP-SIM (4).
020000
020100      MOVE 'STRING-1 BLANK IS MISSING' TO WS-SS-DESC (5).
020200      MOVE SPACES                      TO WS-SS-STR1 (5).
020300      MOVE 'JONES'                     TO WS-SS-STR2 (5).
020400      MOVE 1.0000                      TO WS-SS-MAXDIFF (5).
020500      MOVE 'Y'                         TO WS-SS-EXP-MISS (5).
020600      MOVE 0.0000                      TO WS-SS-EXP-SIM (5).
020700
020800      MOVE 'SHORT PREFIX TRIM'         TO WS-SS-DESC (6).
020900      MOVE 'ABCD'                      TO WS-SS-STR1 (6).
021000      MOVE 'AB'                        TO WS-SS-STR2 (6).
021100      MOVE 1.0000                      TO WS-SS-MAXDIFF (6).
021200      MOVE 'N'                         TO WS-SS-EXP-MISS (6).
021300      MOVE 0.5000                      TO WS-SS-EXP-SIM (6).
021400*
021500  LOAD-GS-CASES.
021600      MOVE 'SAME POINT IS SIMILARITY 1'
021700                                       TO WS-GS-DESC (1).
021800      MOVE '40.7128'                   TO WS-GS-LAT1 (1).
021900      MOVE '-74.0060'                  TO WS-GS-LON1 (1).
022000      MOVE '40.7128'                   TO WS-GS-LAT2 (1).
022100      MOVE '-74.0060'                  TO WS-GS-LON2 (1).
022200      MOVE 0.0000                      TO WS-GS-NEAR (1).
022300      MOVE 3.0000                      TO WS-GS-FAR (1).
022400      MOVE 'N'                         TO WS-GS-EXP-MISS (1).
022500      MOVE 1.0000                      TO WS-GS-EXP-SIM (1).
022600
022700      MOVE 'FAR APART IS SIMILARITY 0' TO WS-GS-DESC (2).
022800      MOVE '40.7128'                   TO WS-GS-LAT1 (2).
022900      MOVE '-74.0060'                  TO WS-GS-LON1 (2).
023000      MOVE '34.0522'                   TO WS-GS-LAT2 (2).
023100      MOVE '-118.2437'                 TO WS-GS-LON2 (2).
023200      MOVE 0.0000                      TO WS-GS-NEAR (2).
023300      MOVE 3.0000                      TO WS-GS-FAR (2).
023400      MOVE 'N'                         TO WS-GS-EXP-MISS (2).
023500      MOVE 0.0000                      TO WS-GS-EXP-SIM (2).
023600
023700      MOVE 'BLANK LON IS MISSING'      TO WS-GS-DESC (3).
023800      MOVE '40.7128'                   TO WS-GS-LAT1 (3).
023900      MOVE SPACES                      TO WS-GS-LON1 (3).
024000      MOVE '40.7128'                   TO WS-GS-LAT2 (3).
024100      MOVE '-74.0060'                  TO WS-GS-LON2 (3).
024200      MOVE 0.0000                      TO WS-GS-NEAR (3).
024300      MOVE 3.0000                      TO WS-GS-FAR (3).
024400      MOVE 'Y'                         TO WS-GS-EXP-MISS (3).
024500      MOVE 0.0000                      TO WS-GS-EXP-SIM (3).
024600
024700      MOVE 'POLE IS INVALID - MISSING' TO WS-GS-DESC (4).
024800      MOVE '90.0000'                   TO WS-GS-LAT1 (4).
024900      MOVE '0.0000'                    TO WS-GS-LON1 (4).
025000      MOVE '40.7128'                   TO WS-GS-LAT2 (4).
025100      MOVE '-74.0060'                  TO WS-GS-LON2 (4).
025200      MOVE 0.0000                      TO WS-GS-NEAR (4).
025300      MOVE 3.0000                      TO WS-GS-FAR (4).
025400      MOVE 'Y'                         TO WS-GS-EXP-MISS (4).
025500      MOVE 0.0000                      TO WS-GS-EXP-SIM (4).
025600*
025700  LOAD-EN-CASES.
025800      MOVE 'NORMSPACE COLLAPSES RUNS'  TO WS-EN-DESC (1).
025900      MOVE 'NS'                        TO WS-EN-FUNCTION (1).
026000      MOVE '  JOHN   Q  PUBLIC  '      TO WS-EN-INPUT (1).
026100      MOVE 'JOHN Q PUBLIC'             TO WS-EN-EXP-OUTPUT (1).
026200
026300      MOVE 'NOSPACE REMOVES ALL'       TO WS-EN-DESC (2).
026400      MOVE 'XS'                        TO WS-EN-FUNCTION (2).
026500      MOVE 'JOHN Q PUBLIC'             TO WS-EN-INPUT (2).
026600      MOVE 'JOHNQPUBLIC'               TO WS-EN-EXP-OUTPUT (2).
026700
026800      MOVE 'LOWSTRIP LOWERS AND TRIMS' TO WS-EN-DESC (3).
026900      MOVE 'LS'                        TO WS-EN-FUNCTION (3).
027000      MOVE '  JOHN Q PUBLIC  '         TO WS-EN-INPUT (3).
027100      MOVE 'john q public'             TO WS-EN-EXP-OUTPUT (3).
027200
027300      MOVE 'DIGITS STRIPS PUNCTUATION' TO WS-EN-DESC (4).
027400      MOVE 'DG'                        TO WS-EN-FUNCTION (4).
027500      MOVE '+27 (21) 1234567'          TO WS-EN-INPUT (4).
027600      MOVE '27211234567'               TO WS-EN-EXP-OUTPUT (4).
027700
027800      MOVE 'SORTED-WORDS REORDERS'     TO WS-EN-DESC (5).
027900      MOVE 'SW'                        TO WS-EN-FUNCTION (5).
028000      MOVE 'c a b'                     TO WS-EN-INPUT (5).
028100      MOVE 'a b c'                     TO WS-EN-EXP-OUTPUT (5).
028200
028300      MOVE 'URLDOMAIN STRIPS HOST'     TO WS-EN-DESC (6).
028400      MOVE 'UD'                        TO WS-EN-FUNCTION (6).
028500      MOVE 'http://www.google.com/a'   TO WS-EN-INPUT (6).
028600      MOVE 'google.com'                TO WS-EN-EXP-OUTPUT (6).
028700
028800      MOVE 'EMAILDOMAIN TAKES AFTER @' TO WS-EN-DESC (7).
028900      MOVE 'ED'                        TO WS-EN-FUNCTION (7).
029000      MOVE 'a@b.com'                   TO WS-EN-INPUT (7).
029100      MOVE 'b.com'                     TO WS-EN-EXP-OUTPUT (7).
029200*
029300  LOAD-RU-CASES.
029400      MOVE 'HIGH NAME AND PHONE-MATCH' TO WS-RU-DESC (1).
029500      MOVE 0.9500                      TO WS-RU-SIM-NAME (1).
029600      MOVE 0.9200                      TO WS-RU-SIM-PHONE (1).
029700      MOVE 0.8000                      TO WS-RU-SIM-GEO (1).
029800      MOVE 'N'                         TO WS-RU-MISS-NAME (1).
029900      MOVE 'N'                         TO WS-RU-MISS-PHONE (1).
030000      MOVE 'N'                         TO WS-RU-MISS-GEO (1).
030100      MOVE 'M'                         TO WS-RU-EXP-CLASS (1).
030200
030300      MOVE 'LOW NAME-NON-MATCH'        TO WS-RU-DESC (2).
030400      MOVE 0.2000                      TO WS-RU-SIM-NAME (2).
030500      MOVE 0.9000                      TO WS-RU-SIM-PHONE (2).
030600      MOVE 0.9000                      TO WS-RU-SIM-GEO (2).
030700      MOVE 'N'                         TO WS-RU-MISS-NAME (2).
030800      MOVE 'N'                         TO WS-RU-MISS-PHONE (2).
030900      MOVE 'N'                         TO WS-RU-MISS-GEO (2).
031000      MOVE 'N'                         TO WS-RU-EXP-CLASS (2).
031100
031200      MOVE 'MID NAME, MISSING PHONE-UNCERTAIN'
031300                                       TO WS-RU-DESC (3).
031400      MOVE 0.7000                      TO WS-RU-SIM-NAME (3).
031500      MOVE 0.0000                      TO WS-RU-SIM-PHONE (3).
031600      MOVE 0.5000                      TO WS-RU-SIM-GEO (3).
031700      MOVE 'N'                         TO WS-RU-MISS-NAME (3).
031800      MOVE 'Y'                         TO WS-RU-MISS-PHONE (3).
031900      MOVE 'N'                         TO WS-RU-MISS-GEO (3).
032000      MOVE 'U'                         TO WS-RU-EXP-CLASS (3).
032100
032200      MOVE 'MID NAME, NOTHING MISSING-NON-MATCH'
032300                                       TO WS-RU-DESC (4).
032400      MOVE 0.7000                      TO WS-RU-SIM-NAME (4).
032500      MOVE 0.6000                      TO WS-RU-SIM-PHONE (4).
032600      MOVE 0.5000                      TO WS-RU-SIM-GEO (4).
032700      MOVE 'N'                         TO WS-RU-MISS-NAME (4).
032800      MOVE 'N'                         TO WS-RU-MISS-PHONE (4).
032900      MOVE 'N'                         TO WS-RU-MISS-GEO (4).
033000      MOVE 'N'                         TO WS-RU-EXP-CLASS (4).
033100*
033200* -----------------------------------------------------------
033300* TEST-STRING-SIM - DRIVES X61S001 - TKT#4820
033400* -----------------------------------------------------------
033500  TEST-STRING-SIM.
033600      DISPLAY '--- STRING-SIM (X61S001) ---'.
033700      SET WS-SS-IDX                   TO 1.
033800  TEST-STRING-SIM-LOOP.
033900      IF WS-SS-IDX GREATER THAN WS-SS-CASE-TOT
034000         GO TO TEST-STRING-SIM-EXIT
034100      END-IF.
034200
034300      ADD 1                           TO TEST-CASE-CTR.
034400      MOVE SPACES                     TO SS-INPUT-AREA.
034500      MOVE WS-SS-STR1 (WS-SS-IDX)     TO SS-STRING-1.
034600      MOVE WS-SS-STR2 (WS-SS-IDX)     TO SS-STRING-2.
034700      MOVE WS-SS-MAXDIFF (WS-SS-IDX)  TO SS-MAXDIFF.
034800
034900      CALL CC-STRING-SIM USING SS-INPUT-AREA SS-OUTPUT-AREA
035000          ON EXCEPTION PERFORM RAISE-CALL-ERROR
035100      END-CALL.
035200
035300      SET TEST-CASE-FAILED            TO TRUE.
035400      IF SS-MISSING EQUAL WS-SS-EXP-MISS (WS-SS-IDX)
035500         IF SS-IS-MISSING
035600         OR SS-SIMILARITY EQUAL WS-SS-EXP-SIM (WS-SS-IDX)
035700            SET TEST-CASE-PASSED      TO TRUE
035800         END-IF
035900      END-IF.
036000
036100      PERFORM SHOW-TEST-CASE-RESULT.
036200      SET WS-SS-IDX UP BY 1.
036300      GO TO TEST-STRING-SIM-LOOP.
036400  TEST-STRING-SIM-EXIT.
036500      EXIT.
036600*
036700* -----------------------------------------------------------
036800* TEST-GEO-SIM - DRIVES X61G001 - TKT#4820
036900* -----------------------------------------------------------
037000  TEST-GEO-SIM.
037100      DISPLAY '--- GEO-SIM (X61G001) ---'.
037200      SET WS-GS-IDX                   TO 1.
037300  TEST-GEO-SIM-LOOP.
037400      IF WS-GS-IDX GREATER THAN WS-GS-CASE-TOT
037500         GO TO TEST-GEO-SIM-EXIT
037600      END-IF.
037700
037800      ADD 1                           TO TEST-CASE-CTR.
037900      MOVE WS-GS-LAT1 (WS-GS-IDX)     TO GS-LAT-1-AREA.
038000      MOVE WS-GS-LON1 (WS-GS-IDX)     TO GS-LON-1-AREA.
038100      MOVE WS-GS-LAT2 (WS-GS-IDX)     TO GS-LAT-2-AREA.
038200      MOVE WS-GS-LON2 (WS-GS-IDX)     TO GS-LON-2-AREA.
038300      MOVE WS-GS-NEAR (WS-GS-IDX)     TO GS-NEAR-KM.
038400      MOVE WS-GS-FAR (WS-GS-IDX)      TO GS-FAR-KM.
038500
038600      CALL CC-GEO-SIM USING GS-INPUT-AREA GS-OUTPUT-AREA
038700          ON EXCEPTION PERFORM RAISE-CALL-ERROR
038800      END-CALL.
038900
039000      SET TEST-CASE-FAILED            TO TRUE.
039100      IF GS-MISSING EQUAL WS-GS-EXP-MISS (WS-GS-IDX)
039200         IF GS-IS-MISSING
039300         OR GS-SIMILARITY EQUAL WS-GS-EXP-SIM (WS-GS-IDX)
039400            SET TEST-CASE-PASSED      TO TRUE
039500         END-IF
039600      END-IF.
039700
039800      PERFORM SHOW-TEST-CASE-RESULT.
039900      SET WS-GS-IDX UP BY 1.
040000      GO TO TEST-GEO-SIM-LOOP.
040100  TEST-GEO-SIM-EXIT.
040200      EXIT.
040300*
040400* -----------------------------------------------------------
040500* TEST-ENCODERS - DRIVES X61E001 - TKT#4820
040600* -----------------------------------------------------------
040700  TEST-ENCODERS.
040800      DISPLAY '--- ENCODERS (X61E001) ---'.
040900      SET WS-EN-IDX                   TO 1.
041000  TEST-ENCODERS-LOOP.
041100      IF WS-EN-IDX GREATER THAN WS-EN-CASE-TOT
041200         GO TO TEST-ENCODERS-EXIT
041300      END-IF.
041400
041500      ADD 1                           TO TEST-CASE-CTR.
041600      MOVE WS-EN-FUNCTION (WS-EN-IDX) TO EN-FUNCTION-CODE.
041700      MOVE WS-EN-INPUT (WS-EN-IDX)    TO EN-INPUT-TEXT.
041800
041900      CALL CC-ENCODERS USING EN-INPUT-AREA EN-OUTPUT-AREA
042000          ON EXCEPTION PERFORM RAISE-CALL-ERROR
042100      END-CALL.
042200
042300      SET TEST-CASE-FAILED            TO TRUE.
042400      IF EN-OUTPUT-TEXT (1:40) EQUAL WS-EN-EXP-OUTPUT (WS-EN-IDX)
042500         SET TEST-CASE-PASSED         TO TRUE
042600      END-IF.
042700
042800      PERFORM SHOW-TEST-CASE-RESULT.
042900      SET WS-EN-IDX UP BY 1.
043000      GO TO TEST-ENCODERS-LOOP.
043100  TEST-ENCODERS-EXIT.
043200      EXIT.
043300*
043400* -----------------------------------------------------------
043500* TEST-SET-COMPARATOR - DRIVES X61C001 - TKT#4820
043600* ONE FIXED CASE: TWO NAME SETS, SMALLER SET ITERATED FIRST
043700* BY X61C001 ITSELF - THE DRIVER JUST HANDS OVER BOTH SETS
043800* AS THEY STAND.
043900* -----------------------------------------------------------
044000  TEST-SET-COMPARATOR.
044100      DISPLAY '--- SET-COMPARATOR (X61C001) ---'.
044200      ADD 1                           TO TEST-CASE-CTR.
044300
044400      MOVE 1.0000                     TO ST-MAXDIFF.
044500      MOVE 2                          TO ST-SET-1-TOT.
044600      MOVE 'JOHN SMITH'               TO ST-SET-1-TEXT (1).
044700      MOVE 'MARY JONES'               TO ST-SET-1-TEXT (2).
044800      MOVE 3                          TO ST-SET-2-TOT.
044900      MOVE 'JON SMITH'                TO ST-SET-2-TEXT (1).
045000      MOVE 'MARIE JONES'              TO ST-SET-2-TEXT (2).
045100      MOVE 'ZZZZZ NOBODY'             TO ST-SET-2-TEXT (3).
045200
045300      MOVE 'N'                        TO WS-ST-EXP-MISS.
045400      MOVE 0.8500                     TO WS-ST-EXP-SIM.
045500
045600      CALL CC-SET-COMPARATOR USING ST-INPUT-AREA ST-OUTPUT-AREA
045700          ON EXCEPTION PERFORM RAISE-CALL-ERROR
045800      END-CALL.
045900
046000      SET TEST-CASE-FAILED            TO TRUE.
046100      IF ST-MISSING EQUAL WS-ST-EXP-MISS
046200         IF ST-IS-MISSING
046300         OR (ST-SIMILARITY GREATER THAN OR EQUAL TO 0.7000)
046400            SET TEST-CASE-PASSED      TO TRUE
046500         END-IF
046600      END-IF.
046700
046800      DISPLAY '    RETURNED SIMILARITY: ' ST-SIMILARITY.
046900      MOVE 'TWO SMALL NAME SETS, BEST-OF-LARGER' TO WS-RU-DESC (1).
047000      PERFORM SHOW-SET-RESULT.
047100  TEST-SET-COMPARATOR-EXIT.
047200      EXIT.
047300*
047400  SHOW-SET-RESULT.
047500      IF TEST-CASE-PASSED
047600         ADD 1                        TO TEST-CASE-PASSED-CTR
047700         DISPLAY '---> TEST CASE ' TEST-CASE-CTR
047800                 ' TWO SMALL NAME SETS -PASSED-'
047900      ELSE
048000         ADD 1                        TO TEST-CASE-FAILED-CTR
048100         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR
048200                 ' TWO SMALL NAME SETS -FAILED- <-!!'
048300      END-IF.
048400*
048500* -----------------------------------------------------------
048600* TEST-RULE-CLASSIFIER - DRIVES X61R001 - TKT#4820
048700* -----------------------------------------------------------
048800  TEST-RULE-CLASSIFIER.
048900      DISPLAY '--- RULE-CLASSIFIER (X61R001) ---'.
049000      SET WS-RU-IDX                   TO 1.
049100  TEST-RULE-CLASSIFIER-LOOP.
049200      IF WS-RU-IDX GREATER THAN WS-RU-CASE-TOT
049300         GO TO TEST-RULE-CLASSIFIER-EXIT
049400      END-IF.
049500
049600      ADD 1                           TO TEST-CASE-CTR.
049700      MOVE WS-RU-SIM-NAME (WS-RU-IDX)   TO RU-SIM-NAME.
049800      MOVE WS-RU-SIM-PHONE (WS-RU-IDX)  TO RU-SIM-PHONE.
049900      MOVE WS-RU-SIM-GEO (WS-RU-IDX)    TO RU-SIM-GEO.
050000      MOVE WS-RU-MISS-NAME (WS-RU-IDX)  TO RU-MISS-NAME.
050100      MOVE WS-RU-MISS-PHONE (WS-RU-IDX) TO RU-MISS-PHONE.
050200      MOVE WS-RU-MISS-GEO (WS-RU-IDX)   TO RU-MISS-GEO.
050300
050400      CALL CC-RULE-CLASSIFIER USING RU-INPUT-AREA RU-OUTPUT-AREA
050500          ON EXCEPTION PERFORM RAISE-CALL-ERROR
050600      END-CALL.
050700
050800      SET TEST-CASE-FAILED            TO TRUE.
050900      IF RU-CLASS EQUAL WS-RU-EXP-CLASS (WS-RU-IDX)
051000         SET TEST-CASE-PASSED         TO TRUE
051100      END-IF.
051200
051300      PERFORM SHOW-TEST-CASE-RESULT.
051400      SET WS-RU-IDX UP BY 1.
051500      GO TO TEST-RULE-CLASSIFIER-LOOP.
051600  TEST-RULE-CLASSIFIER-EXIT.
051700      EXIT.
051800*
051900* -----------------------------------------------------------
052000* TEST-KMEANS-CLASSIFIER - DRIVES X61K001 - TKT#4833
052100* FOUR VECTORS, ONE COMPONENT (SIM-NAME ONLY, THE OTHER TWO
052200* COMPONENTS MARKED MISSING ON EVERY VECTOR SO THEY DROP OUT
052300* OF THE DISTANCE CALCULATION) - TWO CLEARLY LOW, TWO CLEARLY
052400* HIGH, SO A CORRECT CENTROID INIT SPLITS THEM CLEANLY.
052500* -----------------------------------------------------------
052600  TEST-KMEANS-CLASSIFIER.
052700      DISPLAY '--- KMEANS-CLASSIFIER (X61K001) ---'.
052800      ADD 1                           TO TEST-CASE-CTR.
052900
053000      MOVE 4                          TO WS-VEC-TOT.
053100      MOVE 'CUST0001'                 TO WS-VEC-ID-1 (1).
053200      MOVE 'CUST0002'                 TO WS-VEC-ID-2 (1).
053300      MOVE 0.1000                     TO WS-VEC-SIM-NAME (1).
053400      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (1).
053500      MOVE 'Y'                        TO WS-VEC-MISS-GEO (1).
053600
053700      MOVE 'CUST0003'                 TO WS-VEC-ID-1 (2).
053800      MOVE 'CUST0004'                 TO WS-VEC-ID-2 (2).
053900      MOVE 0.2000                     TO WS-VEC-SIM-NAME (2).
054000      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (2).
054100      MOVE 'Y'                        TO WS-VEC-MISS-GEO (2).
054200
054300      MOVE 'CUST0005'                 TO WS-VEC-ID-1 (3).
054400      MOVE 'CUST0006'                 TO WS-VEC-ID-2 (3).
054500      MOVE 0.9000                     TO WS-VEC-SIM-NAME (3).
054600      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (3).
054700      MOVE 'Y'                        TO WS-VEC-MISS-GEO (3).
054800
054900      MOVE 'CUST0007'                 TO WS-VEC-ID-1 (4).
055000      MOVE 'CUST0008'                 TO WS-VEC-ID-2 (4).
055100      MOVE 0.9500                     TO WS-VEC-SIM-NAME (4).
055200      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (4).
055300      MOVE 'Y'                        TO WS-VEC-MISS-GEO (4).
055400
055500      CALL CC-KMEANS-CLASSIFIER USING WS-VECTOR-TABLE KM-OUTPUT-AREA
055600          ON EXCEPTION PERFORM RAISE-CALL-ERROR
055700      END-CALL.
055800
055900      SET TEST-CASE-FAILED            TO TRUE.
056000      IF WS-VEC-CLASS (1) EQUAL 'N'
056100      AND WS-VEC-CLASS (2) EQUAL 'N'
056200      AND WS-VEC-CLASS (3) EQUAL 'M'
056300      AND WS-VEC-CLASS (4) EQUAL 'M'
056400         SET TEST-CASE-PASSED         TO TRUE
056500      END-IF.
056600
056700      DISPLAY '    CLASSES: ' WS-VEC-CLASS (1) ' ' WS-VEC-CLASS (2)
056800              ' ' WS-VEC-CLASS (3) ' ' WS-VEC-CLASS (4).
056900      IF TEST-CASE-PASSED
057000         ADD 1                        TO TEST-CASE-PASSED-CTR
057100         DISPLAY '---> TEST CASE ' TEST-CASE-CTR
057200                 ' FOUR-VECTOR SPLIT -PASSED-'
057300      ELSE
057400         ADD 1                        TO TEST-CASE-FAILED-CTR
057500         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR
057600                 ' FOUR-VECTOR SPLIT -FAILED- <-!!'
057700      END-IF.
057800  TEST-KMEANS-CLASSIFIER-EXIT.
057900      EXIT.
058000*
058100  SHOW-TEST-CASE-RESULT.
058200      IF TEST-CASE-PASSED
058300         ADD 1                        TO TEST-CASE-PASSED-CTR
058400         DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
058500      ELSE
058600         ADD 1                        TO TEST-CASE-FAILED-CTR
058700         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
058800      END-IF.
058900*
059000  SHOW-STATISTICS.
059100      DISPLAY ' '.
059200      DISPLAY '************ TEST SUITE RECAP ************'.
059300      DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
059400      DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
059500      DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
059600      DISPLAY '*******************************************'.
059700      DISPLAY ' '.
059800*
059900  RAISE-CALL-ERROR.
060000      DISPLAY 'CALL EXCEPTION IN X61DTS01'.
060100      MOVE 8                          TO RETURN-CODE.
060200      GOBACK.
