000100* **++ X61RULO - RULE-CLASSIFIER LINKAGE, RETURNED RESULT
000200*
000300*    1999-07-02 RAG  TKT#4770  ORIGINAL LINKAGE FOR THE RULE ENGINE.
000400 01  RU-OUTPUT-AREA.
000500     05  RU-CLASS                    PIC X(01).
000600         88  RU-IS-MATCH                 VALUE 'M'.
000700         88  RU-IS-NON-MATCH             VALUE 'N'.
000800         88  RU-IS-UNCERTAIN             VALUE 'U'.
000900     05  RU-SCORE                    PIC S9(1)V9(4).
001000     05  FILLER                      PIC X(01).
