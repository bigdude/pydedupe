000100* **++ X61ENCO - ENCODERS LINKAGE, RETURNED RESULT
000200*
000300*    1999-05-11 RAG  TKT#4650  ORIGINAL LINKAGE FOR THE ENCODER ROUTINE.
000400 01  EN-OUTPUT-AREA.
000500     05  EN-OUTPUT-TEXT                  PIC X(60).
000600     05  FILLER                          PIC X(01).
