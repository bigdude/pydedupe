000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61R001.
000400       AUTHOR.        R A GRECO.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1999-07-02.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61R001 - RULE-CLASSIFIER - FIXED THRESHOLD MATCH DECISION
001100      * MI2457.PSPS.CUSTMTCH.RULCLS
001200      *----------------------------------------------------------------
001300      * CHANGE LOG
001400      *    1999-07-02 RAG  TKT#4770  ORIGINAL PROGRAM.  THRESHOLDS ARE
001500      *                              HARD-CODED PER THE MATCH-KEY PILOT
001600      *                              WORKSHEET - NAME >= .9000 AND
001700      *                              PHONE >= .9000 IS A MATCH, NAME
001800      *                              < .5000 IS A NON-MATCH, ANYTHING
001900      *                              ELSE WITH A MISSING COMPONENT IS
002000      *                              UNCERTAIN.
002100      *    1999-07-19 RAG  TKT#4785  AN UNCERTAIN RESULT NOW LEAVES
002200      *                              RU-SCORE AT ZERO INSTEAD OF
002300      *                              CARRYING THE LAST COMPUTED VALUE -
002400      *                              THE REPORT WAS SHOWING A SCORE
002500      *                              FOR ROWS THE RULE NEVER SCORED.
002600      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
002700      *                              FIELDS IN THIS PROGRAM, NO CHANGE
002800      *                              REQUIRED.  SIGNED OFF.
002900      *----------------------------------------------------------------
003000       ENVIRONMENT DIVISION.
003100      *
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER.    IBM-370.
003400       OBJECT-COMPUTER.    IBM-370.
003500       SPECIAL-NAMES.
003600           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
003700      *
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000      **
004100       DATA DIVISION.
004200      **
004300       FILE SECTION.
004400      **
004500       WORKING-STORAGE SECTION.
004600      *
004700       01  WS-THRESHOLDS.
004800           05  WS-MATCH-NAME-MIN           PIC S9(1)V9(4)
004900                                            VALUE .9000.
005000           05  WS-MATCH-PHONE-MIN          PIC S9(1)V9(4)
005100                                            VALUE .9000.
005200           05  WS-NONMATCH-NAME-MAX        PIC S9(1)V9(4)
005300                                            VALUE .5000.
005400           05  FILLER                      PIC X(01).
005500      *
005600       01  WS-THRESHOLDS-X REDEFINES WS-THRESHOLDS.
005700           05  WS-MATCH-NAME-MIN-X         PIC S9(1)V9(4).
005800           05  FILLER                      PIC X(10).
005900      *
006000       01  WS-ANY-MISSING-SW               PIC X(01) VALUE 'N'.
006100           88  WS-ANY-COMPONENT-MISSING        VALUE 'Y'.
006200      *
006300       01  WS-MISC-WORK.
006400           05  WS-PASS-CTR                 PIC 9(4) COMP VALUE ZERO.
006500           05  WS-PASS-CTR-X REDEFINES WS-PASS-CTR
006600                                           PIC 9(4).
006700           05  WS-PASS-CTR-BYTES REDEFINES WS-PASS-CTR
006800                                           PIC X(04).
006900           05  FILLER                      PIC X(01).
007000      *
007100       LOCAL-STORAGE SECTION.
007200       01  LS-FILLER                       PIC X(01).
007300      *
007400       LINKAGE SECTION.
007500       COPY X61RULI.
007600       COPY X61RULO.
007700      **
007800       PROCEDURE DIVISION USING RU-INPUT-AREA RU-OUTPUT-AREA.
007900      *
008000       0100-MAIN-LOGIC.
008100           MOVE ZERO                       TO RU-SCORE.
008200           SET RU-IS-UNCERTAIN             TO TRUE.
008300      *
008400           PERFORM 0200-CHECK-FOR-MISSING THRU 0200-EXIT.
008500           PERFORM 0300-APPLY-REFERENCE-RULE THRU 0300-EXIT.
008600      *
008700           GOBACK.
008800      *
008900       0200-CHECK-FOR-MISSING.
009000           MOVE 'N'                        TO WS-ANY-MISSING-SW.
009100           IF RU-MISS-NAME = 'Y' OR RU-MISS-PHONE = 'Y'
009200                              OR RU-MISS-GEO = 'Y'
009300              SET WS-ANY-COMPONENT-MISSING TO TRUE
009400           END-IF.
009500       0200-EXIT.
009600           EXIT.
009700      *
009800      * REFERENCE RULE RECORDED IN THE DESIGN NOTEBOOK FOR THE PILOT -
009900      * THE ENGINE IS BUILT TO TAKE OTHER RULES LATER, BUT ONLY THIS
010000      * ONE HAS EVER SHIPPED.
010100      *    MATCH     WHEN NAME-SIM >= .9000 AND PHONE-SIM >= .9000
010200      *    NON-MATCH WHEN NAME-SIM <  .5000
010300      *    UNCERTAIN WHEN ANY COMPONENT IS MISSING AND NEITHER OF THE
010400      *              ABOVE FIRED
010500      *    NON-MATCH OTHERWISE
010600       0300-APPLY-REFERENCE-RULE.
010700           IF RU-SIM-NAME NOT < WS-MATCH-NAME-MIN
010800              AND RU-SIM-PHONE NOT < WS-MATCH-PHONE-MIN
010900              SET RU-IS-MATCH              TO TRUE
011000              MOVE 1.0000                  TO RU-SCORE
011100              GO TO 0300-EXIT
011200           END-IF.
011300      *
011400           IF RU-SIM-NAME < WS-NONMATCH-NAME-MAX
011500              SET RU-IS-NON-MATCH          TO TRUE
011600              MOVE ZERO                    TO RU-SCORE
011700              GO TO 0300-EXIT
011800           END-IF.
011900      *
012000           IF WS-ANY-COMPONENT-MISSING
012100              SET RU-IS-UNCERTAIN          TO TRUE
012200              MOVE ZERO                    TO RU-SCORE
012300              GO TO 0300-EXIT
012400           END-IF.
012500      *
012600           SET RU-IS-NON-MATCH             TO TRUE.
012700           MOVE ZERO                       TO RU-SCORE.
012800       0300-EXIT.
012900           EXIT.
