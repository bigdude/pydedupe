000100* **++ X61ENCI - ENCODERS LINKAGE, CALLER-SUPPLIED INPUT
000200*
000300* ONE FUNCTION PER CALL - THE CALLER CHAINS CALLS (FEEDING EN-OUTPUT-
000400* TEXT BACK IN AS EN-INPUT-TEXT) TO COMPOSE, E.G., LOWSTRIP-THEN-DIGITS.
000500*    1999-05-11 RAG  TKT#4650  ORIGINAL LINKAGE FOR THE ENCODER ROUTINE.
000600 01  EN-INPUT-AREA.
000700     05  EN-FUNCTION-CODE            PIC X(02).
000800         88  EN-FN-NORMSPACE             VALUE 'NS'.
000900         88  EN-FN-NOSPACE               VALUE 'XS'.
001000         88  EN-FN-LOWSTRIP              VALUE 'LS'.
001100         88  EN-FN-DIGITS                VALUE 'DG'.
001200         88  EN-FN-SORTED-WORDS          VALUE 'SW'.
001300         88  EN-FN-REVERSE               VALUE 'RV'.
001400         88  EN-FN-URLDOMAIN             VALUE 'UD'.
001500         88  EN-FN-EMAILDOMAIN           VALUE 'ED'.
001600     05  EN-INPUT-TEXT                   PIC X(60).
001700     05  FILLER                          PIC X(01).
