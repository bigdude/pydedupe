000100 CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    X61G001.
000400       AUTHOR.        R A GRECO.
000500       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
000600       DATE-WRITTEN.  1999-04-06.
000700       DATE-COMPILED.
000800       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900      *----------------------------------------------------------------
001000      * X61G001 - GEO-SIM - GREAT-CIRCLE DISTANCE AND GEO SIMILARITY
001100      * MI2457.PSPS.CUSTMTCH.GEOSIM
001200      *----------------------------------------------------------------
001300      * CHANGE LOG
001400      *    1999-04-06 RAG  TKT#4601  ORIGINAL PROGRAM.  HAVERSINE-STYLE
001500      *                              GREAT-CIRCLE DISTANCE VIA THE
001600      *                              SPHERICAL LAW OF COSINES - THE
001700      *                              PRODUCTION LPAR COMPILER DOES NOT
001800      *                              CARRY THE 85-LEVEL INTRINSIC
001900      *                              FUNCTION LIBRARY SO COS/ARCCOS/
002000      *                              SQRT ARE ALL HAND-ROLLED BELOW.
002100      *    1999-04-19 RAG  TKT#4614  SNAP DISTANCES UNDER 3 METERS TO
002200      *                              ZERO - ROUNDING NOISE IN THE SERIES
002300      *                              WAS REPORTING A FEW CENTIMETERS OF
002400      *                              DRIFT BETWEEN TWO IDENTICAL FIXES.
002500      *    1999-05-11 RAG  TKT#4650  REPLACED THE NEWTON'S METHOD ARCCOS
002600      *                              WITH THE HALF-ANGLE/ARCTAN FORM -
002700      *                              NEWTON WAS OSCILLATING NEAR COSD
002800      *                              OF 1, WHICH IS THE COMMON CASE OF
002900      *                              TWO NEAR-IDENTICAL ADDRESSES.
003000      *    2001-02-19 JTH  TKT#5108  NO CHANGE FOR THE EMAIL WIDTH
003100      *                              PROJECT - NOTED FOR THE RECORD.
003200      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
003300      *                              FIELDS IN THIS PROGRAM, NO CHANGE
003400      *                              REQUIRED.  SIGNED OFF.
003500      *    2003-06-02 DMN  TKT#5611  RAISED THE ARCTAN SERIES FROM 20
003600      *                              TO 50 TERMS - THE OLD TERM COUNT
003700      *                              WAS SHORT-CHANGING MID-LATITUDE
003800      *                              PAIRS BY A FEW HUNDRED METERS.
003900      *----------------------------------------------------------------
004000       ENVIRONMENT DIVISION.
004100      *
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER.    IBM-370.
004400       OBJECT-COMPUTER.    IBM-370.
004500       SPECIAL-NAMES.
004600           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
004700      *
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000      **
005100       DATA DIVISION.
005200      **
005300       FILE SECTION.
005400      **
005500       WORKING-STORAGE SECTION.
005600      *
005700       01  WS-LITERALS.
005800           05  WS-PI                       PIC S9V9(9) COMP
005900                                            VALUE 3.141592654.
006000           05  WS-TWO-PI                   PIC S9V9(9) COMP
006100                                            VALUE 6.283185307.
006200           05  WS-HALF-PI                  PIC S9V9(9) COMP
006300                                            VALUE 1.570796327.
006400           05  WS-DEG-TO-RAD               PIC S9V9(9) COMP
006500                                            VALUE 0.017453293.
006600           05  WS-EARTH-RADIUS-KM          PIC S9(4)V9(1) COMP
006700                                            VALUE 6372.0.
006800           05  WS-SNAP-FLOOR-KM            PIC S9V9(4) COMP
006900                                            VALUE 0.003.
007000      *
007100      * COORDINATE EXTRACTION WORK - TEXT AREA REDEFINED AS THE SAME
007200      * SIGN-LEADING-SEPARATE ZONED VIEW CARRIED ON CUST-REC SO A
007300           05  FILLER                      PIC X(01).
007400      * BLANK COORDINATE CAN BE TOLD FROM A VALID ZERO.
007500       01  WS-COORD-WORK.
007600           05  WS-LAT-1-TEXT               PIC X(08).
007700           05  WS-LAT-1-NUM REDEFINES WS-LAT-1-TEXT
007800                                            PIC S9(3)V9(4)
007900                                   SIGN LEADING SEPARATE CHARACTER.
008000           05  WS-LON-1-TEXT               PIC X(08).
008100           05  WS-LON-1-NUM REDEFINES WS-LON-1-TEXT
008200                                            PIC S9(3)V9(4)
008300                                   SIGN LEADING SEPARATE CHARACTER.
008400           05  WS-LAT-2-TEXT               PIC X(08).
008500           05  WS-LAT-2-NUM REDEFINES WS-LAT-2-TEXT
008600                                            PIC S9(3)V9(4)
008700                                   SIGN LEADING SEPARATE CHARACTER.
008800           05  WS-LON-2-TEXT               PIC X(08).
008900           05  WS-LON-2-NUM REDEFINES WS-LON-2-TEXT
009000                                            PIC S9(3)V9(4)
009100                                   SIGN LEADING SEPARATE CHARACTER.
009200           05  FILLER                      PIC X(01).
009300      *
009400       01  WS-RADIAN-WORK.
009500           05  WS-LAT-1-RAD                PIC S9V9(9) COMP.
009600           05  WS-LON-1-RAD                PIC S9V9(9) COMP.
009700           05  WS-LAT-2-RAD                PIC S9V9(9) COMP.
009800           05  WS-LON-2-RAD                PIC S9V9(9) COMP.
009900           05  WS-DELTA-LON-RAD            PIC S9V9(9) COMP.
010000           05  WS-COSD                     PIC S9V9(9) COMP.
010100           05  WS-DISTANCE-KM              PIC S9(4)V9(4) COMP.
010200           05  WS-SIMILARITY-RAW           PIC S9V9(8) COMP.
010300      *
010400      * GENERIC SERIES-EVALUATION WORK - SHARED BY THE SINE, COSINE
010500           05  FILLER                      PIC X(01).
010600      * AND ARCTANGENT PARAGRAPHS.
010700       01  WS-SERIES-WORK.
010800           05  WS-SERIES-ANGLE             PIC S9V9(9) COMP.
010900           05  WS-SERIES-RESULT            PIC S9V9(9) COMP.
011000           05  WS-SERIES-TERM              PIC S9V9(9) COMP.
011100           05  WS-SERIES-TERM-NUM          PIC 9(2) COMP.
011200           05  WS-SERIES-TERM-NUM-X REDEFINES WS-SERIES-TERM-NUM
011300                                            PIC 9(2).
011400           05  WS-SERIES-DENOM             PIC 9(4) COMP.
011500           05  FILLER                      PIC X(01).
011600      *
011700       01  WS-SQRT-WORK.
011800           05  WS-SQRT-RADICAND            PIC S9V9(9) COMP.
011900           05  WS-SQRT-GUESS               PIC S9V9(9) COMP.
012000           05  WS-SQRT-NEXT-GUESS          PIC S9V9(9) COMP.
012100           05  WS-SQRT-ITER-CTR            PIC 9(2) COMP.
012200           05  FILLER                      PIC X(01).
012300      *
012400       01  WS-ARCCOS-WORK.
012500           05  WS-ARCCOS-X                 PIC S9V9(9) COMP.
012600           05  WS-ARCCOS-RATIO             PIC S9V9(9) COMP.
012700           05  WS-ARCCOS-T                 PIC S9V9(9) COMP.
012800           05  WS-ARCCOS-RECIPROCAL-SW     PIC X(01) VALUE 'N'.
012900               88  WS-USED-RECIPROCAL-FORM     VALUE 'Y'.
013000           05  WS-ARCTAN-RESULT            PIC S9V9(9) COMP.
013100           05  WS-ARCCOS-RESULT            PIC S9V9(9) COMP.
013200           05  FILLER                      PIC X(01).
013300      *
013400       LOCAL-STORAGE SECTION.
013500       01  LS-FILLER                       PIC X(01).
013600      *
013700       LINKAGE SECTION.
013800       COPY X61GSMI.
013900       COPY X61GSMO.
014000      **
014100       PROCEDURE DIVISION USING GS-INPUT-AREA GS-OUTPUT-AREA.
014200      *
014300       0100-MAIN-LOGIC.
014400           MOVE ZERO                       TO GS-SIMILARITY.
014500           SET GS-NOT-MISSING              TO TRUE.
014600      *
014700           PERFORM 0200-EXTRACT-COORDINATES THRU 0200-EXIT.
014800           PERFORM 0300-VALIDATE-COORDINATES THRU 0300-EXIT.
014900      *
015000           IF GS-IS-MISSING
015100              GO TO 0100-EXIT
015200           END-IF.
015300      *
015400           PERFORM 0400-COMPUTE-GC-DISTANCE THRU 0400-EXIT.
015500           PERFORM 0500-COMPUTE-GEO-SIMILARITY THRU 0500-EXIT.
015600      *
015700       0100-EXIT.
015800           GOBACK.
015900      *
016000       0200-EXTRACT-COORDINATES.
016100           MOVE GS-LAT-1-AREA              TO WS-LAT-1-TEXT.
016200           MOVE GS-LON-1-AREA              TO WS-LON-1-TEXT.
016300           MOVE GS-LAT-2-AREA              TO WS-LAT-2-TEXT.
016400           MOVE GS-LON-2-AREA              TO WS-LON-2-TEXT.
016500       0200-EXIT.
016600           EXIT.
016700      *
016800      * A COORDINATE IS MISSING WHEN ITS TEXT AREA CAME IN AS SPACES -
016900      * VALIDITY IS STRICT: -90 < LAT < 90 AND -180 < LON < 180, THE
017000      * POLES AND THE DATE LINE ARE TREATED AS NOT ON FILE.
017100       0300-VALIDATE-COORDINATES.
017200           IF GS-LAT-1-AREA = SPACES OR GS-LON-1-AREA = SPACES
017300              OR GS-LAT-2-AREA = SPACES OR GS-LON-2-AREA = SPACES
017400              SET GS-IS-MISSING            TO TRUE
017500              GO TO 0300-EXIT
017600           END-IF.
017700      *
017800           IF WS-LAT-1-NUM NOT > -90 OR WS-LAT-1-NUM NOT < 90
017900              SET GS-IS-MISSING            TO TRUE
018000           END-IF.
018100           IF WS-LON-1-NUM NOT > -180 OR WS-LON-1-NUM NOT < 180
018200              SET GS-IS-MISSING            TO TRUE
018300           END-IF.
018400           IF WS-LAT-2-NUM NOT > -90 OR WS-LAT-2-NUM NOT < 90
018500              SET GS-IS-MISSING            TO TRUE
018600           END-IF.
018700           IF WS-LON-2-NUM NOT > -180 OR WS-LON-2-NUM NOT < 180
018800              SET GS-IS-MISSING            TO TRUE
018900           END-IF.
019000       0300-EXIT.
019100           EXIT.
019200      *
019300      * SPHERICAL LAW OF COSINES - A IS THE LONGITUDE-LIKE POLAR ANGLE,
019400      * B IS THE LATITUDE-LIKE POLAR ANGLE:
019500      *    COSD = COS(A1-A2) * COS(B1) * COS(B2) + SIN(B1) * SIN(B2)
019600      *    DISTANCE = R * ARCCOS(COSD), OR ZERO WHEN COSD >= 1.
019700       0400-COMPUTE-GC-DISTANCE.
019800           COMPUTE WS-LAT-1-RAD = WS-LAT-1-NUM * WS-DEG-TO-RAD.
019900           COMPUTE WS-LON-1-RAD = WS-LON-1-NUM * WS-DEG-TO-RAD.
020000           COMPUTE WS-LAT-2-RAD = WS-LAT-2-NUM * WS-DEG-TO-RAD.
020100           COMPUTE WS-LON-2-RAD = WS-LON-2-NUM * WS-DEG-TO-RAD.
020200           COMPUTE WS-DELTA-LON-RAD = WS-LON-1-RAD - WS-LON-2-RAD.
020300      *
020400           MOVE WS-DELTA-LON-RAD           TO WS-SERIES-ANGLE.
020500           PERFORM 1000-COMPUTE-COSINE THRU 1000-EXIT.
020600           MOVE WS-SERIES-RESULT           TO WS-COSD.
020700      *
020800           MOVE WS-LAT-1-RAD               TO WS-SERIES-ANGLE.
020900           PERFORM 1000-COMPUTE-COSINE THRU 1000-EXIT.
021000           MULTIPLY WS-SERIES-RESULT       BY WS-COSD.
021100      *
021200           MOVE WS-LAT-2-RAD               TO WS-SERIES-ANGLE.
021300           PERFORM 1000-COMPUTE-COSINE THRU 1000-EXIT.
021400           MULTIPLY WS-SERIES-RESULT       BY WS-COSD.
021500      *
021600           MOVE WS-LAT-1-RAD               TO WS-SERIES-ANGLE.
021700           PERFORM 1100-COMPUTE-SINE THRU 1100-EXIT.
021800           MOVE WS-SERIES-RESULT           TO WS-SIMILARITY-RAW.
021900      *
022000           MOVE WS-LAT-2-RAD               TO WS-SERIES-ANGLE.
022100           PERFORM 1100-COMPUTE-SINE THRU 1100-EXIT.
022200           MULTIPLY WS-SERIES-RESULT       BY WS-SIMILARITY-RAW.
022300      *
022400           ADD WS-SIMILARITY-RAW           TO WS-COSD.
022500      *
022600           IF WS-COSD NOT LESS THAN 1
022700              MOVE ZERO                    TO WS-DISTANCE-KM
022800           ELSE
022900              MOVE WS-COSD                 TO WS-ARCCOS-X
023000              PERFORM 1300-COMPUTE-ARCCOS THRU 1300-EXIT
023100              COMPUTE WS-DISTANCE-KM =
023200                      WS-EARTH-RADIUS-KM * WS-ARCCOS-RESULT
023300           END-IF.
023400      *
023500           IF WS-DISTANCE-KM NOT > WS-SNAP-FLOOR-KM
023600              MOVE ZERO                    TO WS-DISTANCE-KM
023700           END-IF.
023800       0400-EXIT.
023900           EXIT.
024000      *
024100      * COSD <= NEAR-KM SCORES 1.0, >= FAR-KM SCORES 0.0, OTHERWISE A
024200      * STRAIGHT LINE BETWEEN THE TWO THRESHOLDS.
024300       0500-COMPUTE-GEO-SIMILARITY.
024400           IF WS-DISTANCE-KM NOT > GS-NEAR-KM
024500              MOVE 1.0000                  TO GS-SIMILARITY
024600              GO TO 0500-EXIT
024700           END-IF.
024800      *
024900           IF WS-DISTANCE-KM NOT < GS-FAR-KM
025000              MOVE ZERO                    TO GS-SIMILARITY
025100              GO TO 0500-EXIT
025200           END-IF.
025300      *
025400           COMPUTE GS-SIMILARITY ROUNDED =
025500                   1 - ((WS-DISTANCE-KM - GS-NEAR-KM) /
025600                        (GS-FAR-KM - GS-NEAR-KM)).
025700       0500-EXIT.
025800           EXIT.
025900      *
026000      * MACLAURIN SERIES FOR COSINE, RANGE-REDUCED TO -PI THRU PI
026100      * FIRST SO THE SERIES CONVERGES IN A FIXED NUMBER OF TERMS.
026200       1000-COMPUTE-COSINE.
026300           PERFORM 1200-REDUCE-ANGLE-RANGE THRU 1200-EXIT.
026400      *
026500           MOVE 1.0                        TO WS-SERIES-RESULT
026600                                               WS-SERIES-TERM.
026700           MOVE 0                          TO WS-SERIES-TERM-NUM.
026800       1010-COSINE-TERM-LOOP.
026900           ADD 1                           TO WS-SERIES-TERM-NUM.
027000           IF WS-SERIES-TERM-NUM > 12
027100              GO TO 1000-EXIT
027200           END-IF.
027300      *
027400           COMPUTE WS-SERIES-DENOM =
027500                   (2 * WS-SERIES-TERM-NUM - 1) * (2 * WS-SERIES-TERM-NUM).
027600           COMPUTE WS-SERIES-TERM =
027700                   WS-SERIES-TERM * WS-SERIES-ANGLE * WS-SERIES-ANGLE
027800                   * -1 / WS-SERIES-DENOM.
027900           ADD WS-SERIES-TERM              TO WS-SERIES-RESULT.
028000           GO TO 1010-COSINE-TERM-LOOP.
028100       1000-EXIT.
028200           EXIT.
028300      *
028400      * MACLAURIN SERIES FOR SINE - SAME RANGE REDUCTION, SAME TERM
028500      * COUNT.
028600       1100-COMPUTE-SINE.
028700           PERFORM 1200-REDUCE-ANGLE-RANGE THRU 1200-EXIT.
028800      *
028900           MOVE WS-SERIES-ANGLE            TO WS-SERIES-RESULT
029000                                               WS-SERIES-TERM.
029100           MOVE 1                          TO WS-SERIES-TERM-NUM.
029200       1110-SINE-TERM-LOOP.
029300           ADD 1                           TO WS-SERIES-TERM-NUM.
029400           IF WS-SERIES-TERM-NUM > 12
029500              GO TO 1100-EXIT
029600           END-IF.
029700      *
029800           COMPUTE WS-SERIES-DENOM =
029900                   (2 * WS-SERIES-TERM-NUM - 2) * (2 * WS-SERIES-TERM-NUM - 1).
030000           COMPUTE WS-SERIES-TERM =
030100                   WS-SERIES-TERM * WS-SERIES-ANGLE * WS-SERIES-ANGLE
030200                   * -1 / WS-SERIES-DENOM.
030300           ADD WS-SERIES-TERM              TO WS-SERIES-RESULT.
030400           GO TO 1110-SINE-TERM-LOOP.
030500       1100-EXIT.
030600           EXIT.
030700      *
030800      * BRINGS WS-SERIES-ANGLE INTO -PI THRU PI BY REPEATED ADD/
030900      * SUBTRACT OF A FULL TURN - THE DELTA-LONGITUDE INPUT IS NEVER
031000      * MORE THAN ONE TURN OUT OF RANGE SO THIS TAKES AT MOST A
031100      * HANDFUL OF PASSES.
031200       1200-REDUCE-ANGLE-RANGE.
031300           IF WS-SERIES-ANGLE NOT > WS-PI AND
031400              WS-SERIES-ANGLE NOT < (WS-PI * -1)
031500              GO TO 1200-EXIT
031600           END-IF.
031700      *
031800           IF WS-SERIES-ANGLE > WS-PI
031900              SUBTRACT WS-TWO-PI           FROM WS-SERIES-ANGLE
032000           ELSE
032100              ADD WS-TWO-PI                TO WS-SERIES-ANGLE
032200           END-IF.
032300           GO TO 1200-REDUCE-ANGLE-RANGE.
032400       1200-EXIT.
032500           EXIT.
032600      *
032700      * BABYLONIAN (NEWTON) ITERATION - 8 PASSES IS AMPLE FOR A
032800      * RADICAND IN THE 0 THRU 2 RANGE THAT THIS PROGRAM EVER SEES.
032900       1400-COMPUTE-SQUARE-ROOT.
033000           IF WS-SQRT-RADICAND = ZERO
033100              MOVE ZERO                    TO WS-SQRT-GUESS
033200              GO TO 1400-EXIT
033300           END-IF.
033400      *
033500           MOVE WS-SQRT-RADICAND           TO WS-SQRT-GUESS.
033600           MOVE 0                          TO WS-SQRT-ITER-CTR.
033700       1410-SQRT-ITERATION-LOOP.
033800           ADD 1                           TO WS-SQRT-ITER-CTR.
033900           IF WS-SQRT-ITER-CTR > 8
034000              GO TO 1400-EXIT
034100           END-IF.
034200      *
034300           COMPUTE WS-SQRT-NEXT-GUESS =
034400                   (WS-SQRT-GUESS + (WS-SQRT-RADICAND / WS-SQRT-GUESS))
034500                   / 2.
034600           MOVE WS-SQRT-NEXT-GUESS         TO WS-SQRT-GUESS.
034700           GO TO 1410-SQRT-ITERATION-LOOP.
034800       1400-EXIT.
034900           EXIT.
035000      *
035100      * ARCCOS(X) = 2 * ARCTAN(SQRT((1-X)/(1+X))) - CHOSEN OVER A
035200      * DIRECT NEWTON'S-METHOD ARCCOS BECAUSE THAT FORM OSCILLATES
035300      * WHEN X IS NEAR 1, WHICH IS EXACTLY THE NEAR-DUPLICATE CASE
035400      * THIS PROGRAM SPENDS MOST OF ITS TIME ON.
035500       1300-COMPUTE-ARCCOS.
035600           COMPUTE WS-ARCCOS-RATIO =
035700                   (1 - WS-ARCCOS-X) / (1 + WS-ARCCOS-X).
035800      *
035900           MOVE WS-ARCCOS-RATIO             TO WS-SQRT-RADICAND.
036000           PERFORM 1400-COMPUTE-SQUARE-ROOT THRU 1400-EXIT.
036100           MOVE WS-SQRT-GUESS                TO WS-ARCCOS-T.
036200      *
036300           PERFORM 1310-COMPUTE-ARCTAN THRU 1310-EXIT.
036400      *
036500           COMPUTE WS-ARCCOS-RESULT = 2 * WS-ARCTAN-RESULT.
036600       1300-EXIT.
036700           EXIT.
036800      *
036900      * ARCTAN SERIES ONLY CONVERGES FOR |T| <= 1 - FOR A LARGER
037000      * ARGUMENT USE ARCTAN(T) = PI/2 - ARCTAN(1/T) FIRST.
037100       1310-COMPUTE-ARCTAN.
037200           MOVE 'N'                         TO WS-ARCCOS-RECIPROCAL-SW.
037300      *
037400           IF WS-ARCCOS-T > 1
037500              DIVIDE WS-ARCCOS-T INTO 1 GIVING WS-ARCCOS-T
037600              SET WS-USED-RECIPROCAL-FORM  TO TRUE
037700           END-IF.
037800      *
037900           MOVE WS-ARCCOS-T                TO WS-SERIES-RESULT
038000                                               WS-SERIES-TERM.
038100           MOVE 0                          TO WS-SERIES-TERM-NUM.
038200       1311-ARCTAN-TERM-LOOP.
038300           ADD 1                           TO WS-SERIES-TERM-NUM.
038400           IF WS-SERIES-TERM-NUM > 50
038500              GO TO 1310-EXIT
038600           END-IF.
038700      *
038800           COMPUTE WS-SERIES-TERM =
038900                   WS-SERIES-TERM * WS-ARCCOS-T * WS-ARCCOS-T * -1.
039000           COMPUTE WS-SERIES-RESULT =
039100                   WS-SERIES-RESULT +
039200                   (WS-SERIES-TERM / (2 * WS-SERIES-TERM-NUM + 1)).
039300           GO TO 1311-ARCTAN-TERM-LOOP.
039400       1310-EXIT.
039500           IF WS-USED-RECIPROCAL-FORM
039600              COMPUTE WS-ARCTAN-RESULT =
039700                      WS-HALF-PI - WS-SERIES-RESULT
039800           ELSE
039900              MOVE WS-SERIES-RESULT        TO WS-ARCTAN-RESULT
040000           END-IF.
040100           EXIT.
