* **++ X61CSEL - AREA PER SELEZIONE DEL CLASSIFICATORE (RULE/KMEANS)
*
* SAME SHAPE AS THE DEBLOCK/INBLOCK BEHAVIOR SWITCH ON THE ISO8583
* SIDE - WS-CLASSIFIER-MODE IS SET FROM THE RUN CARD (X61-RUN-CARD)
* BEFORE WRITE-CLASS-FILE IS PERFORMED.
*    1999-07-02 RAG  TKT#4770  ORIGINAL SWITCH FOR THE CLASSIFY STEP.
 01  CLASSIFIER-SELECT-AREA.
     05  WS-CLASSIFIER-MODE          PIC X(01).
         88  RULE-CLASSIFIER-SELECTED    VALUE 'R'.
         88  KMEANS-CLASSIFIER-SELECTED  VALUE 'K'.
