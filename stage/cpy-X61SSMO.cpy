* **++ X61SSMO - STRING-SIM LINKAGE, RETURNED RESULT
*
* SS-MISSING = 'Y' WHEN EITHER INPUT STRING WAS SPACES - SS-SIMILARITY
* IS THEN MEANINGLESS (LEFT AT ZERO, NOT TO BE TRUSTED BY THE CALLER).
*    1999-03-22 RAG  TKT#4588  ORIGINAL LINKAGE FOR THE STRING MATCHER.
 01  SS-OUTPUT-AREA.
     05  SS-SIMILARITY               PIC S9(1)V9(4).
     05  SS-MISSING                  PIC X(01).
         88  SS-IS-MISSING               VALUE 'Y'.
         88  SS-NOT-MISSING              VALUE 'N'.
