 CBL OPT(2) DYNAM
  IDENTIFICATION DIVISION.
  PROGRAM-ID.    X61DTS01.
  AUTHOR.        R A GRECO.
  INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
  DATE-WRITTEN.  1999-08-02.
  DATE-COMPILED.
  SECURITY.      NONE.
*----------------------------------------------------------------
* X61DTS01 - TEST SUITE FOR THE X61 MATCH-KEY ROUTINES
* MI2457.CDQ.MATCHKEY.XUNIT
*----------------------------------------------------------------
* THIS SUITE DRIVES THE SIX CALLED SUBPROGRAMS DIRECTLY - IT NEVER
* TOUCHES A DATASET.  EACH UNIT HAS ITS OWN FIXED TEST-CASE TABLE
* IN WORKING-STORAGE (NOT A TCIN FILE LIKE THE X60 SUITE) BECAUSE
* THE SIX LINKAGE AREAS DO NOT SHARE A COMMON RECORD SHAPE.
*    1999-08-02 RAG  TKT#4820  ORIGINAL SUITE - COVERS STRING-SIM,
*                              GEO-SIM, ENCODERS, SET-COMPARATOR
*                              AND THE RULE ENGINE.
*    1999-08-17 RAG  TKT#4833  ADDED THE KMEANS-CLASSIFIER CASE
*                              (SMALL, ONE-COMPONENT, FOUR-VECTOR
*                              TABLE - JUST ENOUGH TO SHAKE OUT A
*                              BAD CENTROID INIT).
*    1999-09-08 RAG  TKT#4811  Y2K REVIEW - NO TWO-DIGIT YEARS IN
*                              THIS SUITE, NO CHANGE REQUIRED.
*    2003-06-02 DMN  TKT#6690  RECOMPILED ONLY - NO LOGIC CHANGE.
*----------------------------------------------------------------
  ENVIRONMENT DIVISION.
  CONFIGURATION SECTION.
  SOURCE-COMPUTER.    IBM-370.
  OBJECT-COMPUTER.    IBM-370.
  SPECIAL-NAMES.
      C01 IS TOP-OF-FORM.
*
  DATA DIVISION.
  WORKING-STORAGE SECTION.
  01  WS-LITERALS.
      05  CC-STRING-SIM               PIC X(08) VALUE 'X61S001'.
      05  CC-GEO-SIM                  PIC X(08) VALUE 'X61G001'.
      05  CC-ENCODERS                 PIC X(08) VALUE 'X61E001'.
      05  CC-SET-COMPARATOR           PIC X(08) VALUE 'X61C001'.
      05  CC-RULE-CLASSIFIER          PIC X(08) VALUE 'X61R001'.
      05  CC-KMEANS-CLASSIFIER        PIC X(08) VALUE 'X61K001'.
      05  FILLER                      PIC X(01).
*
  COPY X61SSMI.
  COPY X61SSMO.
  COPY X61GSMI.
  COPY X61GSMO.
  COPY X61ENCI.
  COPY X61ENCO.
  COPY X61SETI.
  COPY X61SETO.
  COPY X61RULI.
  COPY X61RULO.
  COPY X61VTAB.
  COPY X61KMNO.
*
* ---------------------------------------------------------------
* STRING-SIM TEST-CASE TABLE - TKT#4820
* ---------------------------------------------------------------
  01  WS-SS-CASE-TOT                  PIC 9(2) COMP VALUE 6.
  01  WS-SS-CASE-TABLE.
      05  WS-SS-CASE OCCURS 6 TIMES INDEXED BY WS-SS-IDX.
          10  WS-SS-DESC              PIC X(30).
          10  WS-SS-STR1              PIC X(20).
          10  WS-SS-STR2              PIC X(20).
          10  WS-SS-MAXDIFF           PIC 9V9(4).
          10  WS-SS-EXP-MISS          PIC X(01).
          10  WS-SS-EXP-SIM           PIC S9(1)V9(4).
          10  FILLER                  PIC X(01).
*
* ---------------------------------------------------------------
* GEO-SIM TEST-CASE TABLE - TKT#4820
* ---------------------------------------------------------------
  01  WS-GS-CASE-TOT                  PIC 9(2) COMP VALUE 4.
  01  WS-GS-CASE-TABLE.
      05  WS-GS-CASE OCCURS 4 TIMES INDEXED BY WS-GS-IDX.
          10  WS-GS-DESC              PIC X(30).
          10  WS-GS-LAT1              PIC X(08).
          10  WS-GS-LON1              PIC X(08).
          10  WS-GS-LAT2              PIC X(08).
          10  WS-GS-LON2              PIC X(08).
          10  WS-GS-NEAR              PIC 9(3)V9(4).
          10  WS-GS-FAR               PIC 9(3)V9(4).
          10  WS-GS-EXP-MISS          PIC X(01).
          10  WS-GS-EXP-SIM           PIC S9(1)V9(4).
*
* ---------------------------------------------------------------
* ENCODERS TEST-CASE TABLE - TKT#4820
* ---------------------------------------------------------------
  01  WS-EN-CASE-TOT                  PIC 9(2) COMP VALUE 7.
  01  WS-EN-CASE-TABLE.
      05  WS-EN-CASE OCCURS 7 TIMES INDEXED BY WS-EN-IDX.
          10  WS-EN-DESC              PIC X(30).
          10  WS-EN-FUNCTION          PIC X(02).
          10  WS-EN-INPUT             PIC X(40).
          10  WS-EN-EXP-OUTPUT        PIC X(40).
*
* ---------------------------------------------------------------
* SET-COMPARATOR TEST-CASE TABLE - TKT#4820
* ---------------------------------------------------------------
  01  WS-ST-EXP-MISS                  PIC X(01).
  01  WS-ST-EXP-SIM                   PIC S9(1)V9(4).
*
* ---------------------------------------------------------------
* RULE-CLASSIFIER TEST-CASE TABLE - TKT#4820
* ---------------------------------------------------------------
  01  WS-RU-CASE-TOT                  PIC 9(2) COMP VALUE 4.
  01  WS-RU-CASE-TABLE.
      05  WS-RU-CASE OCCURS 4 TIMES INDEXED BY WS-RU-IDX.
          10  WS-RU-DESC              PIC X(30).
          10  WS-RU-SIM-NAME          PIC S9(1)V9(4).
          10  WS-RU-SIM-PHONE         PIC S9(1)V9(4).
          10  WS-RU-SIM-GEO           PIC S9(1)V9(4).
          10  WS-RU-MISS-NAME         PIC X(01).
          10  WS-RU-MISS-PHONE        PIC X(01).
          10  WS-RU-MISS-GEO          PIC X(01).
          10  WS-RU-EXP-CLASS         PIC X(01).
*
  01  LS-TEST-CASE-SWITCH              PIC X.
      88  TEST-CASE-PASSED                VALUE 'P'.
      88  TEST-CASE-FAILED                VALUE 'F'.
*
  01  LS-COUNTERS.
      05  TEST-CASE-CTR                PIC 9(9) COMP VALUE ZERO.
      05  TEST-CASE-CTR-X REDEFINES TEST-CASE-CTR
                                        PIC 9(9).
      05  TEST-CASE-PASSED-CTR         PIC 9(9) COMP VALUE ZERO.
      05  TEST-CASE-PASSED-CTR-X REDEFINES TEST-CASE-PASSED-CTR
                                        PIC 9(9).
      05  TEST-CASE-FAILED-CTR         PIC 9(9) COMP VALUE ZERO.
      05  TEST-CASE-FAILED-CTR-X REDEFINES TEST-CASE-FAILED-CTR
                                        PIC 9(9).
*
  PROCEDURE DIVISION.
*
  MAIN-LOGIC.
      DISPLAY ' ************* X61DTS01 START *************'.

      PERFORM LOAD-TEST-TABLES.

      PERFORM TEST-STRING-SIM        THRU TEST-STRING-SIM-EXIT.
      PERFORM TEST-GEO-SIM           THRU TEST-GEO-SIM-EXIT.
      PERFORM TEST-ENCODERS          THRU TEST-ENCODERS-EXIT.
      PERFORM TEST-SET-COMPARATOR    THRU TEST-SET-COMPARATOR-EXIT.
      PERFORM TEST-RULE-CLASSIFIER   THRU TEST-RULE-CLASSIFIER-EXIT.
      PERFORM TEST-KMEANS-CLASSIFIER THRU TEST-KMEANS-CLASSIFIER-EXIT.

      PERFORM SHOW-STATISTICS.

      DISPLAY ' ************** X61DTS01 END ***************'.

      IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
         MOVE 12                      TO RETURN-CODE
      END-IF.

      GOBACK.
*
* -----------------------------------------------------------
* LOAD-TEST-TABLES - TKT#4820/TKT#4833 - THE FIXTURES ARE
* LOADED BY MOVE RATHER THAN VALUE CLAUSES SO EACH CASE GETS
* ITS OWN DATED TICKET COMMENT WHEN A CASE IS ADDED OR CHANGED.
* -----------------------------------------------------------
  LOAD-TEST-TABLES.
      PERFORM LOAD-SS-CASES.
      PERFORM LOAD-GS-CASES.
      PERFORM LOAD-EN-CASES.
      PERFORM LOAD-RU-CASES.
*
  LOAD-SS-CASES.
      MOVE 'EQUAL STRINGS'             TO WS-SS-DESC (1).
      MOVE 'SMITH'                     TO WS-SS-STR1 (1).
      MOVE 'SMITH'                     TO WS-SS-STR2 (1).
      MOVE 1.0000                      TO WS-SS-MAXDIFF (1).
      MOVE 'N'                         TO WS-SS-EXP-MISS (1).
      MOVE 1.0000                      TO WS-SS-EXP-SIM (1).

      MOVE 'ONE TRANSPOSE, MAXDIFF 1'  TO WS-SS-DESC (2).
      MOVE 'ABCD'                      TO WS-SS-STR1 (2).
      MOVE 'ABDC'                      TO WS-SS-STR2 (2).
      MOVE 1.0000                      TO WS-SS-MAXDIFF (2).
      MOVE 'N'                         TO WS-SS-EXP-MISS (2).
      MOVE 0.7500                      TO WS-SS-EXP-SIM (2).

      MOVE 'ONE DELETE, MAXDIFF .5'    TO WS-SS-DESC (3).
      MOVE 'ABCDEF'                    TO WS-SS-STR1 (3).
      MOVE 'ABCD'                      TO WS-SS-STR2 (3).
      MOVE 0.5000                      TO WS-SS-MAXDIFF (3).
      MOVE 'N'                         TO WS-SS-EXP-MISS (3).
      MOVE 0.3333                      TO WS-SS-EXP-SIM (3).

      MOVE 'TWO TRANSPOSE, FLOORED'    TO WS-SS-DESC (4).
      MOVE 'ABCD'                      TO WS-SS-STR1 (4).
      MOVE 'BADC'                      TO WS-SS-STR2 (4).
      MOVE 0.5000                      TO WS-SS-MAXDIFF (4).
      MOVE 'N'                         TO WS-SS-EXP-MISS (4).
      MOVE 0.0000                      TO WS-SS-EXP-SIM (4).

      MOVE 'STRING-1 BLANK IS MISSING' TO WS-SS-DESC (5).
      MOVE SPACES                      TO WS-SS-STR1 (5).
      MOVE 'JONES'                     TO WS-SS-STR2 (5).
      MOVE 1.0000                      TO WS-SS-MAXDIFF (5).
      MOVE 'Y'                         TO WS-SS-EXP-MISS (5).
      MOVE 0.0000                      TO WS-SS-EXP-SIM (5).

      MOVE 'EXAMPLE FROM THE SPEC'     TO WS-SS-DESC (6).
      MOVE 'ABCD'                      TO WS-SS-STR1 (6).
      MOVE 'AB'                        TO WS-SS-STR2 (6).
      MOVE 1.0000                      TO WS-SS-MAXDIFF (6).
      MOVE 'N'                         TO WS-SS-EXP-MISS (6).
      MOVE 0.5000                      TO WS-SS-EXP-SIM (6).
*
  LOAD-GS-CASES.
      MOVE 'SAME POINT IS SIMILARITY 1'
                                       TO WS-GS-DESC (1).
      MOVE '40.7128'                   TO WS-GS-LAT1 (1).
      MOVE '-74.0060'                  TO WS-GS-LON1 (1).
      MOVE '40.7128'                   TO WS-GS-LAT2 (1).
      MOVE '-74.0060'                  TO WS-GS-LON2 (1).
      MOVE 0.0000                      TO WS-GS-NEAR (1).
      MOVE 3.0000                      TO WS-GS-FAR (1).
      MOVE 'N'                         TO WS-GS-EXP-MISS (1).
      MOVE 1.0000                      TO WS-GS-EXP-SIM (1).

      MOVE 'FAR APART IS SIMILARITY 0' TO WS-GS-DESC (2).
      MOVE '40.7128'                   TO WS-GS-LAT1 (2).
      MOVE '-74.0060'                  TO WS-GS-LON1 (2).
      MOVE '34.0522'                   TO WS-GS-LAT2 (2).
      MOVE '-118.2437'                 TO WS-GS-LON2 (2).
      MOVE 0.0000                      TO WS-GS-NEAR (2).
      MOVE 3.0000                      TO WS-GS-FAR (2).
      MOVE 'N'                         TO WS-GS-EXP-MISS (2).
      MOVE 0.0000                      TO WS-GS-EXP-SIM (2).

      MOVE 'BLANK LON IS MISSING'      TO WS-GS-DESC (3).
      MOVE '40.7128'                   TO WS-GS-LAT1 (3).
      MOVE SPACES                      TO WS-GS-LON1 (3).
      MOVE '40.7128'                   TO WS-GS-LAT2 (3).
      MOVE '-74.0060'                  TO WS-GS-LON2 (3).
      MOVE 0.0000                      TO WS-GS-NEAR (3).
      MOVE 3.0000                      TO WS-GS-FAR (3).
      MOVE 'Y'                         TO WS-GS-EXP-MISS (3).
      MOVE 0.0000                      TO WS-GS-EXP-SIM (3).

      MOVE 'POLE IS INVALID - MISSING' TO WS-GS-DESC (4).
      MOVE '90.0000'                   TO WS-GS-LAT1 (4).
      MOVE '0.0000'                    TO WS-GS-LON1 (4).
      MOVE '40.7128'                   TO WS-GS-LAT2 (4).
      MOVE '-74.0060'                  TO WS-GS-LON2 (4).
      MOVE 0.0000                      TO WS-GS-NEAR (4).
      MOVE 3.0000                      TO WS-GS-FAR (4).
      MOVE 'Y'                         TO WS-GS-EXP-MISS (4).
      MOVE 0.0000                      TO WS-GS-EXP-SIM (4).
*
  LOAD-EN-CASES.
      MOVE 'NORMSPACE COLLAPSES RUNS'  TO WS-EN-DESC (1).
      MOVE 'NS'                        TO WS-EN-FUNCTION (1).
      MOVE '  JOHN   Q  PUBLIC  '      TO WS-EN-INPUT (1).
      MOVE 'JOHN Q PUBLIC'             TO WS-EN-EXP-OUTPUT (1).

      MOVE 'NOSPACE REMOVES ALL'       TO WS-EN-DESC (2).
      MOVE 'XS'                        TO WS-EN-FUNCTION (2).
      MOVE 'JOHN Q PUBLIC'             TO WS-EN-INPUT (2).
      MOVE 'JOHNQPUBLIC'               TO WS-EN-EXP-OUTPUT (2).

      MOVE 'LOWSTRIP LOWERS AND TRIMS' TO WS-EN-DESC (3).
      MOVE 'LS'                        TO WS-EN-FUNCTION (3).
      MOVE '  JOHN Q PUBLIC  '         TO WS-EN-INPUT (3).
      MOVE 'john q public'             TO WS-EN-EXP-OUTPUT (3).

      MOVE 'DIGITS STRIPS PUNCTUATION' TO WS-EN-DESC (4).
      MOVE 'DG'                        TO WS-EN-FUNCTION (4).
      MOVE '+27 (21) 1234567'          TO WS-EN-INPUT (4).
      MOVE '27211234567'               TO WS-EN-EXP-OUTPUT (4).

      MOVE 'SORTED-WORDS REORDERS'     TO WS-EN-DESC (5).
      MOVE 'SW'                        TO WS-EN-FUNCTION (5).
      MOVE 'c a b'                     TO WS-EN-INPUT (5).
      MOVE 'a b c'                     TO WS-EN-EXP-OUTPUT (5).

      MOVE 'URLDOMAIN STRIPS HOST'     TO WS-EN-DESC (6).
      MOVE 'UD'                        TO WS-EN-FUNCTION (6).
      MOVE 'http://www.google.com/a'   TO WS-EN-INPUT (6).
      MOVE 'google.com'                TO WS-EN-EXP-OUTPUT (6).

      MOVE 'EMAILDOMAIN TAKES AFTER @' TO WS-EN-DESC (7).
      MOVE 'ED'                        TO WS-EN-FUNCTION (7).
      MOVE 'a@b.com'                   TO WS-EN-INPUT (7).
      MOVE 'b.com'                     TO WS-EN-EXP-OUTPUT (7).
*
  LOAD-RU-CASES.
      MOVE 'HIGH NAME AND PHONE-MATCH' TO WS-RU-DESC (1).
      MOVE 0.9500                      TO WS-RU-SIM-NAME (1).
      MOVE 0.9200                      TO WS-RU-SIM-PHONE (1).
      MOVE 0.8000                      TO WS-RU-SIM-GEO (1).
      MOVE 'N'                         TO WS-RU-MISS-NAME (1).
      MOVE 'N'                         TO WS-RU-MISS-PHONE (1).
      MOVE 'N'                         TO WS-RU-MISS-GEO (1).
      MOVE 'M'                         TO WS-RU-EXP-CLASS (1).

      MOVE 'LOW NAME-NON-MATCH'        TO WS-RU-DESC (2).
      MOVE 0.2000                      TO WS-RU-SIM-NAME (2).
      MOVE 0.9000                      TO WS-RU-SIM-PHONE (2).
      MOVE 0.9000                      TO WS-RU-SIM-GEO (2).
      MOVE 'N'                         TO WS-RU-MISS-NAME (2).
      MOVE 'N'                         TO WS-RU-MISS-PHONE (2).
      MOVE 'N'                         TO WS-RU-MISS-GEO (2).
      MOVE 'N'                         TO WS-RU-EXP-CLASS (2).

      MOVE 'MID NAME, MISSING PHONE-UNCERTAIN'
                                       TO WS-RU-DESC (3).
      MOVE 0.7000                      TO WS-RU-SIM-NAME (3).
      MOVE 0.0000                      TO WS-RU-SIM-PHONE (3).
      MOVE 0.5000                      TO WS-RU-SIM-GEO (3).
      MOVE 'N'                         TO WS-RU-MISS-NAME (3).
      MOVE 'Y'                         TO WS-RU-MISS-PHONE (3).
      MOVE 'N'                         TO WS-RU-MISS-GEO (3).
      MOVE 'U'                         TO WS-RU-EXP-CLASS (3).

      MOVE 'MID NAME, NOTHING MISSING-NON-MATCH'
                                       TO WS-RU-DESC (4).
      MOVE 0.7000                      TO WS-RU-SIM-NAME (4).
      MOVE 0.6000                      TO WS-RU-SIM-PHONE (4).
      MOVE 0.5000                      TO WS-RU-SIM-GEO (4).
      MOVE 'N'                         TO WS-RU-MISS-NAME (4).
      MOVE 'N'                         TO WS-RU-MISS-PHONE (4).
      MOVE 'N'                         TO WS-RU-MISS-GEO (4).
      MOVE 'N'                         TO WS-RU-EXP-CLASS (4).
*
* -----------------------------------------------------------
* TEST-STRING-SIM - DRIVES X61S001 - TKT#4820
* -----------------------------------------------------------
  TEST-STRING-SIM.
      DISPLAY '--- STRING-SIM (X61S001) ---'.
      SET WS-SS-IDX                   TO 1.
  TEST-STRING-SIM-LOOP.
      IF WS-SS-IDX GREATER THAN WS-SS-CASE-TOT
         GO TO TEST-STRING-SIM-EXIT
      END-IF.

      ADD 1                           TO TEST-CASE-CTR.
      MOVE SPACES                     TO SS-INPUT-AREA.
      MOVE WS-SS-STR1 (WS-SS-IDX)     TO SS-STRING-1.
      MOVE WS-SS-STR2 (WS-SS-IDX)     TO SS-STRING-2.
      MOVE WS-SS-MAXDIFF (WS-SS-IDX)  TO SS-MAXDIFF.

      CALL CC-STRING-SIM USING SS-INPUT-AREA SS-OUTPUT-AREA
          ON EXCEPTION PERFORM RAISE-CALL-ERROR
      END-CALL.

      SET TEST-CASE-FAILED            TO TRUE.
      IF SS-MISSING EQUAL WS-SS-EXP-MISS (WS-SS-IDX)
         IF SS-IS-MISSING
         OR SS-SIMILARITY EQUAL WS-SS-EXP-SIM (WS-SS-IDX)
            SET TEST-CASE-PASSED      TO TRUE
         END-IF
      END-IF.

      PERFORM SHOW-TEST-CASE-RESULT.
      SET WS-SS-IDX UP BY 1.
      GO TO TEST-STRING-SIM-LOOP.
  TEST-STRING-SIM-EXIT.
      EXIT.
*
* -----------------------------------------------------------
* TEST-GEO-SIM - DRIVES X61G001 - TKT#4820
* -----------------------------------------------------------
  TEST-GEO-SIM.
      DISPLAY '--- GEO-SIM (X61G001) ---'.
      SET WS-GS-IDX                   TO 1.
  TEST-GEO-SIM-LOOP.
      IF WS-GS-IDX GREATER THAN WS-GS-CASE-TOT
         GO TO TEST-GEO-SIM-EXIT
      END-IF.

      ADD 1                           TO TEST-CASE-CTR.
      MOVE WS-GS-LAT1 (WS-GS-IDX)     TO GS-LAT-1-AREA.
      MOVE WS-GS-LON1 (WS-GS-IDX)     TO GS-LON-1-AREA.
      MOVE WS-GS-LAT2 (WS-GS-IDX)     TO GS-LAT-2-AREA.
      MOVE WS-GS-LON2 (WS-GS-IDX)     TO GS-LON-2-AREA.
      MOVE WS-GS-NEAR (WS-GS-IDX)     TO GS-NEAR-KM.
      MOVE WS-GS-FAR (WS-GS-IDX)      TO GS-FAR-KM.

      CALL CC-GEO-SIM USING GS-INPUT-AREA GS-OUTPUT-AREA
          ON EXCEPTION PERFORM RAISE-CALL-ERROR
      END-CALL.

      SET TEST-CASE-FAILED            TO TRUE.
      IF GS-MISSING EQUAL WS-GS-EXP-MISS (WS-GS-IDX)
         IF GS-IS-MISSING
         OR GS-SIMILARITY EQUAL WS-GS-EXP-SIM (WS-GS-IDX)
            SET TEST-CASE-PASSED      TO TRUE
         END-IF
      END-IF.

      PERFORM SHOW-TEST-CASE-RESULT.
      SET WS-GS-IDX UP BY 1.
      GO TO TEST-GEO-SIM-LOOP.
  TEST-GEO-SIM-EXIT.
      EXIT.
*
* -----------------------------------------------------------
* TEST-ENCODERS - DRIVES X61E001 - TKT#4820
* -----------------------------------------------------------
  TEST-ENCODERS.
      DISPLAY '--- ENCODERS (X61E001) ---'.
      SET WS-EN-IDX                   TO 1.
  TEST-ENCODERS-LOOP.
      IF WS-EN-IDX GREATER THAN WS-EN-CASE-TOT
         GO TO TEST-ENCODERS-EXIT
      END-IF.

      ADD 1                           TO TEST-CASE-CTR.
      MOVE WS-EN-FUNCTION (WS-EN-IDX) TO EN-FUNCTION-CODE.
      MOVE WS-EN-INPUT (WS-EN-IDX)    TO EN-INPUT-TEXT.

      CALL CC-ENCODERS USING EN-INPUT-AREA EN-OUTPUT-AREA
          ON EXCEPTION PERFORM RAISE-CALL-ERROR
      END-CALL.

      SET TEST-CASE-FAILED            TO TRUE.
      IF EN-OUTPUT-TEXT (1:40) EQUAL WS-EN-EXP-OUTPUT (WS-EN-IDX)
         SET TEST-CASE-PASSED         TO TRUE
      END-IF.

      PERFORM SHOW-TEST-CASE-RESULT.
      SET WS-EN-IDX UP BY 1.
      GO TO TEST-ENCODERS-LOOP.
  TEST-ENCODERS-EXIT.
      EXIT.
*
* -----------------------------------------------------------
* TEST-SET-COMPARATOR - DRIVES X61C001 - TKT#4820
* ONE FIXED CASE: TWO NAME SETS, SMALLER SET ITERATED FIRST
* BY X61C001 ITSELF - THE DRIVER JUST HANDS OVER BOTH SETS
* AS THEY STAND.
* -----------------------------------------------------------
  TEST-SET-COMPARATOR.
      DISPLAY '--- SET-COMPARATOR (X61C001) ---'.
      ADD 1                           TO TEST-CASE-CTR.

      MOVE 1.0000                     TO ST-MAXDIFF.
      MOVE 2                          TO ST-SET-1-TOT.
      MOVE 'JOHN SMITH'               TO ST-SET-1-TEXT (1).
      MOVE 'MARY JONES'               TO ST-SET-1-TEXT (2).
      MOVE 3                          TO ST-SET-2-TOT.
      MOVE 'JON SMITH'                TO ST-SET-2-TEXT (1).
      MOVE 'MARIE JONES'              TO ST-SET-2-TEXT (2).
      MOVE 'ZZZZZ NOBODY'             TO ST-SET-2-TEXT (3).

      MOVE 'N'                        TO WS-ST-EXP-MISS.
      MOVE 0.8500                     TO WS-ST-EXP-SIM.

      CALL CC-SET-COMPARATOR USING ST-INPUT-AREA ST-OUTPUT-AREA
          ON EXCEPTION PERFORM RAISE-CALL-ERROR
      END-CALL.

      SET TEST-CASE-FAILED            TO TRUE.
      IF ST-MISSING EQUAL WS-ST-EXP-MISS
         IF ST-IS-MISSING
         OR (ST-SIMILARITY GREATER THAN OR EQUAL TO 0.7000)
            SET TEST-CASE-PASSED      TO TRUE
         END-IF
      END-IF.

      DISPLAY '    RETURNED SIMILARITY: ' ST-SIMILARITY.
      MOVE 'TWO SMALL NAME SETS, BEST-OF-LARGER' TO WS-RU-DESC (1).
      PERFORM SHOW-SET-RESULT.
  TEST-SET-COMPARATOR-EXIT.
      EXIT.
*
  SHOW-SET-RESULT.
      IF TEST-CASE-PASSED
         ADD 1                        TO TEST-CASE-PASSED-CTR
         DISPLAY '---> TEST CASE ' TEST-CASE-CTR
                 ' TWO SMALL NAME SETS -PASSED-'
      ELSE
         ADD 1                        TO TEST-CASE-FAILED-CTR
         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR
                 ' TWO SMALL NAME SETS -FAILED- <-!!'
      END-IF.
*
* -----------------------------------------------------------
* TEST-RULE-CLASSIFIER - DRIVES X61R001 - TKT#4820
* -----------------------------------------------------------
  TEST-RULE-CLASSIFIER.
      DISPLAY '--- RULE-CLASSIFIER (X61R001) ---'.
      SET WS-RU-IDX                   TO 1.
  TEST-RULE-CLASSIFIER-LOOP.
      IF WS-RU-IDX GREATER THAN WS-RU-CASE-TOT
         GO TO TEST-RULE-CLASSIFIER-EXIT
      END-IF.

      ADD 1                           TO TEST-CASE-CTR.
      MOVE WS-RU-SIM-NAME (WS-RU-IDX)   TO RU-SIM-NAME.
      MOVE WS-RU-SIM-PHONE (WS-RU-IDX)  TO RU-SIM-PHONE.
      MOVE WS-RU-SIM-GEO (WS-RU-IDX)    TO RU-SIM-GEO.
      MOVE WS-RU-MISS-NAME (WS-RU-IDX)  TO RU-MISS-NAME.
      MOVE WS-RU-MISS-PHONE (WS-RU-IDX) TO RU-MISS-PHONE.
      MOVE WS-RU-MISS-GEO (WS-RU-IDX)   TO RU-MISS-GEO.

      CALL CC-RULE-CLASSIFIER USING RU-INPUT-AREA RU-OUTPUT-AREA
          ON EXCEPTION PERFORM RAISE-CALL-ERROR
      END-CALL.

      SET TEST-CASE-FAILED            TO TRUE.
      IF RU-CLASS EQUAL WS-RU-EXP-CLASS (WS-RU-IDX)
         SET TEST-CASE-PASSED         TO TRUE
      END-IF.

      PERFORM SHOW-TEST-CASE-RESULT.
      SET WS-RU-IDX UP BY 1.
      GO TO TEST-RULE-CLASSIFIER-LOOP.
  TEST-RULE-CLASSIFIER-EXIT.
      EXIT.
*
* -----------------------------------------------------------
* TEST-KMEANS-CLASSIFIER - DRIVES X61K001 - TKT#4833
* FOUR VECTORS, ONE COMPONENT (SIM-NAME ONLY, THE OTHER TWO
* COMPONENTS MARKED MISSING ON EVERY VECTOR SO THEY DROP OUT
* OF THE DISTANCE CALCULATION) - TWO CLEARLY LOW, TWO CLEARLY
* HIGH, SO A CORRECT CENTROID INIT SPLITS THEM CLEANLY.
* -----------------------------------------------------------
  TEST-KMEANS-CLASSIFIER.
      DISPLAY '--- KMEANS-CLASSIFIER (X61K001) ---'.
      ADD 1                           TO TEST-CASE-CTR.

      MOVE 4                          TO WS-VEC-TOT.
      MOVE 'CUST0001'                 TO WS-VEC-ID-1 (1).
      MOVE 'CUST0002'                 TO WS-VEC-ID-2 (1).
      MOVE 0.1000                     TO WS-VEC-SIM-NAME (1).
      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (1).
      MOVE 'Y'                        TO WS-VEC-MISS-GEO (1).

      MOVE 'CUST0003'                 TO WS-VEC-ID-1 (2).
      MOVE 'CUST0004'                 TO WS-VEC-ID-2 (2).
      MOVE 0.2000                     TO WS-VEC-SIM-NAME (2).
      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (2).
      MOVE 'Y'                        TO WS-VEC-MISS-GEO (2).

      MOVE 'CUST0005'                 TO WS-VEC-ID-1 (3).
      MOVE 'CUST0006'                 TO WS-VEC-ID-2 (3).
      MOVE 0.9000                     TO WS-VEC-SIM-NAME (3).
      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (3).
      MOVE 'Y'                        TO WS-VEC-MISS-GEO (3).

      MOVE 'CUST0007'                 TO WS-VEC-ID-1 (4).
      MOVE 'CUST0008'                 TO WS-VEC-ID-2 (4).
      MOVE 0.9500                     TO WS-VEC-SIM-NAME (4).
      MOVE 'Y'                        TO WS-VEC-MISS-PHONE (4).
      MOVE 'Y'                        TO WS-VEC-MISS-GEO (4).

      CALL CC-KMEANS-CLASSIFIER USING WS-VECTOR-TABLE KM-OUTPUT-AREA
          ON EXCEPTION PERFORM RAISE-CALL-ERROR
      END-CALL.

      SET TEST-CASE-FAILED            TO TRUE.
      IF WS-VEC-CLASS (1) EQUAL 'N'
      AND WS-VEC-CLASS (2) EQUAL 'N'
      AND WS-VEC-CLASS (3) EQUAL 'M'
      AND WS-VEC-CLASS (4) EQUAL 'M'
         SET TEST-CASE-PASSED         TO TRUE
      END-IF.

      DISPLAY '    CLASSES: ' WS-VEC-CLASS (1) ' ' WS-VEC-CLASS (2)
              ' ' WS-VEC-CLASS (3) ' ' WS-VEC-CLASS (4).
      IF TEST-CASE-PASSED
         ADD 1                        TO TEST-CASE-PASSED-CTR
         DISPLAY '---> TEST CASE ' TEST-CASE-CTR
                 ' FOUR-VECTOR SPLIT -PASSED-'
      ELSE
         ADD 1                        TO TEST-CASE-FAILED-CTR
         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR
                 ' FOUR-VECTOR SPLIT -FAILED- <-!!'
      END-IF.
  TEST-KMEANS-CLASSIFIER-EXIT.
      EXIT.
*
  SHOW-TEST-CASE-RESULT.
      IF TEST-CASE-PASSED
         ADD 1                        TO TEST-CASE-PASSED-CTR
         DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
      ELSE
         ADD 1                        TO TEST-CASE-FAILED-CTR
         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
      END-IF.
*
  SHOW-STATISTICS.
      DISPLAY ' '.
      DISPLAY '************ TEST SUITE RECAP ************'.
      DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
      DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
      DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
      DISPLAY '*******************************************'.
      DISPLAY ' '.
*
  RAISE-CALL-ERROR.
      DISPLAY 'CALL EXCEPTION IN X61DTS01'.
      MOVE 8                          TO RETURN-CODE.
      GOBACK.
