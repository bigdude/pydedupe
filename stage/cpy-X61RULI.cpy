* **++ X61RULI - RULE-CLASSIFIER LINKAGE, CALLER-SUPPLIED INPUT
*
* ONE SIMILARITY VECTOR IN, ONE DECISION OUT - X61M002 CALLS THIS
* ONCE PER ROW OF THE WEIGHTS FILE WHEN THE RULE ENGINE IS SELECTED.
*    1999-07-02 RAG  TKT#4770  ORIGINAL LINKAGE FOR THE RULE ENGINE.
 01  RU-INPUT-AREA.
     05  RU-SIM-NAME                 PIC S9(1)V9(4).
     05  RU-SIM-PHONE                PIC S9(1)V9(4).
     05  RU-SIM-GEO                  PIC S9(1)V9(4).
     05  RU-MISS-NAME                PIC X(01).
     05  RU-MISS-PHONE               PIC X(01).
     05  RU-MISS-GEO                 PIC X(01).
