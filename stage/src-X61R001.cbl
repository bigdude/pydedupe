 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61R001.
       AUTHOR.        R A GRECO.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1999-07-02.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61R001 - RULE-CLASSIFIER - FIXED THRESHOLD MATCH DECISION
      * MI2457.PSPS.CUSTMTCH.RULCLS
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1999-07-02 RAG  TKT#4770  ORIGINAL PROGRAM.  THRESHOLDS ARE
      *                              HARD-CODED PER THE MATCH-KEY PILOT
      *                              WORKSHEET - NAME >= .9000 AND
      *                              PHONE >= .9000 IS A MATCH, NAME
      *                              < .5000 IS A NON-MATCH, ANYTHING
      *                              ELSE WITH A MISSING COMPONENT IS
      *                              UNCERTAIN.
      *    1999-07-19 RAG  TKT#4785  AN UNCERTAIN RESULT NOW LEAVES
      *                              RU-SCORE AT ZERO INSTEAD OF
      *                              CARRYING THE LAST COMPUTED VALUE -
      *                              THE REPORT WAS SHOWING A SCORE
      *                              FOR ROWS THE RULE NEVER SCORED.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS IN THIS PROGRAM, NO CHANGE
      *                              REQUIRED.  SIGNED OFF.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      **
       WORKING-STORAGE SECTION.
      *
       01  WS-THRESHOLDS.
           05  WS-MATCH-NAME-MIN           PIC S9(1)V9(4)
                                            VALUE .9000.
           05  WS-MATCH-PHONE-MIN          PIC S9(1)V9(4)
                                            VALUE .9000.
           05  WS-NONMATCH-NAME-MAX        PIC S9(1)V9(4)
                                            VALUE .5000.
      *
       01  WS-THRESHOLDS-X REDEFINES WS-THRESHOLDS.
           05  WS-MATCH-NAME-MIN-X         PIC S9(1)V9(4).
           05  FILLER                      PIC X(10).
      *
       01  WS-ANY-MISSING-SW               PIC X(01) VALUE 'N'.
           88  WS-ANY-COMPONENT-MISSING        VALUE 'Y'.
      *
       01  WS-MISC-WORK.
           05  WS-PASS-CTR                 PIC 9(4) COMP VALUE ZERO.
           05  WS-PASS-CTR-X REDEFINES WS-PASS-CTR
                                           PIC 9(4).
           05  WS-PASS-CTR-BYTES REDEFINES WS-PASS-CTR
                                           PIC X(04).
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
       COPY X61RULI.
       COPY X61RULO.
      **
       PROCEDURE DIVISION USING RU-INPUT-AREA RU-OUTPUT-AREA.
      *
       0100-MAIN-LOGIC.
           MOVE ZERO                       TO RU-SCORE.
           SET RU-IS-UNCERTAIN             TO TRUE.
      *
           PERFORM 0200-CHECK-FOR-MISSING THRU 0200-EXIT.
           PERFORM 0300-APPLY-REFERENCE-RULE THRU 0300-EXIT.
      *
           GOBACK.
      *
       0200-CHECK-FOR-MISSING.
           MOVE 'N'                        TO WS-ANY-MISSING-SW.
           IF RU-MISS-NAME = 'Y' OR RU-MISS-PHONE = 'Y'
                              OR RU-MISS-GEO = 'Y'
              SET WS-ANY-COMPONENT-MISSING TO TRUE
           END-IF.
       0200-EXIT.
           EXIT.
      *
      * REFERENCE RULE RECORDED IN THE DESIGN NOTEBOOK FOR THE PILOT -
      * THE ENGINE IS BUILT TO TAKE OTHER RULES LATER, BUT ONLY THIS
      * ONE HAS EVER SHIPPED.
      *    MATCH     WHEN NAME-SIM >= .9000 AND PHONE-SIM >= .9000
      *    NON-MATCH WHEN NAME-SIM <  .5000
      *    UNCERTAIN WHEN ANY COMPONENT IS MISSING AND NEITHER OF THE
      *              ABOVE FIRED
      *    NON-MATCH OTHERWISE
       0300-APPLY-REFERENCE-RULE.
           IF RU-SIM-NAME NOT < WS-MATCH-NAME-MIN
              AND RU-SIM-PHONE NOT < WS-MATCH-PHONE-MIN
              SET RU-IS-MATCH              TO TRUE
              MOVE 1.0000                  TO RU-SCORE
              GO TO 0300-EXIT
           END-IF.
      *
           IF RU-SIM-NAME < WS-NONMATCH-NAME-MAX
              SET RU-IS-NON-MATCH          TO TRUE
              MOVE ZERO                    TO RU-SCORE
              GO TO 0300-EXIT
           END-IF.
      *
           IF WS-ANY-COMPONENT-MISSING
              SET RU-IS-UNCERTAIN          TO TRUE
              MOVE ZERO                    TO RU-SCORE
              GO TO 0300-EXIT
           END-IF.
      *
           SET RU-IS-NON-MATCH             TO TRUE.
           MOVE ZERO                       TO RU-SCORE.
       0300-EXIT.
           EXIT.
