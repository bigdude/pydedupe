 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61S001.
       AUTHOR.        R A GRECO.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1999-03-22.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61S001 - STRING-SIM - DAMERAU-LEVENSHTEIN STRING SIMILARITY
      * MI2457.PSPS.CUSTMTCH.STRSIM
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1999-03-22 RAG  TKT#4588  ORIGINAL PROGRAM.  EDIT DISTANCE
      *                              WITH ADJACENT TRANSPOSITION, SCALED
      *                              TO A SIMILARITY SCORE PER THE
      *                              MATCH-KEY PILOT SPECIFICATION.
      *    1999-04-02 RAG  TKT#4601  FLOOR THE SCALED SCORE AT ZERO -
      *                              SHORT STRINGS AGAINST LONG ONES
      *                              WERE COMING BACK NEGATIVE.
      *    1999-06-18 JTH  TKT#4695  ROUND SS-SIMILARITY TO 4 DECIMALS
      *                              INSTEAD OF TRUNCATING - DIFFERED
      *                              FROM THE PILOT WORKSHEET BY 1 IN
      *                              THE LAST PLACE OTHERWISE.
      *    2001-02-19 JTH  TKT#5108  RAISED STRING WORK AREA TO 60 BYTES
      *                              TO MATCH THE WIDENED CUST-EMAIL.
      *    2003-06-02 DMN  TKT#5611  MOVED THE DP MATRIX TO A FIXED
      *                              61 X 61 TABLE - THE OLD VARIABLE
      *                              OCCURS DEPENDING ON TABLE WAS
      *                              ROUNDING THE WORKING SET UP A PAGE
      *                              BOUNDARY EVERY CALL.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS IN THIS PROGRAM, NO CHANGE
      *                              REQUIRED.  SIGNED OFF.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      **
       WORKING-STORAGE SECTION.
      *
       01  WS-LITERALS.
           05  WS-HIGH-COST                PIC S9(4) COMP VALUE 9999.
      *
       01  WS-DISTANCE-WORK.
           05  WS-STR-1-LEN                PIC 9(2)  COMP VALUE ZERO.
           05  WS-STR-2-LEN                PIC 9(2)  COMP VALUE ZERO.
           05  WS-SCAN-IDX                 PIC 9(2)  COMP VALUE ZERO.
           05  WS-EDIT-DISTANCE            PIC S9(4) COMP VALUE ZERO.
           05  WS-EDIT-DISTANCE-X REDEFINES WS-EDIT-DISTANCE
                                            PIC S9(4).
           05  WS-MAX-LEN                  PIC 9(2)  COMP VALUE ZERO.
           05  WS-MAX-LEN-X REDEFINES WS-MAX-LEN
                                            PIC 9(2).
           05  WS-DENOMINATOR              PIC S9(4)V9(4) VALUE ZERO.
           05  WS-RAW-SIMILARITY           PIC S9(4)V9(8) VALUE ZERO.
      *
      * DP MATRIX - ONE ROW/COLUMN PER CHARACTER POSITION 0 THROUGH 60,
      * FIXED AT 61 X 61 SO THE WORKING SET NEVER SHIFTS FROM ONE CALL
      * TO THE NEXT (SEE 2003-06-02 CHANGE ABOVE).
       01  WS-DP-MATRIX.
           05  WS-DP-ROW OCCURS 61 TIMES INDEXED BY WS-DP-I.
               10  WS-DP-CELL OCCURS 61 TIMES
                                     PIC S9(4) COMP INDEXED BY WS-DP-J.
      *
       01  WS-DP-COST-AREA.
           05  WS-SUB-COST                 PIC S9(4) COMP VALUE ZERO.
           05  WS-DELETE-COST              PIC S9(4) COMP VALUE ZERO.
           05  WS-INSERT-COST              PIC S9(4) COMP VALUE ZERO.
           05  WS-TRANSPOSE-COST           PIC S9(4) COMP VALUE ZERO.
           05  WS-BEST-COST                PIC S9(4) COMP VALUE ZERO.
      *
      * REDEFINES THE SAME STRING WORK AREA AS A TABLE OF SINGLE
      * CHARACTERS SO EACH POSITION CAN BE SUBSCRIPTED IN THE DP LOOP.
       01  WS-STRING-1-AREA                PIC X(60) VALUE SPACES.
       01  WS-STRING-1-TABLE REDEFINES WS-STRING-1-AREA.
           05  WS-STRING-1-CHAR OCCURS 60 TIMES PIC X(01).
      *
       01  WS-STRING-2-AREA                PIC X(60) VALUE SPACES.
       01  WS-STRING-2-TABLE REDEFINES WS-STRING-2-AREA.
           05  WS-STRING-2-CHAR OCCURS 60 TIMES PIC X(01).
      *
       01  WS-MISC-SWITCHES.
           05  FILLER                      PIC X(01).
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
       COPY X61SSMI.
       COPY X61SSMO.
      **
       PROCEDURE DIVISION USING SS-INPUT-AREA SS-OUTPUT-AREA.
      *
       0100-MAIN-LOGIC.
           PERFORM 0200-INITIALIZE-OUTPUT THRU 0200-EXIT.
           PERFORM 0300-CHECK-FOR-MISSING THRU 0300-EXIT.
      *
           IF SS-IS-MISSING
              GO TO 0100-EXIT
           END-IF.
      *
           PERFORM 0400-LOAD-WORK-STRINGS THRU 0400-EXIT.
           PERFORM 0500-COMPUTE-EDIT-DISTANCE THRU 0500-EXIT.
           PERFORM 0600-COMPUTE-STRING-SIMILARITY THRU 0600-EXIT.
      *
       0100-EXIT.
           GOBACK.
      *
       0200-INITIALIZE-OUTPUT.
           MOVE ZERO                       TO SS-SIMILARITY.
           SET SS-NOT-MISSING              TO TRUE.
       0200-EXIT.
           EXIT.
      *
      * STRING-SIM IS MISSING WHEN EITHER INPUT IS ALL SPACES - THE
      * PILOT WORKSHEET NEVER SCORED A BLANK FIELD, IT LEFT IT OUT OF
      * THE AVERAGE ENTIRELY.
       0300-CHECK-FOR-MISSING.
           IF SS-STRING-1 = SPACES OR SS-STRING-2 = SPACES
              SET SS-IS-MISSING            TO TRUE
           END-IF.
       0300-EXIT.
           EXIT.
      *
       0400-LOAD-WORK-STRINGS.
           MOVE SS-STRING-1                TO WS-STRING-1-AREA.
           MOVE SS-STRING-2                TO WS-STRING-2-AREA.
           PERFORM 0410-FIND-STRING-1-LEN THRU 0410-EXIT.
           PERFORM 0420-FIND-STRING-2-LEN THRU 0420-EXIT.
       0400-EXIT.
           EXIT.
      *
       0410-FIND-STRING-1-LEN.
           MOVE 60                         TO WS-SCAN-IDX.
       0411-FIND-STRING-1-LEN-LOOP.
           IF WS-SCAN-IDX = ZERO
              GO TO 0410-EXIT
           END-IF.
           IF WS-STRING-1-CHAR (WS-SCAN-IDX) NOT = SPACE
              GO TO 0410-EXIT
           END-IF.
           SUBTRACT 1                      FROM WS-SCAN-IDX.
           GO TO 0411-FIND-STRING-1-LEN-LOOP.
       0410-EXIT.
           MOVE WS-SCAN-IDX                TO WS-STR-1-LEN.
           EXIT.
      *
       0420-FIND-STRING-2-LEN.
           MOVE 60                         TO WS-SCAN-IDX.
       0421-FIND-STRING-2-LEN-LOOP.
           IF WS-SCAN-IDX = ZERO
              GO TO 0420-EXIT
           END-IF.
           IF WS-STRING-2-CHAR (WS-SCAN-IDX) NOT = SPACE
              GO TO 0420-EXIT
           END-IF.
           SUBTRACT 1                      FROM WS-SCAN-IDX.
           GO TO 0421-FIND-STRING-2-LEN-LOOP.
       0420-EXIT.
           MOVE WS-SCAN-IDX                TO WS-STR-2-LEN.
           EXIT.
      *
      * DAMERAU-LEVENSHTEIN DISTANCE WITH THE ADJACENT-TRANSPOSITION
      * SPECIAL CASE - ROW 0 / COLUMN 0 ARE THE BASE CASES (ALL
      * DELETES OR ALL INSERTS), EVERY OTHER CELL TAKES THE CHEAPEST
      * OF SUBSTITUTE, DELETE, INSERT, AND - WHEN THE LAST TWO
      * CHARACTERS OF EACH STRING ARE A SWAPPED PAIR - TRANSPOSE.
       0500-COMPUTE-EDIT-DISTANCE.
           PERFORM 0510-INIT-DP-ROW-ZERO THRU 0510-EXIT.
           PERFORM 0520-INIT-DP-COL-ZERO THRU 0520-EXIT.
      *
           SET WS-DP-I                     TO 1.
       0530-DP-ROW-LOOP.
           IF WS-DP-I > WS-STR-1-LEN
              GO TO 0530-EXIT
           END-IF.
      *
           SET WS-DP-J                     TO 1.
       0531-DP-COL-LOOP.
           IF WS-DP-J > WS-STR-2-LEN
              GO TO 0531-EXIT
           END-IF.
      *
           PERFORM 0540-COMPUTE-DP-CELL THRU 0540-EXIT.
      *
           SET WS-DP-J UP BY 1.
           GO TO 0531-DP-COL-LOOP.
       0531-EXIT.
           EXIT.
      *
           SET WS-DP-I UP BY 1.
           GO TO 0530-DP-ROW-LOOP.
       0530-EXIT.
           EXIT.
      *
           MOVE WS-DP-CELL (WS-STR-1-LEN WS-STR-2-LEN)
                                            TO WS-EDIT-DISTANCE.
       0500-EXIT.
           EXIT.
      *
       0510-INIT-DP-ROW-ZERO.
           SET WS-DP-J                     TO 1.
       0511-INIT-DP-ROW-ZERO-LOOP.
           IF WS-DP-J > 61
              GO TO 0510-EXIT
           END-IF.
           SET WS-DP-I                     TO 1.
           COMPUTE WS-DP-CELL (WS-DP-I WS-DP-J) = WS-DP-J - 1.
           SET WS-DP-J UP BY 1.
           GO TO 0511-INIT-DP-ROW-ZERO-LOOP.
       0510-EXIT.
           EXIT.
      *
       0520-INIT-DP-COL-ZERO.
           SET WS-DP-I                     TO 1.
       0521-INIT-DP-COL-ZERO-LOOP.
           IF WS-DP-I > 61
              GO TO 0520-EXIT
           END-IF.
           SET WS-DP-J                     TO 1.
           COMPUTE WS-DP-CELL (WS-DP-I WS-DP-J) = WS-DP-I - 1.
           SET WS-DP-I UP BY 1.
           GO TO 0521-INIT-DP-COL-ZERO-LOOP.
       0520-EXIT.
           EXIT.
      *
      * NOTE - THE TABLE IS 1-ORIGIN (POSITION 1 OF THE TABLE HOLDS
      * ROW/COLUMN ZERO OF THE TEXTBOOK RECURRENCE), SO A CELL AT
      * WS-DP-I, WS-DP-J HOLDS D(WS-DP-I - 1, WS-DP-J - 1).
       0540-COMPUTE-DP-CELL.
           IF WS-STRING-1-CHAR (WS-DP-I) = WS-STRING-2-CHAR (WS-DP-J)
              MOVE WS-DP-CELL (WS-DP-I - 1  WS-DP-J - 1)
                                            TO WS-SUB-COST
           ELSE
              COMPUTE WS-SUB-COST =
                      WS-DP-CELL (WS-DP-I - 1  WS-DP-J - 1) + 1
           END-IF.
      *
           COMPUTE WS-DELETE-COST =
                   WS-DP-CELL (WS-DP-I - 1  WS-DP-J) + 1.
           COMPUTE WS-INSERT-COST =
                   WS-DP-CELL (WS-DP-I  WS-DP-J - 1) + 1.
      *
           MOVE WS-SUB-COST                TO WS-BEST-COST.
           IF WS-DELETE-COST < WS-BEST-COST
              MOVE WS-DELETE-COST          TO WS-BEST-COST
           END-IF.
           IF WS-INSERT-COST < WS-BEST-COST
              MOVE WS-INSERT-COST          TO WS-BEST-COST
           END-IF.
      *
           MOVE WS-HIGH-COST               TO WS-TRANSPOSE-COST.
           IF WS-DP-I > 1 AND WS-DP-J > 1
              IF WS-STRING-1-CHAR (WS-DP-I) =
                                     WS-STRING-2-CHAR (WS-DP-J - 1)
                 IF WS-STRING-1-CHAR (WS-DP-I - 1) =
                                     WS-STRING-2-CHAR (WS-DP-J)
                    COMPUTE WS-TRANSPOSE-COST =
                       WS-DP-CELL (WS-DP-I - 2  WS-DP-J - 2) + 1
                 END-IF
              END-IF
           END-IF.
           IF WS-DP-I < 3 OR WS-DP-J < 3
              MOVE WS-HIGH-COST            TO WS-TRANSPOSE-COST
           END-IF.
      *
           IF WS-TRANSPOSE-COST < WS-BEST-COST
              MOVE WS-TRANSPOSE-COST       TO WS-BEST-COST
           END-IF.
      *
           MOVE WS-BEST-COST TO WS-DP-CELL (WS-DP-I WS-DP-J).
       0540-EXIT.
           EXIT.
      *
      * SIMILARITY = 1 - DISTANCE / (MAXLEN * MAXDIFF), FLOORED AT
      * ZERO, ROUNDED TO 4 DECIMALS.
       0600-COMPUTE-STRING-SIMILARITY.
           MOVE WS-STR-1-LEN                TO WS-MAX-LEN.
           IF WS-STR-2-LEN > WS-MAX-LEN
              MOVE WS-STR-2-LEN             TO WS-MAX-LEN
           END-IF.
      *
           COMPUTE WS-DENOMINATOR ROUNDED =
                   WS-MAX-LEN * SS-MAXDIFF.
      *
           IF WS-DENOMINATOR = ZERO
              MOVE ZERO                     TO SS-SIMILARITY
              GO TO 0600-EXIT
           END-IF.
      *
           COMPUTE WS-RAW-SIMILARITY ROUNDED =
                   1 - (WS-EDIT-DISTANCE / WS-DENOMINATOR).
      *
           IF WS-RAW-SIMILARITY < 0
              MOVE ZERO                     TO SS-SIMILARITY
           ELSE
              MOVE WS-RAW-SIMILARITY        TO SS-SIMILARITY
           END-IF.
       0600-EXIT.
           EXIT.
