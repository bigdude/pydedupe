* **++ X61CREC - CUSTOMER MASTER EXTRACT RECORD LAYOUT
*
* ONE LINE PER CUSTOMER ON THE INBOUND EXTRACT.  CUST-ID IS THE ONLY
* FIELD GUARANTEED UNIQUE - TWO RECORDS COMPARED BY X61M001 NEVER SHARE
* AN ID.  LAT/LON ARRIVE AS SIGN-LEADING-SEPARATE ZONED FIELDS WHEN
* PRESENT; A RECORD WITH NO FIX ON FILE CARRIES SPACES IN THE WHOLE
* EIGHT BYTES, SO EACH COORDINATE IS KEPT AS TEXT AND REDEFINED WITH A
* NUMERIC VIEW FOR USE ONLY AFTER THE SPACE TEST IN X61G001.
*    1998-11-04 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
*    2001-02-19 JTH  TKT#5108  WIDENED CUST-EMAIL FROM 24 TO 30 BYTES.
 01  CUST-REC.
     05  CUST-ID                     PIC X(08).
     05  CUST-NAME                   PIC X(30).
     05  CUST-PHONE                  PIC X(15).
     05  CUST-EMAIL                  PIC X(30).
     05  CUST-LAT-AREA               PIC X(08).
     05  CUST-LAT-NUM REDEFINES CUST-LAT-AREA
                                     PIC S9(3)V9(4)
                                     SIGN LEADING SEPARATE CHARACTER.
     05  CUST-LON-AREA               PIC X(08).
     05  CUST-LON-NUM REDEFINES CUST-LON-AREA
                                     PIC S9(3)V9(4)
                                     SIGN LEADING SEPARATE CHARACTER.
     05  FILLER                      PIC X(01).
