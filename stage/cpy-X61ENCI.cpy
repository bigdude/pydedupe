* **++ X61ENCI - ENCODERS LINKAGE, CALLER-SUPPLIED INPUT
*
* ONE FUNCTION PER CALL - THE CALLER CHAINS CALLS (FEEDING EN-OUTPUT-
* TEXT BACK IN AS EN-INPUT-TEXT) TO COMPOSE, E.G., LOWSTRIP-THEN-DIGITS.
*    1999-05-11 RAG  TKT#4650  ORIGINAL LINKAGE FOR THE ENCODER ROUTINE.
 01  EN-INPUT-AREA.
     05  EN-FUNCTION-CODE            PIC X(02).
         88  EN-FN-NORMSPACE             VALUE 'NS'.
         88  EN-FN-NOSPACE               VALUE 'XS'.
         88  EN-FN-LOWSTRIP              VALUE 'LS'.
         88  EN-FN-DIGITS                VALUE 'DG'.
         88  EN-FN-SORTED-WORDS          VALUE 'SW'.
         88  EN-FN-REVERSE               VALUE 'RV'.
         88  EN-FN-URLDOMAIN             VALUE 'UD'.
         88  EN-FN-EMAILDOMAIN           VALUE 'ED'.
     05  EN-INPUT-TEXT                   PIC X(60).
