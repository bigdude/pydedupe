* **++ X61RULO - RULE-CLASSIFIER LINKAGE, RETURNED RESULT
*
*    1999-07-02 RAG  TKT#4770  ORIGINAL LINKAGE FOR THE RULE ENGINE.
 01  RU-OUTPUT-AREA.
     05  RU-CLASS                    PIC X(01).
         88  RU-IS-MATCH                 VALUE 'M'.
         88  RU-IS-NON-MATCH             VALUE 'N'.
         88  RU-IS-UNCERTAIN             VALUE 'U'.
     05  RU-SCORE                    PIC S9(1)V9(4).
