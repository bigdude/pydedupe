* **++ X61SETO - SET-COMPARATOR LINKAGE, RETURNED RESULT
*
*    1999-06-08 RAG  TKT#4712  ORIGINAL LINKAGE FOR THE SET COMPARATOR.
 01  ST-OUTPUT-AREA.
     05  ST-SIMILARITY               PIC S9(1)V9(4).
     05  ST-MISSING                  PIC X(01).
         88  ST-IS-MISSING               VALUE 'Y'.
         88  ST-NOT-MISSING              VALUE 'N'.
