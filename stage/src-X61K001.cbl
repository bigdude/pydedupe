 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61K001.
       AUTHOR.        D M NARDI.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1999-07-09.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61K001 - KMEANS-CLASSIFIER - TWO-CENTROID MATCH DECISION
      * MI2457.PSPS.CUSTMTCH.KMNCLS
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1999-07-09 RAG  TKT#4781  ORIGINAL PROGRAM.  CENTROID 1 IS
      *                              THE LOW (NON-MATCH) CORNER OF THE
      *                              SIMILARITY CUBE, CENTROID 2 THE
      *                              HIGH (MATCH) CORNER - TEN FIXED
      *                              PASSES, NO EARLY EXIT.
      *    1999-07-23 DMN  TKT#4801  A COMPONENT WITH NO ASSIGNED,
      *                              NON-MISSING VALUES NOW LEAVES THAT
      *                              CENTROID COMPONENT UNCHANGED
      *                              INSTEAD OF GOING TO ZERO - A RUN
      *                              WITH VERY FEW GEO FIXES WAS
      *                              COLLAPSING BOTH CENTROIDS TO THE
      *                              SAME POINT ON THAT AXIS.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS IN THIS PROGRAM, NO CHANGE
      *                              REQUIRED.  SIGNED OFF.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      **
       WORKING-STORAGE SECTION.
      *
       01  WS-LITERALS.
           05  WS-MAX-ITERATIONS           PIC 9(2)  COMP VALUE 10.
           05  WS-LOW-CENTROID             PIC 9(1)  COMP VALUE 1.
           05  WS-HIGH-CENTROID            PIC 9(1)  COMP VALUE 2.
      *
       01  WS-CENTROID-TABLE.
           05  WS-CENTROID OCCURS 2 TIMES INDEXED BY WS-CTR-IDX.
               10  WS-CTR-NAME             PIC S9(1)V9(4) VALUE ZERO.
               10  WS-CTR-PHONE            PIC S9(1)V9(4) VALUE ZERO.
               10  WS-CTR-GEO              PIC S9(1)V9(4) VALUE ZERO.
      *
       01  WS-ACCUM-TABLE.
           05  WS-ACCUM OCCURS 2 TIMES INDEXED BY WS-ACC-IDX.
               10  WS-ACC-NAME-SUM         PIC S9(9)V9(4) VALUE ZERO.
               10  WS-ACC-NAME-CNT         PIC 9(9) COMP VALUE ZERO.
               10  WS-ACC-PHONE-SUM        PIC S9(9)V9(4) VALUE ZERO.
               10  WS-ACC-PHONE-CNT        PIC 9(9) COMP VALUE ZERO.
               10  WS-ACC-GEO-SUM          PIC S9(9)V9(4) VALUE ZERO.
               10  WS-ACC-GEO-CNT          PIC 9(9) COMP VALUE ZERO.
      *
       01  WS-RUN-WORK.
           05  WS-ITER-CTR                 PIC 9(4) COMP VALUE ZERO.
           05  WS-ITER-CTR-X REDEFINES WS-ITER-CTR
                                           PIC 9(4).
           05  WS-CHANGE-CTR               PIC 9(9) COMP VALUE ZERO.
           05  WS-CHANGE-CTR-X REDEFINES WS-CHANGE-CTR
                                           PIC 9(9).
           05  WS-FIRST-PASS-SW            PIC X(01) VALUE 'Y'.
               88  WS-IS-FIRST-PASS            VALUE 'Y'.
      *
       01  WS-DISTANCE-WORK.
           05  WS-DIST-LOW                 PIC S9(4)V9(8) VALUE ZERO.
           05  WS-DIST-HIGH                PIC S9(4)V9(8) VALUE ZERO.
           05  WS-DIST-HIGH-X REDEFINES WS-DIST-HIGH
                                           PIC S9(4)V9(8).
           05  WS-COMPONENT-DIFF           PIC S9(1)V9(4) VALUE ZERO.
           05  WS-NEW-CLASS                PIC X(01) VALUE SPACE.
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
       COPY X61VTAB.
       COPY X61KMNO.
      **
       PROCEDURE DIVISION USING WS-VECTOR-TABLE KM-OUTPUT-AREA.
      *
       0100-MAIN-LOGIC.
           MOVE ZERO                       TO KM-ITERATIONS-RUN
                                               KM-LAST-PASS-CHANGES.
      *
           IF WS-VEC-TOT = ZERO
              GO TO 0100-EXIT
           END-IF.
      *
           PERFORM 0200-INITIALIZE-CENTROIDS THRU 0200-EXIT.
      *
           MOVE ZERO                       TO WS-ITER-CTR.
       0110-ITERATION-LOOP.
           ADD 1                           TO WS-ITER-CTR.
           IF WS-ITER-CTR > WS-MAX-ITERATIONS
              GO TO 0100-DONE
           END-IF.
      *
           PERFORM 0300-RUN-ONE-ITERATION THRU 0300-EXIT.
      *
           GO TO 0110-ITERATION-LOOP.
       0100-DONE.
           COMPUTE KM-ITERATIONS-RUN = WS-ITER-CTR - 1.
           MOVE WS-CHANGE-CTR              TO KM-LAST-PASS-CHANGES.
       0100-EXIT.
           GOBACK.
      *
      * CENTROID 1 (LOW) STARTS AT THE PER-COMPONENT MINIMUM OVER ALL
      * NON-MISSING VALUES, CENTROID 2 (HIGH) AT THE MAXIMUM.
       0200-INITIALIZE-CENTROIDS.
           MOVE 'Y'                        TO WS-FIRST-PASS-SW.
           SET WS-VEC-IDX                  TO 1.
       0210-SCAN-FOR-MIN-MAX-LOOP.
           IF WS-VEC-IDX > WS-VEC-TOT
              GO TO 0200-EXIT
           END-IF.
      *
           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
              PERFORM 0220-TRACK-MIN-MAX-NAME THRU 0220-EXIT
           END-IF.
           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
              PERFORM 0230-TRACK-MIN-MAX-PHONE THRU 0230-EXIT
           END-IF.
           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
              PERFORM 0240-TRACK-MIN-MAX-GEO THRU 0240-EXIT
           END-IF.
      *
           MOVE 'N'                        TO WS-FIRST-PASS-SW.
           SET WS-VEC-IDX UP BY 1.
           GO TO 0210-SCAN-FOR-MIN-MAX-LOOP.
       0200-EXIT.
           EXIT.
      *
       0220-TRACK-MIN-MAX-NAME.
           IF WS-IS-FIRST-PASS
              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (1)
              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (2)
              GO TO 0220-EXIT
           END-IF.
           IF WS-VEC-SIM-NAME (WS-VEC-IDX) < WS-CTR-NAME (1)
              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (1)
           END-IF.
           IF WS-VEC-SIM-NAME (WS-VEC-IDX) > WS-CTR-NAME (2)
              MOVE WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-CTR-NAME (2)
           END-IF.
       0220-EXIT.
           EXIT.
      *
       0230-TRACK-MIN-MAX-PHONE.
           IF WS-IS-FIRST-PASS
              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (1)
              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (2)
              GO TO 0230-EXIT
           END-IF.
           IF WS-VEC-SIM-PHONE (WS-VEC-IDX) < WS-CTR-PHONE (1)
              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (1)
           END-IF.
           IF WS-VEC-SIM-PHONE (WS-VEC-IDX) > WS-CTR-PHONE (2)
              MOVE WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-CTR-PHONE (2)
           END-IF.
       0230-EXIT.
           EXIT.
      *
       0240-TRACK-MIN-MAX-GEO.
           IF WS-IS-FIRST-PASS
              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (1)
              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (2)
              GO TO 0240-EXIT
           END-IF.
           IF WS-VEC-SIM-GEO (WS-VEC-IDX) < WS-CTR-GEO (1)
              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (1)
           END-IF.
           IF WS-VEC-SIM-GEO (WS-VEC-IDX) > WS-CTR-GEO (2)
              MOVE WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-CTR-GEO (2)
           END-IF.
       0240-EXIT.
           EXIT.
      *
      * ONE PASS - ASSIGN EVERY VECTOR TO ITS NEAREST CENTROID, THEN
      * RECOMPUTE BOTH CENTROIDS FROM THE NEW ASSIGNMENT.
       0300-RUN-ONE-ITERATION.
           MOVE ZERO                       TO WS-CHANGE-CTR.
           PERFORM 0310-CLEAR-ACCUMULATORS THRU 0310-EXIT.
      *
           SET WS-VEC-IDX                  TO 1.
       0320-ASSIGN-LOOP.
           IF WS-VEC-IDX > WS-VEC-TOT
              GO TO 0330-ASSIGN-DONE
           END-IF.
      *
           PERFORM 0400-ASSIGN-VECTOR THRU 0400-EXIT.
      *
           SET WS-VEC-IDX UP BY 1.
           GO TO 0320-ASSIGN-LOOP.
       0330-ASSIGN-DONE.
           PERFORM 0500-RECOMPUTE-CENTROIDS THRU 0500-EXIT.
       0300-EXIT.
           EXIT.
      *
       0310-CLEAR-ACCUMULATORS.
           SET WS-ACC-IDX                  TO 1.
       0311-CLEAR-ACCUM-LOOP.
           IF WS-ACC-IDX > 2
              GO TO 0310-EXIT
           END-IF.
           MOVE ZERO TO WS-ACC-NAME-SUM (WS-ACC-IDX)
                        WS-ACC-NAME-CNT (WS-ACC-IDX)
                        WS-ACC-PHONE-SUM (WS-ACC-IDX)
                        WS-ACC-PHONE-CNT (WS-ACC-IDX)
                        WS-ACC-GEO-SUM (WS-ACC-IDX)
                        WS-ACC-GEO-CNT (WS-ACC-IDX).
           SET WS-ACC-IDX UP BY 1.
           GO TO 0311-CLEAR-ACCUM-LOOP.
       0310-EXIT.
           EXIT.
      *
      * SQUARED-EUCLIDEAN DISTANCE OVER THE NON-MISSING COMPONENTS
      * ONLY - A TIE GOES TO THE LOW (NON-MATCH) CENTROID.
       0400-ASSIGN-VECTOR.
           MOVE ZERO                       TO WS-DIST-LOW WS-DIST-HIGH.
      *
           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
              COMPUTE WS-COMPONENT-DIFF =
                 WS-VEC-SIM-NAME (WS-VEC-IDX) - WS-CTR-NAME (1)
              COMPUTE WS-DIST-LOW = WS-DIST-LOW +
                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
              COMPUTE WS-COMPONENT-DIFF =
                 WS-VEC-SIM-NAME (WS-VEC-IDX) - WS-CTR-NAME (2)
              COMPUTE WS-DIST-HIGH = WS-DIST-HIGH +
                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
           END-IF.
      *
           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
              COMPUTE WS-COMPONENT-DIFF =
                 WS-VEC-SIM-PHONE (WS-VEC-IDX) - WS-CTR-PHONE (1)
              COMPUTE WS-DIST-LOW = WS-DIST-LOW +
                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
              COMPUTE WS-COMPONENT-DIFF =
                 WS-VEC-SIM-PHONE (WS-VEC-IDX) - WS-CTR-PHONE (2)
              COMPUTE WS-DIST-HIGH = WS-DIST-HIGH +
                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
           END-IF.
      *
           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
              COMPUTE WS-COMPONENT-DIFF =
                 WS-VEC-SIM-GEO (WS-VEC-IDX) - WS-CTR-GEO (1)
              COMPUTE WS-DIST-LOW = WS-DIST-LOW +
                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
              COMPUTE WS-COMPONENT-DIFF =
                 WS-VEC-SIM-GEO (WS-VEC-IDX) - WS-CTR-GEO (2)
              COMPUTE WS-DIST-HIGH = WS-DIST-HIGH +
                 (WS-COMPONENT-DIFF * WS-COMPONENT-DIFF)
           END-IF.
      *
           IF WS-DIST-HIGH < WS-DIST-LOW
              MOVE 'M'                     TO WS-NEW-CLASS
              PERFORM 0410-ACCUMULATE-INTO-HIGH THRU 0410-EXIT
           ELSE
              MOVE 'N'                     TO WS-NEW-CLASS
              PERFORM 0420-ACCUMULATE-INTO-LOW THRU 0420-EXIT
           END-IF.
      *
           IF WS-VEC-CLASS (WS-VEC-IDX) NOT = WS-NEW-CLASS
              ADD 1                        TO WS-CHANGE-CTR
           END-IF.
           MOVE WS-NEW-CLASS               TO WS-VEC-CLASS (WS-VEC-IDX).
           IF WS-NEW-CLASS = 'M'
              MOVE 1.0000                  TO WS-VEC-SCORE (WS-VEC-IDX)
           ELSE
              MOVE ZERO TO WS-VEC-SCORE (WS-VEC-IDX)
           END-IF.
       0400-EXIT.
           EXIT.
      *
       0410-ACCUMULATE-INTO-HIGH.
           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
              ADD WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-ACC-NAME-SUM (2)
              ADD 1                        TO WS-ACC-NAME-CNT (2)
           END-IF.
           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
              ADD WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-ACC-PHONE-SUM (2)
              ADD 1                        TO WS-ACC-PHONE-CNT (2)
           END-IF.
           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
              ADD WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-ACC-GEO-SUM (2)
              ADD 1                        TO WS-ACC-GEO-CNT (2)
           END-IF.
       0410-EXIT.
           EXIT.
      *
       0420-ACCUMULATE-INTO-LOW.
           IF WS-VEC-MISS-NAME (WS-VEC-IDX) NOT = 'Y'
              ADD WS-VEC-SIM-NAME (WS-VEC-IDX) TO WS-ACC-NAME-SUM (1)
              ADD 1                        TO WS-ACC-NAME-CNT (1)
           END-IF.
           IF WS-VEC-MISS-PHONE (WS-VEC-IDX) NOT = 'Y'
              ADD WS-VEC-SIM-PHONE (WS-VEC-IDX) TO WS-ACC-PHONE-SUM (1)
              ADD 1                        TO WS-ACC-PHONE-CNT (1)
           END-IF.
           IF WS-VEC-MISS-GEO (WS-VEC-IDX) NOT = 'Y'
              ADD WS-VEC-SIM-GEO (WS-VEC-IDX) TO WS-ACC-GEO-SUM (1)
              ADD 1                        TO WS-ACC-GEO-CNT (1)
           END-IF.
       0420-EXIT.
           EXIT.
      *
      * A CENTROID COMPONENT WITH NO NON-MISSING MEMBERS THIS PASS
      * KEEPS ITS PRIOR VALUE (SEE 1999-07-23 CHANGE ABOVE).
       0500-RECOMPUTE-CENTROIDS.
           SET WS-CTR-IDX                  TO 1.
       0510-RECOMPUTE-LOOP.
           IF WS-CTR-IDX > 2
              GO TO 0500-EXIT
           END-IF.
      *
           IF WS-ACC-NAME-CNT (WS-CTR-IDX) NOT = ZERO
              COMPUTE WS-CTR-NAME (WS-CTR-IDX) ROUNDED =
                 WS-ACC-NAME-SUM (WS-CTR-IDX) /
                 WS-ACC-NAME-CNT (WS-CTR-IDX)
           END-IF.
           IF WS-ACC-PHONE-CNT (WS-CTR-IDX) NOT = ZERO
              COMPUTE WS-CTR-PHONE (WS-CTR-IDX) ROUNDED =
                 WS-ACC-PHONE-SUM (WS-CTR-IDX) /
                 WS-ACC-PHONE-CNT (WS-CTR-IDX)
           END-IF.
           IF WS-ACC-GEO-CNT (WS-CTR-IDX) NOT = ZERO
              COMPUTE WS-CTR-GEO (WS-CTR-IDX) ROUNDED =
                 WS-ACC-GEO-SUM (WS-CTR-IDX) /
                 WS-ACC-GEO-CNT (WS-CTR-IDX)
           END-IF.
      *
           SET WS-CTR-IDX UP BY 1.
           GO TO 0510-RECOMPUTE-LOOP.
       0500-EXIT.
           EXIT.
