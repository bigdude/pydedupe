* **++ X61CTAB - IN-CORE CUSTOMER TABLE (WORKING-STORAGE, X61M001 ONLY)
*
* THE WHOLE CUSTOMER-FILE EXTRACT IS HELD IN CORE FOR THE DURATION OF
* THE RUN SO THE BLOCKED COMPARE CAN ADDRESS ANY MEMBER BY TABLE
* POSITION.  WS-CUST-TOT IS THE RECORD COUNT READ FROM CUSTOMER-FILE.
* RAISE THE OCCURS CEILING AND RECOMPILE IF A BIGGER EXTRACT TURNS UP -
* SEE CHECK-TABLE-CAPACITY IN X61M001 FOR THE ABEND PATH.
*    1998-11-04 RAG  TKT#4471  ORIGINAL TABLE FOR THE MATCH-KEY PILOT,
*                              CEILING SET TO 5000 FOR THE PILOT FILE.
 01  WS-CUSTOMER-TABLE.
     05  WS-CUST-TOT                 PIC 9(9) COMP VALUE ZERO.
     05  WS-CUST-ENTRY OCCURS 0 TO 5000 TIMES
                        DEPENDING ON WS-CUST-TOT
                        INDEXED BY WS-CUST-IDX.
         10  WS-CUST-ID              PIC X(08).
         10  WS-CUST-NAME            PIC X(30).
         10  WS-CUST-PHONE           PIC X(15).
         10  WS-CUST-EMAIL           PIC X(30).
         10  WS-CUST-LAT-AREA        PIC X(08).
         10  WS-CUST-LON-AREA        PIC X(08).
