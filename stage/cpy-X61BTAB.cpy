* **++ X61BTAB - IN-CORE BLOCK TABLE SKELETON (:X: REPLACED PER INDEX)
*
* COPIED ONCE PER INDEX WITH ==:X:== REPLACED BY THE INDEX'S OWN TAG
* (NM FOR THE NAME INDEX, PH FOR THE PHONE INDEX - SEE X61M001
* WORKING-STORAGE) SO EACH INDEX GETS ITS OWN KEY LIST AND MEMBERSHIP
* TABLE WITHOUT THE TWO STEPPING ON EACH OTHER, THE SAME TRICK THE
* TLV DEBLOCK ROUTINES USE TO KEEP THE C- AND N-LEVEL AREAS SEPARATE.
* WS-:X:-MEMBER-PTR IS A SUBSCRIPT BACK INTO WS-CUSTOMER-TABLE, NOT A
* CUSTOMER ID, SO THE BLOCKED COMPARE NEVER RE-MOVES A 30-BYTE NAME.
*    1998-11-05 RAG  TKT#4471  ORIGINAL BLOCK TABLE, CEILINGS SIZED TO
*                              THE PILOT FILE (3000 KEYS, 500/BLOCK).
 01  WS-:X:-BLOCK-TABLE.
     05  WS-:X:-BLOCK-TOT            PIC 9(9) COMP VALUE ZERO.
     05  WS-:X:-BLOCK-ENTRY OCCURS 0 TO 3000 TIMES
                            DEPENDING ON WS-:X:-BLOCK-TOT
                            INDEXED BY WS-:X:-BLK-IDX.
         10  WS-:X:-BLOCK-KEY            PIC X(20).
         10  WS-:X:-MEMBER-TOT           PIC 9(9) COMP.
         10  WS-:X:-MEMBER-LIST.
             15  WS-:X:-MEMBER OCCURS 0 TO 500 TIMES
                               DEPENDING ON WS-:X:-MEMBER-TOT
                               INDEXED BY WS-:X:-MBR-IDX.
                 20  WS-:X:-MEMBER-PTR      PIC 9(9) COMP.
