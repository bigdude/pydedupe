* **++ X61VTAB - IN-CORE PAIR/VECTOR TABLE
*
* ONE ENTRY PER COMPARED PAIR.  BUILT BY X61M001 DURING THE BLOCKED
* COMPARE (WR-CLASS/WR-SCORE ARE SPACES/ZERO AT THAT POINT); RELOADED
* WHOLESALE BY X61M002 FROM THE SORTED WEIGHTS-FILE SO X61K001 CAN SEE
* ALL VECTORS AT ONCE FOR CENTROID WORK, THEN CLASS/SCORE ARE FILLED
* IN BEFORE CLASS-FILE IS WRITTEN.  ALSO SERVES AS THE PAIR-ALREADY-
* COMPARED LOOKUP IN X61M001 (SEARCH ALL ON WR-ID-1/WR-ID-2).
*    1998-11-09 RAG  TKT#4471  ORIGINAL TABLE FOR THE MATCH-KEY PILOT,
*                              CEILING SET TO 50000 PAIRS.
 01  WS-VECTOR-TABLE.
     05  WS-VEC-TOT                  PIC 9(9) COMP VALUE ZERO.
     05  WS-VEC-ENTRY OCCURS 0 TO 50000 TIMES
                       DEPENDING ON WS-VEC-TOT
                       INDEXED BY WS-VEC-IDX.
         10  WS-VEC-ID-1                 PIC X(08).
         10  WS-VEC-ID-2                 PIC X(08).
         10  WS-VEC-SIM-NAME             PIC S9(1)V9(4).
         10  WS-VEC-SIM-PHONE            PIC S9(1)V9(4).
         10  WS-VEC-SIM-GEO              PIC S9(1)V9(4).
         10  WS-VEC-MISS-NAME            PIC X(01).
         10  WS-VEC-MISS-PHONE           PIC X(01).
         10  WS-VEC-MISS-GEO             PIC X(01).
         10  WS-VEC-CLASS                PIC X(01).
         10  WS-VEC-SCORE                PIC S9(1)V9(4).
