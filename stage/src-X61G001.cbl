 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61G001.
       AUTHOR.        R A GRECO.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1999-04-06.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61G001 - GEO-SIM - GREAT-CIRCLE DISTANCE AND GEO SIMILARITY
      * MI2457.PSPS.CUSTMTCH.GEOSIM
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1999-04-06 RAG  TKT#4601  ORIGINAL PROGRAM.  HAVERSINE-STYLE
      *                              GREAT-CIRCLE DISTANCE VIA THE
      *                              SPHERICAL LAW OF COSINES - THE
      *                              PRODUCTION LPAR COMPILER DOES NOT
      *                              CARRY THE 85-LEVEL INTRINSIC
      *                              FUNCTION LIBRARY SO COS/ARCCOS/
      *                              SQRT ARE ALL HAND-ROLLED BELOW.
      *    1999-04-19 RAG  TKT#4614  SNAP DISTANCES UNDER 3 METERS TO
      *                              ZERO - ROUNDING NOISE IN THE SERIES
      *                              WAS REPORTING A FEW CENTIMETERS OF
      *                              DRIFT BETWEEN TWO IDENTICAL FIXES.
      *    1999-05-11 RAG  TKT#4650  REPLACED THE NEWTON'S METHOD ARCCOS
      *                              WITH THE HALF-ANGLE/ARCTAN FORM -
      *                              NEWTON WAS OSCILLATING NEAR COSD
      *                              OF 1, WHICH IS THE COMMON CASE OF
      *                              TWO NEAR-IDENTICAL ADDRESSES.
      *    2001-02-19 JTH  TKT#5108  NO CHANGE FOR THE EMAIL WIDTH
      *                              PROJECT - NOTED FOR THE RECORD.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS IN THIS PROGRAM, NO CHANGE
      *                              REQUIRED.  SIGNED OFF.
      *    2003-06-02 DMN  TKT#5611  RAISED THE ARCTAN SERIES FROM 20
      *                              TO 50 TERMS - THE OLD TERM COUNT
      *                              WAS SHORT-CHANGING MID-LATITUDE
      *                              PAIRS BY A FEW HUNDRED METERS.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      **
       WORKING-STORAGE SECTION.
      *
       01  WS-LITERALS.
           05  WS-PI                       PIC S9V9(9) COMP
                                            VALUE 3.141592654.
           05  WS-TWO-PI                   PIC S9V9(9) COMP
                                            VALUE 6.283185307.
           05  WS-HALF-PI                  PIC S9V9(9) COMP
                                            VALUE 1.570796327.
           05  WS-DEG-TO-RAD               PIC S9V9(9) COMP
                                            VALUE 0.017453293.
           05  WS-EARTH-RADIUS-KM          PIC S9(4)V9(1) COMP
                                            VALUE 6372.0.
           05  WS-SNAP-FLOOR-KM            PIC S9V9(4) COMP
                                            VALUE 0.003.
      *
      * COORDINATE EXTRACTION WORK - TEXT AREA REDEFINED AS THE SAME
      * SIGN-LEADING-SEPARATE ZONED VIEW CARRIED ON CUST-REC SO A
      * BLANK COORDINATE CAN BE TOLD FROM A VALID ZERO.
       01  WS-COORD-WORK.
           05  WS-LAT-1-TEXT               PIC X(08).
           05  WS-LAT-1-NUM REDEFINES WS-LAT-1-TEXT
                                            PIC S9(3)V9(4)
                                   SIGN LEADING SEPARATE CHARACTER.
           05  WS-LON-1-TEXT               PIC X(08).
           05  WS-LON-1-NUM REDEFINES WS-LON-1-TEXT
                                            PIC S9(3)V9(4)
                                   SIGN LEADING SEPARATE CHARACTER.
           05  WS-LAT-2-TEXT               PIC X(08).
           05  WS-LAT-2-NUM REDEFINES WS-LAT-2-TEXT
                                            PIC S9(3)V9(4)
                                   SIGN LEADING SEPARATE CHARACTER.
           05  WS-LON-2-TEXT               PIC X(08).
           05  WS-LON-2-NUM REDEFINES WS-LON-2-TEXT
                                            PIC S9(3)V9(4)
                                   SIGN LEADING SEPARATE CHARACTER.
      *
       01  WS-RADIAN-WORK.
           05  WS-LAT-1-RAD                PIC S9V9(9) COMP.
           05  WS-LON-1-RAD                PIC S9V9(9) COMP.
           05  WS-LAT-2-RAD                PIC S9V9(9) COMP.
           05  WS-LON-2-RAD                PIC S9V9(9) COMP.
           05  WS-DELTA-LON-RAD            PIC S9V9(9) COMP.
           05  WS-COSD                     PIC S9V9(9) COMP.
           05  WS-DISTANCE-KM              PIC S9(4)V9(4) COMP.
           05  WS-SIMILARITY-RAW           PIC S9V9(8) COMP.
      *
      * GENERIC SERIES-EVALUATION WORK - SHARED BY THE SINE, COSINE
      * AND ARCTANGENT PARAGRAPHS.
       01  WS-SERIES-WORK.
           05  WS-SERIES-ANGLE             PIC S9V9(9) COMP.
           05  WS-SERIES-RESULT            PIC S9V9(9) COMP.
           05  WS-SERIES-TERM              PIC S9V9(9) COMP.
           05  WS-SERIES-TERM-NUM          PIC 9(2) COMP.
           05  WS-SERIES-TERM-NUM-X REDEFINES WS-SERIES-TERM-NUM
                                            PIC 9(2).
           05  WS-SERIES-DENOM             PIC 9(4) COMP.
      *
       01  WS-SQRT-WORK.
           05  WS-SQRT-RADICAND            PIC S9V9(9) COMP.
           05  WS-SQRT-GUESS               PIC S9V9(9) COMP.
           05  WS-SQRT-NEXT-GUESS          PIC S9V9(9) COMP.
           05  WS-SQRT-ITER-CTR            PIC 9(2) COMP.
      *
       01  WS-ARCCOS-WORK.
           05  WS-ARCCOS-X                 PIC S9V9(9) COMP.
           05  WS-ARCCOS-RATIO             PIC S9V9(9) COMP.
           05  WS-ARCCOS-T                 PIC S9V9(9) COMP.
           05  WS-ARCCOS-RECIPROCAL-SW     PIC X(01) VALUE 'N'.
               88  WS-USED-RECIPROCAL-FORM     VALUE 'Y'.
           05  WS-ARCTAN-RESULT            PIC S9V9(9) COMP.
           05  WS-ARCCOS-RESULT            PIC S9V9(9) COMP.
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
       COPY X61GSMI.
       COPY X61GSMO.
      **
       PROCEDURE DIVISION USING GS-INPUT-AREA GS-OUTPUT-AREA.
      *
       0100-MAIN-LOGIC.
           MOVE ZERO                       TO GS-SIMILARITY.
           SET GS-NOT-MISSING              TO TRUE.
      *
           PERFORM 0200-EXTRACT-COORDINATES THRU 0200-EXIT.
           PERFORM 0300-VALIDATE-COORDINATES THRU 0300-EXIT.
      *
           IF GS-IS-MISSING
              GO TO 0100-EXIT
           END-IF.
      *
           PERFORM 0400-COMPUTE-GC-DISTANCE THRU 0400-EXIT.
           PERFORM 0500-COMPUTE-GEO-SIMILARITY THRU 0500-EXIT.
      *
       0100-EXIT.
           GOBACK.
      *
       0200-EXTRACT-COORDINATES.
           MOVE GS-LAT-1-AREA              TO WS-LAT-1-TEXT.
           MOVE GS-LON-1-AREA              TO WS-LON-1-TEXT.
           MOVE GS-LAT-2-AREA              TO WS-LAT-2-TEXT.
           MOVE GS-LON-2-AREA              TO WS-LON-2-TEXT.
       0200-EXIT.
           EXIT.
      *
      * A COORDINATE IS MISSING WHEN ITS TEXT AREA CAME IN AS SPACES -
      * VALIDITY IS STRICT: -90 < LAT < 90 AND -180 < LON < 180, THE
      * POLES AND THE DATE LINE ARE TREATED AS NOT ON FILE.
       0300-VALIDATE-COORDINATES.
           IF GS-LAT-1-AREA = SPACES OR GS-LON-1-AREA = SPACES
              OR GS-LAT-2-AREA = SPACES OR GS-LON-2-AREA = SPACES
              SET GS-IS-MISSING            TO TRUE
              GO TO 0300-EXIT
           END-IF.
      *
           IF WS-LAT-1-NUM NOT > -90 OR WS-LAT-1-NUM NOT < 90
              SET GS-IS-MISSING            TO TRUE
           END-IF.
           IF WS-LON-1-NUM NOT > -180 OR WS-LON-1-NUM NOT < 180
              SET GS-IS-MISSING            TO TRUE
           END-IF.
           IF WS-LAT-2-NUM NOT > -90 OR WS-LAT-2-NUM NOT < 90
              SET GS-IS-MISSING            TO TRUE
           END-IF.
           IF WS-LON-2-NUM NOT > -180 OR WS-LON-2-NUM NOT < 180
              SET GS-IS-MISSING            TO TRUE
           END-IF.
       0300-EXIT.
           EXIT.
      *
      * SPHERICAL LAW OF COSINES - A IS THE LONGITUDE-LIKE POLAR ANGLE,
      * B IS THE LATITUDE-LIKE POLAR ANGLE:
      *    COSD = COS(A1-A2) * COS(B1) * COS(B2) + SIN(B1) * SIN(B2)
      *    DISTANCE = R * ARCCOS(COSD), OR ZERO WHEN COSD >= 1.
       0400-COMPUTE-GC-DISTANCE.
           COMPUTE WS-LAT-1-RAD = WS-LAT-1-NUM * WS-DEG-TO-RAD.
           COMPUTE WS-LON-1-RAD = WS-LON-1-NUM * WS-DEG-TO-RAD.
           COMPUTE WS-LAT-2-RAD = WS-LAT-2-NUM * WS-DEG-TO-RAD.
           COMPUTE WS-LON-2-RAD = WS-LON-2-NUM * WS-DEG-TO-RAD.
           COMPUTE WS-DELTA-LON-RAD = WS-LON-1-RAD - WS-LON-2-RAD.
      *
           MOVE WS-DELTA-LON-RAD           TO WS-SERIES-ANGLE.
           PERFORM 1000-COMPUTE-COSINE THRU 1000-EXIT.
           MOVE WS-SERIES-RESULT           TO WS-COSD.
      *
           MOVE WS-LAT-1-RAD               TO WS-SERIES-ANGLE.
           PERFORM 1000-COMPUTE-COSINE THRU 1000-EXIT.
           MULTIPLY WS-SERIES-RESULT       BY WS-COSD.
      *
           MOVE WS-LAT-2-RAD               TO WS-SERIES-ANGLE.
           PERFORM 1000-COMPUTE-COSINE THRU 1000-EXIT.
           MULTIPLY WS-SERIES-RESULT       BY WS-COSD.
      *
           MOVE WS-LAT-1-RAD               TO WS-SERIES-ANGLE.
           PERFORM 1100-COMPUTE-SINE THRU 1100-EXIT.
           MOVE WS-SERIES-RESULT           TO WS-SIMILARITY-RAW.
      *
           MOVE WS-LAT-2-RAD               TO WS-SERIES-ANGLE.
           PERFORM 1100-COMPUTE-SINE THRU 1100-EXIT.
           MULTIPLY WS-SERIES-RESULT       BY WS-SIMILARITY-RAW.
      *
           ADD WS-SIMILARITY-RAW           TO WS-COSD.
      *
           IF WS-COSD NOT LESS THAN 1
              MOVE ZERO                    TO WS-DISTANCE-KM
           ELSE
              MOVE WS-COSD                 TO WS-ARCCOS-X
              PERFORM 1300-COMPUTE-ARCCOS THRU 1300-EXIT
              COMPUTE WS-DISTANCE-KM =
                      WS-EARTH-RADIUS-KM * WS-ARCCOS-RESULT
           END-IF.
      *
           IF WS-DISTANCE-KM NOT > WS-SNAP-FLOOR-KM
              MOVE ZERO                    TO WS-DISTANCE-KM
           END-IF.
       0400-EXIT.
           EXIT.
      *
      * COSD <= NEAR-KM SCORES 1.0, >= FAR-KM SCORES 0.0, OTHERWISE A
      * STRAIGHT LINE BETWEEN THE TWO THRESHOLDS.
       0500-COMPUTE-GEO-SIMILARITY.
           IF WS-DISTANCE-KM NOT > GS-NEAR-KM
              MOVE 1.0000                  TO GS-SIMILARITY
              GO TO 0500-EXIT
           END-IF.
      *
           IF WS-DISTANCE-KM NOT < GS-FAR-KM
              MOVE ZERO                    TO GS-SIMILARITY
              GO TO 0500-EXIT
           END-IF.
      *
           COMPUTE GS-SIMILARITY ROUNDED =
                   1 - ((WS-DISTANCE-KM - GS-NEAR-KM) /
                        (GS-FAR-KM - GS-NEAR-KM)).
       0500-EXIT.
           EXIT.
      *
      * MACLAURIN SERIES FOR COSINE, RANGE-REDUCED TO -PI THRU PI
      * FIRST SO THE SERIES CONVERGES IN A FIXED NUMBER OF TERMS.
       1000-COMPUTE-COSINE.
           PERFORM 1200-REDUCE-ANGLE-RANGE THRU 1200-EXIT.
      *
           MOVE 1.0                        TO WS-SERIES-RESULT
                                               WS-SERIES-TERM.
           MOVE 0                          TO WS-SERIES-TERM-NUM.
       1010-COSINE-TERM-LOOP.
           ADD 1                           TO WS-SERIES-TERM-NUM.
           IF WS-SERIES-TERM-NUM > 12
              GO TO 1000-EXIT
           END-IF.
      *
           COMPUTE WS-SERIES-DENOM =
                   (2 * WS-SERIES-TERM-NUM - 1) * (2 * WS-SERIES-TERM-NUM).
           COMPUTE WS-SERIES-TERM =
                   WS-SERIES-TERM * WS-SERIES-ANGLE * WS-SERIES-ANGLE
                   * -1 / WS-SERIES-DENOM.
           ADD WS-SERIES-TERM              TO WS-SERIES-RESULT.
           GO TO 1010-COSINE-TERM-LOOP.
       1000-EXIT.
           EXIT.
      *
      * MACLAURIN SERIES FOR SINE - SAME RANGE REDUCTION, SAME TERM
      * COUNT.
       1100-COMPUTE-SINE.
           PERFORM 1200-REDUCE-ANGLE-RANGE THRU 1200-EXIT.
      *
           MOVE WS-SERIES-ANGLE            TO WS-SERIES-RESULT
                                               WS-SERIES-TERM.
           MOVE 1                          TO WS-SERIES-TERM-NUM.
       1110-SINE-TERM-LOOP.
           ADD 1                           TO WS-SERIES-TERM-NUM.
           IF WS-SERIES-TERM-NUM > 12
              GO TO 1100-EXIT
           END-IF.
      *
           COMPUTE WS-SERIES-DENOM =
                   (2 * WS-SERIES-TERM-NUM - 2) * (2 * WS-SERIES-TERM-NUM - 1).
           COMPUTE WS-SERIES-TERM =
                   WS-SERIES-TERM * WS-SERIES-ANGLE * WS-SERIES-ANGLE
                   * -1 / WS-SERIES-DENOM.
           ADD WS-SERIES-TERM              TO WS-SERIES-RESULT.
           GO TO 1110-SINE-TERM-LOOP.
       1100-EXIT.
           EXIT.
      *
      * BRINGS WS-SERIES-ANGLE INTO -PI THRU PI BY REPEATED ADD/
      * SUBTRACT OF A FULL TURN - THE DELTA-LONGITUDE INPUT IS NEVER
      * MORE THAN ONE TURN OUT OF RANGE SO THIS TAKES AT MOST A
      * HANDFUL OF PASSES.
       1200-REDUCE-ANGLE-RANGE.
           IF WS-SERIES-ANGLE NOT > WS-PI AND
              WS-SERIES-ANGLE NOT < (WS-PI * -1)
              GO TO 1200-EXIT
           END-IF.
      *
           IF WS-SERIES-ANGLE > WS-PI
              SUBTRACT WS-TWO-PI           FROM WS-SERIES-ANGLE
           ELSE
              ADD WS-TWO-PI                TO WS-SERIES-ANGLE
           END-IF.
           GO TO 1200-REDUCE-ANGLE-RANGE.
       1200-EXIT.
           EXIT.
      *
      * BABYLONIAN (NEWTON) ITERATION - 8 PASSES IS AMPLE FOR A
      * RADICAND IN THE 0 THRU 2 RANGE THAT THIS PROGRAM EVER SEES.
       1400-COMPUTE-SQUARE-ROOT.
           IF WS-SQRT-RADICAND = ZERO
              MOVE ZERO                    TO WS-SQRT-GUESS
              GO TO 1400-EXIT
           END-IF.
      *
           MOVE WS-SQRT-RADICAND           TO WS-SQRT-GUESS.
           MOVE 0                          TO WS-SQRT-ITER-CTR.
       1410-SQRT-ITERATION-LOOP.
           ADD 1                           TO WS-SQRT-ITER-CTR.
           IF WS-SQRT-ITER-CTR > 8
              GO TO 1400-EXIT
           END-IF.
      *
           COMPUTE WS-SQRT-NEXT-GUESS =
                   (WS-SQRT-GUESS + (WS-SQRT-RADICAND / WS-SQRT-GUESS))
                   / 2.
           MOVE WS-SQRT-NEXT-GUESS         TO WS-SQRT-GUESS.
           GO TO 1410-SQRT-ITERATION-LOOP.
       1400-EXIT.
           EXIT.
      *
      * ARCCOS(X) = 2 * ARCTAN(SQRT((1-X)/(1+X))) - CHOSEN OVER A
      * DIRECT NEWTON'S-METHOD ARCCOS BECAUSE THAT FORM OSCILLATES
      * WHEN X IS NEAR 1, WHICH IS EXACTLY THE NEAR-DUPLICATE CASE
      * THIS PROGRAM SPENDS MOST OF ITS TIME ON.
       1300-COMPUTE-ARCCOS.
           COMPUTE WS-ARCCOS-RATIO =
                   (1 - WS-ARCCOS-X) / (1 + WS-ARCCOS-X).
      *
           MOVE WS-ARCCOS-RATIO             TO WS-SQRT-RADICAND.
           PERFORM 1400-COMPUTE-SQUARE-ROOT THRU 1400-EXIT.
           MOVE WS-SQRT-GUESS                TO WS-ARCCOS-T.
      *
           PERFORM 1310-COMPUTE-ARCTAN THRU 1310-EXIT.
      *
           COMPUTE WS-ARCCOS-RESULT = 2 * WS-ARCTAN-RESULT.
       1300-EXIT.
           EXIT.
      *
      * ARCTAN SERIES ONLY CONVERGES FOR |T| <= 1 - FOR A LARGER
      * ARGUMENT USE ARCTAN(T) = PI/2 - ARCTAN(1/T) FIRST.
       1310-COMPUTE-ARCTAN.
           MOVE 'N'                         TO WS-ARCCOS-RECIPROCAL-SW.
      *
           IF WS-ARCCOS-T > 1
              DIVIDE WS-ARCCOS-T INTO 1 GIVING WS-ARCCOS-T
              SET WS-USED-RECIPROCAL-FORM  TO TRUE
           END-IF.
      *
           MOVE WS-ARCCOS-T                TO WS-SERIES-RESULT
                                               WS-SERIES-TERM.
           MOVE 0                          TO WS-SERIES-TERM-NUM.
       1311-ARCTAN-TERM-LOOP.
           ADD 1                           TO WS-SERIES-TERM-NUM.
           IF WS-SERIES-TERM-NUM > 50
              GO TO 1310-EXIT
           END-IF.
      *
           COMPUTE WS-SERIES-TERM =
                   WS-SERIES-TERM * WS-ARCCOS-T * WS-ARCCOS-T * -1.
           COMPUTE WS-SERIES-RESULT =
                   WS-SERIES-RESULT +
                   (WS-SERIES-TERM / (2 * WS-SERIES-TERM-NUM + 1)).
           GO TO 1311-ARCTAN-TERM-LOOP.
       1310-EXIT.
           IF WS-USED-RECIPROCAL-FORM
              COMPUTE WS-ARCTAN-RESULT =
                      WS-HALF-PI - WS-SERIES-RESULT
           ELSE
              MOVE WS-SERIES-RESULT        TO WS-ARCTAN-RESULT
           END-IF.
           EXIT.
