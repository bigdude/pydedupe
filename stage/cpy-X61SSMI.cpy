* **++ X61SSMI - STRING-SIM LINKAGE, CALLER-SUPPLIED INPUT
*
* SS-MAXDIFF IS THE LENIENCY FACTOR (0 EXCLUSIVE THROUGH 1 INCLUSIVE) -
* THE CALLER PICKS IT PER FIELD (TIGHTER FOR PHONE, LOOSER FOR NAME).
*    1999-03-22 RAG  TKT#4588  ORIGINAL LINKAGE FOR THE STRING MATCHER.
 01  SS-INPUT-AREA.
     05  SS-STRING-1                 PIC X(60).
     05  SS-STRING-2                 PIC X(60).
     05  SS-MAXDIFF                  PIC 9V9(4).
