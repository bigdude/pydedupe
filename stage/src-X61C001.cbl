 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61C001.
       AUTHOR.        R A GRECO.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1999-06-08.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61C001 - SET-COMPARATOR - BEST-MATCH AVERAGE OVER TWO SETS
      * MI2457.PSPS.CUSTMTCH.SETCMP
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1999-06-08 RAG  TKT#4712  ORIGINAL PROGRAM - FOR MULTI-
      *                              VALUED FIELDS (ALIASES, PRIOR
      *                              ADDRESSES) WHERE A STRAIGHT
      *                              STRING-SIM DOES NOT APPLY.
      *    1999-06-21 RAG  TKT#4712  FLOOR EACH PER-VALUE BEST AT
      *                              ZERO BEFORE SUMMING - A STRING-SIM
      *                              MISS WAS DRAGGING THE WHOLE
      *                              AVERAGE NEGATIVE.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS IN THIS PROGRAM, NO CHANGE
      *                              REQUIRED.  SIGNED OFF.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      **
       WORKING-STORAGE SECTION.
      *
       01  WS-LITERALS.
           05  CC-STRING-SIM-ROUTINE       PIC X(08) VALUE 'X61S001'.
      *
       01  WS-COMPARE-WORK.
           05  WS-SMALLER-TOT              PIC 9(4)  COMP VALUE ZERO.
           05  WS-SMALLER-TOT-X REDEFINES WS-SMALLER-TOT
                                           PIC 9(4).
           05  WS-LARGER-TOT               PIC 9(4)  COMP VALUE ZERO.
           05  WS-LARGER-TOT-X REDEFINES WS-LARGER-TOT
                                           PIC 9(4).
           05  WS-SET-SELECT-SW            PIC X(01) VALUE SPACE.
               88  WS-SET-1-IS-SMALLER         VALUE '1'.
               88  WS-SET-2-IS-SMALLER         VALUE '2'.
           05  WS-OUTER-IDX                PIC 9(4)  COMP VALUE ZERO.
           05  WS-OUTER-IDX-X REDEFINES WS-OUTER-IDX
                                           PIC 9(4).
           05  WS-INNER-IDX                PIC 9(4)  COMP VALUE ZERO.
           05  WS-BEST-FOR-VALUE           PIC S9(1)V9(4) VALUE ZERO.
           05  WS-SUM-OF-BEST              PIC S9(4)V9(4) VALUE ZERO.
      *
       01  WS-SMALLER-VALUE                PIC X(60) VALUE SPACES.
       01  WS-LARGER-VALUE                 PIC X(60) VALUE SPACES.
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
       COPY X61SETI.
       COPY X61SETO.
       COPY X61SSMI.
       COPY X61SSMO.
      **
       PROCEDURE DIVISION USING ST-INPUT-AREA ST-OUTPUT-AREA.
      *
       0100-MAIN-LOGIC.
           MOVE ZERO                       TO ST-SIMILARITY.
           SET ST-NOT-MISSING              TO TRUE.
      *
           IF ST-SET-1-TOT = ZERO OR ST-SET-2-TOT = ZERO
              SET ST-IS-MISSING            TO TRUE
              GO TO 0100-EXIT
           END-IF.
      *
           PERFORM 0200-PICK-SMALLER-SET THRU 0200-EXIT.
           PERFORM 0300-SUM-BEST-MATCHES THRU 0300-EXIT.
      *
           COMPUTE ST-SIMILARITY ROUNDED =
                   WS-SUM-OF-BEST / WS-SMALLER-TOT.
       0100-EXIT.
           GOBACK.
      *
      * THE SMALLER SET DRIVES THE OUTER LOOP - THE DIVISOR IN THE
      * FINAL AVERAGE IS ALWAYS THE SMALLER SET'S SIZE.
       0200-PICK-SMALLER-SET.
           IF ST-SET-1-TOT NOT > ST-SET-2-TOT
              MOVE ST-SET-1-TOT            TO WS-SMALLER-TOT
              MOVE ST-SET-2-TOT            TO WS-LARGER-TOT
              SET WS-SET-1-IS-SMALLER      TO TRUE
           ELSE
              MOVE ST-SET-2-TOT            TO WS-SMALLER-TOT
              MOVE ST-SET-1-TOT            TO WS-LARGER-TOT
              SET WS-SET-2-IS-SMALLER      TO TRUE
           END-IF.
       0200-EXIT.
           EXIT.
      *
       0300-SUM-BEST-MATCHES.
           MOVE ZERO                       TO WS-SUM-OF-BEST.
           MOVE 1                          TO WS-OUTER-IDX.
       0310-OUTER-LOOP.
           IF WS-OUTER-IDX > WS-SMALLER-TOT
              GO TO 0300-EXIT
           END-IF.
      *
           IF WS-SET-1-IS-SMALLER
              MOVE ST-SET-1-TEXT (WS-OUTER-IDX) TO WS-SMALLER-VALUE
           ELSE
              MOVE ST-SET-2-TEXT (WS-OUTER-IDX) TO WS-SMALLER-VALUE
           END-IF.
      *
           MOVE ZERO                       TO WS-BEST-FOR-VALUE.
           MOVE 1                          TO WS-INNER-IDX.
       0320-INNER-LOOP.
           IF WS-INNER-IDX > WS-LARGER-TOT
              GO TO 0330-INNER-DONE
           END-IF.
      *
           IF WS-SET-1-IS-SMALLER
              MOVE ST-SET-2-TEXT (WS-INNER-IDX) TO WS-LARGER-VALUE
           ELSE
              MOVE ST-SET-1-TEXT (WS-INNER-IDX) TO WS-LARGER-VALUE
           END-IF.
      *
           PERFORM 0400-CALL-STRING-SIM THRU 0400-EXIT.
      *
           IF SS-NOT-MISSING
              IF SS-SIMILARITY > WS-BEST-FOR-VALUE
                 MOVE SS-SIMILARITY        TO WS-BEST-FOR-VALUE
              END-IF
           END-IF.
      *
           ADD 1                           TO WS-INNER-IDX.
           GO TO 0320-INNER-LOOP.
       0330-INNER-DONE.
           ADD WS-BEST-FOR-VALUE           TO WS-SUM-OF-BEST.
      *
           ADD 1                           TO WS-OUTER-IDX.
           GO TO 0310-OUTER-LOOP.
       0300-EXIT.
           EXIT.
      *
       0400-CALL-STRING-SIM.
           MOVE WS-SMALLER-VALUE           TO SS-STRING-1.
           MOVE WS-LARGER-VALUE            TO SS-STRING-2.
           MOVE ST-MAXDIFF                 TO SS-MAXDIFF.
      *
           CALL CC-STRING-SIM-ROUTINE USING SS-INPUT-AREA
                                             SS-OUTPUT-AREA
              ON EXCEPTION
                 SET SS-IS-MISSING         TO TRUE
           END-CALL.
       0400-EXIT.
           EXIT.
