* **++ X61IDXR - INDEX ENTRY RECORD LAYOUT (ONE BLOCK MEMBERSHIP/LINE)
*
* WRITTEN ONCE PER (KEY, CUSTOMER) PAIR BY X61M001 SO THE BLOCKING CAN
* BE AUDITED WITHOUT RERUNNING THE MATCH STEP.  KEY IS LEFT-JUSTIFIED,
* SPACE PADDED; A BLANK KEY IS NEVER WRITTEN (SEE MAKE-INDEX-KEYS).
*    1998-11-04 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
 01  IDX-REC.
     05  IDX-KEY                     PIC X(20).
     05  IDX-CUST-ID                 PIC X(08).
