* **++ X61CLSR - CLASSIFICATION RESULT OUTPUT RECORD LAYOUT
*
* ONE LINE PER PAIR CLASSIFIED BY X61M002, REGARDLESS OF WHICH
* CLASSIFIER RAN (CR-CLASS/CR-SCORE CARRY THE SAME MEANING EITHER WAY -
* SEE X61R001 FOR THE RULE ENGINE, X61K001 FOR THE TWO-CENTROID ONE).
* CR-SCORE IS LEFT AT ZERO FOR AN UNCERTAIN PAIR - NO SEPARATE FLAG,
* CR-CLASS = 'U' IS THE ONLY SIGNAL.
*    1998-11-12 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
 01  CLASS-REC.
     05  CR-ID-1                     PIC X(08).
     05  CR-ID-2                     PIC X(08).
     05  CR-CLASS                    PIC X(01).
         88  CR-IS-MATCH                 VALUE 'M'.
         88  CR-IS-NON-MATCH             VALUE 'N'.
         88  CR-IS-UNCERTAIN             VALUE 'U'.
     05  CR-SCORE                    PIC S9(1)V9(4).
     05  FILLER                      PIC X(03).
