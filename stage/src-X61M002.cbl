 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61M002.
       AUTHOR.        R A GRECO.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1998-11-12.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61M002 - CLASSIFY - DECIDE MATCH/NON-MATCH/UNCERTAIN PER PAIR
      * MI2457.PSPS.CUSTMTCH.CLASSIFY
      *----------------------------------------------------------------
      * READS THE SORTED WEIGHTS FILE X61M001 LEFT BEHIND, LOADS IT
      * WHOLESALE INTO THE SAME IN-CORE VECTOR TABLE LAYOUT (CPY
      * X61VTAB), RUNS EITHER THE RULE ENGINE (X61R001, ONE CALL PER
      * VECTOR) OR THE KMEANS ENGINE (X61K001, ONE CALL FOR THE WHOLE
      * TABLE) PER THE RUN CARD, WRITES CLASS-FILE AND APPENDS THE
      * CLASSIFICATION TOTALS LINE TO THE RUN REPORT X61M001 STARTED.
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1998-11-12 RAG  TKT#4471  ORIGINAL PROGRAM FOR THE MATCH-KEY
      *                              PILOT - RULE ENGINE ONLY, NO RUN
      *                              CARD YET (HARD-CODED TO 'R').
      *    1999-07-14 RAG  TKT#4790  ADDED THE RUN CARD AND THE KMEANS
      *                              PATH NOW THAT X61K001 EXISTS - SEE
      *                              X61CSEL FOR THE SWITCH AND X61RCRD
      *                              FOR THE CARD LAYOUT.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS READ OR WRITTEN BY THIS
      *                              PROGRAM.  SIGNED OFF.
      *    2003-06-02 DMN  TKT#6690  RECOMPILED AGAINST THE WIDENED
      *                              WEIGHT-REC (40 BYTES) - NO LOGIC
      *                              CHANGE, LAYOUT COMES IN ON THE
      *                              COPYBOOK.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RUN-CARD-FILE         ASSIGN TO RUNCARD
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS RUNCRD-FS.
           SELECT WEIGHTS-FILE          ASSIGN TO WGTFILE
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS WGTFILE-FS.
           SELECT CLASS-FILE            ASSIGN TO CLSFILE
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS CLSFILE-FS.
           SELECT REPORT-FILE           ASSIGN TO RPTFILE
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS RPTFILE-FS.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      *
       FD  RUN-CARD-FILE.
       COPY X61RCRD.
      *
       FD  WEIGHTS-FILE.
       COPY X61WGTR.
      *
       FD  CLASS-FILE.
       COPY X61CLSR.
      *
       FD  REPORT-FILE
           RECORD CONTAINS 132 CHARACTERS.
       COPY X61RPTL.
      *
       WORKING-STORAGE SECTION.
      *
       01  WS-FILE-STATUSES.
           05  RUNCRD-FS                   PIC X(02) VALUE '00'.
           05  WGTFILE-FS                  PIC X(02) VALUE '00'.
           05  CLSFILE-FS                  PIC X(02) VALUE '00'.
           05  RPTFILE-FS                  PIC X(02) VALUE '00'.
      *
       01  WS-LITERALS.
           05  CC-RULE-ROUTINE             PIC X(08) VALUE 'X61R001'.
           05  CC-KMEANS-ROUTINE           PIC X(08) VALUE 'X61K001'.
           05  WS-RUN-ID                   PIC X(08) VALUE 'X61M002'.
      *
       01  WS-EOF-SWITCHES.
           05  WS-WEIGHTS-EOF-SW           PIC X(01) VALUE 'N'.
               88  WS-WEIGHTS-AT-EOF           VALUE 'Y'.
      *
      * CLASSIFIER SELECT SWITCH AND THE SHARED VECTOR TABLE.
       COPY X61CSEL.
       COPY X61VTAB.
      *
       01  WS-WORK-COUNTERS.
           05  WS-VEC-PTR                  PIC 9(9) COMP VALUE ZERO.
           05  WS-VEC-PTR-X REDEFINES WS-VEC-PTR
                                           PIC 9(9).
      *
       01  WS-CLASS-STATS.
           05  WS-CLS-COMPARED             PIC 9(9) COMP VALUE ZERO.
           05  WS-CLS-COMPARED-X REDEFINES WS-CLS-COMPARED
                                           PIC 9(9).
           05  WS-CLS-MATCHED              PIC 9(9) COMP VALUE ZERO.
           05  WS-CLS-MATCHED-X REDEFINES WS-CLS-MATCHED
                                           PIC 9(9).
           05  WS-CLS-NONMATCH             PIC 9(9) COMP VALUE ZERO.
           05  WS-CLS-UNCERTAIN            PIC 9(9) COMP VALUE ZERO.
      *
       01  WS-CALL-AREAS.
           COPY X61RULI.
           COPY X61RULO.
           COPY X61KMNO.
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
      **
       PROCEDURE DIVISION.
      *
       0100-MAIN-LOGIC.
           PERFORM 1000-OPEN-FILES          THRU 1000-EXIT.
           PERFORM 1500-READ-RUN-CARD       THRU 1500-EXIT.
           PERFORM 2000-LOAD-WEIGHTS-FILE   THRU 2000-EXIT.
           PERFORM 3000-CLASSIFY-VECTORS    THRU 3000-EXIT.
           PERFORM 4000-WRITE-CLASS-FILE    THRU 4000-EXIT.
           PERFORM 5000-WRITE-REPORT-PART2  THRU 5000-EXIT.
           PERFORM 6000-CLOSE-FILES         THRU 6000-EXIT.
      *
           GOBACK.
      *
       1000-OPEN-FILES.
           OPEN INPUT  RUN-CARD-FILE.
           OPEN INPUT  WEIGHTS-FILE.
           OPEN OUTPUT CLASS-FILE.
           OPEN EXTEND REPORT-FILE.
       1000-EXIT.
           EXIT.
      *
      * A MISSING OR BLANK RUN CARD DEFAULTS TO THE RULE ENGINE - THE
      * PILOT SHIPPED WITH NO KMEANS OPTION AT ALL (SEE TKT#4471 ABOVE).
       1500-READ-RUN-CARD.
           MOVE 'R'                        TO WS-CLASSIFIER-MODE.
           READ RUN-CARD-FILE
              AT END
                 CONTINUE
              NOT AT END
                 IF RC-CLASSIFIER-MODE = 'R' OR RC-CLASSIFIER-MODE = 'K'
                    MOVE RC-CLASSIFIER-MODE TO WS-CLASSIFIER-MODE
                 END-IF
           END-READ.
           CLOSE RUN-CARD-FILE.
       1500-EXIT.
           EXIT.
      *
      * LOAD THE SORTED WEIGHTS FILE INTO WS-VECTOR-TABLE.  CLASS AND
      * SCORE START OUT BLANK/ZERO - ONE OF THE TWO ENGINES BELOW FILLS
      * THEM IN FOR EVERY ENTRY.
       2000-LOAD-WEIGHTS-FILE.
           READ WEIGHTS-FILE
              AT END SET WS-WEIGHTS-AT-EOF TO TRUE
           END-READ.
       2010-LOAD-LOOP.
           IF WS-WEIGHTS-AT-EOF
              GO TO 2000-EXIT
           END-IF.
      *
           PERFORM 2100-CHECK-TABLE-CAPACITY THRU 2100-EXIT.
      *
           ADD 1                           TO WS-VEC-TOT.
           MOVE WR-ID-1        TO WS-VEC-ID-1        (WS-VEC-TOT).
           MOVE WR-ID-2        TO WS-VEC-ID-2        (WS-VEC-TOT).
           MOVE WR-SIM-NAME    TO WS-VEC-SIM-NAME    (WS-VEC-TOT).
           MOVE WR-SIM-PHONE   TO WS-VEC-SIM-PHONE   (WS-VEC-TOT).
           MOVE WR-SIM-GEO     TO WS-VEC-SIM-GEO     (WS-VEC-TOT).
           MOVE WR-MISS-NAME   TO WS-VEC-MISS-NAME   (WS-VEC-TOT).
           MOVE WR-MISS-PHONE  TO WS-VEC-MISS-PHONE  (WS-VEC-TOT).
           MOVE WR-MISS-GEO    TO WS-VEC-MISS-GEO    (WS-VEC-TOT).
           MOVE SPACE          TO WS-VEC-CLASS       (WS-VEC-TOT).
           MOVE ZERO           TO WS-VEC-SCORE       (WS-VEC-TOT).
      *
           READ WEIGHTS-FILE
              AT END SET WS-WEIGHTS-AT-EOF TO TRUE
           END-READ.
           GO TO 2010-LOAD-LOOP.
       2000-EXIT.
           EXIT.
      *
      * THE VECTOR TABLE CEILING IS 50000 ENTRIES (SEE X61VTAB) - A
      * BIGGER WEIGHTS FILE ABENDS THE RUN RATHER THAN SILENTLY
      * TRUNCATE IT, THE SAME POLICY X61M001 USES FOR THE CUSTOMER TABLE.
       2100-CHECK-TABLE-CAPACITY.
           IF WS-VEC-TOT NOT < 50000
              DISPLAY 'X61M002 ABEND - VECTOR TABLE FULL AT 50000'
              DISPLAY 'X61M002 RAISE THE X61VTAB OCCURS CEILING'
              MOVE 16                      TO RETURN-CODE
              STOP RUN
           END-IF.
       2100-EXIT.
           EXIT.
      *
       3000-CLASSIFY-VECTORS.
           IF RULE-CLASSIFIER-SELECTED
              PERFORM 3100-CLASSIFY-BY-RULE   THRU 3100-EXIT
           ELSE
              PERFORM 3200-CLASSIFY-BY-KMEANS THRU 3200-EXIT
           END-IF.
       3000-EXIT.
           EXIT.
      *
      * ONE CALL TO X61R001 PER VECTOR - THE RULE ENGINE HAS NO STATE
      * ACROSS CALLS.
       3100-CLASSIFY-BY-RULE.
           MOVE 1                          TO WS-VEC-PTR.
       3110-RULE-LOOP.
           IF WS-VEC-PTR > WS-VEC-TOT
              GO TO 3100-EXIT
           END-IF.
      *
           MOVE WS-VEC-SIM-NAME  (WS-VEC-PTR) TO RU-SIM-NAME.
           MOVE WS-VEC-SIM-PHONE (WS-VEC-PTR) TO RU-SIM-PHONE.
           MOVE WS-VEC-SIM-GEO   (WS-VEC-PTR) TO RU-SIM-GEO.
           MOVE WS-VEC-MISS-NAME (WS-VEC-PTR) TO RU-MISS-NAME.
           MOVE WS-VEC-MISS-PHONE(WS-VEC-PTR) TO RU-MISS-PHONE.
           MOVE WS-VEC-MISS-GEO  (WS-VEC-PTR) TO RU-MISS-GEO.
      *
           CALL CC-RULE-ROUTINE USING RU-INPUT-AREA RU-OUTPUT-AREA.
      *
           MOVE RU-CLASS                   TO WS-VEC-CLASS (WS-VEC-PTR).
           MOVE RU-SCORE                   TO WS-VEC-SCORE (WS-VEC-PTR).
      *
           ADD 1                           TO WS-VEC-PTR.
           GO TO 3110-RULE-LOOP.
       3100-EXIT.
           EXIT.
      *
      * ONE CALL FOR THE WHOLE TABLE - X61K001 WALKS WS-VECTOR-TABLE
      * ITSELF AND FILLS IN WS-VEC-CLASS/WS-VEC-SCORE FOR EVERY ENTRY.
       3200-CLASSIFY-BY-KMEANS.
           CALL CC-KMEANS-ROUTINE USING WS-VECTOR-TABLE KM-OUTPUT-AREA.
       3200-EXIT.
           EXIT.
      *
      * WRITE ONE CLASS-REC PER VECTOR AND ROLL THE CLASSIFICATION
      * TOTALS THAT GO ON THE REPORT.
       4000-WRITE-CLASS-FILE.
           MOVE 1                          TO WS-VEC-PTR.
       4010-WRITE-LOOP.
           IF WS-VEC-PTR > WS-VEC-TOT
              GO TO 4000-EXIT
           END-IF.
      *
           MOVE SPACES                     TO CLASS-REC.
           MOVE WS-VEC-ID-1    (WS-VEC-PTR) TO CR-ID-1.
           MOVE WS-VEC-ID-2    (WS-VEC-PTR) TO CR-ID-2.
           MOVE WS-VEC-CLASS   (WS-VEC-PTR) TO CR-CLASS.
           MOVE WS-VEC-SCORE   (WS-VEC-PTR) TO CR-SCORE.
           WRITE CLASS-REC.
      *
           ADD 1                           TO WS-CLS-COMPARED.
           EVALUATE TRUE
              WHEN CR-IS-MATCH
                 ADD 1                     TO WS-CLS-MATCHED
              WHEN CR-IS-NON-MATCH
                 ADD 1                     TO WS-CLS-NONMATCH
              WHEN CR-IS-UNCERTAIN
                 ADD 1                     TO WS-CLS-UNCERTAIN
           END-EVALUATE.
      *
           ADD 1                           TO WS-VEC-PTR.
           GO TO 4010-WRITE-LOOP.
       4000-EXIT.
           EXIT.
      *
      * THE CLASSIFICATION TOTALS LINE - THE ONLY LINE THIS PROGRAM
      * ADDS TO THE RUN REPORT X61M001 STARTED (SEE X61RPTL).
       5000-WRITE-REPORT-PART2.
           MOVE WS-CLS-COMPARED            TO RPT-CLASS-COMPARED.
           MOVE WS-CLS-MATCHED             TO RPT-CLASS-MATCHED.
           MOVE WS-CLS-NONMATCH            TO RPT-CLASS-NONMATCH.
           MOVE WS-CLS-UNCERTAIN           TO RPT-CLASS-UNCERTAIN.
           WRITE WS-RPT-CLASS-LINE.
       5000-EXIT.
           EXIT.
      *
       6000-CLOSE-FILES.
           CLOSE WEIGHTS-FILE.
           CLOSE CLASS-FILE.
           CLOSE REPORT-FILE.
       6000-EXIT.
           EXIT.
