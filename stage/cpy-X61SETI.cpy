* **++ X61SETI - SET-COMPARATOR LINKAGE, CALLER-SUPPLIED INPUT
*
* BOTH SETS ARE ALREADY ENCODED BY THE CALLER (X61E001) - X61C001 ONLY
* COMPARES, IT DOES NOT NORMALIZE.  AN EMPTY SET IS -TOT EQUAL ZERO.
*    1999-06-08 RAG  TKT#4712  ORIGINAL LINKAGE FOR THE SET COMPARATOR.
 01  ST-INPUT-AREA.
     05  ST-MAXDIFF                  PIC 9V9(4).
     05  ST-SET-1-TOT                PIC 9(4) COMP.
     05  ST-SET-1-VALUE OCCURS 0 TO 50 TIMES
                        DEPENDING ON ST-SET-1-TOT
                        INDEXED BY ST-SET-1-IDX.
         10  ST-SET-1-TEXT               PIC X(60).
     05  ST-SET-2-TOT                PIC 9(4) COMP.
     05  ST-SET-2-VALUE OCCURS 0 TO 50 TIMES
                        DEPENDING ON ST-SET-2-TOT
                        INDEXED BY ST-SET-2-IDX.
         10  ST-SET-2-TEXT               PIC X(60).
