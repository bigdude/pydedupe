* **++ X61RPTL - RUN REPORT PRINT LINE LAYOUTS (132-COLUMN PRINTER)
*
* FOUR LINE TYPES ON THE ONE REPORT DATASET - HEADING, ONE PER INDEX,
* THE CLASSIFICATION TOTALS LINE, AND THE CONTROL TOTALS LINE.  X61M001
* WRITES THE HEADING, THE INDEX LINES AND THE FIRST HALF OF CONTROL
* TOTALS; X61M002 OPENS THE SAME DATASET EXTEND AND ADDS THE
* CLASSIFICATION TOTALS AND ITS OWN CONTROL TOTALS LINE.
*    1999-07-14 RAG  TKT#4790  ORIGINAL REPORT LAYOUT, LIFTED FROM THE
*                              OLD VENDOR-PAYMENT PRINT CHAIN FORMAT.
 01  WS-RPT-HEADING-LINE.
     05  FILLER                      PIC X(05)  VALUE SPACES.
     05  FILLER                      PIC X(32)
                  VALUE 'X61 CUSTOMER MATCH - RUN REPORT'.
     05  FILLER                      PIC X(10)  VALUE SPACES.
     05  FILLER                      PIC X(08)  VALUE 'RUN-ID: '.
     05  RPT-RUN-ID                  PIC X(08).
     05  FILLER                      PIC X(10)  VALUE SPACES.
     05  FILLER                      PIC X(06)  VALUE 'PAGE: '.
     05  RPT-PAGE-NO                 PIC ZZ9.
     05  FILLER                      PIC X(48)  VALUE SPACES.
*
 01  WS-RPT-INDEX-LINE.
     05  FILLER                      PIC X(05)  VALUE SPACES.
     05  FILLER                      PIC X(07)  VALUE 'INDEX: '.
     05  RPT-INDEX-NAME               PIC X(20).
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(06)  VALUE 'KEYS: '.
     05  RPT-INDEX-KEYS               PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(06)  VALUE 'RECS: '.
     05  RPT-INDEX-RECS               PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(10)  VALUE 'MAXBLOCK: '.
     05  RPT-INDEX-MAXBLK             PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(09)  VALUE 'AVGBLOCK: '.
     05  RPT-INDEX-AVGBLK             PIC Z9.99.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(06)  VALUE 'COMPS: '.
     05  RPT-INDEX-COMPARES           PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(10)  VALUE SPACES.
*
 01  WS-RPT-CLASS-LINE.
     05  FILLER                      PIC X(05)  VALUE SPACES.
     05  FILLER                      PIC X(23)
                  VALUE 'CLASSIFICATION TOTALS: '.
     05  FILLER                      PIC X(09)  VALUE 'COMPARED: '.
     05  RPT-CLASS-COMPARED           PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(09)  VALUE 'MATCHED: '.
     05  RPT-CLASS-MATCHED            PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(13)  VALUE 'NON-MATCHED: '.
     05  RPT-CLASS-NONMATCH           PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(11)  VALUE 'UNCERTAIN: '.
     05  RPT-CLASS-UNCERTAIN          PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(08)  VALUE SPACES.
*
 01  WS-RPT-CONTROL-LINE.
     05  FILLER                      PIC X(05)  VALUE SPACES.
     05  FILLER                      PIC X(16)  VALUE 'CONTROL TOTALS: '.
     05  FILLER                      PIC X(14)  VALUE 'RECORDS READ: '.
     05  RPT-CTL-RECS-READ            PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(17)  VALUE 'RECORDS INDEXED: '.
     05  RPT-CTL-RECS-INDEXED         PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(02)  VALUE SPACES.
     05  FILLER                      PIC X(15)  VALUE 'PAIRS WRITTEN: '.
     05  RPT-CTL-PAIRS-WRITTEN        PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                      PIC X(25)  VALUE SPACES.
