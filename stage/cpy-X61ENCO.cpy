* **++ X61ENCO - ENCODERS LINKAGE, RETURNED RESULT
*
*    1999-05-11 RAG  TKT#4650  ORIGINAL LINKAGE FOR THE ENCODER ROUTINE.
 01  EN-OUTPUT-AREA.
     05  EN-OUTPUT-TEXT                  PIC X(60).
