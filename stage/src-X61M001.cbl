 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61M001.
       AUTHOR.        R A GRECO.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1998-11-04.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61M001 - INDEXER - BLOCK, COUNT, COMPARE THE CUSTOMER EXTRACT
      * MI2457.PSPS.CUSTMTCH.INDEXER
      *----------------------------------------------------------------
      * THIS STEP READS THE CUSTOMER EXTRACT ONCE, BUILDS A NAME-WORD
      * INDEX AND A PHONE-DIGITS INDEX OVER IT IN CORE, COUNTS WHAT A
      * FULL COMPARE WOULD HAVE COST, THEN RUNS THE BLOCKED COMPARE AND
      * WRITES THE INDEX, WEIGHTS AND FIRST HALF OF THE RUN REPORT.
      * X61M002 PICKS UP THE WEIGHTS FILE FROM HERE AND CLASSIFIES.
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1998-11-04 RAG  TKT#4471  ORIGINAL PROGRAM FOR THE MATCH-KEY
      *                              PILOT - ONE CUSTOMER EXTRACT, TWO
      *                              INDEXES (NAME FIRST WORD, PHONE
      *                              DIGITS), BLOCKED COMPARE IN CORE.
      *    1998-12-02 RAG  TKT#4501  A RECORD WITH A BLANK NAME OR
      *                              PHONE WAS GETTING A ONE-CHARACTER
      *                              KEY INSTEAD OF BEING SKIPPED - KEY
      *                              LENGTH ZERO NOW TESTED EXPLICITLY.
      *    1999-02-08 RAG  TKT#4598  BLOCKED COMPARE NOW CHECKS THE
      *                              VECTOR TABLE BEFORE RE-COMPARING A
      *                              PAIR UNDER THE PHONE INDEX THAT
      *                              WAS ALREADY COMPARED UNDER THE
      *                              NAME INDEX - SEE FIND-DUP-PAIR.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS READ OR WRITTEN BY THIS
      *                              PROGRAM.  SIGNED OFF.
      *    2000-03-14 RAG  TKT#4625  SCORE-AND-STORE-PAIR WAS REUSING
      *                              THE BLOCK-MEMBER LOOP POINTERS
      *                              (OUTER/INNER) TO ADDRESS THE LOW
      *                              AND HIGH CUSTOMER ROWS, CLOBBERING
      *                              THE OUTER LOOP ON RETURN - ADDED
      *                              WS-LOW-CUST-PTR/WS-HIGH-CUST-PTR
      *                              SO THE LOOKUP NO LONGER TOUCHES
      *                              THE LOOP POINTERS.
      *    2001-02-19 JTH  TKT#5108  CUST-EMAIL WIDENED TO 30 BYTES ON
      *                              THE EXTRACT LAYOUT (SEE X61CREC) -
      *                              EMAIL IS NOT KEYED OR COMPARED
      *                              HERE, NO LOGIC CHANGE REQUIRED.
      *    2003-06-02 DMN  TKT#6690  RECOMPILED AGAINST THE WIDENED
      *                              WEIGHT-REC (40 BYTES) FOR THE NEW
      *                              FIXED-BLOCK WEIGHTS DATASET - NO
      *                              LOGIC CHANGE, LAYOUT COMES IN ON
      *                              THE COPYBOOK.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CUSTOMER-FILE         ASSIGN TO CUSTFILE
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS CUSTFILE-FS.
           SELECT INDEX-FILE            ASSIGN TO IDXFILE
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS IDXFILE-FS.
           SELECT PAIR-WORK-FILE        ASSIGN TO PAIRWORK
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS PAIRWK-FS.
           SELECT SORT-WORK             ASSIGN TO SORTWORK.
           SELECT WEIGHTS-FILE          ASSIGN TO WGTFILE
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS WGTFILE-FS.
           SELECT REPORT-FILE           ASSIGN TO RPTFILE
                                         ORGANIZATION IS LINE SEQUENTIAL
                                         FILE STATUS IS RPTFILE-FS.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      *
       FD  CUSTOMER-FILE.
       COPY X61CREC.
      *
       FD  INDEX-FILE.
       COPY X61IDXR.
      *
       FD  PAIR-WORK-FILE.
       COPY X61WGTR REPLACING ==WEIGHT-REC== BY ==PW-REC==
                              ==WR-==        BY ==PW-==.
      *
       SD  SORT-WORK.
       COPY X61WGTR REPLACING ==WEIGHT-REC== BY ==SR-REC==
                              ==WR-==        BY ==SR-==.
      *
       FD  WEIGHTS-FILE.
       COPY X61WGTR.
      *
       FD  REPORT-FILE
           RECORD CONTAINS 132 CHARACTERS.
       COPY X61RPTL.
      *
       WORKING-STORAGE SECTION.
      *
       01  WS-FILE-STATUSES.
           05  CUSTFILE-FS                 PIC X(02) VALUE '00'.
           05  IDXFILE-FS                  PIC X(02) VALUE '00'.
           05  PAIRWK-FS                   PIC X(02) VALUE '00'.
           05  WGTFILE-FS                  PIC X(02) VALUE '00'.
           05  RPTFILE-FS                  PIC X(02) VALUE '00'.
      *
       01  WS-LITERALS.
           05  CC-ENCODER-ROUTINE          PIC X(08) VALUE 'X61E001'.
           05  CC-STRING-SIM-ROUTINE       PIC X(08) VALUE 'X61S001'.
           05  CC-GEO-SIM-ROUTINE          PIC X(08) VALUE 'X61G001'.
           05  WS-RUN-ID                   PIC X(08) VALUE 'X61M001'.
      *
       01  WS-EOF-SWITCHES.
           05  WS-CUSTOMER-EOF-SW          PIC X(01) VALUE 'N'.
               88  WS-CUSTOMER-AT-EOF          VALUE 'Y'.
      *
      * CUSTOMER TABLE AND THE TWO BLOCK-INDEX TABLES.
       COPY X61CTAB.
       COPY X61BTAB REPLACING ==:X:== BY ==NM==.
       COPY X61BTAB REPLACING ==:X:== BY ==PH==.
       COPY X61VTAB.
      *
       01  WS-WORK-COUNTERS.
           05  WS-LOAD-IDX                 PIC 9(9) COMP VALUE ZERO.
           05  WS-LOAD-IDX-X REDEFINES WS-LOAD-IDX
                                           PIC 9(9).
           05  WS-OUTER-PTR                PIC 9(9) COMP VALUE ZERO.
           05  WS-INNER-PTR                PIC 9(9) COMP VALUE ZERO.
           05  WS-BLOCK-PTR                PIC 9(9) COMP VALUE ZERO.
           05  WS-SCAN-PTR                 PIC 9(9) COMP VALUE ZERO.
           05  WS-LOW-CUST-PTR             PIC 9(9) COMP VALUE ZERO.
           05  WS-HIGH-CUST-PTR            PIC 9(9) COMP VALUE ZERO.
           05  WS-FOUND-BLOCK-SW           PIC X(01) VALUE 'N'.
               88  WS-BLOCK-WAS-FOUND          VALUE 'Y'.
           05  WS-FOUND-DUP-SW             PIC X(01) VALUE 'N'.
               88  WS-DUP-PAIR-FOUND           VALUE 'Y'.
      *
       01  WS-KEY-WORK.
           05  WS-NAME-KEY                 PIC X(20) VALUE SPACES.
           05  WS-PHONE-KEY                 PIC X(20) VALUE SPACES.
           05  WS-KEY-LEN                  PIC 9(4)  COMP VALUE ZERO.
           05  WS-KEY-LEN-X REDEFINES WS-KEY-LEN
                                           PIC 9(4).
           05  WS-SCAN-POS                 PIC 9(4)  COMP VALUE ZERO.
      *
       01  WS-ID-PAIR-WORK.
           05  WS-LOW-ID                   PIC X(08) VALUE SPACES.
           05  WS-HIGH-ID                  PIC X(08) VALUE SPACES.
      *
      * INDEX STATISTICS - ONE GROUP PER INDEX (NM, PH).
       01  WS-NM-STATS.
           05  WS-NM-KEY-TOT               PIC 9(9) COMP VALUE ZERO.
           05  WS-NM-RECS-INDEXED          PIC 9(9) COMP VALUE ZERO.
           05  WS-NM-MAXBLK                PIC 9(9) COMP VALUE ZERO.
           05  WS-NM-COMPARES              PIC 9(9) COMP VALUE ZERO.
           05  WS-NM-AVGBLK                PIC 9(3)V9(2) VALUE ZERO.
      *
       01  WS-PH-STATS.
           05  WS-PH-KEY-TOT               PIC 9(9) COMP VALUE ZERO.
           05  WS-PH-RECS-INDEXED          PIC 9(9) COMP VALUE ZERO.
           05  WS-PH-MAXBLK                PIC 9(9) COMP VALUE ZERO.
           05  WS-PH-COMPARES               PIC 9(9) COMP VALUE ZERO.
           05  WS-PH-AVGBLK                PIC 9(3)V9(2) VALUE ZERO.
      *
       01  WS-PAIR-COMPUTE-HOLD            PIC 9(9) COMP VALUE ZERO.
      *
       01  WS-CONTROL-TOTALS.
           05  WS-CTL-RECS-READ            PIC 9(9) COMP VALUE ZERO.
           05  WS-CTL-RECS-READ-X REDEFINES WS-CTL-RECS-READ
                                           PIC 9(9).
           05  WS-CTL-RECS-INDEXED         PIC 9(9) COMP VALUE ZERO.
           05  WS-CTL-PAIRS-WRITTEN        PIC 9(9) COMP VALUE ZERO.
      *
       01  WS-CALL-AREAS.
           COPY X61ENCI.
           COPY X61ENCO.
           COPY X61SSMI.
           COPY X61SSMO.
           COPY X61GSMI.
           COPY X61GSMO.
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
      **
       PROCEDURE DIVISION.
      *
       0100-MAIN-LOGIC.
           PERFORM 1000-OPEN-FILES         THRU 1000-EXIT.
           PERFORM 2000-LOAD-CUSTOMER-FILE THRU 2000-EXIT.
           PERFORM 3000-BUILD-BLOCK-TABLES THRU 3000-EXIT.
           PERFORM 4000-COMPUTE-STATISTICS THRU 4000-EXIT.
           PERFORM 5000-COMPARE-ALL-BLOCKS THRU 5000-EXIT.
           PERFORM 6000-WRITE-WEIGHTS-FILE THRU 6000-EXIT.
           PERFORM 7000-WRITE-REPORT-PART1 THRU 7000-EXIT.
           PERFORM 8000-CLOSE-FILES        THRU 8000-EXIT.
      *
           GOBACK.
      *
       1000-OPEN-FILES.
           OPEN INPUT  CUSTOMER-FILE.
           OPEN OUTPUT INDEX-FILE.
           OPEN OUTPUT PAIR-WORK-FILE.
           OPEN OUTPUT REPORT-FILE.
       1000-EXIT.
           EXIT.
      *
      * LOAD THE WHOLE EXTRACT INTO WS-CUSTOMER-TABLE.  ABEND IF THE
      * EXTRACT IS BIGGER THAN THE TABLE CEILING - SEE X61CTAB.
       2000-LOAD-CUSTOMER-FILE.
           READ CUSTOMER-FILE
              AT END SET WS-CUSTOMER-AT-EOF TO TRUE
           END-READ.
       2010-LOAD-LOOP.
           IF WS-CUSTOMER-AT-EOF
              GO TO 2000-EXIT
           END-IF.
      *
           ADD 1                           TO WS-CTL-RECS-READ.
           PERFORM 2100-CHECK-TABLE-CAPACITY THRU 2100-EXIT.
      *
           ADD 1                           TO WS-CUST-TOT.
           MOVE CUST-ID    TO WS-CUST-ID    (WS-CUST-TOT).
           MOVE CUST-NAME  TO WS-CUST-NAME  (WS-CUST-TOT).
           MOVE CUST-PHONE TO WS-CUST-PHONE (WS-CUST-TOT).
           MOVE CUST-EMAIL TO WS-CUST-EMAIL (WS-CUST-TOT).
           MOVE CUST-LAT-AREA TO WS-CUST-LAT-AREA (WS-CUST-TOT).
           MOVE CUST-LON-AREA TO WS-CUST-LON-AREA (WS-CUST-TOT).
      *
           READ CUSTOMER-FILE
              AT END SET WS-CUSTOMER-AT-EOF TO TRUE
           END-READ.
           GO TO 2010-LOAD-LOOP.
       2000-EXIT.
           EXIT.
      *
      * THE TABLE CEILING IS 5000 ENTRIES (SEE X61CTAB) - A BIGGER
      * EXTRACT ABENDS THE RUN RATHER THAN SILENTLY TRUNCATE IT.
       2100-CHECK-TABLE-CAPACITY.
           IF WS-CUST-TOT NOT < 5000
              DISPLAY 'X61M001 ABEND - CUSTOMER TABLE FULL AT 5000'
              DISPLAY 'X61M001 RAISE THE X61CTAB OCCURS CEILING'
              MOVE 16                      TO RETURN-CODE
              STOP RUN
           END-IF.
       2100-EXIT.
           EXIT.
      *
      * BUILD THE NAME-WORD INDEX AND THE PHONE-DIGITS INDEX OVER THE
      * CUSTOMER TABLE, WRITING ONE IDX-REC PER (KEY, RECORD) JOIN.
       3000-BUILD-BLOCK-TABLES.
           MOVE 1                          TO WS-LOAD-IDX.
       3010-BUILD-LOOP.
           IF WS-LOAD-IDX > WS-CUST-TOT
              GO TO 3000-EXIT
           END-IF.
      *
           PERFORM 3100-MAKE-NAME-KEY  THRU 3100-EXIT.
      *
           IF WS-KEY-LEN NOT = ZERO
              PERFORM 3300-JOIN-NM-BLOCK   THRU 3300-EXIT
           END-IF.
      *
           PERFORM 3400-MAKE-PHONE-DIGITS  THRU 3400-EXIT.
           IF WS-KEY-LEN NOT = ZERO
              PERFORM 3500-JOIN-PH-BLOCK   THRU 3500-EXIT
           END-IF.
      *
           ADD 1                           TO WS-LOAD-IDX.
           GO TO 3010-BUILD-LOOP.
       3000-EXIT.
           EXIT.
      *
      * NAME KEY IS THE FIRST WORD OF THE LOWSTRIPPED NAME.  A BLANK
      * NAME OR A NAME WITH NO FIRST WORD YIELDS A ZERO-LENGTH KEY,
      * WHICH IS NEVER INDEXED (TKT#4501).
       3100-MAKE-NAME-KEY.
           MOVE SPACES                     TO WS-NAME-KEY.
           MOVE ZERO                       TO WS-KEY-LEN.
           MOVE WS-CUST-NAME (WS-LOAD-IDX) TO EN-INPUT-TEXT.
           SET EN-FN-LOWSTRIP              TO TRUE.
      *
           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
      *
           MOVE 1                          TO WS-SCAN-POS.
       3110-FIND-FIRST-SPACE.
           IF WS-SCAN-POS > 60
              GO TO 3120-NAME-KEY-DONE
           END-IF.
           IF EN-OUTPUT-TEXT (WS-SCAN-POS:1) = SPACE
              GO TO 3120-NAME-KEY-DONE
           END-IF.
           ADD 1                           TO WS-SCAN-POS.
           GO TO 3110-FIND-FIRST-SPACE.
       3120-NAME-KEY-DONE.
           SUBTRACT 1 FROM WS-SCAN-POS     GIVING WS-KEY-LEN.
           IF WS-KEY-LEN > 20
              MOVE 20                      TO WS-KEY-LEN
           END-IF.
           IF WS-KEY-LEN NOT = ZERO
              MOVE EN-OUTPUT-TEXT (1:WS-KEY-LEN) TO WS-NAME-KEY
           END-IF.
       3100-EXIT.
           EXIT.
      *
      * PHONE KEY IS THE FULL DIGITS-ONLY ENCODING OF THE PHONE FIELD.
      * A PHONE WITH NO DIGITS AT ALL YIELDS A ZERO-LENGTH KEY.
       3400-MAKE-PHONE-DIGITS.
           MOVE SPACES                     TO WS-PHONE-KEY.
           MOVE ZERO                       TO WS-KEY-LEN.
           MOVE WS-CUST-PHONE (WS-LOAD-IDX) TO EN-INPUT-TEXT.
           SET EN-FN-DIGITS                TO TRUE.
      *
           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
      *
           MOVE 1                          TO WS-SCAN-POS.
       3410-FIND-TRAILING-SPACE.
           IF WS-SCAN-POS > 60
              GO TO 3420-PHONE-KEY-DONE
           END-IF.
           IF EN-OUTPUT-TEXT (WS-SCAN-POS:1) = SPACE
              GO TO 3420-PHONE-KEY-DONE
           END-IF.
           ADD 1                           TO WS-SCAN-POS.
           GO TO 3410-FIND-TRAILING-SPACE.
       3420-PHONE-KEY-DONE.
           SUBTRACT 1 FROM WS-SCAN-POS     GIVING WS-KEY-LEN.
           IF WS-KEY-LEN > 20
              MOVE 20                      TO WS-KEY-LEN
           END-IF.
           IF WS-KEY-LEN NOT = ZERO
              MOVE EN-OUTPUT-TEXT (1:WS-KEY-LEN) TO WS-PHONE-KEY
           END-IF.
       3400-EXIT.
           EXIT.
      *
      * JOIN THE CURRENT CUSTOMER (WS-LOAD-IDX) TO ITS NAME BLOCK,
      * CREATING THE BLOCK IF THE KEY HAS NOT BEEN SEEN BEFORE.
       3300-JOIN-NM-BLOCK.
           SET WS-FOUND-BLOCK-SW           TO 'N'.
           MOVE 1                          TO WS-BLOCK-PTR.
       3310-SCAN-NM-BLOCKS.
           IF WS-BLOCK-PTR > WS-NM-BLOCK-TOT
              GO TO 3320-NM-SCAN-DONE
           END-IF.
           IF WS-NM-BLOCK-KEY (WS-BLOCK-PTR) = WS-NAME-KEY
              SET WS-BLOCK-WAS-FOUND       TO TRUE
              GO TO 3320-NM-SCAN-DONE
           END-IF.
           ADD 1                           TO WS-BLOCK-PTR.
           GO TO 3310-SCAN-NM-BLOCKS.
       3320-NM-SCAN-DONE.
           IF NOT WS-BLOCK-WAS-FOUND
              ADD 1                        TO WS-NM-BLOCK-TOT
              MOVE WS-NM-BLOCK-TOT         TO WS-BLOCK-PTR
              MOVE WS-NAME-KEY             TO WS-NM-BLOCK-KEY (WS-BLOCK-PTR)
              MOVE ZERO                    TO WS-NM-MEMBER-TOT (WS-BLOCK-PTR)
           END-IF.
      *
           ADD 1 TO WS-NM-MEMBER-TOT (WS-BLOCK-PTR).
           MOVE WS-LOAD-IDX TO
                WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-NM-MEMBER-TOT (WS-BLOCK-PTR)).
      *
           MOVE WS-NAME-KEY                TO IDX-KEY.
           MOVE WS-CUST-ID (WS-LOAD-IDX)    TO IDX-CUST-ID.
           WRITE IDX-REC.
       3300-EXIT.
           EXIT.
      *
      * JOIN THE CURRENT CUSTOMER (WS-LOAD-IDX) TO ITS PHONE BLOCK,
      * THE SAME WAY 3300 DOES IT FOR THE NAME INDEX.
       3500-JOIN-PH-BLOCK.
           SET WS-FOUND-BLOCK-SW           TO 'N'.
           MOVE 1                          TO WS-BLOCK-PTR.
       3510-SCAN-PH-BLOCKS.
           IF WS-BLOCK-PTR > WS-PH-BLOCK-TOT
              GO TO 3520-PH-SCAN-DONE
           END-IF.
           IF WS-PH-BLOCK-KEY (WS-BLOCK-PTR) = WS-PHONE-KEY
              SET WS-BLOCK-WAS-FOUND       TO TRUE
              GO TO 3520-PH-SCAN-DONE
           END-IF.
           ADD 1                           TO WS-BLOCK-PTR.
           GO TO 3510-SCAN-PH-BLOCKS.
       3520-PH-SCAN-DONE.
           IF NOT WS-BLOCK-WAS-FOUND
              ADD 1                        TO WS-PH-BLOCK-TOT
              MOVE WS-PH-BLOCK-TOT         TO WS-BLOCK-PTR
              MOVE WS-PHONE-KEY            TO WS-PH-BLOCK-KEY (WS-BLOCK-PTR)
              MOVE ZERO                    TO WS-PH-MEMBER-TOT (WS-BLOCK-PTR)
           END-IF.
      *
           ADD 1 TO WS-PH-MEMBER-TOT (WS-BLOCK-PTR).
           MOVE WS-LOAD-IDX TO
                WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-PH-MEMBER-TOT (WS-BLOCK-PTR)).
      *
           MOVE WS-PHONE-KEY               TO IDX-KEY.
           MOVE WS-CUST-ID (WS-LOAD-IDX)    TO IDX-CUST-ID.
           WRITE IDX-REC.
       3500-EXIT.
           EXIT.
      *
      * INDEX STATISTICS - KEYS, RECORDS INDEXED, LARGEST BLOCK, AND
      * THE IMPLIED COMPARISON COUNT SUM OF N*(N-1)/2 OVER EACH BLOCK.
       4000-COMPUTE-STATISTICS.
           PERFORM 4100-STATS-FOR-NM-INDEX THRU 4100-EXIT.
           PERFORM 4200-STATS-FOR-PH-INDEX THRU 4200-EXIT.
      *
           COMPUTE WS-CTL-RECS-INDEXED =
                   WS-NM-RECS-INDEXED + WS-PH-RECS-INDEXED.
       4000-EXIT.
           EXIT.
      *
       4100-STATS-FOR-NM-INDEX.
           MOVE WS-NM-BLOCK-TOT            TO WS-NM-KEY-TOT.
           MOVE 1                          TO WS-BLOCK-PTR.
       4110-NM-STATS-LOOP.
           IF WS-BLOCK-PTR > WS-NM-BLOCK-TOT
              GO TO 4120-NM-STATS-DONE
           END-IF.
      *
           ADD WS-NM-MEMBER-TOT (WS-BLOCK-PTR) TO WS-NM-RECS-INDEXED.
           IF WS-NM-MEMBER-TOT (WS-BLOCK-PTR) > WS-NM-MAXBLK
              MOVE WS-NM-MEMBER-TOT (WS-BLOCK-PTR) TO WS-NM-MAXBLK
           END-IF.
      *
           IF WS-NM-MEMBER-TOT (WS-BLOCK-PTR) > 1
              COMPUTE WS-PAIR-COMPUTE-HOLD =
                 (WS-NM-MEMBER-TOT (WS-BLOCK-PTR) *
                 (WS-NM-MEMBER-TOT (WS-BLOCK-PTR) - 1)) / 2
              ADD WS-PAIR-COMPUTE-HOLD     TO WS-NM-COMPARES
           END-IF.
      *
           ADD 1                           TO WS-BLOCK-PTR.
           GO TO 4110-NM-STATS-LOOP.
       4120-NM-STATS-DONE.
           IF WS-NM-KEY-TOT NOT = ZERO
              COMPUTE WS-NM-AVGBLK ROUNDED =
                 WS-NM-RECS-INDEXED / WS-NM-KEY-TOT
           END-IF.
       4100-EXIT.
           EXIT.
      *
       4200-STATS-FOR-PH-INDEX.
           MOVE WS-PH-BLOCK-TOT            TO WS-PH-KEY-TOT.
           MOVE 1                          TO WS-BLOCK-PTR.
       4210-PH-STATS-LOOP.
           IF WS-BLOCK-PTR > WS-PH-BLOCK-TOT
              GO TO 4220-PH-STATS-DONE
           END-IF.
      *
           ADD WS-PH-MEMBER-TOT (WS-BLOCK-PTR) TO WS-PH-RECS-INDEXED.
           IF WS-PH-MEMBER-TOT (WS-BLOCK-PTR) > WS-PH-MAXBLK
              MOVE WS-PH-MEMBER-TOT (WS-BLOCK-PTR) TO WS-PH-MAXBLK
           END-IF.
      *
           IF WS-PH-MEMBER-TOT (WS-BLOCK-PTR) > 1
              COMPUTE WS-PAIR-COMPUTE-HOLD =
                 (WS-PH-MEMBER-TOT (WS-BLOCK-PTR) *
                 (WS-PH-MEMBER-TOT (WS-BLOCK-PTR) - 1)) / 2
              ADD WS-PAIR-COMPUTE-HOLD     TO WS-PH-COMPARES
           END-IF.
      *
           ADD 1                           TO WS-BLOCK-PTR.
           GO TO 4210-PH-STATS-LOOP.
       4220-PH-STATS-DONE.
           IF WS-PH-KEY-TOT NOT = ZERO
              COMPUTE WS-PH-AVGBLK ROUNDED =
                 WS-PH-RECS-INDEXED / WS-PH-KEY-TOT
           END-IF.
       4200-EXIT.
           EXIT.
      *
      * DRIVE THE BLOCKED COMPARE - NAME INDEX FIRST (EVERY PAIR IT
      * FINDS IS NEW), THEN PHONE INDEX (CHECKED AGAINST THE VECTOR
      * TABLE SO A PAIR THE NAME INDEX ALREADY SCORED IS NOT REDONE).
       5000-COMPARE-ALL-BLOCKS.
           PERFORM 5100-COMPARE-NM-BLOCKS  THRU 5100-EXIT.
           PERFORM 5200-COMPARE-PH-BLOCKS  THRU 5200-EXIT.
       5000-EXIT.
           EXIT.
      *
       5100-COMPARE-NM-BLOCKS.
           MOVE 1                          TO WS-BLOCK-PTR.
       5110-NM-BLOCK-LOOP.
           IF WS-BLOCK-PTR > WS-NM-BLOCK-TOT
              GO TO 5100-EXIT
           END-IF.
           IF WS-NM-MEMBER-TOT (WS-BLOCK-PTR) > 1
              PERFORM 5150-COMPARE-NM-MEMBERS THRU 5150-EXIT
           END-IF.
           ADD 1                           TO WS-BLOCK-PTR.
           GO TO 5110-NM-BLOCK-LOOP.
       5100-EXIT.
           EXIT.
      *
       5150-COMPARE-NM-MEMBERS.
           MOVE 1                          TO WS-OUTER-PTR.
       5151-OUTER-LOOP.
           IF WS-OUTER-PTR NOT < WS-NM-MEMBER-TOT (WS-BLOCK-PTR)
              GO TO 5150-EXIT
           END-IF.
           COMPUTE WS-INNER-PTR = WS-OUTER-PTR + 1.
       5152-INNER-LOOP.
           IF WS-INNER-PTR > WS-NM-MEMBER-TOT (WS-BLOCK-PTR)
              GO TO 5153-OUTER-NEXT
           END-IF.
      *
           PERFORM 5300-ORDER-THE-PAIR     THRU 5300-EXIT.
           PERFORM 5400-SCORE-AND-STORE-PAIR THRU 5400-EXIT.
      *
           ADD 1                           TO WS-INNER-PTR.
           GO TO 5152-INNER-LOOP.
       5153-OUTER-NEXT.
           ADD 1                           TO WS-OUTER-PTR.
           GO TO 5151-OUTER-LOOP.
       5150-EXIT.
           EXIT.
      *
       5200-COMPARE-PH-BLOCKS.
           MOVE 1                          TO WS-BLOCK-PTR.
       5210-PH-BLOCK-LOOP.
           IF WS-BLOCK-PTR > WS-PH-BLOCK-TOT
              GO TO 5200-EXIT
           END-IF.
           IF WS-PH-MEMBER-TOT (WS-BLOCK-PTR) > 1
              PERFORM 5250-COMPARE-PH-MEMBERS THRU 5250-EXIT
           END-IF.
           ADD 1                           TO WS-BLOCK-PTR.
           GO TO 5210-PH-BLOCK-LOOP.
       5200-EXIT.
           EXIT.
      *
       5250-COMPARE-PH-MEMBERS.
           MOVE 1                          TO WS-OUTER-PTR.
       5251-OUTER-LOOP.
           IF WS-OUTER-PTR NOT < WS-PH-MEMBER-TOT (WS-BLOCK-PTR)
              GO TO 5250-EXIT
           END-IF.
           COMPUTE WS-INNER-PTR = WS-OUTER-PTR + 1.
       5252-INNER-LOOP.
           IF WS-INNER-PTR > WS-PH-MEMBER-TOT (WS-BLOCK-PTR)
              GO TO 5253-OUTER-NEXT
           END-IF.
      *
           PERFORM 5310-ORDER-PH-PAIR      THRU 5310-EXIT.
           PERFORM 5600-FIND-DUP-PAIR      THRU 5600-EXIT.
           IF NOT WS-DUP-PAIR-FOUND
              PERFORM 5400-SCORE-AND-STORE-PAIR THRU 5400-EXIT
           END-IF.
      *
           ADD 1                           TO WS-INNER-PTR.
           GO TO 5252-INNER-LOOP.
       5253-OUTER-NEXT.
           ADD 1                           TO WS-OUTER-PTR.
           GO TO 5251-OUTER-LOOP.
       5250-EXIT.
           EXIT.
      *
      * THE LOWER CUSTOMER ID OF THE PAIR IS ALWAYS WS-LOW-ID.
       5300-ORDER-THE-PAIR.
           IF WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
              NOT > WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
                                           TO WS-LOW-ID
              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
                                           TO WS-HIGH-ID
           ELSE
              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
                                           TO WS-LOW-ID
              MOVE WS-CUST-ID (WS-NM-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
                                           TO WS-HIGH-ID
           END-IF.
       5300-EXIT.
           EXIT.
      *
       5310-ORDER-PH-PAIR.
           IF WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
              NOT > WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
                                           TO WS-LOW-ID
              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
                                           TO WS-HIGH-ID
           ELSE
              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-INNER-PTR))
                                           TO WS-LOW-ID
              MOVE WS-CUST-ID (WS-PH-MEMBER-PTR (WS-BLOCK-PTR WS-OUTER-PTR))
                                           TO WS-HIGH-ID
           END-IF.
       5310-EXIT.
           EXIT.
      *
      * A PLAIN TABLE SCAN - THE VECTOR TABLE IS NOT IN (ID-1,ID-2)
      * ORDER AT THIS POINT SO SEARCH ALL DOES NOT APPLY (SEE X61VTAB).
       5600-FIND-DUP-PAIR.
           SET WS-FOUND-DUP-SW             TO 'N'.
           MOVE 1                          TO WS-SCAN-PTR.
       5610-SCAN-VECTOR-TABLE.
           IF WS-SCAN-PTR > WS-VEC-TOT
              GO TO 5600-EXIT
           END-IF.
           IF WS-VEC-ID-1 (WS-SCAN-PTR) = WS-LOW-ID
              AND WS-VEC-ID-2 (WS-SCAN-PTR) = WS-HIGH-ID
              SET WS-DUP-PAIR-FOUND        TO TRUE
              GO TO 5600-EXIT
           END-IF.
           ADD 1                           TO WS-SCAN-PTR.
           GO TO 5610-SCAN-VECTOR-TABLE.
       5600-EXIT.
           EXIT.
      *
      * SCORE ONE ORDERED PAIR (WS-LOW-ID, WS-HIGH-ID), APPEND IT TO
      * THE VECTOR TABLE AND TO THE UNSORTED PAIR-WORK-FILE.
       5400-SCORE-AND-STORE-PAIR.
           PERFORM 5410-FIND-LOW-CUST       THRU 5410-EXIT.
           PERFORM 5420-FIND-HIGH-CUST      THRU 5420-EXIT.
      *
           PERFORM 5430-SCORE-NAME          THRU 5430-EXIT.
           PERFORM 5440-SCORE-PHONE         THRU 5440-EXIT.
           PERFORM 5450-SCORE-GEO           THRU 5450-EXIT.
      *
           ADD 1                           TO WS-VEC-TOT.
           MOVE WS-LOW-ID                  TO WS-VEC-ID-1 (WS-VEC-TOT).
           MOVE WS-HIGH-ID                 TO WS-VEC-ID-2 (WS-VEC-TOT).
           MOVE SPACE                      TO WS-VEC-CLASS (WS-VEC-TOT).
           MOVE ZERO                       TO WS-VEC-SCORE (WS-VEC-TOT).
      *
           MOVE WS-LOW-ID                  TO PW-ID-1.
           MOVE WS-HIGH-ID                 TO PW-ID-2.
           MOVE WS-VEC-SIM-NAME  (WS-VEC-TOT) TO PW-SIM-NAME.
           MOVE WS-VEC-SIM-PHONE (WS-VEC-TOT) TO PW-SIM-PHONE.
           MOVE WS-VEC-SIM-GEO   (WS-VEC-TOT) TO PW-SIM-GEO.
           MOVE WS-VEC-MISS-NAME  (WS-VEC-TOT) TO PW-MISS-NAME.
           MOVE WS-VEC-MISS-PHONE (WS-VEC-TOT) TO PW-MISS-PHONE.
           MOVE WS-VEC-MISS-GEO   (WS-VEC-TOT) TO PW-MISS-GEO.
           MOVE SPACES                      TO PW-FILLER.
           WRITE PW-REC.
           ADD 1                            TO WS-CTL-PAIRS-WRITTEN.
       5400-EXIT.
           EXIT.
      *
      * WS-SCAN-PTR IS A SHARED SCRATCH POINTER - IT IS ALSO USED BY
      * 5600-FIND-DUP-PAIR, WHICH ALWAYS RUNS (AND FINISHES) BEFORE
      * THIS PARAGRAPH IS EVER PERFORMED, SO THE TWO USES DO NOT
      * COLLIDE.  THE RESULT IS SAVED OFF TO WS-LOW-CUST-PTR RIGHT
      * AWAY SO THE BLOCK-MEMBER LOOP POINTERS (WS-OUTER-PTR,
      * WS-INNER-PTR) ARE NEVER DISTURBED BY THIS LOOKUP (TKT#4625 -
      * SEE THE 2000-03-14 ENTRY ABOVE).
       5410-FIND-LOW-CUST.
           MOVE 1                          TO WS-SCAN-PTR.
       5411-SCAN-FOR-LOW.
           IF WS-CUST-ID (WS-SCAN-PTR) = WS-LOW-ID
              GO TO 5412-SAVE-LOW
           END-IF.
           ADD 1                           TO WS-SCAN-PTR.
           GO TO 5411-SCAN-FOR-LOW.
       5412-SAVE-LOW.
           MOVE WS-SCAN-PTR                TO WS-LOW-CUST-PTR.
       5410-EXIT.
           EXIT.
      *
       5420-FIND-HIGH-CUST.
           MOVE 1                          TO WS-SCAN-PTR.
       5421-SCAN-FOR-HIGH.
           IF WS-CUST-ID (WS-SCAN-PTR) = WS-HIGH-ID
              GO TO 5422-SAVE-HIGH
           END-IF.
           ADD 1                           TO WS-SCAN-PTR.
           GO TO 5421-SCAN-FOR-HIGH.
       5422-SAVE-HIGH.
           MOVE WS-SCAN-PTR                TO WS-HIGH-CUST-PTR.
       5420-EXIT.
           EXIT.
      *
      * WS-LOW-CUST-PTR ADDRESSES THE LOW CUSTOMER, WS-HIGH-CUST-PTR
      * THE HIGH ONE - SET BY 5410/5420 JUST ABOVE.
       5430-SCORE-NAME.
           MOVE WS-CUST-NAME (WS-LOW-CUST-PTR) TO EN-INPUT-TEXT.
           SET EN-FN-LOWSTRIP               TO TRUE.
           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
           MOVE EN-OUTPUT-TEXT              TO SS-STRING-1.
      *
           MOVE WS-CUST-NAME (WS-HIGH-CUST-PTR) TO EN-INPUT-TEXT.
           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
           MOVE EN-OUTPUT-TEXT              TO SS-STRING-2.
      *
           MOVE .5000                       TO SS-MAXDIFF.
           CALL CC-STRING-SIM-ROUTINE USING SS-INPUT-AREA SS-OUTPUT-AREA.
      *
           MOVE SS-SIMILARITY               TO WS-VEC-SIM-NAME (WS-VEC-TOT).
           MOVE SS-MISSING                  TO WS-VEC-MISS-NAME (WS-VEC-TOT).
       5430-EXIT.
           EXIT.
      *
       5440-SCORE-PHONE.
           MOVE WS-CUST-PHONE (WS-LOW-CUST-PTR) TO EN-INPUT-TEXT.
           SET EN-FN-DIGITS                  TO TRUE.
           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
           MOVE EN-OUTPUT-TEXT                TO SS-STRING-1.
      *
           MOVE WS-CUST-PHONE (WS-HIGH-CUST-PTR) TO EN-INPUT-TEXT.
           CALL CC-ENCODER-ROUTINE USING EN-INPUT-AREA EN-OUTPUT-AREA.
           MOVE EN-OUTPUT-TEXT                TO SS-STRING-2.
      *
           MOVE .2000                        TO SS-MAXDIFF.
           CALL CC-STRING-SIM-ROUTINE USING SS-INPUT-AREA SS-OUTPUT-AREA.
      *
           MOVE SS-SIMILARITY                TO WS-VEC-SIM-PHONE (WS-VEC-TOT).
           MOVE SS-MISSING                   TO WS-VEC-MISS-PHONE (WS-VEC-TOT).
       5440-EXIT.
           EXIT.
      *
       5450-SCORE-GEO.
           MOVE WS-CUST-LAT-AREA (WS-LOW-CUST-PTR)  TO GS-LAT-1-AREA.
           MOVE WS-CUST-LON-AREA (WS-LOW-CUST-PTR)  TO GS-LON-1-AREA.
           MOVE WS-CUST-LAT-AREA (WS-HIGH-CUST-PTR) TO GS-LAT-2-AREA.
           MOVE WS-CUST-LON-AREA (WS-HIGH-CUST-PTR) TO GS-LON-2-AREA.
           MOVE 0.0000                          TO GS-NEAR-KM.
           MOVE 3.0000                          TO GS-FAR-KM.
      *
           CALL CC-GEO-SIM-ROUTINE USING GS-INPUT-AREA GS-OUTPUT-AREA.
      *
           MOVE GS-SIMILARITY                   TO WS-VEC-SIM-GEO (WS-VEC-TOT).
           MOVE GS-MISSING                       TO WS-VEC-MISS-GEO (WS-VEC-TOT).
       5450-EXIT.
           EXIT.
      *
      * THE UNSORTED PAIR-WORK-FILE WAS POPULATED DURING THE BLOCKED
      * COMPARE ABOVE - SORT IT INTO (ID-1,ID-2) ASCENDING SEQUENCE FOR
      * X61M002, MIRRORING THE SHOP'S USUAL SORT/USING/GIVING PATTERN.
       6000-WRITE-WEIGHTS-FILE.
           CLOSE PAIR-WORK-FILE.
           SORT SORT-WORK
              ON ASCENDING KEY SR-ID-1 SR-ID-2
              USING PAIR-WORK-FILE
              GIVING WEIGHTS-FILE.
       6000-EXIT.
           EXIT.
      *
       7000-WRITE-REPORT-PART1.
           PERFORM 7100-WRITE-HEADING      THRU 7100-EXIT.
           MOVE 'NAME-INDEX'               TO RPT-INDEX-NAME.
           MOVE WS-NM-KEY-TOT              TO RPT-INDEX-KEYS.
           MOVE WS-NM-RECS-INDEXED         TO RPT-INDEX-RECS.
           MOVE WS-NM-MAXBLK               TO RPT-INDEX-MAXBLK.
           MOVE WS-NM-AVGBLK               TO RPT-INDEX-AVGBLK.
           MOVE WS-NM-COMPARES             TO RPT-INDEX-COMPARES.
           WRITE WS-RPT-INDEX-LINE.
      *
           MOVE 'PHONE-INDEX'              TO RPT-INDEX-NAME.
           MOVE WS-PH-KEY-TOT              TO RPT-INDEX-KEYS.
           MOVE WS-PH-RECS-INDEXED         TO RPT-INDEX-RECS.
           MOVE WS-PH-MAXBLK               TO RPT-INDEX-MAXBLK.
           MOVE WS-PH-AVGBLK               TO RPT-INDEX-AVGBLK.
           MOVE WS-PH-COMPARES             TO RPT-INDEX-COMPARES.
           WRITE WS-RPT-INDEX-LINE.
      *
           MOVE WS-CTL-RECS-READ           TO RPT-CTL-RECS-READ.
           MOVE WS-CTL-RECS-INDEXED        TO RPT-CTL-RECS-INDEXED.
           MOVE WS-CTL-PAIRS-WRITTEN       TO RPT-CTL-PAIRS-WRITTEN.
           WRITE WS-RPT-CONTROL-LINE.
       7000-EXIT.
           EXIT.
      *
       7100-WRITE-HEADING.
           MOVE WS-RUN-ID                  TO RPT-RUN-ID.
           MOVE 1                          TO RPT-PAGE-NO.
           WRITE WS-RPT-HEADING-LINE.
       7100-EXIT.
           EXIT.
      *
       8000-CLOSE-FILES.
           CLOSE CUSTOMER-FILE.
           CLOSE INDEX-FILE.
           CLOSE REPORT-FILE.
       8000-EXIT.
           EXIT.
