* **++ X61WGTR - PAIR-WEIGHT OUTPUT RECORD LAYOUT
*
* ONE LINE PER COMPARED PAIR.  WR-ID-1 IS ALWAYS THE LOWER OF THE TWO
* CUSTOMER IDS SO THE WEIGHTS FILE COMES OFF X61M001 ALREADY IN
* (ID1,ID2) SEQUENCE - X61M002 DEPENDS ON THIS, IT DOES NOT RE-SORT.
* THE THREE MISS-xxxx SWITCHES CARRY 'Y' WHEN THE MATCHING SIM FIELD
* COULD NOT BE COMPUTED (SEE X61S001/X61G001) - THE SCORE ITSELF IS
* LEFT AT ZERO IN THAT CASE, THE SWITCH IS WHAT X61R001/X61K001 TEST.
*    1998-11-09 RAG  TKT#4471  ORIGINAL LAYOUT FOR THE MATCH-KEY PILOT.
*    2003-06-02 DMN  TKT#6690  PADDED RECORD TO 40 BYTES FOR THE NEW
*                              FIXED-BLOCK WEIGHTS DATASET ON DASD.
 01  WEIGHT-REC.
     05  WR-ID-1                     PIC X(08).
     05  WR-ID-2                     PIC X(08).
     05  WR-SIM-NAME                 PIC S9(1)V9(4).
     05  WR-SIM-PHONE                PIC S9(1)V9(4).
     05  WR-SIM-GEO                  PIC S9(1)V9(4).
     05  WR-MISS-NAME                PIC X(01).
         88  WR-NAME-IS-MISSING          VALUE 'Y'.
         88  WR-NAME-NOT-MISSING         VALUE 'N'.
     05  WR-MISS-PHONE               PIC X(01).
         88  WR-PHONE-IS-MISSING         VALUE 'Y'.
         88  WR-PHONE-NOT-MISSING        VALUE 'N'.
     05  WR-MISS-GEO                 PIC X(01).
         88  WR-GEO-IS-MISSING           VALUE 'Y'.
         88  WR-GEO-NOT-MISSING          VALUE 'N'.
     05  FILLER                      PIC X(06).
