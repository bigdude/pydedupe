* **++ X61KMNO - KMEANS-CLASSIFIER LINKAGE, RUN STATISTICS RETURNED
*
* WS-VEC-CLASS/WS-VEC-SCORE OF THE SHARED VECTOR TABLE (CPY X61VTAB,
* PASSED AS THE FIRST LINKAGE PARAMETER) CARRY THE ACTUAL DECISIONS -
* THIS AREA IS JUST THE RUN RECAP FOR THE CLASSIFICATION REPORT LINE.
*    1999-07-09 RAG  TKT#4781  ORIGINAL LINKAGE FOR THE KMEANS ENGINE.
 01  KM-OUTPUT-AREA.
     05  KM-ITERATIONS-RUN           PIC 9(4) COMP.
     05  KM-LAST-PASS-CHANGES        PIC 9(9) COMP.
