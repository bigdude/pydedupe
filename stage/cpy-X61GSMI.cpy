* **++ X61GSMI - GEO-SIM LINKAGE, CALLER-SUPPLIED INPUT
*
* COORDINATES TRAVEL AS TEXT, NOT NUMERIC, SO A SPACES COORDINATE CAN
* BE TOLD APART FROM A VALID ZERO DEGREES - X61G001 DOES THE NUMVAL-
* STYLE EXTRACTION ITSELF (SEE EXTRACT-COORDINATE).
*    1999-04-06 RAG  TKT#4601  ORIGINAL LINKAGE FOR THE GEO MATCHER.
 01  GS-INPUT-AREA.
     05  GS-LAT-1-AREA               PIC X(08).
     05  GS-LON-1-AREA               PIC X(08).
     05  GS-LAT-2-AREA               PIC X(08).
     05  GS-LON-2-AREA               PIC X(08).
     05  GS-NEAR-KM                  PIC 9(3)V9(4).
     05  GS-FAR-KM                   PIC 9(3)V9(4).
