 CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    X61E001.
       AUTHOR.        R A GRECO.
       INSTALLATION.  MI2457 CUSTOMER DATA QUALITY.
       DATE-WRITTEN.  1999-05-11.
       DATE-COMPILED.
       SECURITY.      MI2457 INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
      *----------------------------------------------------------------
      * X61E001 - ENCODERS - ONE-FUNCTION-PER-CALL TEXT NORMALIZERS
      * MI2457.PSPS.CUSTMTCH.ENCODE
      *----------------------------------------------------------------
      * CHANGE LOG
      *    1999-05-11 RAG  TKT#4650  ORIGINAL PROGRAM - NORMSPACE,
      *                              NOSPACE, LOWSTRIP AND DIGITS FOR
      *                              THE MATCH-KEY PILOT.
      *    1999-06-02 RAG  TKT#4660  ADDED SORTED-WORDS AND REVERSE FOR
      *                              THE NAME-TOKEN BLOCKING KEYS.
      *    1999-06-18 JTH  TKT#4695  ADDED URLDOMAIN AND EMAILDOMAIN FOR
      *                              THE EMAIL/WEBSITE MATCHING PASS.
      *    1999-09-08 RAG  TKT#4811  Y2K READINESS REVIEW - NO DATE
      *                              FIELDS IN THIS PROGRAM, NO CHANGE
      *                              REQUIRED.  SIGNED OFF.
      *    2001-02-19 JTH  TKT#5108  WIDENED THE WORK AREA FROM 40 TO
      *                              60 BYTES TO MATCH THE WIDENED
      *                              CUST-EMAIL FIELD.
      *    2003-06-02 DMN  TKT#5611  SORTED-WORDS NOW HANDLES UP TO 10
      *                              WORDS INSTEAD OF 6 - A HYPHENATED
      *                              BUSINESS NAME WAS OVERFLOWING THE
      *                              OLD TABLE.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      **
       FILE SECTION.
      **
       WORKING-STORAGE SECTION.
      *
       01  WS-WORK-AREA                    PIC X(60) VALUE SPACES.
       01  WS-WORK-TABLE REDEFINES WS-WORK-AREA.
           05  WS-WORK-CHAR OCCURS 60 TIMES PIC X(01).
      *
       01  WS-RESULT-AREA                  PIC X(60) VALUE SPACES.
       01  WS-RESULT-TABLE REDEFINES WS-RESULT-AREA.
           05  WS-RESULT-CHAR OCCURS 60 TIMES PIC X(01).
      *
       01  WS-SCAN-WORK.
           05  WS-SCAN-IDX                 PIC 9(2)  COMP VALUE ZERO.
           05  WS-SCAN-IDX-X REDEFINES WS-SCAN-IDX
                                            PIC 9(2).
           05  WS-OUT-LEN                  PIC 9(2)  COMP VALUE ZERO.
           05  WS-LAST-WAS-SPACE           PIC X(01) VALUE 'N'.
               88  WS-PRIOR-CHAR-SPACE         VALUE 'Y'.
           05  WS-TEXT-LEN                 PIC 9(2)  COMP VALUE ZERO.
           05  WS-SPLIT-POS                PIC 9(2)  COMP VALUE ZERO.
      *
      * SORTED-WORDS WORK - UP TO 10 SPACE-DELIMITED TOKENS, 20 BYTES
      * EACH (A SINGLE CUST-NAME TOKEN NEVER RUNS LONGER IN PRACTICE).
       01  WS-WORD-WORK.
           05  WS-WORD-TOT                 PIC 9(2)  COMP VALUE ZERO.
           05  WS-WORD-TABLE OCCURS 10 TIMES
                                  INDEXED BY WS-WORD-IDX WS-WORD-IDX2.
               10  WS-WORD-ENTRY           PIC X(20) VALUE SPACES.
           05  WS-WORD-HOLD                PIC X(20) VALUE SPACES.
      *
       01  WS-LITERALS.
           05  WS-HTTP-PREFIX              PIC X(07) VALUE 'HTTP://'.
           05  WS-WWW-PREFIX               PIC X(04) VALUE 'WWW.'.
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILLER                       PIC X(01).
      *
       LINKAGE SECTION.
       COPY X61ENCI.
       COPY X61ENCO.
      **
       PROCEDURE DIVISION USING EN-INPUT-AREA EN-OUTPUT-AREA.
      *
       0100-MAIN-LOGIC.
           MOVE EN-INPUT-TEXT              TO WS-WORK-AREA.
           MOVE SPACES                     TO WS-RESULT-AREA.
      *
           EVALUATE TRUE
              WHEN EN-FN-NORMSPACE
                 PERFORM 0200-DO-NORMSPACE THRU 0200-EXIT
              WHEN EN-FN-NOSPACE
                 PERFORM 0300-DO-NOSPACE THRU 0300-EXIT
              WHEN EN-FN-LOWSTRIP
                 PERFORM 0400-DO-LOWSTRIP THRU 0400-EXIT
              WHEN EN-FN-DIGITS
                 PERFORM 0500-DO-DIGITS THRU 0500-EXIT
              WHEN EN-FN-SORTED-WORDS
                 PERFORM 0600-DO-SORTED-WORDS THRU 0600-EXIT
              WHEN EN-FN-REVERSE
                 PERFORM 0700-DO-REVERSE THRU 0700-EXIT
              WHEN EN-FN-URLDOMAIN
                 PERFORM 0800-DO-URLDOMAIN THRU 0800-EXIT
              WHEN EN-FN-EMAILDOMAIN
                 PERFORM 0900-DO-EMAILDOMAIN THRU 0900-EXIT
              WHEN OTHER
                 MOVE WS-WORK-AREA         TO WS-RESULT-AREA
           END-EVALUATE.
      *
           MOVE WS-RESULT-AREA             TO EN-OUTPUT-TEXT.
       0100-EXIT.
           GOBACK.
      *
      * TRIM LEADING/TRAILING WHITESPACE, COLLAPSE EVERY INTERNAL RUN
      * OF WHITESPACE TO ONE SPACE.
       0200-DO-NORMSPACE.
           MOVE ZERO                       TO WS-OUT-LEN.
           MOVE 'Y'                        TO WS-LAST-WAS-SPACE.
           SET WS-SCAN-IDX                 TO 1.
       0210-NORMSPACE-LOOP.
           IF WS-SCAN-IDX > 60
              GO TO 0200-EXIT
           END-IF.
      *
           IF WS-WORK-CHAR (WS-SCAN-IDX) = SPACE
              IF NOT WS-PRIOR-CHAR-SPACE
                 ADD 1                     TO WS-OUT-LEN
                 MOVE SPACE TO WS-RESULT-CHAR (WS-OUT-LEN)
              END-IF
              MOVE 'Y'                     TO WS-LAST-WAS-SPACE
           ELSE
              ADD 1                        TO WS-OUT-LEN
              MOVE WS-WORK-CHAR (WS-SCAN-IDX)
                                           TO WS-RESULT-CHAR (WS-OUT-LEN)
              MOVE 'N'                     TO WS-LAST-WAS-SPACE
           END-IF.
      *
           ADD 1                           TO WS-SCAN-IDX.
           GO TO 0210-NORMSPACE-LOOP.
       0200-EXIT.
      *    A TRAILING COLLAPSED SEPARATOR CAN LEAVE ONE SPACE ON THE
      *    END - STRIP IT BACK OFF.
           IF WS-OUT-LEN > 0
              IF WS-RESULT-CHAR (WS-OUT-LEN) = SPACE
                 SUBTRACT 1                FROM WS-OUT-LEN
              END-IF
           END-IF.
           EXIT.
      *
      * REMOVE EVERY SPACE, NO SEPARATOR LEFT BEHIND.
       0300-DO-NOSPACE.
           MOVE ZERO                       TO WS-OUT-LEN.
           SET WS-SCAN-IDX                 TO 1.
       0310-NOSPACE-LOOP.
           IF WS-SCAN-IDX > 60
              GO TO 0300-EXIT
           END-IF.
      *
           IF WS-WORK-CHAR (WS-SCAN-IDX) NOT = SPACE
              ADD 1                        TO WS-OUT-LEN
              MOVE WS-WORK-CHAR (WS-SCAN-IDX)
                                           TO WS-RESULT-CHAR (WS-OUT-LEN)
           END-IF.
      *
           ADD 1                           TO WS-SCAN-IDX.
           GO TO 0310-NOSPACE-LOOP.
       0300-EXIT.
           EXIT.
      *
      * LOWERCASE THE WORK AREA, THEN APPLY NORMSPACE TO IT.
       0400-DO-LOWSTRIP.
           INSPECT WS-WORK-AREA CONVERTING
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
              'abcdefghijklmnopqrstuvwxyz'.
           PERFORM 0200-DO-NORMSPACE THRU 0200-EXIT.
       0400-EXIT.
           EXIT.
      *
      * KEEP ONLY THE DIGIT CHARACTERS, DROP EVERYTHING ELSE.
       0500-DO-DIGITS.
           MOVE ZERO                       TO WS-OUT-LEN.
           SET WS-SCAN-IDX                 TO 1.
       0510-DIGITS-LOOP.
           IF WS-SCAN-IDX > 60
              GO TO 0500-EXIT
           END-IF.
      *
           IF WS-WORK-CHAR (WS-SCAN-IDX) IS NUMERIC
              ADD 1                        TO WS-OUT-LEN
              MOVE WS-WORK-CHAR (WS-SCAN-IDX)
                                           TO WS-RESULT-CHAR (WS-OUT-LEN)
           END-IF.
      *
           ADD 1                           TO WS-SCAN-IDX.
           GO TO 0510-DIGITS-LOOP.
       0500-EXIT.
           EXIT.
      *
      * SPLIT ON SINGLE SPACES, BUBBLE-SORT THE TOKENS ASCENDING,
      * REJOIN WITH SINGLE SPACES.
       0600-DO-SORTED-WORDS.
           PERFORM 0200-DO-NORMSPACE THRU 0200-EXIT.
           MOVE WS-RESULT-AREA              TO WS-WORK-AREA.
           MOVE SPACES                      TO WS-RESULT-AREA.
      *
           PERFORM 0610-SPLIT-INTO-WORDS THRU 0610-EXIT.
           PERFORM 0620-BUBBLE-SORT-WORDS THRU 0620-EXIT.
           PERFORM 0630-JOIN-WORDS THRU 0630-EXIT.
       0600-EXIT.
           EXIT.
      *
       0610-SPLIT-INTO-WORDS.
           MOVE SPACES                     TO WS-WORD-TABLE (1)
                                               WS-WORD-TABLE (2)
                                               WS-WORD-TABLE (3)
                                               WS-WORD-TABLE (4)
                                               WS-WORD-TABLE (5)
                                               WS-WORD-TABLE (6)
                                               WS-WORD-TABLE (7)
                                               WS-WORD-TABLE (8)
                                               WS-WORD-TABLE (9)
                                               WS-WORD-TABLE (10).
      *
           UNSTRING WS-WORK-AREA DELIMITED BY SPACE
              INTO WS-WORD-TABLE (1)  WS-WORD-TABLE (2)
                   WS-WORD-TABLE (3)  WS-WORD-TABLE (4)
                   WS-WORD-TABLE (5)  WS-WORD-TABLE (6)
                   WS-WORD-TABLE (7)  WS-WORD-TABLE (8)
                   WS-WORD-TABLE (9)  WS-WORD-TABLE (10).
      *
           MOVE ZERO                       TO WS-WORD-TOT.
           SET WS-WORD-IDX                 TO 1.
       0611-COUNT-WORDS-LOOP.
           IF WS-WORD-IDX > 10
              GO TO 0610-EXIT
           END-IF.
           IF WS-WORD-TABLE (WS-WORD-IDX) NOT = SPACES
              ADD 1                        TO WS-WORD-TOT
           END-IF.
           SET WS-WORD-IDX UP BY 1.
           GO TO 0611-COUNT-WORDS-LOOP.
       0610-EXIT.
           EXIT.
      *
      * SIMPLE BUBBLE SORT - TEN ENTRIES AT MOST, NO NEED FOR ANYTHING
      * FANCIER.
       0620-BUBBLE-SORT-WORDS.
           IF WS-WORD-TOT < 2
              GO TO 0620-EXIT
           END-IF.
      *
           SET WS-WORD-IDX                 TO 1.
       0621-OUTER-PASS-LOOP.
           IF WS-WORD-IDX >= WS-WORD-TOT
              GO TO 0620-EXIT
           END-IF.
      *
           SET WS-WORD-IDX2                TO 1.
       0622-INNER-PASS-LOOP.
           IF WS-WORD-IDX2 > WS-WORD-TOT - WS-WORD-IDX
              GO TO 0623-NEXT-OUTER
           END-IF.
      *
           IF WS-WORD-TABLE (WS-WORD-IDX2) >
                             WS-WORD-TABLE (WS-WORD-IDX2 + 1)
              MOVE WS-WORD-TABLE (WS-WORD-IDX2)     TO WS-WORD-HOLD
              MOVE WS-WORD-TABLE (WS-WORD-IDX2 + 1)
                                    TO WS-WORD-TABLE (WS-WORD-IDX2)
              MOVE WS-WORD-HOLD
                                TO WS-WORD-TABLE (WS-WORD-IDX2 + 1)
           END-IF.
      *
           SET WS-WORD-IDX2 UP BY 1.
           GO TO 0622-INNER-PASS-LOOP.
       0623-NEXT-OUTER.
           SET WS-WORD-IDX UP BY 1.
           GO TO 0621-OUTER-PASS-LOOP.
       0620-EXIT.
           EXIT.
      *
       0630-JOIN-WORDS.
           MOVE ZERO                       TO WS-OUT-LEN.
           IF WS-WORD-TOT = ZERO
              GO TO 0630-EXIT
           END-IF.
      *
           SET WS-WORD-IDX                 TO 1.
       0631-JOIN-WORDS-LOOP.
           IF WS-WORD-IDX > WS-WORD-TOT
              GO TO 0630-EXIT
           END-IF.
      *
           IF WS-WORD-IDX > 1
              ADD 1                        TO WS-OUT-LEN
              MOVE SPACE TO WS-RESULT-CHAR (WS-OUT-LEN)
           END-IF.
      *
           PERFORM 0632-APPEND-ONE-WORD THRU 0632-EXIT.
      *
           SET WS-WORD-IDX UP BY 1.
           GO TO 0631-JOIN-WORDS-LOOP.
       0630-EXIT.
           EXIT.
      *
       0632-APPEND-ONE-WORD.
           SET WS-SCAN-IDX                 TO 1.
       0633-APPEND-CHAR-LOOP.
           IF WS-SCAN-IDX > 20
              GO TO 0632-EXIT
           END-IF.
           IF WS-WORD-TABLE (WS-WORD-IDX) (WS-SCAN-IDX:1) = SPACE
              GO TO 0632-EXIT
           END-IF.
           ADD 1                           TO WS-OUT-LEN
           MOVE WS-WORD-TABLE (WS-WORD-IDX) (WS-SCAN-IDX:1)
                                           TO WS-RESULT-CHAR (WS-OUT-LEN).
           ADD 1                           TO WS-SCAN-IDX.
           GO TO 0633-APPEND-CHAR-LOOP.
       0632-EXIT.
           EXIT.
      *
      * REVERSE THE MEANINGFUL (NON-TRAILING-SPACE) CONTENT, LEAVE THE
      * PAD TRAILING AS BEFORE.
       0700-DO-REVERSE.
           PERFORM 0710-FIND-WORK-LEN THRU 0710-EXIT.
      *
           IF WS-TEXT-LEN = ZERO
              GO TO 0700-EXIT
           END-IF.
      *
           SET WS-SCAN-IDX                 TO 1.
       0720-REVERSE-LOOP.
           IF WS-SCAN-IDX > WS-TEXT-LEN
              GO TO 0700-EXIT
           END-IF.
           MOVE WS-WORK-CHAR (WS-TEXT-LEN - WS-SCAN-IDX + 1)
                                TO WS-RESULT-CHAR (WS-SCAN-IDX).
           ADD 1                           TO WS-SCAN-IDX.
           GO TO 0720-REVERSE-LOOP.
       0700-EXIT.
           EXIT.
      *
       0710-FIND-WORK-LEN.
           MOVE 60                         TO WS-SCAN-IDX.
       0711-FIND-WORK-LEN-LOOP.
           IF WS-SCAN-IDX = ZERO
              GO TO 0710-EXIT
           END-IF.
           IF WS-WORK-CHAR (WS-SCAN-IDX) NOT = SPACE
              GO TO 0710-EXIT
           END-IF.
           SUBTRACT 1                      FROM WS-SCAN-IDX.
           GO TO 0711-FIND-WORK-LEN-LOOP.
       0710-EXIT.
           MOVE WS-SCAN-IDX                TO WS-TEXT-LEN.
           EXIT.
      *
      * DROP AN OPTIONAL LEADING HTTP://, THEN AN OPTIONAL LEADING
      * WWW., THEN EVERYTHING FROM THE FIRST / ON - NO MATCH LEAVES
      * THE TEXT UNCHANGED.
       0800-DO-URLDOMAIN.
           MOVE WS-WORK-AREA                TO WS-RESULT-AREA.
      *
           IF WS-WORK-AREA (1:7) = WS-HTTP-PREFIX
              MOVE WS-WORK-AREA (8:53)      TO WS-RESULT-AREA
              MOVE SPACES TO WS-RESULT-AREA (54:7)
              MOVE WS-RESULT-AREA           TO WS-WORK-AREA
           END-IF.
      *
           IF WS-WORK-AREA (1:4) = WS-WWW-PREFIX
              MOVE WS-WORK-AREA (5:56)      TO WS-RESULT-AREA
              MOVE SPACES TO WS-RESULT-AREA (57:4)
              MOVE WS-RESULT-AREA           TO WS-WORK-AREA
           END-IF.
      *
           MOVE WS-WORK-AREA                TO WS-RESULT-AREA.
      *
           MOVE ZERO                        TO WS-SPLIT-POS.
           SET WS-SCAN-IDX                  TO 1.
       0810-FIND-SLASH-LOOP.
           IF WS-SCAN-IDX > 60
              GO TO 0800-EXIT
           END-IF.
           IF WS-WORK-CHAR (WS-SCAN-IDX) = '/'
              MOVE WS-SCAN-IDX              TO WS-SPLIT-POS
              GO TO 0800-EXIT
           END-IF.
           ADD 1                            TO WS-SCAN-IDX.
           GO TO 0810-FIND-SLASH-LOOP.
       0800-EXIT.
           IF WS-SPLIT-POS NOT = ZERO
              MOVE SPACES TO WS-RESULT-AREA (WS-SPLIT-POS:61 -
                                              WS-SPLIT-POS)
           END-IF.
           EXIT.
      *
      * EVERYTHING AFTER THE FIRST @ - NO @ LEAVES THE TEXT UNCHANGED.
       0900-DO-EMAILDOMAIN.
           MOVE WS-WORK-AREA                TO WS-RESULT-AREA.
      *
           MOVE ZERO                        TO WS-SPLIT-POS.
           SET WS-SCAN-IDX                  TO 1.
       0910-FIND-AT-LOOP.
           IF WS-SCAN-IDX > 60
              GO TO 0900-EXIT
           END-IF.
           IF WS-WORK-CHAR (WS-SCAN-IDX) = '@'
              MOVE WS-SCAN-IDX              TO WS-SPLIT-POS
              GO TO 0900-EXIT
           END-IF.
           ADD 1                            TO WS-SCAN-IDX.
           GO TO 0910-FIND-AT-LOOP.
       0900-EXIT.
           IF WS-SPLIT-POS NOT = ZERO
              MOVE SPACES                   TO WS-RESULT-AREA
              MOVE WS-WORK-AREA (WS-SPLIT-POS + 1:60 - WS-SPLIT-POS)
                                             TO WS-RESULT-AREA
           END-IF.
           EXIT.
