* **++ X61GSMO - GEO-SIM LINKAGE, RETURNED RESULT
*
* GS-MISSING = 'Y' WHEN EITHER COORDINATE WAS BLANK OR FAILED THE
* RANGE TEST (SEE VALIDATE-COORDINATE) - GS-SIMILARITY IS ZERO THEN.
*    1999-04-06 RAG  TKT#4601  ORIGINAL LINKAGE FOR THE GEO MATCHER.
 01  GS-OUTPUT-AREA.
     05  GS-SIMILARITY               PIC S9(1)V9(4).
     05  GS-MISSING                  PIC X(01).
         88  GS-IS-MISSING               VALUE 'Y'.
         88  GS-NOT-MISSING              VALUE 'N'.
